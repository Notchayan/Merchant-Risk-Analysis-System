000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    MERCHANT-RECORD-VALIDATOR.                                
000120 AUTHOR.        R. ESSANI.                                                
000130 INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.                       
000140 DATE-WRITTEN.  06/03/1991.                                               
000150 DATE-COMPILED. 06/03/1991.                                               
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000170*---------------------------------------------------------------          
000180*  MRA.R00101 - MERCHANT / TRANSACTION FRONT-END VALIDATOR.               
000190*  READS THE RAW MERCHANT MASTER (MER-MASTER-DD) AND THE RAW              
000200*  TRANSACTION FEED (MER-TXN-DD), EDITS EVERY RECORD AGAINST THE          
000210*  FIELD-FORMAT RULES BELOW, AND SPINS OFF TWO CLEAN WORK FILES           
000220*  (VALID-MERCHANT-FILE, VALID-TXN-FILE) FOR THE RISK CALCULATOR          
000230*  (MRA.R00102), THE DAILY SUMMARIZER (MRA.R00103) AND THE EVENT          
000240*  SCANNER (MRA.R00104) TO SHARE.  REJECTED RECORDS ARE COUNTED           
000250*  AND ONE LINE PER REJECT IS WRITTEN TO SYSOUT - THERE IS NO             
000260*  SEPARATE ERROR FILE IN THIS SYSTEM.                                    
000270*---------------------------------------------------------------          
000280*  CHANGE LOG                                                             
000290*  ----------                                                             
000300*  DATE       BY   REQUEST    DESCRIPTION                                 
000310*  ---------- ---- ---------- ----------------------------------          
000320*  06/03/1991 RE   CR-0251    ORIGINAL PROGRAM - MERCHANT EDITS           
000330*                             ONLY (ID FORMAT, MODEL, NAME/TYPE           
000340*                             LENGTH, TICKET SIZE).                       
000350*  06/28/1991 RE   CR-0253    ADDED TRANSACTION-FILE EDITS AND            
000360*                             THE VALID-TXN WORK FILE.                    
000370*  11/23/1992 MT   CR-0306    ADDED "COMPLETED" TO "SUCCESS"              
000380*                             STATUS NORMALIZATION AHEAD OF THE           
000390*                             STATUS-DOMAIN CHECK (MIGRATION              
000400*                             RULE FROM THE OLD FRONT END).               
000410*  04/09/1994 SW   CR-0359    ADDED RECEIVER-MERCHANT-ID FORMAT           
000420*                             EDIT AND CUSTOMER-ID / DEVICE-ID            
000430*                             MINIMUM-LENGTH EDITS.                       
000440*  08/30/1995 SW   CR-0392    ADDED REPORTED-REVENUE-AMT AND              
000450*                             EMPLOYEE-CNT RANGE EDITS.                   
000460*  02/11/1997 PO   CR-0415    ADDED TIMESTAMP PLAUSIBILITY EDIT           
000470*                             (9700-VALIDATE-DATE, 9750-VALIDATE-         
000480*                             TIME) - PRIOR RELEASES TOOK THE             
000490*                             DATE/TIME FIELDS ON FAITH.                  
000500*  10/06/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - DATE EDIT           
000510*                             CONFIRMED CENTURY-SAFE (CC/YY               
000520*                             QUAD, NO 2-DIGIT YEAR MATH).                
000530*  03/02/1999 LF   Y2K-0009   Y2K SIGN-OFF - NO FURTHER CHANGE.           
000540*  11/18/1999 RE   CR-0422    TRANSACTION-FILE FD DROPPED THE             
000550*                             RECORD-TYPE-CDE FIELD TO MATCH              
000560*                             MTX.TIP02 - RECFM 181 TO 179.               
000570*---------------------------------------------------------------          
000580 ENVIRONMENT DIVISION.                                                    
000590 CONFIGURATION SECTION.                                                   
000600 SPECIAL-NAMES.                                                           
000610     C01 IS TOP-OF-FORM                                                   
000620     CLASS VAL-NUMERIC-CLASS IS "0123456789".                             
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650     SELECT MERCHANT-FILE ASSIGN TO MERFILE01                             
000660         FILE STATUS IS WK-MER-FILE-STATUS.                               
000670     SELECT TRANSACTION-FILE ASSIGN TO TXNFILE01                          
000680         FILE STATUS IS WK-TXN-FILE-STATUS.                               
000690     SELECT VALID-MERCHANT-FILE ASSIGN TO VMERFIL1                        
000700         FILE STATUS IS WK-VMR-FILE-STATUS.                               
000710     SELECT VALID-TXN-FILE ASSIGN TO VTXNFIL1                             
000720         FILE STATUS IS WK-VTX-FILE-STATUS.                               
000730 DATA DIVISION.                                                           
000740 FILE SECTION.                                                            
000750 FD  MERCHANT-FILE                                                        
000760     LABEL RECORD STANDARD.                                               
000770*    RAW MERCHANT MASTER, RECFM = FIXED 258 - SEE MER.TIP01.              
000780 01  MERCHANT-FILE-RECORD.                                                
000790     05  MER-MERCHANT-ID            PIC X(08).                            
000800     05  MER-MERCHANT-ID-BRK REDEFINES MER-MERCHANT-ID.                   
000810         10  MER-ID-PREFIX-CDE      PIC X(01).                            
000820         10  MER-ID-SEQUENCE-NBR    PIC 9(07).                            
000830     05  MER-BUSINESS-NAME          PIC X(40).                            
000840     05  MER-BUSINESS-TYPE          PIC X(20).                            
000850     05  MER-REGISTRATION-DTE.                                            
000860         10  MER-REGISTRATION-YYYY-DTE.                                   
000870             15  MER-REGISTRATION-CC-DTE                                  
000880                                    PIC 9(02).                            
000890             15  MER-REGISTRATION-YY-DTE                                  
000900                                    PIC 9(02).                            
000910         10  MER-REGISTRATION-MM-DTE                                      
000920                                    PIC 9(02).                            
000930         10  MER-REGISTRATION-DD-DTE                                      
000940                                    PIC 9(02).                            
000950     05  MER-REGISTRATION-DTE-NUM REDEFINES                               
000960         MER-REGISTRATION-DTE       PIC 9(08).                            
000970     05  MER-BUSINESS-MODEL-CDE     PIC X(07).                            
000980         88  MER-MODEL-ONLINE          VALUE "Online ".                   
000990         88  MER-MODEL-OFFLINE         VALUE "Offline".                   
001000         88  MER-MODEL-HYBRID          VALUE "Hybrid ".                   
001010     05  MER-PRODUCT-CATEGORY       PIC X(20).                            
001020     05  MER-AVG-TICKET-SIZE-AMT    PIC 9(07)V99.                         
001030     05  MER-GST-STATUS-CDE         PIC X(01).                            
001040         88  MER-GST-REGISTERED        VALUE "Y".                         
001050         88  MER-GST-NOT-REGISTERED    VALUE "N".                         
001060     05  MER-EPFO-STATUS-CDE        PIC X(01).                            
001070         88  MER-EPFO-REGISTERED       VALUE "Y".                         
001080         88  MER-EPFO-NOT-REGISTERED   VALUE "N".                         
001090     05  MER-REGISTERED-ADDR        PIC X(60).                            
001100     05  MER-CITY-NM                PIC X(20).                            
001110     05  MER-STATE-NM               PIC X(20).                            
001120     05  MER-REPORTED-REVENUE-AMT   PIC 9(09)V99.                         
001130     05  MER-EMPLOYEE-CNT           PIC 9(07).                            
001140     05  MER-BANK-ACCOUNT-NBR       PIC X(20).                            
001150     05  MER-RESERVED-EXPANSION-AREA                                      
001160                                    PIC X(06).                            
001170     05  FILLER                     PIC X(01).                            
001180 FD  TRANSACTION-FILE                                                     
001190     LABEL RECORD STANDARD.                                               
001200*    RAW TRANSACTION FEED, RECFM = FIXED 179 - SEE MTX.TIP02.             
001210 01  TRANSACTION-FILE-RECORD.                                             
001220     05  TXN-TRANSACTION-ID         PIC X(15).                            
001230     05  TXN-MERCHANT-ID            PIC X(08).                            
001240     05  TXN-MERCHANT-ID-BRK REDEFINES TXN-MERCHANT-ID.                   
001250         10  TXN-MER-PREFIX-CDE     PIC X(01).                            
001260         10  TXN-MER-SEQUENCE-NBR   PIC 9(07).                            
001270     05  TXN-RECEIVER-MERCHANT-ID   PIC X(08).                            
001280     05  TXN-RECEIVER-BRK REDEFINES                                       
001290         TXN-RECEIVER-MERCHANT-ID.                                        
001300         10  TXN-RCV-PREFIX-CDE     PIC X(01).                            
001310         10  TXN-RCV-SEQUENCE-NBR   PIC 9(07).                            
001320     05  TXN-DATE.                                                        
001330         10  TXN-YYYY-DTE.                                                
001340             15  TXN-CC-DTE         PIC 9(02).                            
001350             15  TXN-YY-DTE         PIC 9(02).                            
001360         10  TXN-MM-DTE             PIC 9(02).                            
001370         10  TXN-DD-DTE             PIC 9(02).                            
001380     05  TXN-DATE-NUM REDEFINES TXN-DATE                                  
001390                                    PIC 9(08).                            
001400     05  TXN-TIME.                                                        
001410         10  TXN-HH-TIM             PIC 9(02).                            
001420         10  TXN-MN-TIM             PIC 9(02).                            
001430         10  TXN-SS-TIM             PIC 9(02).                            
001440     05  TXN-TIME-NUM REDEFINES TXN-TIME                                  
001450                                    PIC 9(06).                            
001460     05  TXN-AMOUNT                 PIC 9(07)V99.                         
001470     05  TXN-PAYMENT-METHOD         PIC X(20).                            
001480     05  TXN-STATUS-CDE             PIC X(09).                            
001490         88  TXN-STATUS-SUCCESS         VALUE "success  ".                
001500         88  TXN-STATUS-FAILED          VALUE "failed   ".                
001510         88  TXN-STATUS-PENDING         VALUE "pending  ".                
001520         88  TXN-STATUS-COMPLETED-RAW   VALUE "completed".                
001530     05  TXN-PRODUCT-CATEGORY       PIC X(20).                            
001540     05  TXN-PLATFORM               PIC X(15).                            
001550     05  TXN-CUSTOMER-LOCATION      PIC X(20).                            
001560     05  TXN-CUSTOMER-ID            PIC X(12).                            
001570     05  TXN-DEVICE-ID              PIC X(12).                            
001580     05  TXN-FRAUD-FLAGS.                                                 
001590         10  TXN-VELOCITY-FLAG-CDE  PIC X(01).                            
001600         10  TXN-AMOUNT-FLAG-CDE    PIC X(01).                            
001610         10  TXN-TIME-FLAG-CDE      PIC X(01).                            
001620         10  TXN-DEVICE-FLAG-CDE    PIC X(01).                            
001630     05  TXN-RESERVED-EXPANSION-AREA                                      
001640                                    PIC X(12).                            
001650     05  FILLER                     PIC X(01).                            
001660 FD  VALID-MERCHANT-FILE                                                  
001670     LABEL RECORD STANDARD.                                               
001680*    CLEAN MERCHANT WORK FILE - SAME SHAPE AS MERCHANT-FILE,              
001690*    EDIT-FAILURES REMOVED.  READ BY MRA.R00102 ONLY.                     
001700 01  VALID-MERCHANT-RECORD.                                               
001710     05  VMR-MERCHANT-ID            PIC X(08).                            
001720     05  VMR-BUSINESS-NAME          PIC X(40).                            
001730     05  VMR-BUSINESS-TYPE          PIC X(20).                            
001740     05  VMR-REGISTRATION-DTE       PIC X(08).                            
001750     05  VMR-BUSINESS-MODEL-CDE     PIC X(07).                            
001760     05  VMR-PRODUCT-CATEGORY       PIC X(20).                            
001770     05  VMR-AVG-TICKET-SIZE-AMT    PIC 9(07)V99.                         
001780     05  VMR-GST-STATUS-CDE         PIC X(01).                            
001790     05  VMR-EPFO-STATUS-CDE        PIC X(01).                            
001800     05  VMR-REGISTERED-ADDR        PIC X(60).                            
001810     05  VMR-CITY-NM                PIC X(20).                            
001820     05  VMR-STATE-NM               PIC X(20).                            
001830     05  VMR-REPORTED-REVENUE-AMT   PIC 9(09)V99.                         
001840     05  VMR-EMPLOYEE-CNT           PIC 9(07).                            
001850     05  VMR-BANK-ACCOUNT-NBR       PIC X(20).                            
001860     05  FILLER                     PIC X(06).                            
001870 FD  VALID-TXN-FILE                                                       
001880     LABEL RECORD STANDARD.                                               
001890*    CLEAN TRANSACTION WORK FILE - SAME SHAPE AS TRANSACTION-             
001900*    FILE WITH STATUS ALREADY NORMALIZED.  READ BY MRA.R00102,            
001910*    MRA.R00103 AND MRA.R00104 - PRESORTED MERCHANT-ID/DATE/TIME          
001920*    ON THE WAY IN, SO IT IS WRITTEN OUT IN THAT SAME ORDER.              
001930 01  VALID-TXN-RECORD.                                                    
001940     05  VTX-TRANSACTION-ID         PIC X(15).                            
001950     05  VTX-MERCHANT-ID            PIC X(08).                            
001960     05  VTX-RECEIVER-MERCHANT-ID   PIC X(08).                            
001970     05  VTX-DATE-NUM               PIC 9(08).                            
001980     05  VTX-TIME-NUM               PIC 9(06).                            
001990     05  VTX-AMOUNT                 PIC 9(07)V99.                         
002000     05  VTX-PAYMENT-METHOD         PIC X(20).                            
002010     05  VTX-STATUS-CDE             PIC X(09).                            
002020     05  VTX-PRODUCT-CATEGORY       PIC X(20).                            
002030     05  VTX-PLATFORM               PIC X(15).                            
002040     05  VTX-CUSTOMER-LOCATION      PIC X(20).                            
002050     05  VTX-CUSTOMER-ID            PIC X(12).                            
002060     05  VTX-DEVICE-ID              PIC X(12).                            
002070     05  FILLER                     PIC X(12).                            
002080 WORKING-STORAGE SECTION.                                                 
002090 77  WS-MEMBER-EYECATCHER           PIC X(20)                             
002100                                    VALUE "MRA.R00101 RUNNING".           
002110 01  WK-FILE-STATUS-AREA.                                                 
002120     05  WK-MER-FILE-STATUS         PIC X(02).                            
002130     05  WK-TXN-FILE-STATUS         PIC X(02).                            
002140     05  WK-VMR-FILE-STATUS         PIC X(02).                            
002150     05  WK-VTX-FILE-STATUS         PIC X(02).                            
002160     05  FILLER                     PIC X(02).                            
002170 01  WK-SWITCHES.                                                         
002180     05  WK-MERCHANT-EOF-SW         PIC X(01) VALUE "N".                  
002190         88  MERCHANT-EOF              VALUE "Y".                         
002200     05  WK-TXN-EOF-SW              PIC X(01) VALUE "N".                  
002210         88  TXN-EOF                   VALUE "Y".                         
002220     05  WK-REJECT-SW               PIC X(01) VALUE "N".                  
002230         88  WK-RECORD-REJECTED         VALUE "Y".                        
002240     05  FILLER                     PIC X(01).                            
002250 01  WK-COUNTERS.                                                         
002260     05  WK-MER-READ-CNT            PIC 9(07) COMP.                       
002270     05  WK-MER-VALID-CNT           PIC 9(07) COMP.                       
002280     05  WK-MER-REJECT-CNT          PIC 9(07) COMP.                       
002290     05  WK-TXN-READ-CNT            PIC 9(07) COMP.                       
002300     05  WK-TXN-VALID-CNT           PIC 9(07) COMP.                       
002310     05  WK-TXN-REJECT-CNT          PIC 9(07) COMP.                       
002320     05  FILLER                     PIC X(01).                            
002330 01  WK-REJECT-REASON               PIC X(40).                            
002340*---------------------------------------------------------------          
002350*  GENERIC SIGNIFICANT-LENGTH WORK AREA - 9600 TRIMS TRAILING             
002360*  SPACES FROM WHATEVER FIELD IS MOVED INTO WK-TRIM-FIELD AND             
002370*  RETURNS THE COUNT IN WK-TRIM-LEN.  SHARED BY EVERY MINIMUM-            
002380*  LENGTH EDIT BELOW SO THE TRIM LOGIC LIVES IN ONE PLACE.                
002390*---------------------------------------------------------------          
002400 01  WK-TRIM-AREA.                                                        
002410     05  WK-TRIM-FIELD              PIC X(60).                            
002420     05  WK-TRIM-MAX-LEN            PIC 9(02) COMP.                       
002430     05  WK-TRIM-SUB                PIC 9(02) COMP.                       
002440     05  WK-TRIM-LEN                PIC 9(02) COMP.                       
002450*---------------------------------------------------------------          
002460*  CALENDAR-MONTH DAY-COUNT TABLE, LOADED THE OLD WAY - A ROW OF          
002470*  FILLER VALUE CLAUSES REDEFINED AS AN OCCURS TABLE.  USED BY            
002480*  9700-VALIDATE-DATE TO RANGE-CHECK THE DD PORTION OF A DATE.            
002490*---------------------------------------------------------------          
002500 01  WK-MONTH-DAYS-AREA.                                                  
002510     05  FILLER                     PIC 9(02) VALUE 31.                   
002520     05  FILLER                     PIC 9(02) VALUE 28.                   
002530     05  FILLER                     PIC 9(02) VALUE 31.                   
002540     05  FILLER                     PIC 9(02) VALUE 30.                   
002550     05  FILLER                     PIC 9(02) VALUE 31.                   
002560     05  FILLER                     PIC 9(02) VALUE 30.                   
002570     05  FILLER                     PIC 9(02) VALUE 31.                   
002580     05  FILLER                     PIC 9(02) VALUE 31.                   
002590     05  FILLER                     PIC 9(02) VALUE 30.                   
002600     05  FILLER                     PIC 9(02) VALUE 31.                   
002610     05  FILLER                     PIC 9(02) VALUE 30.                   
002620     05  FILLER                     PIC 9(02) VALUE 31.                   
002630 01  WK-MONTH-DAYS-TABLE REDEFINES WK-MONTH-DAYS-AREA.                    
002640     05  WK-MONTH-DAYS OCCURS 12 TIMES                                    
002650                                    PIC 9(02).                            
002660 01  WK-DATE-EDIT-WORK.                                                   
002670     05  WK-VAL-CC                  PIC 9(02).                            
002680     05  WK-VAL-YY                  PIC 9(02).                            
002690     05  WK-VAL-MM                  PIC 9(02).                            
002700     05  WK-VAL-DD                  PIC 9(02).                            
002710     05  WK-VAL-MAX-DD              PIC 9(02).                            
002720     05  WK-VAL-LEAP-SW             PIC X(01).                            
002730         88  WK-VAL-IS-LEAP-YEAR        VALUE "Y".                        
002740     05  FILLER                     PIC X(01).                            
002750 01  WK-TIME-EDIT-WORK.                                                   
002760     05  WK-VAL-HH                  PIC 9(02).                            
002770     05  WK-VAL-MN                  PIC 9(02).                            
002780     05  WK-VAL-SS                  PIC 9(02).                            
002790     05  FILLER                     PIC X(01).                            
002800 PROCEDURE DIVISION.                                                      
002810 0000-MAINLINE.                                                           
002820     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
002830     PERFORM 2000-PROCESS-MERCHANTS THRU 2000-EXIT                        
002840         UNTIL MERCHANT-EOF.                                              
002850     PERFORM 3000-PROCESS-TRANSACTIONS THRU 3000-EXIT                     
002860         UNTIL TXN-EOF.                                                   
002870     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
002880     STOP RUN.                                                            
002890 1000-INITIALIZE.                                                         
002900     OPEN INPUT MERCHANT-FILE                                             
002910          INPUT TRANSACTION-FILE                                          
002920          OUTPUT VALID-MERCHANT-FILE                                      
002930          OUTPUT VALID-TXN-FILE.                                          
002940     IF WK-MER-FILE-STATUS NOT = "00"                                     
002950         DISPLAY "MRA.R00101 - MERCHANT-FILE OPEN FAILED - "              
002960             WK-MER-FILE-STATUS                                           
002970         GO TO 9900-ABEND-RUN.                                            
002980     IF WK-TXN-FILE-STATUS NOT = "00"                                     
002990         DISPLAY "MRA.R00101 - TRANSACTION-FILE OPEN FAILED - "           
003000             WK-TXN-FILE-STATUS                                           
003010         GO TO 9900-ABEND-RUN.                                            
003020     DISPLAY "MRA.R00101 - MERCHANT/TRANSACTION VALIDATOR START"          
003030     PERFORM 2900-READ-MERCHANT THRU 2900-EXIT.                           
003040 1000-EXIT.                                                               
003050     EXIT.                                                                
003060*---------------------------------------------------------------          
003070*  MERCHANT EDIT PASS                                                     
003080*---------------------------------------------------------------          
003090 2000-PROCESS-MERCHANTS.                                                  
003100     PERFORM 2200-VALIDATE-MERCHANT THRU 2200-EXIT.                       
003110     IF WK-RECORD-REJECTED                                                
003120         PERFORM 2500-WRITE-MERCHANT-REJECT THRU 2500-EXIT                
003130     ELSE                                                                 
003140         PERFORM 2600-WRITE-VALID-MERCHANT THRU 2600-EXIT.                
003150     PERFORM 2900-READ-MERCHANT THRU 2900-EXIT.                           
003160 2000-EXIT.                                                               
003170     EXIT.                                                                
003180 2200-VALIDATE-MERCHANT.                                                  
003190     MOVE "N" TO WK-REJECT-SW.                                            
003200     MOVE SPACES TO WK-REJECT-REASON.                                     
003210     IF MER-ID-PREFIX-CDE NOT = "M"                                       
003220         MOVE "Y" TO WK-REJECT-SW                                         
003230         MOVE "INVALID MERCHANT-ID FORMAT" TO WK-REJECT-REASON            
003240         GO TO 2200-EXIT.                                                 
003250     IF MER-ID-SEQUENCE-NBR NOT NUMERIC                                   
003260         MOVE "Y" TO WK-REJECT-SW                                         
003270         MOVE "INVALID MERCHANT-ID FORMAT" TO WK-REJECT-REASON            
003280         GO TO 2200-EXIT.                                                 
003290     MOVE MER-BUSINESS-NAME TO WK-TRIM-FIELD.                             
003300     MOVE 40 TO WK-TRIM-MAX-LEN.                                          
003310     PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.                 
003320     IF WK-TRIM-LEN < 5                                                   
003330         MOVE "Y" TO WK-REJECT-SW                                         
003340         MOVE "BUSINESS-NAME TOO SHORT" TO WK-REJECT-REASON               
003350         GO TO 2200-EXIT.                                                 
003360     MOVE SPACES TO WK-TRIM-FIELD.                                        
003370     MOVE MER-BUSINESS-TYPE TO WK-TRIM-FIELD(1:20).                       
003380     MOVE 20 TO WK-TRIM-MAX-LEN.                                          
003390     PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.                 
003400     IF WK-TRIM-LEN < 3                                                   
003410         MOVE "Y" TO WK-REJECT-SW                                         
003420         MOVE "BUSINESS-TYPE TOO SHORT" TO WK-REJECT-REASON               
003430         GO TO 2200-EXIT.                                                 
003440     IF NOT MER-MODEL-ONLINE AND NOT MER-MODEL-OFFLINE                    
003450             AND NOT MER-MODEL-HYBRID                                     
003460         MOVE "Y" TO WK-REJECT-SW                                         
003470         MOVE "INVALID BUSINESS-MODEL" TO WK-REJECT-REASON                
003480         GO TO 2200-EXIT.                                                 
003490     IF MER-AVG-TICKET-SIZE-AMT = ZERO                                    
003500         MOVE "Y" TO WK-REJECT-SW                                         
003510         MOVE "AVG-TICKET-SIZE NOT POSITIVE" TO WK-REJECT-REASON          
003520         GO TO 2200-EXIT.                                                 
003530     IF NOT MER-GST-REGISTERED AND NOT MER-GST-NOT-REGISTERED             
003540         MOVE "Y" TO WK-REJECT-SW                                         
003550         MOVE "INVALID GST-STATUS" TO WK-REJECT-REASON                    
003560         GO TO 2200-EXIT.                                                 
003570     IF NOT MER-EPFO-REGISTERED AND NOT MER-EPFO-NOT-REGISTERED           
003580         MOVE "Y" TO WK-REJECT-SW                                         
003590         MOVE "INVALID EPFO-STATUS" TO WK-REJECT-REASON                   
003600         GO TO 2200-EXIT.                                                 
003610     MOVE SPACES TO WK-TRIM-FIELD.                                        
003620     MOVE MER-REGISTERED-ADDR TO WK-TRIM-FIELD(1:60).                     
003630     MOVE 60 TO WK-TRIM-MAX-LEN.                                          
003640     PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.                 
003650     IF WK-TRIM-LEN < 10                                                  
003660         MOVE "Y" TO WK-REJECT-SW                                         
003670         MOVE "REGISTERED-ADDR TOO SHORT" TO WK-REJECT-REASON             
003680         GO TO 2200-EXIT.                                                 
003690     MOVE SPACES TO WK-TRIM-FIELD.                                        
003700     MOVE MER-CITY-NM TO WK-TRIM-FIELD(1:20).                             
003710     MOVE 20 TO WK-TRIM-MAX-LEN.                                          
003720     PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.                 
003730     IF WK-TRIM-LEN < 2                                                   
003740         MOVE "Y" TO WK-REJECT-SW                                         
003750         MOVE "CITY-NM TOO SHORT" TO WK-REJECT-REASON                     
003760         GO TO 2200-EXIT.                                                 
003770     MOVE SPACES TO WK-TRIM-FIELD.                                        
003780     MOVE MER-STATE-NM TO WK-TRIM-FIELD(1:20).                            
003790     MOVE 20 TO WK-TRIM-MAX-LEN.                                          
003800     PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.                 
003810     IF WK-TRIM-LEN < 2                                                   
003820         MOVE "Y" TO WK-REJECT-SW                                         
003830         MOVE "STATE-NM TOO SHORT" TO WK-REJECT-REASON                    
003840         GO TO 2200-EXIT.                                                 
003850     IF MER-REPORTED-REVENUE-AMT = ZERO                                   
003860         MOVE "Y" TO WK-REJECT-SW                                         
003870         MOVE "REPORTED-REVENUE NOT POSITIVE" TO                          
003880             WK-REJECT-REASON                                             
003890         GO TO 2200-EXIT.                                                 
003900     IF MER-EMPLOYEE-CNT = ZERO OR                                        
003910             MER-EMPLOYEE-CNT NOT LESS THAN 1000000                       
003920         MOVE "Y" TO WK-REJECT-SW                                         
003930         MOVE "EMPLOYEE-CNT OUT OF RANGE" TO WK-REJECT-REASON             
003940         GO TO 2200-EXIT.                                                 
003950     MOVE SPACES TO WK-TRIM-FIELD.                                        
003960     MOVE MER-BANK-ACCOUNT-NBR TO WK-TRIM-FIELD(1:20).                    
003970     MOVE 20 TO WK-TRIM-MAX-LEN.                                          
003980     PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.                 
003990     IF WK-TRIM-LEN < 8                                                   
004000         MOVE "Y" TO WK-REJECT-SW                                         
004010         MOVE "BANK-ACCOUNT-NBR TOO SHORT" TO WK-REJECT-REASON            
004020         GO TO 2200-EXIT.                                                 
004030     MOVE MER-REGISTRATION-CC-DTE TO WK-VAL-CC.                           
004040     MOVE MER-REGISTRATION-YY-DTE TO WK-VAL-YY.                           
004050     MOVE MER-REGISTRATION-MM-DTE TO WK-VAL-MM.                           
004060     MOVE MER-REGISTRATION-DD-DTE TO WK-VAL-DD.                           
004070     PERFORM 9700-VALIDATE-DATE THRU 9700-EXIT.                           
004080     IF WK-RECORD-REJECTED                                                
004090         MOVE "INVALID REGISTRATION-DTE" TO WK-REJECT-REASON              
004100         GO TO 2200-EXIT.                                                 
004110 2200-EXIT.                                                               
004120     EXIT.                                                                
004130 2500-WRITE-MERCHANT-REJECT.                                              
004140     ADD 1 TO WK-MER-REJECT-CNT.                                          
004150     DISPLAY "REJECT MERCHANT " MER-MERCHANT-ID " - "                     
004160         WK-REJECT-REASON.                                                
004170 2500-EXIT.                                                               
004180     EXIT.                                                                
004190 2600-WRITE-VALID-MERCHANT.                                               
004200     ADD 1 TO WK-MER-VALID-CNT.                                           
004210     MOVE MER-MERCHANT-ID          TO VMR-MERCHANT-ID.                    
004220     MOVE MER-BUSINESS-NAME        TO VMR-BUSINESS-NAME.                  
004230     MOVE MER-BUSINESS-TYPE        TO VMR-BUSINESS-TYPE.                  
004240     MOVE MER-REGISTRATION-DTE-NUM TO VMR-REGISTRATION-DTE.               
004250     MOVE MER-BUSINESS-MODEL-CDE   TO VMR-BUSINESS-MODEL-CDE.             
004260     MOVE MER-PRODUCT-CATEGORY     TO VMR-PRODUCT-CATEGORY.               
004270     MOVE MER-AVG-TICKET-SIZE-AMT  TO VMR-AVG-TICKET-SIZE-AMT.            
004280     MOVE MER-GST-STATUS-CDE       TO VMR-GST-STATUS-CDE.                 
004290     MOVE MER-EPFO-STATUS-CDE      TO VMR-EPFO-STATUS-CDE.                
004300     MOVE MER-REGISTERED-ADDR      TO VMR-REGISTERED-ADDR.                
004310     MOVE MER-CITY-NM              TO VMR-CITY-NM.                        
004320     MOVE MER-STATE-NM             TO VMR-STATE-NM.                       
004330     MOVE MER-REPORTED-REVENUE-AMT TO VMR-REPORTED-REVENUE-AMT.           
004340     MOVE MER-EMPLOYEE-CNT         TO VMR-EMPLOYEE-CNT.                   
004350     MOVE MER-BANK-ACCOUNT-NBR     TO VMR-BANK-ACCOUNT-NBR.               
004360     WRITE VALID-MERCHANT-RECORD.                                         
004370 2600-EXIT.                                                               
004380     EXIT.                                                                
004390 2900-READ-MERCHANT.                                                      
004400     READ MERCHANT-FILE                                                   
004410         AT END                                                           
004420             MOVE "Y" TO WK-MERCHANT-EOF-SW                               
004430         NOT AT END                                                       
004440             ADD 1 TO WK-MER-READ-CNT.                                    
004450 2900-EXIT.                                                               
004460     EXIT.                                                                
004470*---------------------------------------------------------------          
004480*  TRANSACTION EDIT PASS                                                  
004490*---------------------------------------------------------------          
004500 3000-PROCESS-TRANSACTIONS.                                               
004510     PERFORM 3100-NORMALIZE-STATUS THRU 3100-EXIT.                        
004520     PERFORM 3200-VALIDATE-TRANSACTION THRU 3200-EXIT.                    
004530     IF WK-RECORD-REJECTED                                                
004540         PERFORM 3500-WRITE-TXN-REJECT THRU 3500-EXIT                     
004550     ELSE                                                                 
004560         PERFORM 3600-WRITE-VALID-TXN THRU 3600-EXIT.                     
004570     PERFORM 3900-READ-TRANSACTION THRU 3900-EXIT.                        
004580 3000-EXIT.                                                               
004590     EXIT.                                                                
004600 3100-NORMALIZE-STATUS.                                                   
004610*    CR-0306 - "COMPLETED" INBOUND STATUS IS RECLASSED SUCCESS            
004620*    BEFORE THE DOMAIN CHECK BELOW EVER SEES IT.                          
004630     IF TXN-STATUS-COMPLETED-RAW                                          
004640         MOVE "success  " TO TXN-STATUS-CDE.                              
004650 3100-EXIT.                                                               
004660     EXIT.                                                                
004670 3200-VALIDATE-TRANSACTION.                                               
004680     MOVE "N" TO WK-REJECT-SW.                                            
004690     MOVE SPACES TO WK-REJECT-REASON.                                     
004700     MOVE SPACES TO WK-TRIM-FIELD.                                        
004710     MOVE TXN-TRANSACTION-ID TO WK-TRIM-FIELD(1:15).                      
004720     MOVE 15 TO WK-TRIM-MAX-LEN.                                          
004730     PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.                 
004740     IF WK-TRIM-LEN < 8                                                   
004750         MOVE "Y" TO WK-REJECT-SW                                         
004760         MOVE "TRANSACTION-ID TOO SHORT" TO WK-REJECT-REASON              
004770         GO TO 3200-EXIT.                                                 
004780     IF TXN-MER-PREFIX-CDE NOT = "M"                                      
004790         MOVE "Y" TO WK-REJECT-SW                                         
004800         MOVE "INVALID MERCHANT-ID FORMAT" TO WK-REJECT-REASON            
004810         GO TO 3200-EXIT.                                                 
004820     IF TXN-MER-SEQUENCE-NBR NOT NUMERIC                                  
004830         MOVE "Y" TO WK-REJECT-SW                                         
004840         MOVE "INVALID MERCHANT-ID FORMAT" TO WK-REJECT-REASON            
004850         GO TO 3200-EXIT.                                                 
004860     IF TXN-RCV-PREFIX-CDE NOT = "M"                                      
004870         MOVE "Y" TO WK-REJECT-SW                                         
004880         MOVE "INVALID RECEIVER-ID FORMAT" TO WK-REJECT-REASON            
004890         GO TO 3200-EXIT.                                                 
004900     IF TXN-RCV-SEQUENCE-NBR NOT NUMERIC                                  
004910         MOVE "Y" TO WK-REJECT-SW                                         
004920         MOVE "INVALID RECEIVER-ID FORMAT" TO WK-REJECT-REASON            
004930         GO TO 3200-EXIT.                                                 
004940     IF TXN-AMOUNT = ZERO OR                                              
004950             TXN-AMOUNT NOT LESS THAN 1000000.00                          
004960         MOVE "Y" TO WK-REJECT-SW                                         
004970         MOVE "AMOUNT OUT OF RANGE" TO WK-REJECT-REASON                   
004980         GO TO 3200-EXIT.                                                 
004990     MOVE SPACES TO WK-TRIM-FIELD.                                        
005000     MOVE TXN-PAYMENT-METHOD TO WK-TRIM-FIELD(1:20).                      
005010     MOVE 20 TO WK-TRIM-MAX-LEN.                                          
005020     PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.                 
005030     IF WK-TRIM-LEN < 3                                                   
005040         MOVE "Y" TO WK-REJECT-SW                                         
005050         MOVE "PAYMENT-METHOD TOO SHORT" TO WK-REJECT-REASON              
005060         GO TO 3200-EXIT.                                                 
005070     IF NOT TXN-STATUS-SUCCESS AND NOT TXN-STATUS-FAILED                  
005080             AND NOT TXN-STATUS-PENDING                                   
005090         MOVE "Y" TO WK-REJECT-SW                                         
005100         MOVE "INVALID STATUS" TO WK-REJECT-REASON                        
005110         GO TO 3200-EXIT.                                                 
005120     MOVE SPACES TO WK-TRIM-FIELD.                                        
005130     MOVE TXN-CUSTOMER-LOCATION TO WK-TRIM-FIELD(1:20).                   
005140     MOVE 20 TO WK-TRIM-MAX-LEN.                                          
005150     PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.                 
005160     IF WK-TRIM-LEN < 2                                                   
005170         MOVE "Y" TO WK-REJECT-SW                                         
005180         MOVE "CUSTOMER-LOCATION TOO SHORT" TO WK-REJECT-REASON           
005190         GO TO 3200-EXIT.                                                 
005200     MOVE SPACES TO WK-TRIM-FIELD.                                        
005210     MOVE TXN-CUSTOMER-ID TO WK-TRIM-FIELD(1:12).                         
005220     MOVE 12 TO WK-TRIM-MAX-LEN.                                          
005230     PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.                 
005240     IF WK-TRIM-LEN < 8                                                   
005250         MOVE "Y" TO WK-REJECT-SW                                         
005260         MOVE "CUSTOMER-ID TOO SHORT" TO WK-REJECT-REASON                 
005270         GO TO 3200-EXIT.                                                 
005280     MOVE SPACES TO WK-TRIM-FIELD.                                        
005290     MOVE TXN-DEVICE-ID TO WK-TRIM-FIELD(1:12).                           
005300     MOVE 12 TO WK-TRIM-MAX-LEN.                                          
005310     PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.                 
005320     IF WK-TRIM-LEN < 8                                                   
005330         MOVE "Y" TO WK-REJECT-SW                                         
005340         MOVE "DEVICE-ID TOO SHORT" TO WK-REJECT-REASON                   
005350         GO TO 3200-EXIT.                                                 
005360     MOVE TXN-CC-DTE TO WK-VAL-CC.                                        
005370     MOVE TXN-YY-DTE TO WK-VAL-YY.                                        
005380     MOVE TXN-MM-DTE TO WK-VAL-MM.                                        
005390     MOVE TXN-DD-DTE TO WK-VAL-DD.                                        
005400     PERFORM 9700-VALIDATE-DATE THRU 9700-EXIT.                           
005410     IF WK-RECORD-REJECTED                                                
005420         MOVE "INVALID TXN-DATE" TO WK-REJECT-REASON                      
005430         GO TO 3200-EXIT.                                                 
005440     MOVE TXN-HH-TIM TO WK-VAL-HH.                                        
005450     MOVE TXN-MN-TIM TO WK-VAL-MN.                                        
005460     MOVE TXN-SS-TIM TO WK-VAL-SS.                                        
005470     PERFORM 9750-VALIDATE-TIME THRU 9750-EXIT.                           
005480     IF WK-RECORD-REJECTED                                                
005490         MOVE "INVALID TXN-TIME" TO WK-REJECT-REASON                      
005500         GO TO 3200-EXIT.                                                 
005510 3200-EXIT.                                                               
005520     EXIT.                                                                
005530 3500-WRITE-TXN-REJECT.                                                   
005540     ADD 1 TO WK-TXN-REJECT-CNT.                                          
005550     DISPLAY "REJECT TXN " TXN-TRANSACTION-ID " - "                       
005560         WK-REJECT-REASON.                                                
005570 3500-EXIT.                                                               
005580     EXIT.                                                                
005590 3600-WRITE-VALID-TXN.                                                    
005600     ADD 1 TO WK-TXN-VALID-CNT.                                           
005610     MOVE TXN-TRANSACTION-ID       TO VTX-TRANSACTION-ID.                 
005620     MOVE TXN-MERCHANT-ID          TO VTX-MERCHANT-ID.                    
005630     MOVE TXN-RECEIVER-MERCHANT-ID TO VTX-RECEIVER-MERCHANT-ID.           
005640     MOVE TXN-DATE-NUM             TO VTX-DATE-NUM.                       
005650     MOVE TXN-TIME-NUM             TO VTX-TIME-NUM.                       
005660     MOVE TXN-AMOUNT               TO VTX-AMOUNT.                         
005670     MOVE TXN-PAYMENT-METHOD       TO VTX-PAYMENT-METHOD.                 
005680     MOVE TXN-STATUS-CDE           TO VTX-STATUS-CDE.                     
005690     MOVE TXN-PRODUCT-CATEGORY     TO VTX-PRODUCT-CATEGORY.               
005700     MOVE TXN-PLATFORM             TO VTX-PLATFORM.                       
005710     MOVE TXN-CUSTOMER-LOCATION    TO VTX-CUSTOMER-LOCATION.              
005720     MOVE TXN-CUSTOMER-ID          TO VTX-CUSTOMER-ID.                    
005730     MOVE TXN-DEVICE-ID            TO VTX-DEVICE-ID.                      
005740     WRITE VALID-TXN-RECORD.                                              
005750 3600-EXIT.                                                               
005760     EXIT.                                                                
005770 3900-READ-TRANSACTION.                                                   
005780     READ TRANSACTION-FILE                                                
005790         AT END                                                           
005800             MOVE "Y" TO WK-TXN-EOF-SW                                    
005810         NOT AT END                                                       
005820             ADD 1 TO WK-TXN-READ-CNT.                                    
005830 3900-EXIT.                                                               
005840     EXIT.                                                                
005850*---------------------------------------------------------------          
005860*  SHARED EDIT SUBROUTINES                                                
005870*---------------------------------------------------------------          
005880 9600-COMPUTE-SIGNIFICANT-LEN.                                            
005890     MOVE WK-TRIM-MAX-LEN TO WK-TRIM-SUB.                                 
005900 9610-TRIM-LOOP.                                                          
005910     IF WK-TRIM-SUB = ZERO                                                
005920         MOVE ZERO TO WK-TRIM-LEN                                         
005930         GO TO 9600-EXIT.                                                 
005940     IF WK-TRIM-FIELD(WK-TRIM-SUB:1) NOT = SPACE                          
005950         MOVE WK-TRIM-SUB TO WK-TRIM-LEN                                  
005960         GO TO 9600-EXIT.                                                 
005970     SUBTRACT 1 FROM WK-TRIM-SUB.                                         
005980     GO TO 9610-TRIM-LOOP.                                                
005990 9600-EXIT.                                                               
006000     EXIT.                                                                
006010 9700-VALIDATE-DATE.                                                      
006020     MOVE "N" TO WK-REJECT-SW.                                            
006030     IF WK-VAL-MM = ZERO OR WK-VAL-MM > 12                                
006040         MOVE "Y" TO WK-REJECT-SW                                         
006050         GO TO 9700-EXIT.                                                 
006060     IF WK-VAL-DD = ZERO                                                  
006070         MOVE "Y" TO WK-REJECT-SW                                         
006080         GO TO 9700-EXIT.                                                 
006090     MOVE "N" TO WK-VAL-LEAP-SW.                                          
006100     DIVIDE WK-VAL-YY BY 4 GIVING WK-VAL-CC                               
006110         REMAINDER WK-VAL-CC.                                             
006120     IF WK-VAL-CC = ZERO AND WK-VAL-YY NOT = ZERO                         
006130         MOVE "Y" TO WK-VAL-LEAP-SW.                                      
006140     IF WK-VAL-YY = ZERO                                                  
006150         MOVE "Y" TO WK-VAL-LEAP-SW.                                      
006160     MOVE WK-MONTH-DAYS(WK-VAL-MM) TO WK-VAL-MAX-DD.                      
006170     IF WK-VAL-MM = 2 AND WK-VAL-IS-LEAP-YEAR                             
006180         MOVE 29 TO WK-VAL-MAX-DD.                                        
006190     IF WK-VAL-DD > WK-VAL-MAX-DD                                         
006200         MOVE "Y" TO WK-REJECT-SW                                         
006210         GO TO 9700-EXIT.                                                 
006220 9700-EXIT.                                                               
006230     EXIT.                                                                
006240 9750-VALIDATE-TIME.                                                      
006250     MOVE "N" TO WK-REJECT-SW.                                            
006260     IF WK-VAL-HH > 23                                                    
006270         MOVE "Y" TO WK-REJECT-SW                                         
006280         GO TO 9750-EXIT.                                                 
006290     IF WK-VAL-MN > 59                                                    
006300         MOVE "Y" TO WK-REJECT-SW                                         
006310         GO TO 9750-EXIT.                                                 
006320     IF WK-VAL-SS > 59                                                    
006330         MOVE "Y" TO WK-REJECT-SW                                         
006340         GO TO 9750-EXIT.                                                 
006350 9750-EXIT.                                                               
006360     EXIT.                                                                
006370*---------------------------------------------------------------          
006380*  END OF RUN                                                             
006390*---------------------------------------------------------------          
006400 8000-TERMINATE.                                                          
006410     CLOSE MERCHANT-FILE                                                  
006420           TRANSACTION-FILE                                               
006430           VALID-MERCHANT-FILE                                            
006440           VALID-TXN-FILE.                                                
006450     DISPLAY "MRA.R00101 - MER READ    " WK-MER-READ-CNT.                 
006460     DISPLAY "MRA.R00101 - MER VALID   " WK-MER-VALID-CNT.                
006470     DISPLAY "MRA.R00101 - MER REJECT  " WK-MER-REJECT-CNT.               
006480     DISPLAY "MRA.R00101 - TXN READ    " WK-TXN-READ-CNT.                 
006490     DISPLAY "MRA.R00101 - TXN VALID   " WK-TXN-VALID-CNT.                
006500     DISPLAY "MRA.R00101 - TXN REJECT  " WK-TXN-REJECT-CNT.               
006510     DISPLAY "MRA.R00101 - VALIDATOR RUN COMPLETE".                       
006520 8000-EXIT.                                                               
006530     EXIT.                                                                
006540 9900-ABEND-RUN.                                                          
006550     DISPLAY "MRA.R00101 - ABNORMAL TERMINATION".                         
006560     STOP RUN.                                                            
