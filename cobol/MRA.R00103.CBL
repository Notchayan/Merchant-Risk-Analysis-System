000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    MERCHANT-DAILY-SUMMARIZER.                                
000120 AUTHOR.        R. ESSANI.                                                
000130 INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.                       
000140 DATE-WRITTEN.  06/21/1991.                                               
000150 DATE-COMPILED. 06/21/1991.                                               
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000170*---------------------------------------------------------------          
000180*  MRA.R00103 - PER-MERCHANT, PER-CALENDAR-DAY TRANSACTION                
000190*  SUMMARY.  READS THE CLEAN TRANSACTION WORK FILE BUILT BY THE           
000200*  VALIDATOR (MRA.R00101), CONTROL-BREAKS ON MERCHANT-ID PLUS             
000210*  TXN-DATE, AND WRITES ONE SUMMARY RECORD PER GROUP - COUNT,             
000220*  VOLUME, AVERAGE/MAX/MIN AMOUNT, DISTINCT CUSTOMER COUNT AND            
000230*  DISTINCT PAYMENT-METHOD COUNT.  A DAY WITH NO TRANSACTIONS             
000240*  SIMPLY NEVER APPEARS AS A GROUP AND PRODUCES NO RECORD.                
000250*---------------------------------------------------------------          
000260*  CHANGE LOG                                                             
000270*  ----------                                                             
000280*  DATE       BY   REQUEST    DESCRIPTION                                 
000290*  ---------- ---- ---------- ----------------------------------          
000300*  06/21/1991 RE   CR-0254    ORIGINAL PROGRAM - COUNT, VOLUME,           
000310*                             AVG/MAX/MIN AMOUNT PER DAY.                 
000320*  11/25/1992 MT   CR-0308    ADDED UNIQUE-CUSTOMERS AND UNIQUE-          
000330*                             PAY-METHODS VIA LINEAR-SEARCH WORK          
000340*                             TABLES - NO SORT STEP FOR THIS, THE         
000350*                             DAY GROUPS ARE SMALL.                       
000360*  08/30/1995 SW   CR-0391    WIDENED WK-DAY-TOTAL TO MATCH THE           
000370*                             SUM-TOTAL-VOLUME-AMT RESIZE IN              
000380*                             MDS.TIP04 (9 TO 11 INTEGER DIGITS).         
000390*  10/07/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - RUN-DATE            
000400*                             STAMP WINDOWED THE SAME AS                  
000410*                             MRA.R00102.                                 
000420*  03/03/1999 LF   Y2K-0009   Y2K SIGN-OFF - NO FURTHER CHANGE.           
000430*---------------------------------------------------------------          
000440 ENVIRONMENT DIVISION.                                                    
000450 CONFIGURATION SECTION.                                                   
000460 SPECIAL-NAMES.                                                           
000470     C01 IS TOP-OF-FORM.                                                  
000480 INPUT-OUTPUT SECTION.                                                    
000490 FILE-CONTROL.                                                            
000500     SELECT VALID-TXN-FILE ASSIGN TO VTXNFIL1                             
000510         FILE STATUS IS WK-VTX-FILE-STATUS.                               
000520     SELECT SUMMARY-FILE ASSIGN TO SUMFILE1                               
000530         FILE STATUS IS WK-SUM-FILE-STATUS.                               
000540 DATA DIVISION.                                                           
000550 FILE SECTION.                                                            
000560 FD  VALID-TXN-FILE                                                       
000570     LABEL RECORD STANDARD.                                               
000580*    CLEAN TRANSACTION WORK FILE FROM MRA.R00101, RECFM = FIXED           
000590*    116, PRESORTED MERCHANT-ID/DATE/TIME.                                
000600 01  VALID-TXN-RECORD.                                                    
000610     05  VTX-TRANSACTION-ID         PIC X(15).                            
000620     05  VTX-MERCHANT-ID            PIC X(08).                            
000630     05  VTX-RECEIVER-MERCHANT-ID   PIC X(08).                            
000640     05  VTX-DATE-NUM               PIC 9(08).                            
000650     05  VTX-TIME-NUM               PIC 9(06).                            
000660     05  VTX-AMOUNT                 PIC 9(07)V99.                         
000670     05  VTX-PAYMENT-METHOD         PIC X(20).                            
000680     05  VTX-STATUS-CDE             PIC X(09).                            
000690     05  VTX-PRODUCT-CATEGORY       PIC X(20).                            
000700     05  VTX-PLATFORM               PIC X(15).                            
000710     05  VTX-CUSTOMER-LOCATION      PIC X(20).                            
000720     05  VTX-CUSTOMER-ID            PIC X(12).                            
000730     05  VTX-DEVICE-ID              PIC X(12).                            
000740     05  FILLER                     PIC X(12).                            
000750 FD  SUMMARY-FILE                                                         
000760     LABEL RECORD STANDARD.                                               
000770*    OUTPUT - RECFM = FIXED 072.  SEE MDS.TIP04 FOR THE                   
000780*    DOCUMENTATION COPY OF THIS LAYOUT.                                   
000790 01  MERCHANT-DAILY-SUMMARY-RECORD.                                       
000800     05  SUM-MERCHANT-ID            PIC X(08).                            
000810     05  SUM-SUMMARY-DATE.                                                
000820         10  SUM-SUMMARY-YYYY-DTE.                                        
000830             15  SUM-SUMMARY-CC-DTE PIC 9(02).                            
000840             15  SUM-SUMMARY-YY-DTE PIC 9(02).                            
000850         10  SUM-SUMMARY-MM-DTE     PIC 9(02).                            
000860         10  SUM-SUMMARY-DD-DTE     PIC 9(02).                            
000870     05  SUM-SUMMARY-DATE-NUM REDEFINES SUM-SUMMARY-DATE                  
000880                                    PIC 9(08).                            
000890     05  SUM-TXN-COUNT              PIC 9(07).                            
000900     05  SUM-TOTAL-VOLUME-AMT       PIC 9(11)V99.                         
000910     05  SUM-AMOUNT-STATS.                                                
000920         10  SUM-AVG-AMOUNT         PIC 9(07)V99.                         
000930         10  SUM-MAX-AMOUNT         PIC 9(07)V99.                         
000940         10  SUM-MIN-AMOUNT         PIC 9(07)V99.                         
000950     05  SUM-AMOUNT-STATS-TABLE REDEFINES SUM-AMOUNT-STATS.               
000960         10  SUM-AMOUNT-STAT-ENTRY OCCURS 3 TIMES                         
000970                                    PIC 9(07)V99.                         
000980     05  SUM-UNIQUE-CUSTOMERS       PIC 9(05).                            
000990     05  SUM-UNIQUE-PAY-METHODS     PIC 9(03).                            
001000     05  FILLER                     PIC X(01).                            
001010 WORKING-STORAGE SECTION.                                                 
001020 77  WS-MEMBER-EYECATCHER           PIC X(20)                             
001030                                    VALUE "MRA.R00103 RUNNING".           
001040 01  WK-FILE-STATUS-AREA.                                                 
001050     05  WK-VTX-FILE-STATUS         PIC X(02).                            
001060     05  WK-SUM-FILE-STATUS         PIC X(02).                            
001070     05  FILLER                     PIC X(04).                            
001080 01  WK-SWITCHES.                                                         
001090     05  WK-TXN-EOF-SW              PIC X(01) VALUE "N".                  
001100         88  TXN-EOF                   VALUE "Y".                         
001110     05  FILLER                     PIC X(01).                            
001120 01  WK-RUN-DATE-AREA.                                                    
001130     05  WK-RUN-CC                  PIC 9(02).                            
001140     05  WK-RUN-YY                  PIC 9(02).                            
001150     05  WK-RUN-MM                  PIC 9(02).                            
001160     05  WK-RUN-DD                  PIC 9(02).                            
001170     05  FILLER                     PIC X(01).                            
001180 01  WK-RUN-DATE-NUM REDEFINES WK-RUN-DATE-AREA                           
001190                                    PIC 9(08).                            
001200 01  WK-ACCEPT-DATE-AREA.                                                 
001210     05  WK-ACCEPT-YY               PIC 9(02).                            
001220     05  WK-ACCEPT-MM               PIC 9(02).                            
001230     05  WK-ACCEPT-DD               PIC 9(02).                            
001240     05  FILLER                     PIC X(01).                            
001250 01  WK-BREAK-MERCHANT-ID           PIC X(08).                            
001260 01  WK-BREAK-DATE-NUM              PIC 9(08).                            
001270 01  WK-DAY-ACCUM.                                                        
001280     05  WK-DAY-COUNT               PIC 9(07) COMP.                       
001290     05  WK-DAY-TOTAL               PIC 9(11)V99.                         
001300     05  WK-DAY-MAX                 PIC 9(07)V99.                         
001310     05  WK-DAY-MIN                 PIC 9(07)V99.                         
001320     05  FILLER                     PIC X(01).                            
001330 01  WK-COUNTERS.                                                         
001340     05  WK-TOTAL-TXN-READ          PIC 9(07) COMP.                       
001350     05  WK-DAYS-WRITTEN            PIC 9(07) COMP.                       
001360     05  WK-GRAND-TXN-COUNT         PIC 9(09) COMP.                       
001370     05  WK-GRAND-VOLUME            PIC 9(13)V99.                         
001380     05  FILLER                     PIC X(01).                            
001390*---------------------------------------------------------------          
001400*  DISTINCT-VALUE WORK TABLES - RECLEARED AT EACH DAY BREAK.              
001410*  ONE FOR CUSTOMER-ID, ONE FOR PAYMENT-METHOD, SEARCHED                  
001420*  LINEARLY - THIS COMPILER HAS NO SORT-IN-STORAGE VERB AND THE           
001430*  DAY GROUPS ARE SMALL ENOUGH THAT A SORT STEP WOULD BE                  
001440*  OVERKILL.                                                              
001450*---------------------------------------------------------------          
001460 01  WK-CUST-DIST-AREA.                                                   
001470     05  WK-CUST-DIST-TABLE OCCURS 3000 TIMES                             
001480                                    PIC X(12).                            
001490     05  WK-CUST-DIST-COUNT         PIC 9(05) COMP.                       
001500     05  WK-CUST-DIST-VALUE         PIC X(12).                            
001510     05  WK-CUST-DIST-SUB           PIC 9(05) COMP.                       
001520     05  WK-CUST-DIST-FOUND-SW      PIC X(01).                            
001530         88  WK-CUST-DIST-FOUND        VALUE "Y".                         
001540     05  FILLER                     PIC X(01).                            
001550 01  WK-METHOD-DIST-AREA.                                                 
001560     05  WK-METHOD-DIST-TABLE OCCURS 50 TIMES                             
001570                                    PIC X(20).                            
001580     05  WK-METHOD-DIST-COUNT       PIC 9(03) COMP.                       
001590     05  WK-METHOD-DIST-VALUE       PIC X(20).                            
001600     05  WK-METHOD-DIST-SUB         PIC 9(03) COMP.                       
001610     05  WK-METHOD-DIST-FOUND-SW    PIC X(01).                            
001620         88  WK-METHOD-DIST-FOUND      VALUE "Y".                         
001630     05  FILLER                     PIC X(01).                            
001640 PROCEDURE DIVISION.                                                      
001650 0000-MAINLINE.                                                           
001660     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
001670     PERFORM 4000-DAY-BREAK THRU 4000-EXIT                                
001680         UNTIL TXN-EOF.                                                   
001690     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
001700     STOP RUN.                                                            
001710 1000-INITIALIZE.                                                         
001720     OPEN INPUT VALID-TXN-FILE                                            
001730          OUTPUT SUMMARY-FILE.                                            
001740     IF WK-VTX-FILE-STATUS NOT = "00"                                     
001750         DISPLAY "MRA.R00103 - VALID-TXN-FILE OPEN FAILED - "             
001760             WK-VTX-FILE-STATUS                                           
001770         GO TO 9900-ABEND-RUN.                                            
001780     ACCEPT WK-ACCEPT-DATE-AREA FROM DATE.                                
001790     IF WK-ACCEPT-YY < 50                                                 
001800         MOVE 20 TO WK-RUN-CC                                             
001810     ELSE                                                                 
001820         MOVE 19 TO WK-RUN-CC.                                            
001830     MOVE WK-ACCEPT-YY TO WK-RUN-YY.                                      
001840     MOVE WK-ACCEPT-MM TO WK-RUN-MM.                                      
001850     MOVE WK-ACCEPT-DD TO WK-RUN-DD.                                      
001860     DISPLAY "MRA.R00103 - DAILY SUMMARIZER START "                       
001870         WK-RUN-DATE-NUM.                                                 
001880     PERFORM 2900-READ-TXN THRU 2900-EXIT.                                
001890 1000-EXIT.                                                               
001900     EXIT.                                                                
001910*---------------------------------------------------------------          
001920*  MERCHANT + CALENDAR-DAY CONTROL BREAK                                  
001930*---------------------------------------------------------------          
001940 4000-DAY-BREAK.                                                          
001950     MOVE VTX-MERCHANT-ID TO WK-BREAK-MERCHANT-ID.                        
001960     MOVE VTX-DATE-NUM TO WK-BREAK-DATE-NUM.                              
001970     MOVE ZERO TO WK-DAY-COUNT.                                           
001980     MOVE ZERO TO WK-DAY-TOTAL.                                           
001990     MOVE ZERO TO WK-CUST-DIST-COUNT.                                     
002000     MOVE ZERO TO WK-METHOD-DIST-COUNT.                                   
002010     PERFORM 4200-ACCUM-TXN THRU 4200-EXIT                                
002020         UNTIL TXN-EOF                                                    
002030             OR VTX-MERCHANT-ID NOT = WK-BREAK-MERCHANT-ID                
002040             OR VTX-DATE-NUM NOT = WK-BREAK-DATE-NUM.                     
002050     PERFORM 4900-WRITE-SUMMARY THRU 4900-EXIT.                           
002060 4000-EXIT.                                                               
002070     EXIT.                                                                
002080 4200-ACCUM-TXN.                                                          
002090     ADD 1 TO WK-DAY-COUNT.                                               
002100     ADD VTX-AMOUNT TO WK-DAY-TOTAL.                                      
002110     IF WK-DAY-COUNT = 1                                                  
002120         GO TO 4210-FIRST-TXN.                                            
002130     IF VTX-AMOUNT > WK-DAY-MAX                                           
002140         MOVE VTX-AMOUNT TO WK-DAY-MAX.                                   
002150     IF VTX-AMOUNT < WK-DAY-MIN                                           
002160         MOVE VTX-AMOUNT TO WK-DAY-MIN.                                   
002170     GO TO 4220-DISTINCT-CHECK.                                           
002180 4210-FIRST-TXN.                                                          
002190     MOVE VTX-AMOUNT TO WK-DAY-MAX.                                       
002200     MOVE VTX-AMOUNT TO WK-DAY-MIN.                                       
002210 4220-DISTINCT-CHECK.                                                     
002220     MOVE VTX-CUSTOMER-ID TO WK-CUST-DIST-VALUE.                          
002230     PERFORM 9860-ADD-DISTINCT-CUSTOMER THRU 9860-EXIT.                   
002240     MOVE VTX-PAYMENT-METHOD TO WK-METHOD-DIST-VALUE.                     
002250     PERFORM 9870-ADD-DISTINCT-METHOD THRU 9870-EXIT.                     
002260     ADD 1 TO WK-TOTAL-TXN-READ.                                          
002270     PERFORM 2900-READ-TXN THRU 2900-EXIT.                                
002280 4200-EXIT.                                                               
002290     EXIT.                                                                
002300 2900-READ-TXN.                                                           
002310     READ VALID-TXN-FILE                                                  
002320         AT END                                                           
002330             MOVE "Y" TO WK-TXN-EOF-SW.                                   
002340 2900-EXIT.                                                               
002350     EXIT.                                                                
002360 4900-WRITE-SUMMARY.                                                      
002370     MOVE WK-BREAK-MERCHANT-ID TO SUM-MERCHANT-ID.                        
002380     MOVE WK-BREAK-DATE-NUM TO SUM-SUMMARY-DATE-NUM.                      
002390     MOVE WK-DAY-COUNT TO SUM-TXN-COUNT.                                  
002400     MOVE WK-DAY-TOTAL TO SUM-TOTAL-VOLUME-AMT.                           
002410     COMPUTE SUM-AVG-AMOUNT ROUNDED =                                     
002420         WK-DAY-TOTAL / WK-DAY-COUNT.                                     
002430     MOVE WK-DAY-MAX TO SUM-MAX-AMOUNT.                                   
002440     MOVE WK-DAY-MIN TO SUM-MIN-AMOUNT.                                   
002450     MOVE WK-CUST-DIST-COUNT TO SUM-UNIQUE-CUSTOMERS.                     
002460     MOVE WK-METHOD-DIST-COUNT TO SUM-UNIQUE-PAY-METHODS.                 
002470     WRITE MERCHANT-DAILY-SUMMARY-RECORD.                                 
002480     ADD 1 TO WK-DAYS-WRITTEN.                                            
002490     ADD WK-DAY-COUNT TO WK-GRAND-TXN-COUNT.                              
002500     ADD WK-DAY-TOTAL TO WK-GRAND-VOLUME.                                 
002510 4900-EXIT.                                                               
002520     EXIT.                                                                
002530*---------------------------------------------------------------          
002540*  DISTINCT-VALUE SUBROUTINES                                             
002550*---------------------------------------------------------------          
002560 9860-ADD-DISTINCT-CUSTOMER.                                              
002570     MOVE "N" TO WK-CUST-DIST-FOUND-SW.                                   
002580     MOVE 1 TO WK-CUST-DIST-SUB.                                          
002590 9861-CUST-SEARCH-LOOP.                                                   
002600     IF WK-CUST-DIST-SUB > WK-CUST-DIST-COUNT                             
002610         GO TO 9862-CUST-SEARCH-DONE.                                     
002620     IF WK-CUST-DIST-TABLE(WK-CUST-DIST-SUB) = WK-CUST-DIST-VALUE         
002630         MOVE "Y" TO WK-CUST-DIST-FOUND-SW                                
002640         GO TO 9862-CUST-SEARCH-DONE.                                     
002650     ADD 1 TO WK-CUST-DIST-SUB.                                           
002660     GO TO 9861-CUST-SEARCH-LOOP.                                         
002670 9862-CUST-SEARCH-DONE.                                                   
002680     IF WK-CUST-DIST-FOUND                                                
002690         GO TO 9860-EXIT.                                                 
002700     ADD 1 TO WK-CUST-DIST-COUNT.                                         
002710     MOVE WK-CUST-DIST-VALUE TO                                           
002720         WK-CUST-DIST-TABLE(WK-CUST-DIST-COUNT).                          
002730 9860-EXIT.                                                               
002740     EXIT.                                                                
002750 9870-ADD-DISTINCT-METHOD.                                                
002760     MOVE "N" TO WK-METHOD-DIST-FOUND-SW.                                 
002770     MOVE 1 TO WK-METHOD-DIST-SUB.                                        
002780 9871-METHOD-SEARCH-LOOP.                                                 
002790     IF WK-METHOD-DIST-SUB > WK-METHOD-DIST-COUNT                         
002800         GO TO 9872-METHOD-SEARCH-DONE.                                   
002810     IF WK-METHOD-DIST-TABLE(WK-METHOD-DIST-SUB) =                        
002820             WK-METHOD-DIST-VALUE                                         
002830         MOVE "Y" TO WK-METHOD-DIST-FOUND-SW                              
002840         GO TO 9872-METHOD-SEARCH-DONE.                                   
002850     ADD 1 TO WK-METHOD-DIST-SUB.                                         
002860     GO TO 9871-METHOD-SEARCH-LOOP.                                       
002870 9872-METHOD-SEARCH-DONE.                                                 
002880     IF WK-METHOD-DIST-FOUND                                              
002890         GO TO 9870-EXIT.                                                 
002900     ADD 1 TO WK-METHOD-DIST-COUNT.                                       
002910     MOVE WK-METHOD-DIST-VALUE TO                                         
002920         WK-METHOD-DIST-TABLE(WK-METHOD-DIST-COUNT).                      
002930 9870-EXIT.                                                               
002940     EXIT.                                                                
002950*---------------------------------------------------------------          
002960*  END OF RUN                                                             
002970*---------------------------------------------------------------          
002980 8000-TERMINATE.                                                          
002990     CLOSE VALID-TXN-FILE SUMMARY-FILE.                                   
003000     DISPLAY "MRA.R00103 - TXNS READ         "                            
003010         WK-TOTAL-TXN-READ.                                               
003020     DISPLAY "MRA.R00103 - DAY-GROUPS WRITTEN "                           
003030         WK-DAYS-WRITTEN.                                                 
003040     DISPLAY "MRA.R00103 - GRAND VOLUME       "                           
003050         WK-GRAND-VOLUME.                                                 
003060     DISPLAY "MRA.R00103 - DAILY SUMMARIZER RUN COMPLETE".                
003070 8000-EXIT.                                                               
003080     EXIT.                                                                
003090 9900-ABEND-RUN.                                                          
003100     DISPLAY "MRA.R00103 - ABNORMAL TERMINATION".                         
003110     STOP RUN.                                                            
