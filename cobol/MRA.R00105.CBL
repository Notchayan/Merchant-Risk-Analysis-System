000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    MERCHANT-RISK-CONTROL-REPORT.                             
000120 AUTHOR.        R. ESSANI.                                                
000130 INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.                       
000140 DATE-WRITTEN.  07/05/1991.                                               
000150 DATE-COMPILED. 07/05/1991.                                               
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000170*---------------------------------------------------------------          
000180*  MRA.R00105 - FINAL STEP OF THE MERCHANT RISK ANALYSIS BATCH            
000190*  STREAM.  MATCH-MERGES THE THREE OUTPUT FILES BUILT BY                  
000200*  MRA.R00102/103/104 AGAINST THE VALID MERCHANT WORK FILE FROM           
000210*  MRA.R00101 TO PRODUCE ONE PRINTED CONTROL REPORT, THEN                 
000220*  RE-OPENS THE TWO RAW INPUT FILES A SECOND TIME - COUNT ONLY,           
000230*  NO EDITING - TO PICK UP THE READ COUNTS NEEDED FOR THE                 
000240*  BALANCING FOOTER.  THIS PROGRAM DOES NOT RE-VALIDATE ANYTHING;         
000250*  THE REJECT COUNTS ON THE FOOTER ARE DERIVED ARITHMETICALLY             
000260*  (RAW COUNT LESS CLEAN-FILE COUNT), THE SAME BALANCING                  
000270*  TECHNIQUE THE SDCM RECONCILIATION JOBS USE.                            
000280*---------------------------------------------------------------          
000290*  CHANGE LOG                                                             
000300*  ----------                                                             
000310*  DATE       BY   REQUEST    DESCRIPTION                                 
000320*  ---------- ---- ---------- ----------------------------------          
000330*  07/05/1991 RE   CR-0255    ORIGINAL PROGRAM - MERCHANT/RISK            
000340*                             MATCH-MERGE AND DETAIL LINE ONLY.           
000350*  11/25/1992 MT   CR-0309    ADDED THE SUMMARY-FILE LEG OF THE           
000360*                             MERGE (6200) SO THE DETAIL LINE             
000370*                             CARRIES TRUE TRANSACTION COUNT AND          
000380*                             VOLUME INSTEAD OF ZEROS.                    
000390*  04/11/1994 SW   CR-0361    ADDED THE EVENT-FILE LEG OF THE             
000400*                             MERGE (6300) AND THE SEVERITY               
000410*                             BREAKDOWN ON THE FOOTER.                    
000420*  09/02/1995 SW   CR-0392    RISK BAND WIDENED FROM 2 TO 3               
000430*                             BUCKETS (HIGH/MEDIUM/LOW) TO MATCH          
000440*                             THE COMPOSITE SCORE CR-0393 CHANGE          
000450*                             IN MRA.R00102.                              
000460*  02/14/1997 PO   CR-0417    FOOTER NOW SHOWS VALID AND REJECTED         
000470*                             MERCHANT/TRANSACTION COUNTS - RE-           
000480*                             OPENS MERCHANT-FILE AND                     
000490*                             TRANSACTION-FILE FOR A COUNT-ONLY           
000500*                             PASS RATHER THAN CARRYING A CONTROL         
000510*                             RECORD FORWARD FROM MRA.R00101.             
000520*  10/08/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - RUN-DATE            
000530*                             STAMP ON THE PAGE HEADING WINDOWED          
000540*                             THE SAME AS THE OTHER FOUR STEPS.           
000550*  03/03/1999 LF   Y2K-0009   Y2K SIGN-OFF - NO FURTHER CHANGE.           
000560*  11/18/1999 RE   CR-0422    TRANSACTION-FILE COUNT-ONLY FD              
000570*                             NARROWED 181 TO 179 TO MATCH                
000580*                             MTX.TIP02'S DROPPED RECORD-TYPE-CDE.        
000590*---------------------------------------------------------------          
000600 ENVIRONMENT DIVISION.                                                    
000610 CONFIGURATION SECTION.                                                   
000620 SPECIAL-NAMES.                                                           
000630     C01 IS TOP-OF-FORM.                                                  
000640 INPUT-OUTPUT SECTION.                                                    
000650 FILE-CONTROL.                                                            
000660     SELECT MERCHANT-FILE ASSIGN TO MERFILE01                             
000670         FILE STATUS IS WK-MER-FILE-STATUS.                               
000680     SELECT TRANSACTION-FILE ASSIGN TO TXNFILE01                          
000690         FILE STATUS IS WK-TXN-FILE-STATUS.                               
000700     SELECT VALID-MERCHANT-FILE ASSIGN TO VMERFIL1                        
000710         FILE STATUS IS WK-VMR-FILE-STATUS.                               
000720     SELECT RISK-METRICS-FILE ASSIGN TO RISKFIL1                          
000730         FILE STATUS IS WK-RSK-FILE-STATUS.                               
000740     SELECT SUMMARY-FILE ASSIGN TO SUMFILE1                               
000750         FILE STATUS IS WK-SUM-FILE-STATUS.                               
000760     SELECT EVENT-FILE ASSIGN TO EVNTFIL1                                 
000770         FILE STATUS IS WK-EVT-FILE-STATUS.                               
000780     SELECT REPORT-FILE ASSIGN TO RPTFILE1                                
000790         FILE STATUS IS WK-RPT-FILE-STATUS.                               
000800 DATA DIVISION.                                                           
000810 FILE SECTION.                                                            
000820*---------------------------------------------------------------          
000830*  THE RAW MERCHANT AND TRANSACTION FILES ARE READ HERE ONLY TO           
000840*  BE COUNTED FOR THE FOOTER - NO FIELD IN EITHER RECORD IS               
000850*  REFERENCED, SO THE FD CARRIES A SINGLE FILLER THE WIDTH OF             
000860*  THE RECORD.  A LONG-STANDING BALANCING-JOB SHORTCUT IN THIS            
000870*  SHOP - SEE THE SDCM RECONCILIATION SUITE.                              
000880*---------------------------------------------------------------          
000890 FD  MERCHANT-FILE                                                        
000900     LABEL RECORD STANDARD.                                               
000910 01  MERCHANT-FILE-RECORD              PIC X(259).                        
000920 FD  TRANSACTION-FILE                                                     
000930     LABEL RECORD STANDARD.                                               
000940 01  TRANSACTION-FILE-RECORD           PIC X(179).                        
000950 FD  VALID-MERCHANT-FILE                                                  
000960     LABEL RECORD STANDARD.                                               
000970*    CLEAN MERCHANT WORK FILE FROM MRA.R00101 - DRIVES THE                
000980*    CONTROL BREAK ON THIS REPORT.                                        
000990 01  VALID-MERCHANT-RECORD.                                               
001000     05  VMR-MERCHANT-ID            PIC X(08).                            
001010     05  VMR-BUSINESS-NAME          PIC X(40).                            
001020     05  VMR-BUSINESS-TYPE          PIC X(20).                            
001030     05  VMR-REGISTRATION-DTE       PIC X(08).                            
001040     05  VMR-BUSINESS-MODEL-CDE     PIC X(07).                            
001050     05  VMR-PRODUCT-CATEGORY       PIC X(20).                            
001060     05  VMR-AVG-TICKET-SIZE-AMT    PIC 9(07)V99.                         
001070     05  VMR-GST-STATUS-CDE         PIC X(01).                            
001080     05  VMR-EPFO-STATUS-CDE        PIC X(01).                            
001090     05  VMR-REGISTERED-ADDR        PIC X(60).                            
001100     05  VMR-CITY-NM                PIC X(20).                            
001110     05  VMR-STATE-NM               PIC X(20).                            
001120     05  VMR-REPORTED-REVENUE-AMT   PIC 9(09)V99.                         
001130     05  VMR-EMPLOYEE-CNT           PIC 9(07).                            
001140     05  VMR-BANK-ACCOUNT-NBR       PIC X(20).                            
001150     05  FILLER                     PIC X(06).                            
001160 FD  RISK-METRICS-FILE                                                    
001170     LABEL RECORD STANDARD.                                               
001180 01  RISK-METRICS-RECORD.                                                 
001190     05  RSK-MERCHANT-ID            PIC X(08).                            
001200     05  RSK-CALC-DATE.                                                   
001210         10  RSK-CALC-YYYY-DTE.                                           
001220             15  RSK-CALC-CC-DTE    PIC 9(02).                            
001230             15  RSK-CALC-YY-DTE    PIC 9(02).                            
001240         10  RSK-CALC-MM-DTE        PIC 9(02).                            
001250         10  RSK-CALC-DD-DTE        PIC 9(02).                            
001260     05  RSK-CALC-DATE-NUM REDEFINES RSK-CALC-DATE                        
001270                                    PIC 9(08).                            
001280     05  RSK-SCORE-GROUP.                                                 
001290         10  RSK-LATE-NIGHT-SCORE   PIC 9V9(4).                           
001300         10  RSK-SUDDEN-SPIKE-SCORE PIC 9V9(4).                           
001310         10  RSK-VELOCITY-ABUSE-SCORE                                     
001320                                    PIC 9V9(4).                           
001330         10  RSK-DEVICE-SWITCH-SCORE                                      
001340                                    PIC 9V9(4).                           
001350         10  RSK-LOCATION-HOP-SCORE PIC 9V9(4).                           
001360         10  RSK-PAYMENT-CYCLE-SCORE                                      
001370                                    PIC 9V9(4).                           
001380         10  RSK-ROUND-AMOUNT-SCORE PIC 9V9(4).                           
001390         10  RSK-CUST-CONCENTRATION-SCORE                                 
001400                                    PIC 9V9(4).                           
001410     05  RSK-SCORE-TABLE REDEFINES RSK-SCORE-GROUP.                       
001420         10  RSK-SCORE-ENTRY OCCURS 8 TIMES                               
001430                                    PIC 9V9(4).                           
001440     05  RSK-COMPOSITE-RISK-SCORE   PIC 9V9(4).                           
001450     05  FILLER                     PIC X(01).                            
001460 FD  SUMMARY-FILE                                                         
001470     LABEL RECORD STANDARD.                                               
001480 01  MERCHANT-DAILY-SUMMARY-RECORD.                                       
001490     05  SUM-MERCHANT-ID            PIC X(08).                            
001500     05  SUM-SUMMARY-DATE.                                                
001510         10  SUM-SUMMARY-YYYY-DTE.                                        
001520             15  SUM-SUMMARY-CC-DTE PIC 9(02).                            
001530             15  SUM-SUMMARY-YY-DTE PIC 9(02).                            
001540         10  SUM-SUMMARY-MM-DTE     PIC 9(02).                            
001550         10  SUM-SUMMARY-DD-DTE     PIC 9(02).                            
001560     05  SUM-SUMMARY-DATE-NUM REDEFINES SUM-SUMMARY-DATE                  
001570                                    PIC 9(08).                            
001580     05  SUM-TXN-COUNT              PIC 9(07).                            
001590     05  SUM-TOTAL-VOLUME-AMT       PIC 9(11)V99.                         
001600     05  SUM-AMOUNT-STATS.                                                
001610         10  SUM-AVG-AMOUNT         PIC 9(07)V99.                         
001620         10  SUM-MAX-AMOUNT         PIC 9(07)V99.                         
001630         10  SUM-MIN-AMOUNT         PIC 9(07)V99.                         
001640     05  SUM-AMOUNT-STATS-TABLE REDEFINES SUM-AMOUNT-STATS.               
001650         10  SUM-AMOUNT-STAT-ENTRY OCCURS 3 TIMES                         
001660                                    PIC 9(07)V99.                         
001670     05  SUM-UNIQUE-CUSTOMERS       PIC 9(05).                            
001680     05  SUM-UNIQUE-PAY-METHODS     PIC 9(03).                            
001690     05  FILLER                     PIC X(01).                            
001700 FD  EVENT-FILE                                                           
001710     LABEL RECORD STANDARD.                                               
001720 01  MERCHANT-EVENT-RECORD.                                               
001730     05  EVT-MERCHANT-ID            PIC X(08).                            
001740     05  EVT-EVENT-TYPE             PIC X(30).                            
001750     05  EVT-EVENT-DATE.                                                  
001760         10  EVT-EVENT-YYYY-DTE.                                          
001770             15  EVT-EVENT-CC-DTE   PIC 9(02).                            
001780             15  EVT-EVENT-YY-DTE   PIC 9(02).                            
001790         10  EVT-EVENT-MM-DTE       PIC 9(02).                            
001800         10  EVT-EVENT-DD-DTE       PIC 9(02).                            
001810     05  EVT-EVENT-DATE-NUM REDEFINES EVT-EVENT-DATE                      
001820                                    PIC 9(08).                            
001830     05  EVT-EVENT-TIME.                                                  
001840         10  EVT-EVENT-HH-TIM       PIC 9(02).                            
001850         10  EVT-EVENT-MN-TIM       PIC 9(02).                            
001860         10  EVT-EVENT-SS-TIM       PIC 9(02).                            
001870     05  EVT-SEVERITY-CDE           PIC X(06).                            
001880         88  EVT-SEVERITY-LOW           VALUE "LOW   ".                   
001890         88  EVT-SEVERITY-MEDIUM        VALUE "MEDIUM".                   
001900         88  EVT-SEVERITY-HIGH          VALUE "HIGH  ".                   
001910     05  EVT-DETAIL-AMOUNT          PIC 9(07)V99.                         
001920     05  EVT-DETAIL-TXN-ID          PIC X(15).                            
001930     05  EVT-DETAIL-SPIKE-AREA.                                           
001940         10  EVT-DETAIL-COUNT       PIC 9(05).                            
001950         10  EVT-DETAIL-MEAN        PIC 9(05)V99.                         
001960         10  EVT-DETAIL-ZSCORE      PIC 9(03)V99.                         
001970     05  EVT-DETAIL-SPIKE-VIEW REDEFINES                                  
001980         EVT-DETAIL-SPIKE-AREA.                                           
001990         10  EVT-DETAIL-SPIKE-DIGIT OCCURS 15 TIMES                       
002000                                    PIC 9.                                
002010     05  FILLER                     PIC X(01).                            
002020 FD  REPORT-FILE                                                          
002030     LABEL RECORD STANDARD.                                               
002040 01  REPORT-LINE                       PIC X(132).                        
002050 WORKING-STORAGE SECTION.                                                 
002060 77  WS-MEMBER-EYECATCHER           PIC X(20)                             
002070                                    VALUE "MRA.R00105 RUNNING".           
002080 01  WK-FILE-STATUS-AREA.                                                 
002090     05  WK-MER-FILE-STATUS         PIC X(02).                            
002100     05  WK-TXN-FILE-STATUS         PIC X(02).                            
002110     05  WK-VMR-FILE-STATUS         PIC X(02).                            
002120     05  WK-RSK-FILE-STATUS         PIC X(02).                            
002130     05  WK-SUM-FILE-STATUS         PIC X(02).                            
002140     05  WK-EVT-FILE-STATUS         PIC X(02).                            
002150     05  WK-RPT-FILE-STATUS         PIC X(02).                            
002160     05  FILLER                     PIC X(02).                            
002170 01  WK-SWITCHES.                                                         
002180     05  WK-VMR-EOF-SW              PIC X(01) VALUE "N".                  
002190         88  VMR-EOF                   VALUE "Y".                         
002200     05  WK-RSK-EOF-SW              PIC X(01) VALUE "N".                  
002210         88  RSK-EOF                   VALUE "Y".                         
002220     05  WK-SUM-EOF-SW              PIC X(01) VALUE "N".                  
002230         88  SUM-EOF                   VALUE "Y".                         
002240     05  WK-EVT-EOF-SW              PIC X(01) VALUE "N".                  
002250         88  EVT-EOF                   VALUE "Y".                         
002260     05  FILLER                     PIC X(01).                            
002270 01  WK-RUN-DATE-AREA.                                                    
002280     05  WK-RUN-CC                  PIC 9(02).                            
002290     05  WK-RUN-YY                  PIC 9(02).                            
002300     05  WK-RUN-MM                  PIC 9(02).                            
002310     05  WK-RUN-DD                  PIC 9(02).                            
002320     05  FILLER                     PIC X(01).                            
002330 01  WK-RUN-DATE-NUM REDEFINES WK-RUN-DATE-AREA                           
002340                                    PIC 9(08).                            
002350 01  WK-ACCEPT-DATE-AREA.                                                 
002360     05  WK-ACCEPT-YY               PIC 9(02).                            
002370     05  WK-ACCEPT-MM               PIC 9(02).                            
002380     05  WK-ACCEPT-DD               PIC 9(02).                            
002390     05  FILLER                     PIC X(01).                            
002400 01  WK-BREAK-MERCHANT-ID           PIC X(08).                            
002410 01  WK-PAGE-NUMBER                 PIC 9(05) COMP.                       
002420 01  WK-LINE-COUNT                  PIC 9(03) COMP.                       
002430 01  WK-COUNTERS.                                                         
002440     05  WK-MER-RAW-CNT             PIC 9(07) COMP.                       
002450     05  WK-MER-VALID-CNT           PIC 9(07) COMP.                       
002460     05  WK-TXN-RAW-CNT             PIC 9(07) COMP.                       
002470     05  WK-GRAND-TXN-COUNT         PIC 9(09) COMP.                       
002480     05  WK-HIGH-RISK-CNT           PIC 9(07) COMP.                       
002490     05  WK-LOW-EVT-CNT             PIC 9(07) COMP.                       
002500     05  WK-MEDIUM-EVT-CNT          PIC 9(07) COMP.                       
002510     05  WK-HIGH-EVT-CNT            PIC 9(07) COMP.                       
002520     05  FILLER                     PIC X(01).                            
002530 01  WK-GRAND-VOLUME                PIC 9(13)V99.                         
002540 01  WK-MER-REJECT-CNT              PIC S9(07) COMP.                      
002550 01  WK-TXN-REJECT-CNT              PIC S9(09) COMP.                      
002560 01  WK-DETAIL-WORK.                                                      
002570     05  WK-DET-TXN-COUNT           PIC 9(07).                            
002580     05  WK-DET-VOLUME              PIC 9(11)V99.                         
002590     05  WK-DET-COMPOSITE           PIC 9V9(4).                           
002600     05  WK-DET-RISK-BAND           PIC X(06).                            
002610     05  WK-DET-EVENT-COUNT         PIC 9(05) COMP.                       
002620     05  FILLER                     PIC X(01).                            
002630 01  WK-HEADING-LINE-1.                                                   
002640     05  FILLER                     PIC X(01) VALUE SPACE.                
002650     05  FILLER                     PIC X(40)                             
002660         VALUE "MERCHANT RISK ANALYSIS - CONTROL REPORT".                 
002670     05  FILLER                     PIC X(20) VALUE SPACES.               
002680     05  FILLER                     PIC X(09) VALUE "RUN DATE ".          
002690     05  HDG-RUN-DATE               PIC 9(08).                            
002700     05  FILLER                     PIC X(09) VALUE SPACES.               
002710     05  FILLER                     PIC X(05) VALUE "PAGE ".              
002720     05  HDG-PAGE-NUMBER            PIC ZZZZ9.                            
002730     05  FILLER                     PIC X(35) VALUE SPACES.               
002740 01  WK-HEADING-LINE-2.                                                   
002750     05  FILLER                     PIC X(01) VALUE SPACE.                
002760     05  FILLER                     PIC X(08) VALUE "MERCHANT".           
002770     05  FILLER                     PIC X(04) VALUE SPACES.               
002780     05  FILLER                     PIC X(05) VALUE "TXN".                
002790     05  FILLER                     PIC X(09) VALUE SPACES.               
002800     05  FILLER                     PIC X(05) VALUE "TOTAL".              
002810     05  FILLER                     PIC X(10) VALUE SPACES.               
002820     05  FILLER                     PIC X(09) VALUE "COMPOSITE".          
002830     05  FILLER                     PIC X(05) VALUE SPACES.               
002840     05  FILLER                     PIC X(04) VALUE "RISK".               
002850     05  FILLER                     PIC X(04) VALUE SPACES.               
002860     05  FILLER                     PIC X(05) VALUE "EVENT".              
002870     05  FILLER                     PIC X(63) VALUE SPACES.               
002880 01  WK-HEADING-LINE-3.                                                   
002890     05  FILLER                     PIC X(01) VALUE SPACE.                
002900     05  FILLER                     PIC X(02) VALUE "ID".                 
002910     05  FILLER                     PIC X(10) VALUE SPACES.               
002920     05  FILLER                     PIC X(05) VALUE "COUNT".              
002930     05  FILLER                     PIC X(09) VALUE SPACES.               
002940     05  FILLER                     PIC X(06) VALUE "VOLUME".             
002950     05  FILLER                     PIC X(09) VALUE SPACES.               
002960     05  FILLER                     PIC X(05) VALUE "SCORE".              
002970     05  FILLER                     PIC X(09) VALUE SPACES.               
002980     05  FILLER                     PIC X(04) VALUE "BAND".               
002990     05  FILLER                     PIC X(04) VALUE SPACES.               
003000     05  FILLER                     PIC X(05) VALUE "COUNT".              
003010     05  FILLER                     PIC X(63) VALUE SPACES.               
003020 01  WK-DETAIL-LINE.                                                      
003030     05  FILLER                     PIC X(01) VALUE SPACE.                
003040     05  DTL-MERCHANT-ID            PIC X(08).                            
003050     05  FILLER                     PIC X(04) VALUE SPACES.               
003060     05  DTL-TXN-COUNT              PIC ZZZZZZ9.                          
003070     05  FILLER                     PIC X(05) VALUE SPACES.               
003080     05  DTL-VOLUME                 PIC ZZ,ZZZ,ZZZ,ZZ9.99.                
003090     05  FILLER                     PIC X(04) VALUE SPACES.               
003100     05  DTL-COMPOSITE              PIC 9.9999.                           
003110     05  FILLER                     PIC X(08) VALUE SPACES.               
003120     05  DTL-RISK-BAND              PIC X(06).                            
003130     05  FILLER                     PIC X(06) VALUE SPACES.               
003140     05  DTL-EVENT-COUNT            PIC ZZZZ9.                            
003150     05  FILLER                     PIC X(55) VALUE SPACES.               
003160 01  WK-FOOTER-LINE-1               PIC X(132) VALUE SPACES.              
003170 01  WK-FOOTER-LINE-2.                                                    
003180     05  FILLER                     PIC X(01) VALUE SPACE.                
003190     05  FILLER                     PIC X(21)                             
003200         VALUE "MERCHANTS PROCESSED ".                                    
003210     05  FTR-MER-VALID              PIC ZZZ,ZZ9.                          
003220     05  FILLER                     PIC X(103) VALUE SPACES.              
003230 01  WK-FOOTER-LINE-3.                                                    
003240     05  FILLER                     PIC X(01) VALUE SPACE.                
003250     05  FILLER                     PIC X(21)                             
003260         VALUE "MERCHANTS REJECTED  ".                                    
003270     05  FTR-MER-REJECT             PIC ZZZ,ZZ9.                          
003280     05  FILLER                     PIC X(103) VALUE SPACES.              
003290 01  WK-FOOTER-LINE-4.                                                    
003300     05  FILLER                     PIC X(01) VALUE SPACE.                
003310     05  FILLER                     PIC X(21)                             
003320         VALUE "TRANSACTIONS VALID  ".                                    
003330     05  FTR-TXN-VALID              PIC ZZZ,ZZZ,ZZ9.                      
003340     05  FILLER                     PIC X(99) VALUE SPACES.               
003350 01  WK-FOOTER-LINE-5.                                                    
003360     05  FILLER                     PIC X(01) VALUE SPACE.                
003370     05  FILLER                     PIC X(21)                             
003380         VALUE "TRANSACTIONS REJECT  ".                                   
003390     05  FTR-TXN-REJECT             PIC ZZZ,ZZZ,ZZ9.                      
003400     05  FILLER                     PIC X(99) VALUE SPACES.               
003410 01  WK-FOOTER-LINE-6.                                                    
003420     05  FILLER                     PIC X(01) VALUE SPACE.                
003430     05  FILLER                     PIC X(21)                             
003440         VALUE "TOTAL TXN VOLUME    ".                                    
003450     05  FTR-TOTAL-VOLUME           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.             
003460     05  FILLER                     PIC X(90) VALUE SPACES.               
003470 01  WK-FOOTER-LINE-7.                                                    
003480     05  FILLER                     PIC X(01) VALUE SPACE.                
003490     05  FILLER                     PIC X(21)                             
003500         VALUE "HIGH RISK MERCHANTS  ".                                   
003510     05  FTR-HIGH-RISK              PIC ZZZ,ZZ9.                          
003520     05  FILLER                     PIC X(103) VALUE SPACES.              
003530 01  WK-FOOTER-LINE-8.                                                    
003540     05  FILLER                     PIC X(01) VALUE SPACE.                
003550     05  FILLER                     PIC X(21)                             
003560         VALUE "EVENTS LOW/MED/HIGH  ".                                   
003570     05  FTR-EVT-LOW                PIC ZZ,ZZ9.                           
003580     05  FILLER                     PIC X(01) VALUE "/".                  
003590     05  FTR-EVT-MEDIUM             PIC ZZ,ZZ9.                           
003600     05  FILLER                     PIC X(01) VALUE "/".                  
003610     05  FTR-EVT-HIGH               PIC ZZ,ZZ9.                           
003620     05  FILLER                     PIC X(90) VALUE SPACES.               
003630 PROCEDURE DIVISION.                                                      
003640 0000-MAINLINE.                                                           
003650     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
003660     PERFORM 6000-PAGE-HEADING THRU 6000-EXIT.                            
003670     PERFORM 6100-MERCHANT-DETAIL-LINE THRU 6100-EXIT                     
003680         UNTIL VMR-EOF.                                                   
003690     PERFORM 6800-COUNT-RAW-FILES THRU 6800-EXIT.                         
003700     PERFORM 6900-GRAND-TOTAL-FOOTER THRU 6900-EXIT.                      
003710     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
003720     STOP RUN.                                                            
003730 1000-INITIALIZE.                                                         
003740     OPEN INPUT VALID-MERCHANT-FILE                                       
003750                RISK-METRICS-FILE                                         
003760                SUMMARY-FILE                                              
003770                EVENT-FILE                                                
003780          OUTPUT REPORT-FILE.                                             
003790     IF WK-VMR-FILE-STATUS NOT = "00"                                     
003800         DISPLAY "MRA.R00105 - VALID-MERCHANT OPEN FAILED - "             
003810             WK-VMR-FILE-STATUS                                           
003820         GO TO 9900-ABEND-RUN.                                            
003830     ACCEPT WK-ACCEPT-DATE-AREA FROM DATE.                                
003840     IF WK-ACCEPT-YY < 50                                                 
003850         MOVE 20 TO WK-RUN-CC                                             
003860     ELSE                                                                 
003870         MOVE 19 TO WK-RUN-CC.                                            
003880     MOVE WK-ACCEPT-YY TO WK-RUN-YY.                                      
003890     MOVE WK-ACCEPT-MM TO WK-RUN-MM.                                      
003900     MOVE WK-ACCEPT-DD TO WK-RUN-DD.                                      
003910     MOVE ZERO TO WK-PAGE-NUMBER.                                         
003920     MOVE 99 TO WK-LINE-COUNT.                                            
003930     PERFORM 2910-READ-VMR THRU 2910-EXIT.                                
003940     PERFORM 2920-READ-RSK THRU 2920-EXIT.                                
003950     PERFORM 2930-READ-SUM THRU 2930-EXIT.                                
003960     PERFORM 2940-READ-EVT THRU 2940-EXIT.                                
003970 1000-EXIT.                                                               
003980     EXIT.                                                                
003990 2910-READ-VMR.                                                           
004000     READ VALID-MERCHANT-FILE                                             
004010         AT END                                                           
004020             MOVE "Y" TO WK-VMR-EOF-SW.                                   
004030 2910-EXIT.                                                               
004040     EXIT.                                                                
004050 2920-READ-RSK.                                                           
004060     READ RISK-METRICS-FILE                                               
004070         AT END                                                           
004080             MOVE "Y" TO WK-RSK-EOF-SW                                    
004090             MOVE HIGH-VALUES TO RSK-MERCHANT-ID.                         
004100 2920-EXIT.                                                               
004110     EXIT.                                                                
004120 2930-READ-SUM.                                                           
004130     READ SUMMARY-FILE                                                    
004140         AT END                                                           
004150             MOVE "Y" TO WK-SUM-EOF-SW                                    
004160             MOVE HIGH-VALUES TO SUM-MERCHANT-ID.                         
004170 2930-EXIT.                                                               
004180     EXIT.                                                                
004190 2940-READ-EVT.                                                           
004200     READ EVENT-FILE                                                      
004210         AT END                                                           
004220             MOVE "Y" TO WK-EVT-EOF-SW                                    
004230             MOVE HIGH-VALUES TO EVT-MERCHANT-ID.                         
004240 2940-EXIT.                                                               
004250     EXIT.                                                                
004260*---------------------------------------------------------------          
004270*  ONE DETAIL LINE PER VALID MERCHANT - MATCH IN THE                      
004280*  SUBORDINATE FILES ON MERCHANT-ID.  EACH SUBORDINATE KEY IS             
004290*  DRIVEN TO HIGH-VALUES ON ITS OWN EOF SO A SHORT SUBORDINATE            
004300*  FILE SIMPLY STOPS MATCHING - NO SPECIAL-CASE EOF LOGIC NEEDED          
004310*  IN THE MATCH PARAGRAPHS THEMSELVES.                                    
004320*---------------------------------------------------------------          
004330 6100-MERCHANT-DETAIL-LINE.                                               
004340     MOVE VMR-MERCHANT-ID TO WK-BREAK-MERCHANT-ID.                        
004350     ADD 1 TO WK-MER-VALID-CNT.                                           
004360     MOVE ZERO TO WK-DET-TXN-COUNT.                                       
004370     MOVE ZERO TO WK-DET-VOLUME.                                          
004380     MOVE ZERO TO WK-DET-COMPOSITE.                                       
004390     MOVE ZERO TO WK-DET-EVENT-COUNT.                                     
004400     PERFORM 6150-MATCH-RISK THRU 6150-EXIT.                              
004410     PERFORM 6200-MATCH-SUMMARY THRU 6200-EXIT.                           
004420     PERFORM 6300-MATCH-EVENTS THRU 6300-EXIT.                            
004430     PERFORM 6170-SET-RISK-BAND THRU 6170-EXIT.                           
004440     ADD WK-DET-TXN-COUNT TO WK-GRAND-TXN-COUNT.                          
004450     ADD WK-DET-VOLUME TO WK-GRAND-VOLUME.                                
004460     IF WK-LINE-COUNT NOT < 50                                            
004470         PERFORM 6000-PAGE-HEADING THRU 6000-EXIT.                        
004480     MOVE WK-BREAK-MERCHANT-ID TO DTL-MERCHANT-ID.                        
004490     MOVE WK-DET-TXN-COUNT TO DTL-TXN-COUNT.                              
004500     MOVE WK-DET-VOLUME TO DTL-VOLUME.                                    
004510     MOVE WK-DET-COMPOSITE TO DTL-COMPOSITE.                              
004520     MOVE WK-DET-RISK-BAND TO DTL-RISK-BAND.                              
004530     MOVE WK-DET-EVENT-COUNT TO DTL-EVENT-COUNT.                          
004540     WRITE REPORT-LINE FROM WK-DETAIL-LINE                                
004550         AFTER ADVANCING 1 LINE.                                          
004560     ADD 1 TO WK-LINE-COUNT.                                              
004570     PERFORM 2910-READ-VMR THRU 2910-EXIT.                                
004580 6100-EXIT.                                                               
004590     EXIT.                                                                
004600 6150-MATCH-RISK.                                                         
004610     IF RSK-MERCHANT-ID NOT = WK-BREAK-MERCHANT-ID                        
004620         GO TO 6150-EXIT.                                                 
004630     MOVE RSK-COMPOSITE-RISK-SCORE TO WK-DET-COMPOSITE.                   
004640     PERFORM 2920-READ-RSK THRU 2920-EXIT.                                
004650 6150-EXIT.                                                               
004660     EXIT.                                                                
004670 6170-SET-RISK-BAND.                                                      
004680     IF WK-DET-COMPOSITE > .7                                             
004690         MOVE "HIGH  " TO WK-DET-RISK-BAND                                
004700         ADD 1 TO WK-HIGH-RISK-CNT                                        
004710         GO TO 6170-EXIT.                                                 
004720     IF WK-DET-COMPOSITE > .4                                             
004730         MOVE "MEDIUM" TO WK-DET-RISK-BAND                                
004740         GO TO 6170-EXIT.                                                 
004750     MOVE "LOW   " TO WK-DET-RISK-BAND.                                   
004760 6170-EXIT.                                                               
004770     EXIT.                                                                
004780 6200-MATCH-SUMMARY.                                                      
004790     IF SUM-MERCHANT-ID NOT = WK-BREAK-MERCHANT-ID                        
004800         GO TO 6200-EXIT.                                                 
004810     ADD SUM-TXN-COUNT TO WK-DET-TXN-COUNT.                               
004820     ADD SUM-TOTAL-VOLUME-AMT TO WK-DET-VOLUME.                           
004830     PERFORM 2930-READ-SUM THRU 2930-EXIT.                                
004840     GO TO 6200-MATCH-SUMMARY.                                            
004850 6200-EXIT.                                                               
004860     EXIT.                                                                
004870 6300-MATCH-EVENTS.                                                       
004880     IF EVT-MERCHANT-ID NOT = WK-BREAK-MERCHANT-ID                        
004890         GO TO 6300-EXIT.                                                 
004900     ADD 1 TO WK-DET-EVENT-COUNT.                                         
004910     IF EVT-SEVERITY-LOW                                                  
004920         ADD 1 TO WK-LOW-EVT-CNT.                                         
004930     IF EVT-SEVERITY-MEDIUM                                               
004940         ADD 1 TO WK-MEDIUM-EVT-CNT.                                      
004950     IF EVT-SEVERITY-HIGH                                                 
004960         ADD 1 TO WK-HIGH-EVT-CNT.                                        
004970     PERFORM 2940-READ-EVT THRU 2940-EXIT.                                
004980     GO TO 6300-MATCH-EVENTS.                                             
004990 6300-EXIT.                                                               
005000     EXIT.                                                                
005010*---------------------------------------------------------------          
005020*  PAGE HEADING                                                           
005030*---------------------------------------------------------------          
005040 6000-PAGE-HEADING.                                                       
005050     ADD 1 TO WK-PAGE-NUMBER.                                             
005060     MOVE WK-RUN-DATE-NUM TO HDG-RUN-DATE.                                
005070     MOVE WK-PAGE-NUMBER TO HDG-PAGE-NUMBER.                              
005080     IF WK-PAGE-NUMBER > 1                                                
005090         WRITE REPORT-LINE FROM WK-HEADING-LINE-1                         
005100             AFTER ADVANCING PAGE                                         
005110     ELSE                                                                 
005120         WRITE REPORT-LINE FROM WK-HEADING-LINE-1                         
005130             AFTER ADVANCING 0 LINES.                                     
005140     WRITE REPORT-LINE FROM WK-HEADING-LINE-2                             
005150         AFTER ADVANCING 2 LINES.                                         
005160     WRITE REPORT-LINE FROM WK-HEADING-LINE-3                             
005170         AFTER ADVANCING 1 LINE.                                          
005180     MOVE ZERO TO WK-LINE-COUNT.                                          
005190 6000-EXIT.                                                               
005200     EXIT.                                                                
005210*---------------------------------------------------------------          
005220*  COUNT-ONLY PASS OVER THE TWO RAW INPUT FILES FOR THE                   
005230*  BALANCING FOOTER - NO EDITING, NO FIELD REFERENCED.                    
005240*---------------------------------------------------------------          
005250 6800-COUNT-RAW-FILES.                                                    
005260     OPEN INPUT MERCHANT-FILE TRANSACTION-FILE.                           
005270     IF WK-MER-FILE-STATUS NOT = "00"                                     
005280         DISPLAY "MRA.R00105 - MERCHANT-FILE OPEN FAILED - "              
005290             WK-MER-FILE-STATUS                                           
005300         GO TO 9900-ABEND-RUN.                                            
005310 6810-COUNT-MER-LOOP.                                                     
005320     READ MERCHANT-FILE                                                   
005330         AT END                                                           
005340             GO TO 6820-COUNT-TXN.                                        
005350     ADD 1 TO WK-MER-RAW-CNT.                                             
005360     GO TO 6810-COUNT-MER-LOOP.                                           
005370 6820-COUNT-TXN.                                                          
005380     IF WK-TXN-FILE-STATUS NOT = "00"                                     
005390         DISPLAY "MRA.R00105 - TRANSACTION-FILE OPEN FAILED - "           
005400             WK-TXN-FILE-STATUS                                           
005410         GO TO 9900-ABEND-RUN.                                            
005420 6821-COUNT-TXN-LOOP.                                                     
005430     READ TRANSACTION-FILE                                                
005440         AT END                                                           
005450             GO TO 6800-EXIT.                                             
005460     ADD 1 TO WK-TXN-RAW-CNT.                                             
005470     GO TO 6821-COUNT-TXN-LOOP.                                           
005480 6800-EXIT.                                                               
005490     EXIT.                                                                
005500*---------------------------------------------------------------          
005510*  GRAND-TOTAL FOOTER                                                     
005520*---------------------------------------------------------------          
005530 6900-GRAND-TOTAL-FOOTER.                                                 
005540     COMPUTE WK-MER-REJECT-CNT =                                          
005550         WK-MER-RAW-CNT - WK-MER-VALID-CNT.                               
005560     COMPUTE WK-TXN-REJECT-CNT =                                          
005570         WK-TXN-RAW-CNT - WK-GRAND-TXN-COUNT.                             
005580     WRITE REPORT-LINE FROM WK-FOOTER-LINE-1                              
005590         AFTER ADVANCING 2 LINES.                                         
005600     MOVE WK-MER-VALID-CNT TO FTR-MER-VALID.                              
005610     WRITE REPORT-LINE FROM WK-FOOTER-LINE-2                              
005620         AFTER ADVANCING 1 LINE.                                          
005630     MOVE WK-MER-REJECT-CNT TO FTR-MER-REJECT.                            
005640     WRITE REPORT-LINE FROM WK-FOOTER-LINE-3                              
005650         AFTER ADVANCING 1 LINE.                                          
005660     MOVE WK-GRAND-TXN-COUNT TO FTR-TXN-VALID.                            
005670     WRITE REPORT-LINE FROM WK-FOOTER-LINE-4                              
005680         AFTER ADVANCING 1 LINE.                                          
005690     MOVE WK-TXN-REJECT-CNT TO FTR-TXN-REJECT.                            
005700     WRITE REPORT-LINE FROM WK-FOOTER-LINE-5                              
005710         AFTER ADVANCING 1 LINE.                                          
005720     MOVE WK-GRAND-VOLUME TO FTR-TOTAL-VOLUME.                            
005730     WRITE REPORT-LINE FROM WK-FOOTER-LINE-6                              
005740         AFTER ADVANCING 1 LINE.                                          
005750     MOVE WK-HIGH-RISK-CNT TO FTR-HIGH-RISK.                              
005760     WRITE REPORT-LINE FROM WK-FOOTER-LINE-7                              
005770         AFTER ADVANCING 1 LINE.                                          
005780     MOVE WK-LOW-EVT-CNT TO FTR-EVT-LOW.                                  
005790     MOVE WK-MEDIUM-EVT-CNT TO FTR-EVT-MEDIUM.                            
005800     MOVE WK-HIGH-EVT-CNT TO FTR-EVT-HIGH.                                
005810     WRITE REPORT-LINE FROM WK-FOOTER-LINE-8                              
005820         AFTER ADVANCING 1 LINE.                                          
005830 6900-EXIT.                                                               
005840     EXIT.                                                                
005850*---------------------------------------------------------------          
005860*  END OF RUN                                                             
005870*---------------------------------------------------------------          
005880 8000-TERMINATE.                                                          
005890     CLOSE VALID-MERCHANT-FILE                                            
005900           RISK-METRICS-FILE                                              
005910           SUMMARY-FILE                                                   
005920           EVENT-FILE                                                     
005930           REPORT-FILE                                                    
005940           MERCHANT-FILE                                                  
005950           TRANSACTION-FILE.                                              
005960     DISPLAY "MRA.R00105 - MERCHANTS ON REPORT  "                         
005970         WK-MER-VALID-CNT.                                                
005980     DISPLAY "MRA.R00105 - HIGH RISK MERCHANTS  "                         
005990         WK-HIGH-RISK-CNT.                                                
006000     DISPLAY "MRA.R00105 - CONTROL REPORT RUN COMPLETE".                  
006010 8000-EXIT.                                                               
006020     EXIT.                                                                
006030 9900-ABEND-RUN.                                                          
006040     DISPLAY "MRA.R00105 - ABNORMAL TERMINATION".                         
006050     STOP RUN.                                                            
