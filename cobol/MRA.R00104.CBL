000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    MERCHANT-EVENT-SCANNER.                                   
000120 AUTHOR.        M. TALARICO.                                              
000130 INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.                       
000140 DATE-WRITTEN.  11/30/1992.                                               
000150 DATE-COMPILED. 11/30/1992.                                               
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000170*---------------------------------------------------------------          
000180*  MRA.R00104 - MERCHANT TIMELINE EVENT DETECTION.  READS THE             
000190*  CLEAN TRANSACTION WORK FILE BUILT BY THE VALIDATOR                     
000200*  (MRA.R00101), CONTROL-BREAKS ON MERCHANT-ID, AND RUNS THREE            
000210*  SCANS OVER EACH MERCHANT'S TRANSACTIONS IN THIS ORDER: ROUND-          
000220*  AMOUNT, LATE-NIGHT, THEN SUDDEN-SPIKE (HOUR-BUCKET POPULATION          
000230*  STD DEV).  EVENTS ARE WRITTEN TO THE TIMELINE EVENT FILE IN            
000240*  THAT SAME ORDER, PER MERCHANT.                                         
000250*---------------------------------------------------------------          
000260*  CHANGE LOG                                                             
000270*  ----------                                                             
000280*  DATE       BY   REQUEST    DESCRIPTION                                 
000290*  ---------- ---- ---------- ----------------------------------          
000300*  11/30/1992 MT   CR-0305    ORIGINAL PROGRAM - ROUND-AMOUNT AND         
000310*                             LATE-NIGHT SCANS ONLY.                      
000320*  04/09/1994 SW   CR-0358    ADDED THE SUDDEN-SPIKE SCAN (5300) -        
000330*                             RUN-LENGTH HOUR-BUCKET TABLE PLUS           
000340*                             THE SAME NEWTON SQUARE-ROOT ROUTINE         
000350*                             USED IN MRA.R00102, DUPLICATED HERE         
000360*                             SINCE THIS SHOP DOES NOT COPY               
000370*                             LOGIC BETWEEN JOB STEPS.  A MERCHANT        
000380*                             NEEDS 10 OR MORE TRANSACTIONS               
000390*                             BEFORE THIS SCAN RUNS AT ALL.               
000400*  08/30/1995 SW   CR-0391    SEVERITY WIDENED TO MATCH THE               
000410*                             MEV.TIP05 RESIZE (4 TO 6 BYTES).            
000420*  10/06/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - RUN-DATE            
000430*                             STAMP WINDOWED THE SAME AS                  
000440*                             MRA.R00102/MRA.R00103.                      
000450*  03/03/1999 LF   Y2K-0009   Y2K SIGN-OFF - NO FURTHER CHANGE.           
000460*  11/18/1999 RE   CR-0421    5200-SCAN-LATE-NIGHT WAS SKIPPING           
000470*                             THE 00-05 HOUR BAND AND FIRING ON           
000480*                             06-21 INSTEAD - AUDIT CAUGHT IT             
000490*                             WHEN THE OVERNIGHT MERCHANTS SHOWED         
000500*                             NO LATE-NIGHT EVENTS AT ALL.  FALL-         
000510*                             THROUGH TARGET SWAPPED AT 5202/5203.        
000520*---------------------------------------------------------------          
000530 ENVIRONMENT DIVISION.                                                    
000540 CONFIGURATION SECTION.                                                   
000550 SPECIAL-NAMES.                                                           
000560     C01 IS TOP-OF-FORM.                                                  
000570 INPUT-OUTPUT SECTION.                                                    
000580 FILE-CONTROL.                                                            
000590     SELECT VALID-TXN-FILE ASSIGN TO VTXNFIL1                             
000600         FILE STATUS IS WK-VTX-FILE-STATUS.                               
000610     SELECT EVENT-FILE ASSIGN TO EVNTFIL1                                 
000620         FILE STATUS IS WK-EVT-FILE-STATUS.                               
000630 DATA DIVISION.                                                           
000640 FILE SECTION.                                                            
000650 FD  VALID-TXN-FILE                                                       
000660     LABEL RECORD STANDARD.                                               
000670*    CLEAN TRANSACTION WORK FILE FROM MRA.R00101, RECFM = FIXED           
000680*    116, PRESORTED MERCHANT-ID/DATE/TIME.                                
000690 01  VALID-TXN-RECORD.                                                    
000700     05  VTX-TRANSACTION-ID         PIC X(15).                            
000710     05  VTX-MERCHANT-ID            PIC X(08).                            
000720     05  VTX-RECEIVER-MERCHANT-ID   PIC X(08).                            
000730     05  VTX-DATE-NUM               PIC 9(08).                            
000740     05  VTX-TIME-NUM               PIC 9(06).                            
000750     05  VTX-AMOUNT                 PIC 9(07)V99.                         
000760     05  VTX-PAYMENT-METHOD         PIC X(20).                            
000770     05  VTX-STATUS-CDE             PIC X(09).                            
000780     05  VTX-PRODUCT-CATEGORY       PIC X(20).                            
000790     05  VTX-PLATFORM               PIC X(15).                            
000800     05  VTX-CUSTOMER-LOCATION      PIC X(20).                            
000810     05  VTX-CUSTOMER-ID            PIC X(12).                            
000820     05  VTX-DEVICE-ID              PIC X(12).                            
000830     05  FILLER                     PIC X(12).                            
000840 FD  EVENT-FILE                                                           
000850     LABEL RECORD STANDARD.                                               
000860*    OUTPUT - RECFM = FIXED 100.  SEE MEV.TIP05 FOR THE                   
000870*    DOCUMENTATION COPY OF THIS LAYOUT.                                   
000880 01  MERCHANT-EVENT-RECORD.                                               
000890     05  EVT-MERCHANT-ID            PIC X(08).                            
000900     05  EVT-EVENT-TYPE             PIC X(30).                            
000910     05  EVT-EVENT-DATE.                                                  
000920         10  EVT-EVENT-YYYY-DTE.                                          
000930             15  EVT-EVENT-CC-DTE   PIC 9(02).                            
000940             15  EVT-EVENT-YY-DTE   PIC 9(02).                            
000950         10  EVT-EVENT-MM-DTE       PIC 9(02).                            
000960         10  EVT-EVENT-DD-DTE       PIC 9(02).                            
000970     05  EVT-EVENT-DATE-NUM REDEFINES EVT-EVENT-DATE                      
000980                                    PIC 9(08).                            
000990     05  EVT-EVENT-TIME.                                                  
001000         10  EVT-EVENT-HH-TIM       PIC 9(02).                            
001010         10  EVT-EVENT-MN-TIM       PIC 9(02).                            
001020         10  EVT-EVENT-SS-TIM       PIC 9(02).                            
001030     05  EVT-SEVERITY-CDE           PIC X(06).                            
001040         88  EVT-SEVERITY-LOW           VALUE "LOW   ".                   
001050         88  EVT-SEVERITY-MEDIUM        VALUE "MEDIUM".                   
001060         88  EVT-SEVERITY-HIGH          VALUE "HIGH  ".                   
001070     05  EVT-DETAIL-AMOUNT          PIC 9(07)V99.                         
001080     05  EVT-DETAIL-TXN-ID          PIC X(15).                            
001090     05  EVT-DETAIL-SPIKE-AREA.                                           
001100         10  EVT-DETAIL-COUNT       PIC 9(05).                            
001110         10  EVT-DETAIL-MEAN        PIC 9(05)V99.                         
001120         10  EVT-DETAIL-ZSCORE      PIC 9(03)V99.                         
001130     05  EVT-DETAIL-SPIKE-VIEW REDEFINES                                  
001140         EVT-DETAIL-SPIKE-AREA.                                           
001150         10  EVT-DETAIL-SPIKE-DIGIT OCCURS 15 TIMES                       
001160                                    PIC 9.                                
001170     05  FILLER                     PIC X(01).                            
001180 WORKING-STORAGE SECTION.                                                 
001190 77  WS-MEMBER-EYECATCHER           PIC X(20)                             
001200                                    VALUE "MRA.R00104 RUNNING".           
001210 01  WK-FILE-STATUS-AREA.                                                 
001220     05  WK-VTX-FILE-STATUS         PIC X(02).                            
001230     05  WK-EVT-FILE-STATUS         PIC X(02).                            
001240     05  FILLER                     PIC X(04).                            
001250 01  WK-SWITCHES.                                                         
001260     05  WK-TXN-EOF-SW              PIC X(01) VALUE "N".                  
001270         88  TXN-EOF                   VALUE "Y".                         
001280     05  FILLER                     PIC X(01).                            
001290 01  WK-RUN-DATE-AREA.                                                    
001300     05  WK-RUN-CC                  PIC 9(02).                            
001310     05  WK-RUN-YY                  PIC 9(02).                            
001320     05  WK-RUN-MM                  PIC 9(02).                            
001330     05  WK-RUN-DD                  PIC 9(02).                            
001340     05  FILLER                     PIC X(01).                            
001350 01  WK-RUN-DATE-NUM REDEFINES WK-RUN-DATE-AREA                           
001360                                    PIC 9(08).                            
001370 01  WK-ACCEPT-DATE-AREA.                                                 
001380     05  WK-ACCEPT-YY               PIC 9(02).                            
001390     05  WK-ACCEPT-MM               PIC 9(02).                            
001400     05  WK-ACCEPT-DD               PIC 9(02).                            
001410     05  FILLER                     PIC X(01).                            
001420 01  WK-BREAK-MERCHANT-ID           PIC X(08).                            
001430 01  WK-COUNTERS.                                                         
001440     05  WK-MERCHANTS-PROCESSED     PIC 9(07) COMP.                       
001450     05  WK-TOTAL-TXN-READ          PIC 9(07) COMP.                       
001460     05  WK-EVENTS-WRITTEN          PIC 9(07) COMP.                       
001470     05  WK-LOW-CNT                 PIC 9(07) COMP.                       
001480     05  WK-MEDIUM-CNT              PIC 9(07) COMP.                       
001490     05  WK-HIGH-CNT                PIC 9(07) COMP.                       
001500     05  FILLER                     PIC X(01).                            
001510 01  WK-TXN-COUNT                   PIC 9(04) COMP.                       
001520 01  WK-TXN-TABLE-AREA.                                                   
001530     05  WK-TXN-ENTRY OCCURS 3000 TIMES.                                  
001540         10  WK-TXN-DATE-NUM        PIC 9(08).                            
001550         10  WK-TXN-TIME-NUM        PIC 9(06).                            
001560         10  WK-TXN-AMOUNT          PIC 9(07)V99.                         
001570         10  WK-TXN-ID              PIC X(15).                            
001580         10  WK-TXN-HOUR-KEY        PIC 9(10) COMP.                       
001590     05  FILLER                     PIC X(01).                            
001600 01  WK-CALC-SUBS.                                                        
001610     05  WK-SUB-1                   PIC 9(04) COMP.                       
001620     05  FILLER                     PIC X(02).                            
001630 01  WK-CALC-TIME-WORK.                                                   
001640     05  WK-CALC-HH                 PIC 9(02) COMP.                       
001650     05  WK-CALC-REM1               PIC 9(04) COMP.                       
001660     05  FILLER                     PIC X(01).                            
001670 01  WK-ROUND-WORK.                                                       
001680     05  WK-RND-QUOT                PIC 9(05)V99.                         
001690     05  WK-RND-REM                 PIC 9(05)V99.                         
001700     05  FILLER                     PIC X(01).                            
001710*---------------------------------------------------------------          
001720*  HOUR-BUCKET TABLE FOR THE SPIKE SCAN - RUN-LENGTH GROUPED,             
001730*  THE INPUT IS ALREADY IN DATE/TIME ORDER.                               
001740*---------------------------------------------------------------          
001750 01  WK-HOUR-BUCKET-AREA.                                                 
001760     05  WK-BKT-ENTRY OCCURS 3000 TIMES.                                  
001770         10  WK-BKT-KEY             PIC 9(10).                            
001780         10  WK-BKT-CNT             PIC 9(05) COMP.                       
001790     05  FILLER                     PIC X(01).                            
001800 01  WK-BUCKET-TOTAL                 PIC 9(04) COMP.                      
001810 01  WK-SPIKE-STATS.                                                      
001820     05  WK-BKT-SUM                 PIC 9(07) COMP.                       
001830     05  WK-BKT-SUMSQ               PIC 9(11) COMP.                       
001840     05  WK-BKT-MEAN                PIC 9(05)V99.                         
001850     05  WK-BKT-STD                 PIC 9(05)V9(06).                      
001860     05  WK-SPIKE-Z                 PIC S9(03)V9(04).                     
001870     05  WK-BKT-DATE-PART           PIC 9(08).                            
001880     05  WK-BKT-HOUR-PART           PIC 9(02).                            
001890     05  FILLER                     PIC X(01).                            
001900 01  WK-SQRT-WORK.                                                        
001910     05  WK-SQRT-INPUT              PIC 9(13)V9(04).                      
001920     05  WK-SQRT-X                  PIC 9(13)V9(06).                      
001930     05  WK-SQRT-RESULT             PIC 9(13)V9(06).                      
001940     05  WK-SQRT-K                  PIC 9(02) COMP.                       
001950     05  FILLER                     PIC X(01).                            
001960 PROCEDURE DIVISION.                                                      
001970 0000-MAINLINE.                                                           
001980     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
001990     PERFORM 5000-MERCHANT-BREAK THRU 5000-EXIT                           
002000         UNTIL TXN-EOF.                                                   
002010     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
002020     STOP RUN.                                                            
002030 1000-INITIALIZE.                                                         
002040     OPEN INPUT VALID-TXN-FILE                                            
002050          OUTPUT EVENT-FILE.                                              
002060     IF WK-VTX-FILE-STATUS NOT = "00"                                     
002070         DISPLAY "MRA.R00104 - VALID-TXN-FILE OPEN FAILED - "             
002080             WK-VTX-FILE-STATUS                                           
002090         GO TO 9900-ABEND-RUN.                                            
002100     ACCEPT WK-ACCEPT-DATE-AREA FROM DATE.                                
002110     IF WK-ACCEPT-YY < 50                                                 
002120         MOVE 20 TO WK-RUN-CC                                             
002130     ELSE                                                                 
002140         MOVE 19 TO WK-RUN-CC.                                            
002150     MOVE WK-ACCEPT-YY TO WK-RUN-YY.                                      
002160     MOVE WK-ACCEPT-MM TO WK-RUN-MM.                                      
002170     MOVE WK-ACCEPT-DD TO WK-RUN-DD.                                      
002180     DISPLAY "MRA.R00104 - EVENT SCANNER START "                          
002190         WK-RUN-DATE-NUM.                                                 
002200     PERFORM 2900-READ-TXN THRU 2900-EXIT.                                
002210 1000-EXIT.                                                               
002220     EXIT.                                                                
002230*---------------------------------------------------------------          
002240*  MERCHANT CONTROL BREAK                                                 
002250*---------------------------------------------------------------          
002260 5000-MERCHANT-BREAK.                                                     
002270     MOVE VTX-MERCHANT-ID TO WK-BREAK-MERCHANT-ID.                        
002280     MOVE ZERO TO WK-TXN-COUNT.                                           
002290     PERFORM 5050-LOAD-MERCHANT-TXNS THRU 5050-EXIT                       
002300         UNTIL TXN-EOF OR                                                 
002310             VTX-MERCHANT-ID NOT = WK-BREAK-MERCHANT-ID.                  
002320     ADD 1 TO WK-MERCHANTS-PROCESSED.                                     
002330     IF WK-TXN-COUNT = ZERO                                               
002340         GO TO 5000-EXIT.                                                 
002350     PERFORM 5100-SCAN-ROUND-AMOUNTS THRU 5100-EXIT.                      
002360     PERFORM 5200-SCAN-LATE-NIGHT THRU 5200-EXIT.                         
002370     PERFORM 5300-SCAN-SPIKES THRU 5300-EXIT.                             
002380 5000-EXIT.                                                               
002390     EXIT.                                                                
002400 5050-LOAD-MERCHANT-TXNS.                                                 
002410     ADD 1 TO WK-TXN-COUNT.                                               
002420     IF WK-TXN-COUNT > 3000                                               
002430         MOVE 3000 TO WK-TXN-COUNT                                        
002440         GO TO 5050-SKIP-STORE.                                           
002450     MOVE VTX-DATE-NUM TO WK-TXN-DATE-NUM(WK-TXN-COUNT).                  
002460     MOVE VTX-TIME-NUM TO WK-TXN-TIME-NUM(WK-TXN-COUNT).                  
002470     MOVE VTX-AMOUNT TO WK-TXN-AMOUNT(WK-TXN-COUNT).                      
002480     MOVE VTX-TRANSACTION-ID TO WK-TXN-ID(WK-TXN-COUNT).                  
002490     DIVIDE VTX-TIME-NUM BY 10000 GIVING WK-CALC-HH                       
002500         REMAINDER WK-CALC-REM1.                                          
002510     COMPUTE WK-TXN-HOUR-KEY(WK-TXN-COUNT) =                              
002520         (VTX-DATE-NUM * 100) + WK-CALC-HH.                               
002530 5050-SKIP-STORE.                                                         
002540     ADD 1 TO WK-TOTAL-TXN-READ.                                          
002550     PERFORM 2900-READ-TXN THRU 2900-EXIT.                                
002560 5050-EXIT.                                                               
002570     EXIT.                                                                
002580 2900-READ-TXN.                                                           
002590     READ VALID-TXN-FILE                                                  
002600         AT END                                                           
002610             MOVE "Y" TO WK-TXN-EOF-SW.                                   
002620 2900-EXIT.                                                               
002630     EXIT.                                                                
002640*---------------------------------------------------------------          
002650*  SCAN 1 - ROUND AMOUNT                                                  
002660*---------------------------------------------------------------          
002670 5100-SCAN-ROUND-AMOUNTS.                                                 
002680     MOVE 1 TO WK-SUB-1.                                                  
002690 5101-ROUND-LOOP.                                                         
002700     IF WK-SUB-1 > WK-TXN-COUNT                                           
002710         GO TO 5100-EXIT.                                                 
002720     DIVIDE WK-TXN-AMOUNT(WK-SUB-1) BY 100 GIVING WK-RND-QUOT             
002730         REMAINDER WK-RND-REM.                                            
002740     IF WK-RND-REM NOT = ZERO                                             
002750         GO TO 5102-ROUND-SKIP.                                           
002760     PERFORM 5900-EMIT-ROUND-EVENT THRU 5900-EXIT.                        
002770 5102-ROUND-SKIP.                                                         
002780     ADD 1 TO WK-SUB-1.                                                   
002790     GO TO 5101-ROUND-LOOP.                                               
002800 5100-EXIT.                                                               
002810     EXIT.                                                                
002820 5900-EMIT-ROUND-EVENT.                                                   
002830     MOVE WK-BREAK-MERCHANT-ID TO EVT-MERCHANT-ID.                        
002840     MOVE "ROUND AMOUNT TRANSACTION" TO EVT-EVENT-TYPE.                   
002850     MOVE WK-TXN-DATE-NUM(WK-SUB-1) TO EVT-EVENT-DATE-NUM.                
002860     DIVIDE WK-TXN-TIME-NUM(WK-SUB-1) BY 10000 GIVING                     
002870         EVT-EVENT-HH-TIM REMAINDER WK-CALC-REM1.                         
002880     DIVIDE WK-CALC-REM1 BY 100 GIVING EVT-EVENT-MN-TIM                   
002890         REMAINDER EVT-EVENT-SS-TIM.                                      
002900     MOVE "LOW   " TO EVT-SEVERITY-CDE.                                   
002910     MOVE WK-TXN-AMOUNT(WK-SUB-1) TO EVT-DETAIL-AMOUNT.                   
002920     MOVE WK-TXN-ID(WK-SUB-1) TO EVT-DETAIL-TXN-ID.                       
002930     MOVE ZERO TO EVT-DETAIL-COUNT.                                       
002940     MOVE ZERO TO EVT-DETAIL-MEAN.                                        
002950     MOVE ZERO TO EVT-DETAIL-ZSCORE.                                      
002960     WRITE MERCHANT-EVENT-RECORD.                                         
002970     ADD 1 TO WK-EVENTS-WRITTEN.                                          
002980     ADD 1 TO WK-LOW-CNT.                                                 
002990 5900-EXIT.                                                               
003000     EXIT.                                                                
003010*---------------------------------------------------------------          
003020*  SCAN 2 - LATE NIGHT                                                    
003030*---------------------------------------------------------------          
003040 5200-SCAN-LATE-NIGHT.                                                    
003050     MOVE 1 TO WK-SUB-1.                                                  
003060 5201-LATE-LOOP.                                                          
003070     IF WK-SUB-1 > WK-TXN-COUNT                                           
003080         GO TO 5200-EXIT.                                                 
003090     DIVIDE WK-TXN-TIME-NUM(WK-SUB-1) BY 10000 GIVING WK-CALC-HH          
003100         REMAINDER WK-CALC-REM1.                                          
003110*    CR-0421 (11/18/1999 RE) - HH>=22 OR HH<=5 IS LATE NIGHT,             
003120*    EITHER TEST GOES STRAIGHT TO THE EMIT PARAGRAPH; ONLY                
003130*    06-21 FALLS THROUGH TO THE SKIP.                                     
003140     IF WK-CALC-HH NOT < 22                                               
003150         GO TO 5203-LATE-EMIT.                                            
003160     IF WK-CALC-HH NOT > 5                                                
003170         GO TO 5203-LATE-EMIT.                                            
003180     GO TO 5202-LATE-SKIP.                                                
003190 5203-LATE-EMIT.                                                          
003200     PERFORM 5910-EMIT-LATE-EVENT THRU 5910-EXIT.                         
003210 5202-LATE-SKIP.                                                          
003220     ADD 1 TO WK-SUB-1.                                                   
003230     GO TO 5201-LATE-LOOP.                                                
003240 5200-EXIT.                                                               
003250     EXIT.                                                                
003260 5910-EMIT-LATE-EVENT.                                                    
003270     MOVE WK-BREAK-MERCHANT-ID TO EVT-MERCHANT-ID.                        
003280     MOVE "LATE-NIGHT TRANSACTION" TO EVT-EVENT-TYPE.                     
003290     MOVE WK-TXN-DATE-NUM(WK-SUB-1) TO EVT-EVENT-DATE-NUM.                
003300     DIVIDE WK-TXN-TIME-NUM(WK-SUB-1) BY 10000 GIVING                     
003310         EVT-EVENT-HH-TIM REMAINDER WK-CALC-REM1.                         
003320     DIVIDE WK-CALC-REM1 BY 100 GIVING EVT-EVENT-MN-TIM                   
003330         REMAINDER EVT-EVENT-SS-TIM.                                      
003340     MOVE "MEDIUM" TO EVT-SEVERITY-CDE.                                   
003350     MOVE WK-TXN-AMOUNT(WK-SUB-1) TO EVT-DETAIL-AMOUNT.                   
003360     MOVE WK-TXN-ID(WK-SUB-1) TO EVT-DETAIL-TXN-ID.                       
003370     MOVE ZERO TO EVT-DETAIL-COUNT.                                       
003380     MOVE ZERO TO EVT-DETAIL-MEAN.                                        
003390     MOVE ZERO TO EVT-DETAIL-ZSCORE.                                      
003400     WRITE MERCHANT-EVENT-RECORD.                                         
003410     ADD 1 TO WK-EVENTS-WRITTEN.                                          
003420     ADD 1 TO WK-MEDIUM-CNT.                                              
003430 5910-EXIT.                                                               
003440     EXIT.                                                                
003450*---------------------------------------------------------------          
003460*  SCAN 3 - SUDDEN SPIKE                                                  
003470*---------------------------------------------------------------          
003480 5300-SCAN-SPIKES.                                                        
003490     IF WK-TXN-COUNT < 10                                                 
003500         GO TO 5300-EXIT.                                                 
003510     PERFORM 5320-BUILD-HOUR-BUCKETS THRU 5320-EXIT.                      
003520     MOVE ZERO TO WK-BKT-SUM.                                             
003530     MOVE ZERO TO WK-BKT-SUMSQ.                                           
003540     MOVE 1 TO WK-SUB-1.                                                  
003550 5301-SPIKE-SUM-LOOP.                                                     
003560     IF WK-SUB-1 > WK-BUCKET-TOTAL                                        
003570         GO TO 5302-SPIKE-SUM-DONE.                                       
003580     ADD WK-BKT-CNT(WK-SUB-1) TO WK-BKT-SUM.                              
003590     COMPUTE WK-BKT-SUMSQ = WK-BKT-SUMSQ +                                
003600         (WK-BKT-CNT(WK-SUB-1) * WK-BKT-CNT(WK-SUB-1)).                   
003610     ADD 1 TO WK-SUB-1.                                                   
003620     GO TO 5301-SPIKE-SUM-LOOP.                                           
003630 5302-SPIKE-SUM-DONE.                                                     
003640     COMPUTE WK-BKT-MEAN ROUNDED =                                        
003650         WK-BKT-SUM / WK-BUCKET-TOTAL.                                    
003660     COMPUTE WK-SQRT-INPUT = (WK-BKT-SUMSQ / WK-BUCKET-TOTAL)             
003670         - (WK-BKT-MEAN * WK-BKT-MEAN).                                   
003680     IF WK-SQRT-INPUT < ZERO                                              
003690         MOVE ZERO TO WK-SQRT-INPUT.                                      
003700     PERFORM 9850-COMPUTE-SQRT THRU 9850-EXIT.                            
003710     MOVE WK-SQRT-RESULT TO WK-BKT-STD.                                   
003720     IF WK-BKT-STD = ZERO                                                 
003730         GO TO 5300-EXIT.                                                 
003740     MOVE 1 TO WK-SUB-1.                                                  
003750 5303-SPIKE-EMIT-LOOP.                                                    
003760     IF WK-SUB-1 > WK-BUCKET-TOTAL                                        
003770         GO TO 5300-EXIT.                                                 
003780     COMPUTE WK-SPIKE-Z ROUNDED =                                         
003790         (WK-BKT-CNT(WK-SUB-1) - WK-BKT-MEAN) / WK-BKT-STD.               
003800     IF WK-SPIKE-Z NOT > 2.5                                              
003810         GO TO 5304-SPIKE-SKIP.                                           
003820     PERFORM 5920-EMIT-SPIKE-EVENT THRU 5920-EXIT.                        
003830 5304-SPIKE-SKIP.                                                         
003840     ADD 1 TO WK-SUB-1.                                                   
003850     GO TO 5303-SPIKE-EMIT-LOOP.                                          
003860 5300-EXIT.                                                               
003870     EXIT.                                                                
003880 5320-BUILD-HOUR-BUCKETS.                                                 
003890     MOVE ZERO TO WK-BUCKET-TOTAL.                                        
003900     MOVE 1 TO WK-SUB-1.                                                  
003910 5321-BUCKET-LOOP.                                                        
003920     IF WK-SUB-1 > WK-TXN-COUNT                                           
003930         GO TO 5320-EXIT.                                                 
003940     IF WK-BUCKET-TOTAL = ZERO                                            
003950         GO TO 5325-NEW-BUCKET.                                           
003960     IF WK-TXN-HOUR-KEY(WK-SUB-1) = WK-BKT-KEY(WK-BUCKET-TOTAL)           
003970         GO TO 5326-SAME-BUCKET.                                          
003980 5325-NEW-BUCKET.                                                         
003990     ADD 1 TO WK-BUCKET-TOTAL.                                            
004000     MOVE WK-TXN-HOUR-KEY(WK-SUB-1) TO                                    
004010         WK-BKT-KEY(WK-BUCKET-TOTAL).                                     
004020     MOVE 1 TO WK-BKT-CNT(WK-BUCKET-TOTAL).                               
004030     GO TO 5327-NEXT-ITEM.                                                
004040 5326-SAME-BUCKET.                                                        
004050     ADD 1 TO WK-BKT-CNT(WK-BUCKET-TOTAL).                                
004060 5327-NEXT-ITEM.                                                          
004070     ADD 1 TO WK-SUB-1.                                                   
004080     GO TO 5321-BUCKET-LOOP.                                              
004090 5320-EXIT.                                                               
004100     EXIT.                                                                
004110 5920-EMIT-SPIKE-EVENT.                                                   
004120     MOVE WK-BREAK-MERCHANT-ID TO EVT-MERCHANT-ID.                        
004130     MOVE "SUDDEN TRANSACTION SPIKE" TO EVT-EVENT-TYPE.                   
004140     DIVIDE WK-BKT-KEY(WK-SUB-1) BY 100 GIVING WK-BKT-DATE-PART           
004150         REMAINDER WK-BKT-HOUR-PART.                                      
004160     MOVE WK-BKT-DATE-PART TO EVT-EVENT-DATE-NUM.                         
004170     MOVE WK-BKT-HOUR-PART TO EVT-EVENT-HH-TIM.                           
004180     MOVE ZERO TO EVT-EVENT-MN-TIM.                                       
004190     MOVE ZERO TO EVT-EVENT-SS-TIM.                                       
004200     IF WK-SPIKE-Z > 3                                                    
004210         MOVE "HIGH  " TO EVT-SEVERITY-CDE                                
004220         ADD 1 TO WK-HIGH-CNT                                             
004230     ELSE                                                                 
004240         MOVE "MEDIUM" TO EVT-SEVERITY-CDE                                
004250         ADD 1 TO WK-MEDIUM-CNT.                                          
004260     MOVE ZERO TO EVT-DETAIL-AMOUNT.                                      
004270     MOVE SPACES TO EVT-DETAIL-TXN-ID.                                    
004280     MOVE WK-BKT-CNT(WK-SUB-1) TO EVT-DETAIL-COUNT.                       
004290     MOVE WK-BKT-MEAN TO EVT-DETAIL-MEAN.                                 
004300     COMPUTE EVT-DETAIL-ZSCORE ROUNDED = WK-SPIKE-Z.                      
004310     WRITE MERCHANT-EVENT-RECORD.                                         
004320     ADD 1 TO WK-EVENTS-WRITTEN.                                          
004330 5920-EXIT.                                                               
004340     EXIT.                                                                
004350*---------------------------------------------------------------          
004360*  NEWTON SQUARE-ROOT APPROXIMATION - THIS COMPILER CARRIES NO            
004370*  MATH LIBRARY.  SAME METHOD AS MRA.R00102.                              
004380*---------------------------------------------------------------          
004390 9850-COMPUTE-SQRT.                                                       
004400     IF WK-SQRT-INPUT = ZERO                                              
004410         MOVE ZERO TO WK-SQRT-RESULT                                      
004420         GO TO 9850-EXIT.                                                 
004430     MOVE WK-SQRT-INPUT TO WK-SQRT-X.                                     
004440     DIVIDE WK-SQRT-X BY 2 GIVING WK-SQRT-X.                              
004450     IF WK-SQRT-X = ZERO                                                  
004460         MOVE 1 TO WK-SQRT-X.                                             
004470     MOVE 1 TO WK-SQRT-K.                                                 
004480 9860-SQRT-LOOP.                                                          
004490     IF WK-SQRT-K > 25                                                    
004500         GO TO 9850-DONE.                                                 
004510     COMPUTE WK-SQRT-X ROUNDED =                                          
004520         (WK-SQRT-X + (WK-SQRT-INPUT / WK-SQRT-X)) / 2.                   
004530     ADD 1 TO WK-SQRT-K.                                                  
004540     GO TO 9860-SQRT-LOOP.                                                
004550 9850-DONE.                                                               
004560     MOVE WK-SQRT-X TO WK-SQRT-RESULT.                                    
004570 9850-EXIT.                                                               
004580     EXIT.                                                                
004590*---------------------------------------------------------------          
004600*  END OF RUN                                                             
004610*---------------------------------------------------------------          
004620 8000-TERMINATE.                                                          
004630     CLOSE VALID-TXN-FILE EVENT-FILE.                                     
004640     DISPLAY "MRA.R00104 - MERCHANTS PROCESSED "                          
004650         WK-MERCHANTS-PROCESSED.                                          
004660     DISPLAY "MRA.R00104 - TXNS READ           "                          
004670         WK-TOTAL-TXN-READ.                                               
004680     DISPLAY "MRA.R00104 - EVENTS WRITTEN       "                         
004690         WK-EVENTS-WRITTEN.                                               
004700     DISPLAY "MRA.R00104 - LOW/MEDIUM/HIGH      "                         
004710         WK-LOW-CNT " " WK-MEDIUM-CNT " " WK-HIGH-CNT.                    
004720     DISPLAY "MRA.R00104 - EVENT SCANNER RUN COMPLETE".                   
004730 8000-EXIT.                                                               
004740     EXIT.                                                                
004750 9900-ABEND-RUN.                                                          
004760     DISPLAY "MRA.R00104 - ABNORMAL TERMINATION".                         
004770     STOP RUN.                                                            
