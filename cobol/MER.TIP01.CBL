000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    MERCHANT-MASTER-RECORD.                                   
000120 AUTHOR.        D. KOVACH.                                                
000130 INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.                       
000140 DATE-WRITTEN.  03/14/1987.                                               
000150 DATE-COMPILED. 03/14/1987.                                               
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000170*---------------------------------------------------------------          
000180*  THIS MEMBER IS THE TARGET-TABLE COPYBOOK FOR THE MERCHANT              
000190*  MASTER FILE (MER-MASTER-DD).  IT IS THE RECORD OF RECORD FOR           
000200*  BOTH THE VALIDATOR JOB (MRA.R00101) AND THE RISK CALCULATOR            
000210*  JOB (MRA.R00102).  DO NOT CHANGE FIELD LENGTHS WITHOUT                 
000220*  RUNNING THE DOWNSTREAM IMPACT CHECK - THE RECFM IS FIXED 259.          
000230*---------------------------------------------------------------          
000240*  CHANGE LOG                                                             
000250*  ----------                                                             
000260*  DATE       BY   REQUEST    DESCRIPTION                                 
000270*  ---------- ---- ---------- ----------------------------------          
000280*  03/14/1987 DK   CR-0041    ORIGINAL LAYOUT - MERCHANT MASTER.          
000290*  09/02/1988 DK   CR-0119    ADDED EPFO-STATUS-CDE PER STATUTORY         
000300*                             FILING REQUIREMENT.                         
000310*  01/17/1990 RE   CR-0203    WIDENED BUSINESS-NAME 30 TO 40.             
000320*  06/05/1991 RE   CR-0247    ADDED BUSINESS-MODEL-CDE (ONLINE/           
000330*                             OFFLINE/HYBRID) FOR RISK SCORING.           
000340*  11/23/1992 MT   CR-0301    ADDED PRODUCT-CATEGORY.                     
000350*  04/09/1994 SW   CR-0355    SPLIT REGISTERED-ADDR CITY/STATE            
000360*                             OUT OF FREE-FORM ADDRESS BLOCK.             
000370*  08/30/1995 SW   CR-0388    ADDED REPORTED-REVENUE-AMT AND              
000380*                             EMPLOYEE-CNT FOR SEGMENT SCORING.           
000390*  02/11/1997 PO   CR-0412    ADDED RESERVED-EXPANSION-AREA SO            
000400*                             NEXT ADD DOES NOT RESIZE RECORD.            
000410*  10/06/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - REGISTRA-           
000420*                             TION-DTE CONFIRMED CENTURY-SAFE             
000430*                             (CC/YY QUAD, NO 2-DIGIT YEAR MATH           
000440*                             ELSEWHERE IN THIS MEMBER).                  
000450*  03/02/1999 LF   Y2K-0009   Y2K SIGN-OFF - NO FURTHER CHANGE.           
000460*---------------------------------------------------------------          
000470 ENVIRONMENT DIVISION.                                                    
000480 CONFIGURATION SECTION.                                                   
000490 SPECIAL-NAMES.                                                           
000500     C01 IS TOP-OF-FORM                                                   
000510     CLASS MER-NUMERIC-CLASS IS "0123456789".                             
000520 INPUT-OUTPUT SECTION.                                                    
000530 FILE-CONTROL.                                                            
000540     SELECT MERCHANT-MASTER-RECORD ASSIGN TO MERFILE01.                   
000550 DATA DIVISION.                                                           
000560 FILE SECTION.                                                            
000570 FD  MERCHANT-MASTER-RECORD                                               
000580     LABEL RECORD STANDARD.                                               
000590*    RECFM = FIXED 259, ONE MERCHANT PER RECORD, KEYED BY                 
000600*    MER-MERCHANT-ID ON THE SOURCE FILE.                                  
000610 01  MERCHANT-MASTER-RECORD.                                              
000620     05  MER-MERCHANT-ID            PIC X(08).                            
000630     05  MER-MERCHANT-ID-BRK REDEFINES MER-MERCHANT-ID.                   
000640         10  MER-ID-PREFIX-CDE      PIC X(01).                            
000650         10  MER-ID-SEQUENCE-NBR    PIC 9(07).                            
000660     05  MER-BUSINESS-NAME          PIC X(40).                            
000670     05  MER-BUSINESS-TYPE          PIC X(20).                            
000680     05  MER-REGISTRATION-DTE.                                            
000690         10  MER-REGISTRATION-YYYY-DTE.                                   
000700             15  MER-REGISTRATION-CC-DTE                                  
000710                                    PIC 9(02).                            
000720             15  MER-REGISTRATION-YY-DTE                                  
000730                                    PIC 9(02).                            
000740         10  MER-REGISTRATION-MM-DTE                                      
000750                                    PIC 9(02).                            
000760         10  MER-REGISTRATION-DD-DTE                                      
000770                                    PIC 9(02).                            
000780     05  MER-REGISTRATION-DTE-NUM REDEFINES                               
000790         MER-REGISTRATION-DTE       PIC 9(08).                            
000800     05  MER-BUSINESS-MODEL-CDE     PIC X(07).                            
000810         88  MER-MODEL-ONLINE          VALUE "Online ".                   
000820         88  MER-MODEL-OFFLINE         VALUE "Offline".                   
000830         88  MER-MODEL-HYBRID          VALUE "Hybrid ".                   
000840     05  MER-PRODUCT-CATEGORY       PIC X(20).                            
000850     05  MER-AVG-TICKET-SIZE-AMT    PIC 9(07)V99.                         
000860     05  MER-GST-STATUS-CDE         PIC X(01).                            
000870         88  MER-GST-REGISTERED        VALUE "Y".                         
000880         88  MER-GST-NOT-REGISTERED    VALUE "N".                         
000890     05  MER-EPFO-STATUS-CDE        PIC X(01).                            
000900         88  MER-EPFO-REGISTERED       VALUE "Y".                         
000910         88  MER-EPFO-NOT-REGISTERED   VALUE "N".                         
000920     05  MER-REGISTERED-ADDR        PIC X(60).                            
000930     05  MER-CITY-NM                PIC X(20).                            
000940     05  MER-STATE-NM               PIC X(20).                            
000950     05  MER-REPORTED-REVENUE-AMT   PIC 9(09)V99.                         
000960     05  MER-EMPLOYEE-CNT           PIC 9(07).                            
000970     05  MER-BANK-ACCOUNT-NBR       PIC X(20).                            
000980     05  MER-RESERVED-EXPANSION-AREA                                      
000990                                    PIC X(06).                            
001000     05  MER-RESERVED-EXPANSION-VIEW REDEFINES                            
001010         MER-RESERVED-EXPANSION-AREA.                                     
001020         10  MER-RESERVED-FLAG-1    PIC X(02).                            
001030         10  MER-RESERVED-FLAG-2    PIC X(02).                            
001040         10  MER-RESERVED-FLAG-3    PIC X(02).                            
001050     05  FILLER                     PIC X(01).                            
001060 WORKING-STORAGE SECTION.                                                 
001070 77  WS-MEMBER-EYECATCHER           PIC X(20)                             
001080                                    VALUE "MER.TIP01 LOADED".             
001090 PROCEDURE DIVISION.                                                      
001100 0000-MEMBER-ENTRY.                                                       
001110*    THIS MEMBER CARRIES NO EXECUTABLE LOGIC - IT EXISTS SO THE           
001120*    RECORD LAYOUT ABOVE CAN BE COMPILED STANDALONE FOR                   
001130*    DOCUMENTATION AND COPIED INTO THE MRA JOBS AT MAINTENANCE            
001140*    TIME.                                                                
001150     STOP RUN.                                                            
