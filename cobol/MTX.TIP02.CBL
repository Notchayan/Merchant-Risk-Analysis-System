000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    MERCHANT-TXN-RECORD.                                      
000120 AUTHOR.        D. KOVACH.                                                
000130 INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.                       
000140 DATE-WRITTEN.  03/28/1987.                                               
000150 DATE-COMPILED. 03/28/1987.                                               
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000170*---------------------------------------------------------------          
000180*  TARGET-TABLE COPYBOOK FOR THE MERCHANT TRANSACTION FILE                
000190*  (MER-TXN-DD).  READ BY THE VALIDATOR (MRA.R00101), THE RISK            
000200*  CALCULATOR (MRA.R00102), THE DAILY SUMMARIZER (MRA.R00103)             
000210*  AND THE EVENT SCANNER (MRA.R00104).  RECFM = FIXED 179.                
000220*  INPUT IS ASSUMED PRESORTED MERCHANT-ID/TXN-DATE/TXN-TIME BY            
000230*  THE UPSTREAM EXTRACT STEP - NONE OF THE READER JOBS SORT IT.           
000240*---------------------------------------------------------------          
000250*  CHANGE LOG                                                             
000260*  ----------                                                             
000270*  DATE       BY   REQUEST    DESCRIPTION                                 
000280*  ---------- ---- ---------- ----------------------------------          
000290*  03/28/1987 DK   CR-0042    ORIGINAL LAYOUT - MERCHANT TXN.             
000300*  09/02/1988 DK   CR-0119    ADDED RECEIVER-MERCHANT-ID FOR              
000310*                             MERCHANT-TO-MERCHANT SETTLEMENT.            
000320*  01/17/1990 RE   CR-0204    ADDED PLATFORM AND CUSTOMER-                
000330*                             LOCATION FOR CHANNEL REPORTING.             
000340*  06/05/1991 RE   CR-0248    ADDED CUSTOMER-ID, DEVICE-ID.               
000350*  11/23/1992 MT   CR-0302    ADDED VELOCITY-FLAG, AMOUNT-FLAG,           
000360*                             TIME-FLAG, DEVICE-FLAG - FRAUD              
000370*                             DETECTION TAGGING FROM THE FRONT            
000380*                             END, CARRIED THROUGH UNCHANGED.             
000390*  04/09/1994 SW   CR-0356    STATUS WIDENED 6 TO 9 BYTES TO              
000400*                             HOLD "COMPLETED" BEFORE THE                 
000410*                             NORMALIZER REWRITES IT TO SUCCESS.          
000420*  02/11/1997 PO   CR-0413    ADDED RESERVED-EXPANSION-AREA.              
000430*  10/06/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - TXN-DATE            
000440*                             CONFIRMED CENTURY-SAFE (CC/YY               
000450*                             QUAD).                                      
000460*  03/02/1999 LF   Y2K-0009   Y2K SIGN-OFF - NO FURTHER CHANGE.           
000470*  11/18/1999 RE   CR-0422    DROPPED RECORD-TYPE-CDE (DD/HH/TT) -        
000480*                             EXTRACT FEED CARRIES DETAIL ROWS            
000490*                             ONLY, NO HEADER/TRAILER, AND NO JOB         
000500*                             STEP EVER TESTED THE 88S.  RECFM            
000510*                             181 TO 179.                                 
000520*---------------------------------------------------------------          
000530 ENVIRONMENT DIVISION.                                                    
000540 CONFIGURATION SECTION.                                                   
000550 SPECIAL-NAMES.                                                           
000560     C01 IS TOP-OF-FORM.                                                  
000570 INPUT-OUTPUT SECTION.                                                    
000580 FILE-CONTROL.                                                            
000590     SELECT MERCHANT-TXN-RECORD ASSIGN TO TXNFILE01.                      
000600 DATA DIVISION.                                                           
000610 FILE SECTION.                                                            
000620 FD  MERCHANT-TXN-RECORD                                                  
000630     LABEL RECORD STANDARD.                                               
000640*    RECFM = FIXED 179, ONE TRANSACTION PER RECORD.                       
000650 01  MERCHANT-TXN-RECORD.                                                 
000660     05  TXN-TRANSACTION-ID         PIC X(15).                            
000670     05  TXN-MERCHANT-ID            PIC X(08).                            
000680     05  TXN-RECEIVER-MERCHANT-ID   PIC X(08).                            
000690     05  TXN-MERCHANT-PAIR REDEFINES                                      
000700         TXN-RECEIVER-MERCHANT-ID.                                        
000710         10  TXN-RECEIVER-PREFIX-CDE                                      
000720                                    PIC X(01).                            
000730         10  TXN-RECEIVER-SEQUENCE-NBR                                    
000740                                    PIC 9(07).                            
000750     05  TXN-DATE.                                                        
000760         10  TXN-YYYY-DTE.                                                
000770             15  TXN-CC-DTE         PIC 9(02).                            
000780             15  TXN-YY-DTE         PIC 9(02).                            
000790         10  TXN-MM-DTE             PIC 9(02).                            
000800         10  TXN-DD-DTE             PIC 9(02).                            
000810     05  TXN-DATE-NUM REDEFINES TXN-DATE                                  
000820                                    PIC 9(08).                            
000830     05  TXN-TIME.                                                        
000840         10  TXN-HH-TIM             PIC 9(02).                            
000850         10  TXN-MN-TIM             PIC 9(02).                            
000860         10  TXN-SS-TIM             PIC 9(02).                            
000870     05  TXN-TIME-NUM REDEFINES TXN-TIME                                  
000880                                    PIC 9(06).                            
000890     05  TXN-AMOUNT                 PIC 9(07)V99.                         
000900     05  TXN-PAYMENT-METHOD         PIC X(20).                            
000910     05  TXN-STATUS-CDE             PIC X(09).                            
000920         88  TXN-STATUS-SUCCESS         VALUE "success  ".                
000930         88  TXN-STATUS-FAILED          VALUE "failed   ".                
000940         88  TXN-STATUS-PENDING         VALUE "pending  ".                
000950         88  TXN-STATUS-COMPLETED-RAW   VALUE "completed".                
000960     05  TXN-PRODUCT-CATEGORY       PIC X(20).                            
000970     05  TXN-PLATFORM               PIC X(15).                            
000980     05  TXN-CUSTOMER-LOCATION      PIC X(20).                            
000990     05  TXN-CUSTOMER-ID            PIC X(12).                            
001000     05  TXN-DEVICE-ID              PIC X(12).                            
001010     05  TXN-FRAUD-FLAGS.                                                 
001020         10  TXN-VELOCITY-FLAG-CDE  PIC X(01).                            
001030             88  TXN-VELOCITY-FLAGGED   VALUE "Y".                        
001040         10  TXN-AMOUNT-FLAG-CDE    PIC X(01).                            
001050             88  TXN-AMOUNT-FLAGGED     VALUE "Y".                        
001060         10  TXN-TIME-FLAG-CDE      PIC X(01).                            
001070             88  TXN-TIME-FLAGGED       VALUE "Y".                        
001080         10  TXN-DEVICE-FLAG-CDE    PIC X(01).                            
001090             88  TXN-DEVICE-FLAGGED     VALUE "Y".                        
001100     05  TXN-RESERVED-EXPANSION-AREA                                      
001110                                    PIC X(12).                            
001120     05  FILLER                     PIC X(01).                            
001130 WORKING-STORAGE SECTION.                                                 
001140 77  WS-MEMBER-EYECATCHER           PIC X(20)                             
001150                                    VALUE "MTX.TIP02 LOADED".             
001160 PROCEDURE DIVISION.                                                      
001170 0000-MEMBER-ENTRY.                                                       
001180*    LAYOUT-ONLY MEMBER - COPIED INTO THE MRA JOBS, NOT RUN ON            
001190*    ITS OWN.                                                             
001200     STOP RUN.                                                            
