000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    MERCHANT-EVENT-RECORD.                                    
000120 AUTHOR.        M. TALARICO.                                              
000130 INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.                       
000140 DATE-WRITTEN.  11/30/1992.                                               
000150 DATE-COMPILED. 11/30/1992.                                               
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000170*---------------------------------------------------------------          
000180*  TARGET-TABLE COPYBOOK FOR THE MERCHANT TIMELINE EVENT OUTPUT           
000190*  FILE (MER-EVNT-DD).  WRITTEN BY THE EVENT SCANNER                      
000200*  (MRA.R00104) IN DETECTION ORDER - ROUND-AMOUNT EVENTS, THEN            
000210*  LATE-NIGHT, THEN SPIKE, PER MERCHANT.  READ BACK BY THE                
000220*  CONTROL REPORT (MRA.R00105) FOR THE SEVERITY TOTALS.                   
000230*  RECFM = FIXED 100.                                                     
000240*---------------------------------------------------------------          
000250*  CHANGE LOG                                                             
000260*  ----------                                                             
000270*  DATE       BY   REQUEST    DESCRIPTION                                 
000280*  ---------- ---- ---------- ----------------------------------          
000290*  11/30/1992 MT   CR-0305    ORIGINAL LAYOUT - ROUND-AMOUNT AND          
000300*                             LATE-NIGHT EVENTS ONLY.                     
000310*  04/09/1994 SW   CR-0358    ADDED SUDDEN-SPIKE EVENT TYPE AND           
000320*                             THE DETAIL-COUNT/MEAN/ZSCORE                
000330*                             FIELDS (SEE THE EFFECT-CDE 88S              
000340*                             BELOW - MODELLED ON THE OLD DFA             
000350*                             SHARE-BALANCE-EFFECT-CODE IDIOM).           
000360*  08/30/1995 SW   CR-0391    SEVERITY WIDENED 4 TO 6 BYTES TO            
000370*                             HOLD "MEDIUM".                              
000380*  10/06/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - EVENT-DATE          
000390*                             CONFIRMED CENTURY-SAFE.                     
000400*---------------------------------------------------------------          
000410 ENVIRONMENT DIVISION.                                                    
000420 CONFIGURATION SECTION.                                                   
000430 SPECIAL-NAMES.                                                           
000440     C01 IS TOP-OF-FORM.                                                  
000450 INPUT-OUTPUT SECTION.                                                    
000460 FILE-CONTROL.                                                            
000470     SELECT MERCHANT-EVENT-RECORD ASSIGN TO EVNTFIL1.                     
000480 DATA DIVISION.                                                           
000490 FILE SECTION.                                                            
000500 FD  MERCHANT-EVENT-RECORD                                                
000510     LABEL RECORD STANDARD.                                               
000520*    RECFM = FIXED 100, ONE RECORD PER DETECTED EVENT.                    
000530 01  MERCHANT-EVENT-RECORD.                                               
000540     05  EVT-MERCHANT-ID            PIC X(08).                            
000550     05  EVT-EVENT-TYPE             PIC X(30).                            
000560     05  EVT-EVENT-DATE.                                                  
000570         10  EVT-EVENT-YYYY-DTE.                                          
000580             15  EVT-EVENT-CC-DTE   PIC 9(02).                            
000590             15  EVT-EVENT-YY-DTE   PIC 9(02).                            
000600         10  EVT-EVENT-MM-DTE       PIC 9(02).                            
000610         10  EVT-EVENT-DD-DTE       PIC 9(02).                            
000620     05  EVT-EVENT-DATE-NUM REDEFINES EVT-EVENT-DATE                      
000630                                    PIC 9(08).                            
000640     05  EVT-EVENT-TIME.                                                  
000650         10  EVT-EVENT-HH-TIM       PIC 9(02).                            
000660         10  EVT-EVENT-MN-TIM       PIC 9(02).                            
000670         10  EVT-EVENT-SS-TIM       PIC 9(02).                            
000680     05  EVT-SEVERITY-CDE           PIC X(06).                            
000690         88  EVT-SEVERITY-LOW           VALUE "LOW   ".                   
000700         88  EVT-SEVERITY-MEDIUM        VALUE "MEDIUM".                   
000710         88  EVT-SEVERITY-HIGH          VALUE "HIGH  ".                   
000720     05  EVT-DETAIL-AMOUNT          PIC 9(07)V99.                         
000730     05  EVT-DETAIL-TXN-ID          PIC X(15).                            
000740     05  EVT-DETAIL-SPIKE-AREA.                                           
000750         10  EVT-DETAIL-COUNT       PIC 9(05).                            
000760         10  EVT-DETAIL-MEAN        PIC 9(05)V99.                         
000770         10  EVT-DETAIL-ZSCORE      PIC 9(03)V99.                         
000780     05  EVT-DETAIL-SPIKE-VIEW REDEFINES                                  
000790         EVT-DETAIL-SPIKE-AREA.                                           
000800         10  EVT-DETAIL-SPIKE-DIGIT OCCURS 15 TIMES                       
000810                                    PIC 9.                                
000820     05  FILLER                     PIC X(01).                            
000830 WORKING-STORAGE SECTION.                                                 
000840 77  WS-MEMBER-EYECATCHER           PIC X(20)                             
000850                                    VALUE "MEV.TIP05 LOADED".             
000860 01  WK-SELFCHECK-DATE-AREA.                                              
000870     05  WK-SELFCHECK-YY            PIC 9(02).                            
000880     05  WK-SELFCHECK-MM            PIC 9(02).                            
000890     05  WK-SELFCHECK-DD            PIC 9(02).                            
000900     05  FILLER                     PIC X(01).                            
000910 01  WK-SELFCHECK-DATE-NUM REDEFINES WK-SELFCHECK-DATE-AREA               
000920                                    PIC 9(06).                            
000930 PROCEDURE DIVISION.                                                      
000940 0000-MEMBER-ENTRY.                                                       
000950*    LAYOUT-ONLY MEMBER - COPIED INTO THE MRA JOBS, NOT RUN ON            
000960*    ITS OWN.  THE NIGHTLY LIBRARY-MAINTENANCE JOB COMPILES AND           
000970*    RUNS EVERY MEMBER IN THIS LIBRARY TO PROVE THE LAYOUT IS             
000980*    STILL SYNTACTICALLY SOUND - THIS ACCEPT/DISPLAY IS THAT              
000990*    SELF-CHECK.                                                          
001000     ACCEPT WK-SELFCHECK-DATE-AREA FROM DATE.                             
001010     DISPLAY "MEV.TIP05 - LAYOUT OK - CHECKED "                           
001020         WK-SELFCHECK-DATE-NUM.                                           
001030     STOP RUN.                                                            
