000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    MERCHANT-RISK-CALCULATOR.                                 
000120 AUTHOR.        R. ESSANI.                                                
000130 INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.                       
000140 DATE-WRITTEN.  06/14/1991.                                               
000150 DATE-COMPILED. 06/14/1991.                                               
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000170*---------------------------------------------------------------          
000180*  MRA.R00102 - PER-MERCHANT BEHAVIOURAL RISK SCORING.                    
000190*  READS THE CLEAN TRANSACTION WORK FILE BUILT BY THE VALIDATOR           
000200*  (MRA.R00101), CONTROL-BREAKS ON MERCHANT-ID, LOADS EACH                
000210*  MERCHANT'S TRANSACTIONS WITHIN THE LOOKBACK WINDOW INTO A              
000220*  WORKING TABLE, AND COMPUTES THE EIGHT BEHAVIOURAL SCORES PLUS          
000230*  THE WEIGHTED COMPOSITE.  WRITES ONE RECORD PER MERCHANT WITH           
000240*  AT LEAST ONE TRANSACTION IN WINDOW TO THE RISK METRICS FILE.           
000250*---------------------------------------------------------------          
000260*  CHANGE LOG                                                             
000270*  ----------                                                             
000280*  DATE       BY   REQUEST    DESCRIPTION                                 
000290*  ---------- ---- ---------- ----------------------------------          
000300*  06/14/1991 RE   CR-0252    ORIGINAL PROGRAM - LATE-NIGHT AND           
000310*                             DEVICE-SWITCHING SCORES ONLY.               
000320*  11/25/1992 MT   CR-0307    ADDED SUDDEN-SPIKE-SCORE (HOUR-             
000330*                             BUCKET POPULATION STD DEV) AND              
000340*                             LOCATION-HOPPING-SCORE.                     
000350*  04/11/1994 SW   CR-0360    ADDED VELOCITY-ABUSE-SCORE - SEE            
000360*                             9800/9850 FOR THE SERIES-BASED              
000370*                             E-POWER AND NEWTON SQUARE ROOT              
000380*                             APPROXIMATIONS (NO MATH LIBRARY ON          
000390*                             THIS COMPILER).  ADDED PAYMENT-             
000400*                             CYCLING-SCORE AND ROUND-AMOUNT-             
000410*                             SCORE.                                      
000420*  09/02/1995 SW   CR-0393    ADDED CUST-CONCENTRATION-SCORE -            
000430*                             GINI COEFFICIENT OVER THE PER-              
000440*                             CUSTOMER TRANSACTION COUNTS, TABLE          
000450*                             SORTED ASCENDING BY THE OLD BUBBLE          
000460*                             ROUTINE AT 3285.                            
000470*  02/13/1997 PO   CR-0416    ADDED THE LOOKBACK-WINDOW CUTOFF            
000480*                             (3150) SO A MERCHANT'S OLDEST               
000490*                             HISTORY DOES NOT DILUTE THE                 
000500*                             CURRENT-PERIOD SCORES.  DEFAULT 30          
000510*                             DAYS - SEE WK-LOOKBACK-DAYS.                
000520*  10/07/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - RUN-DATE            
000530*                             STAMP NOW WINDOWS THE 2-DIGIT               
000540*                             ACCEPT-FROM-DATE YEAR (00-49 =              
000550*                             20XX, 50-99 = 19XX) INSTEAD OF              
000560*                             HARD-CODING CENTURY 19.                     
000570*  03/03/1999 LF   Y2K-0009   Y2K SIGN-OFF - NO FURTHER CHANGE.           
000580*---------------------------------------------------------------          
000590 ENVIRONMENT DIVISION.                                                    
000600 CONFIGURATION SECTION.                                                   
000610 SPECIAL-NAMES.                                                           
000620     C01 IS TOP-OF-FORM.                                                  
000630 INPUT-OUTPUT SECTION.                                                    
000640 FILE-CONTROL.                                                            
000650     SELECT VALID-TXN-FILE ASSIGN TO VTXNFIL1                             
000660         FILE STATUS IS WK-VTX-FILE-STATUS.                               
000670     SELECT RISK-METRICS-FILE ASSIGN TO RISKFIL1                          
000680         FILE STATUS IS WK-RSK-FILE-STATUS.                               
000690 DATA DIVISION.                                                           
000700 FILE SECTION.                                                            
000710 FD  VALID-TXN-FILE                                                       
000720     LABEL RECORD STANDARD.                                               
000730*    CLEAN TRANSACTION WORK FILE FROM MRA.R00101, RECFM = FIXED           
000740*    116, PRESORTED MERCHANT-ID/DATE/TIME.                                
000750 01  VALID-TXN-RECORD.                                                    
000760     05  VTX-TRANSACTION-ID         PIC X(15).                            
000770     05  VTX-MERCHANT-ID            PIC X(08).                            
000780     05  VTX-RECEIVER-MERCHANT-ID   PIC X(08).                            
000790     05  VTX-DATE-NUM               PIC 9(08).                            
000800     05  VTX-TIME-NUM               PIC 9(06).                            
000810     05  VTX-AMOUNT                 PIC 9(07)V99.                         
000820     05  VTX-PAYMENT-METHOD         PIC X(20).                            
000830     05  VTX-STATUS-CDE             PIC X(09).                            
000840     05  VTX-PRODUCT-CATEGORY       PIC X(20).                            
000850     05  VTX-PLATFORM               PIC X(15).                            
000860     05  VTX-CUSTOMER-LOCATION      PIC X(20).                            
000870     05  VTX-CUSTOMER-ID            PIC X(12).                            
000880     05  VTX-DEVICE-ID              PIC X(12).                            
000890     05  FILLER                     PIC X(12).                            
000900 FD  RISK-METRICS-FILE                                                    
000910     LABEL RECORD STANDARD.                                               
000920*    OUTPUT - RECFM = FIXED 062, ONE RECORD PER MERCHANT PER              
000930*    RUN.  SEE MRM.TIP03 FOR THE DOCUMENTATION COPY OF THIS               
000940*    LAYOUT.                                                              
000950 01  RISK-METRICS-RECORD.                                                 
000960     05  RSK-MERCHANT-ID            PIC X(08).                            
000970     05  RSK-CALC-DATE.                                                   
000980         10  RSK-CALC-YYYY-DTE.                                           
000990             15  RSK-CALC-CC-DTE    PIC 9(02).                            
001000             15  RSK-CALC-YY-DTE    PIC 9(02).                            
001010         10  RSK-CALC-MM-DTE        PIC 9(02).                            
001020         10  RSK-CALC-DD-DTE        PIC 9(02).                            
001030     05  RSK-CALC-DATE-NUM REDEFINES RSK-CALC-DATE                        
001040                                    PIC 9(08).                            
001050     05  RSK-SCORE-GROUP.                                                 
001060         10  RSK-LATE-NIGHT-SCORE   PIC 9V9(4).                           
001070         10  RSK-SUDDEN-SPIKE-SCORE PIC 9V9(4).                           
001080         10  RSK-VELOCITY-ABUSE-SCORE                                     
001090                                    PIC 9V9(4).                           
001100         10  RSK-DEVICE-SWITCH-SCORE                                      
001110                                    PIC 9V9(4).                           
001120         10  RSK-LOCATION-HOP-SCORE PIC 9V9(4).                           
001130         10  RSK-PAYMENT-CYCLE-SCORE                                      
001140                                    PIC 9V9(4).                           
001150         10  RSK-ROUND-AMOUNT-SCORE PIC 9V9(4).                           
001160         10  RSK-CUST-CONCENTRATION-SCORE                                 
001170                                    PIC 9V9(4).                           
001180     05  RSK-SCORE-TABLE REDEFINES RSK-SCORE-GROUP.                       
001190         10  RSK-SCORE-ENTRY OCCURS 8 TIMES                               
001200                                    PIC 9V9(4).                           
001210     05  RSK-COMPOSITE-RISK-SCORE   PIC 9V9(4).                           
001220     05  FILLER                     PIC X(01).                            
001230 WORKING-STORAGE SECTION.                                                 
001240 77  WS-MEMBER-EYECATCHER           PIC X(20)                             
001250                                    VALUE "MRA.R00102 RUNNING".           
001260 01  WK-FILE-STATUS-AREA.                                                 
001270     05  WK-VTX-FILE-STATUS         PIC X(02).                            
001280     05  WK-RSK-FILE-STATUS         PIC X(02).                            
001290     05  FILLER                     PIC X(04).                            
001300 01  WK-SWITCHES.                                                         
001310     05  WK-TXN-EOF-SW              PIC X(01) VALUE "N".                  
001320         88  TXN-EOF                   VALUE "Y".                         
001330     05  FILLER                     PIC X(01).                            
001340 01  WK-RUN-DATE-AREA.                                                    
001350     05  WK-RUN-CC                  PIC 9(02).                            
001360     05  WK-RUN-YY                  PIC 9(02).                            
001370     05  WK-RUN-MM                  PIC 9(02).                            
001380     05  WK-RUN-DD                  PIC 9(02).                            
001390     05  FILLER                     PIC X(01).                            
001400 01  WK-RUN-DATE-NUM REDEFINES WK-RUN-DATE-AREA                           
001410                                    PIC 9(08).                            
001420 01  WK-ACCEPT-DATE-AREA.                                                 
001430     05  WK-ACCEPT-YY               PIC 9(02).                            
001440     05  WK-ACCEPT-MM               PIC 9(02).                            
001450     05  WK-ACCEPT-DD               PIC 9(02).                            
001460     05  FILLER                     PIC X(01).                            
001470 01  WK-BREAK-MERCHANT-ID           PIC X(08).                            
001480 01  WK-COUNTERS.                                                         
001490     05  WK-MERCHANTS-PROCESSED     PIC 9(07) COMP.                       
001500     05  WK-TOTAL-TXN-READ          PIC 9(07) COMP.                       
001510     05  WK-HIGH-RISK-CNT           PIC 9(07) COMP.                       
001520     05  WK-CALC-ERROR-CNT          PIC 9(07) COMP.                       
001530     05  FILLER                     PIC X(01).                            
001540 01  WK-PARM-AREA.                                                        
001550*    DEFAULT LOOKBACK WINDOW - RAISED TO A JCL PARM CARD ONLY IF          
001560*    A FUTURE RELEASE NEEDS IT RUN-TO-RUN CONFIGURABLE.                   
001570     05  WK-LOOKBACK-DAYS           PIC 9(03) COMP VALUE 30.              
001580     05  FILLER                     PIC X(05).                            
001590 01  WK-TXN-COUNT                   PIC 9(04) COMP.                       
001600 01  WK-TXN-TABLE-AREA.                                                   
001610     05  WK-TXN-ENTRY OCCURS 2000 TIMES.                                  
001620         10  WK-TXN-DATE-NUM        PIC 9(08).                            
001630         10  WK-TXN-TIME-NUM        PIC 9(06).                            
001640         10  WK-TXN-AMOUNT          PIC 9(07)V99.                         
001650         10  WK-TXN-PAYMENT-MTHD    PIC X(20).                            
001660         10  WK-TXN-CUSTOMER-ID     PIC X(12).                            
001670         10  WK-TXN-DEVICE-ID       PIC X(12).                            
001680         10  WK-TXN-CUST-LOC        PIC X(20).                            
001690         10  WK-TXN-JULIAN-DAY      PIC 9(07) COMP.                       
001700         10  WK-TXN-SECONDS         PIC 9(11) COMP.                       
001710         10  WK-TXN-HOUR-KEY        PIC 9(10) COMP.                       
001720     05  FILLER                     PIC X(01).                            
001730 01  WK-CALC-SUBS.                                                        
001740     05  WK-SUB-1                   PIC 9(04) COMP.                       
001750     05  WK-SUB-2                   PIC 9(04) COMP.                       
001760     05  WK-SUB-3                   PIC 9(04) COMP.                       
001770     05  WK-BUCKET-SUB              PIC 9(04) COMP.                       
001780     05  FILLER                     PIC X(02).                            
001790 01  WK-WINDOW-WORK.                                                      
001800     05  WK-WINDOW-START-SUB        PIC 9(04) COMP.                       
001810     05  WK-EFFECTIVE-COUNT         PIC 9(04) COMP.                       
001820     05  WK-MAX-JULIAN              PIC 9(07) COMP.                       
001830     05  WK-CUTOFF-JULIAN           PIC 9(07) COMP.                       
001840     05  FILLER                     PIC X(01).                            
001850*---------------------------------------------------------------          
001860*  CCYYMMDD/HHMMSS TO PSEUDO-JULIAN CONVERSION WORK AREA - SEE            
001870*  9800-CALC-JULIAN-DAY.  "PSEUDO" BECAUSE IT COUNTS DAYS SINCE           
001880*  A NOTIONAL YEAR ZERO, NOT A CALENDAR EPOCH - GOOD ENOUGH FOR           
001890*  TAKING DIFFERENCES BETWEEN TWO DATES ON THIS SYSTEM.                   
001900*---------------------------------------------------------------          
001910 01  WK-CUM-DAYS-AREA.                                                    
001920     05  FILLER                     PIC 9(03) VALUE 000.                  
001930     05  FILLER                     PIC 9(03) VALUE 031.                  
001940     05  FILLER                     PIC 9(03) VALUE 059.                  
001950     05  FILLER                     PIC 9(03) VALUE 090.                  
001960     05  FILLER                     PIC 9(03) VALUE 120.                  
001970     05  FILLER                     PIC 9(03) VALUE 151.                  
001980     05  FILLER                     PIC 9(03) VALUE 181.                  
001990     05  FILLER                     PIC 9(03) VALUE 212.                  
002000     05  FILLER                     PIC 9(03) VALUE 243.                  
002010     05  FILLER                     PIC 9(03) VALUE 273.                  
002020     05  FILLER                     PIC 9(03) VALUE 304.                  
002030     05  FILLER                     PIC 9(03) VALUE 334.                  
002040 01  WK-CUM-DAYS-TABLE REDEFINES WK-CUM-DAYS-AREA.                        
002050     05  WK-CUM-DAYS OCCURS 12 TIMES                                      
002060                                    PIC 9(03).                            
002070 01  WK-DATE-CONV-WORK.                                                   
002080     05  WK-CONV-DATE-NUM           PIC 9(08).                            
002090     05  WK-CONV-TIME-NUM           PIC 9(06).                            
002100     05  WK-CONV-CCYY               PIC 9(04) COMP.                       
002110     05  WK-CONV-MMDD               PIC 9(04) COMP.                       
002120     05  WK-CONV-MM                 PIC 9(02) COMP.                       
002130     05  WK-CONV-DD                 PIC 9(02) COMP.                       
002140     05  WK-CONV-Y1                 PIC 9(04) COMP.                       
002150     05  WK-CONV-LEAP4              PIC 9(04) COMP.                       
002160     05  WK-CONV-LEAP100            PIC 9(04) COMP.                       
002170     05  WK-CONV-LEAP400            PIC 9(04) COMP.                       
002180     05  WK-CONV-Q4                 PIC 9(04) COMP.                       
002190     05  WK-CONV-R4                 PIC 9(04) COMP.                       
002200     05  WK-CONV-Q100               PIC 9(04) COMP.                       
002210     05  WK-CONV-R100               PIC 9(04) COMP.                       
002220     05  WK-CONV-Q400               PIC 9(04) COMP.                       
002230     05  WK-CONV-R400               PIC 9(04) COMP.                       
002240     05  WK-CONV-CUM-DAYS           PIC 9(04) COMP.                       
002250     05  WK-CONV-LEAP-SW            PIC X(01).                            
002260         88  WK-CONV-IS-LEAP           VALUE "Y".                         
002270     05  WK-CALC-HH                 PIC 9(02) COMP.                       
002280     05  WK-CALC-MN                 PIC 9(02) COMP.                       
002290     05  WK-CALC-SS                 PIC 9(02) COMP.                       
002300     05  WK-CALC-REM1               PIC 9(04) COMP.                       
002310     05  FILLER                     PIC X(01).                            
002320 01  WK-JULIAN-RESULT                PIC 9(07) COMP.                      
002330*---------------------------------------------------------------          
002340*  HOUR-BUCKET TABLE - BUILT ONCE PER MERCHANT BY 3220, SHARED            
002350*  BY THE SUDDEN-SPIKE, DEVICE-SWITCHING, LOCATION-HOPPING AND            
002360*  PAYMENT-CYCLING SCORES.  RUN-LENGTH GROUPED, NOT SEARCHED -            
002370*  THE INPUT IS ALREADY IN DATE/TIME ORDER SO EACH HOUR'S ROWS            
002380*  ARE CONTIGUOUS IN WK-TXN-TABLE-AREA.                                   
002390*---------------------------------------------------------------          
002400 01  WK-HOUR-BUCKET-AREA.                                                 
002410     05  WK-BKT-ENTRY OCCURS 2000 TIMES.                                  
002420         10  WK-BKT-KEY             PIC 9(10).                            
002430         10  WK-BKT-START-SUB       PIC 9(04) COMP.                       
002440         10  WK-BKT-END-SUB         PIC 9(04) COMP.                       
002450         10  WK-BKT-CNT             PIC 9(05) COMP.                       
002460     05  FILLER                     PIC X(01).                            
002470 01  WK-BUCKET-TOTAL                 PIC 9(04) COMP.                      
002480 01  WK-SPIKE-STATS.                                                      
002490     05  WK-BKT-SUM                 PIC 9(07) COMP.                       
002500     05  WK-BKT-SUMSQ               PIC 9(11) COMP.                       
002510     05  WK-BKT-MAX-COUNT           PIC 9(05) COMP.                       
002520     05  WK-BKT-MEAN                PIC 9(05)V99.                         
002530     05  WK-BKT-STD                 PIC 9(05)V9(06).                      
002540     05  WK-SPIKE-Z                 PIC S9(03)V9(04).                     
002550     05  FILLER                     PIC X(01).                            
002560*---------------------------------------------------------------          
002570*  GENERIC WITHIN-BUCKET DISTINCT-VALUE COUNTER - RECLEARED FOR           
002580*  EACH BUCKET BY THE CALLER, USED IN TURN FOR DEVICE-ID,                 
002590*  CUSTOMER-LOCATION AND PAYMENT-METHOD.                                  
002600*---------------------------------------------------------------          
002610 01  WK-DISTINCT-WORK.                                                    
002620     05  WK-DIST-TABLE OCCURS 200 TIMES                                   
002630                                    PIC X(20).                            
002640     05  WK-DIST-COUNT              PIC 9(03) COMP.                       
002650     05  WK-DIST-VALUE              PIC X(20).                            
002660     05  WK-DIST-SUB                PIC 9(03) COMP.                       
002670     05  WK-DIST-FOUND-SW           PIC X(01).                            
002680         88  WK-DIST-FOUND             VALUE "Y".                         
002690     05  FILLER                     PIC X(01).                            
002700 01  WK-DISTINCT-MAX.                                                     
002710     05  WK-MAX-DEVICE-DISTINCT     PIC 9(03) COMP.                       
002720     05  WK-MAX-LOCATION-DISTINCT   PIC 9(03) COMP.                       
002730     05  WK-MAX-PAYMENT-DISTINCT    PIC 9(03) COMP.                       
002740     05  FILLER                     PIC X(01).                            
002750*---------------------------------------------------------------          
002760*  VELOCITY-ABUSE GAP WORK AREA                                           
002770*---------------------------------------------------------------          
002780 01  WK-GAP-STATS.                                                        
002790     05  WK-GAP-COUNT               PIC 9(05) COMP.                       
002800     05  WK-GAP-VALUE               PIC S9(11) COMP.                      
002810     05  WK-GAP-SUM                 PIC 9(13) COMP.                       
002820     05  WK-GAP-SUMSQ               PIC 9(16) COMP.                       
002830     05  WK-GAP-MEAN                PIC 9(09)V99.                         
002840     05  WK-GAP-CV                  PIC 9(05)V9(04).                      
002850     05  FILLER                     PIC X(01).                            
002860*---------------------------------------------------------------          
002870*  CUSTOMER-CONCENTRATION (GINI) WORK AREA                                
002880*---------------------------------------------------------------          
002890 01  WK-CUST-CONC-AREA.                                                   
002900     05  WK-CUST-CONC-ENTRY OCCURS 500 TIMES.                             
002910         10  WK-CUST-CONC-ID        PIC X(12).                            
002920         10  WK-CUST-CONC-CNT       PIC 9(05) COMP.                       
002930     05  FILLER                     PIC X(01).                            
002940 01  WK-CUST-CONC-TOTAL              PIC 9(03) COMP.                      
002950 01  WK-CONC-FOUND-SW                PIC X(01).                           
002960 01  WK-CONC-TOTAL-TXN               PIC 9(07) COMP.                      
002970 01  WK-GINI-NUMERATOR               PIC S9(11) COMP.                     
002980 01  WK-GINI-TERM                    PIC S9(09) COMP.                     
002990 01  WK-SORT-WORK.                                                        
003000     05  WK-SORT-TEMP.                                                    
003010         10  WK-SORT-TEMP-ID        PIC X(12).                            
003020         10  WK-SORT-TEMP-CNT       PIC 9(05) COMP.                       
003030     05  WK-SORT-LIMIT              PIC 9(03) COMP.                       
003040     05  WK-SORT-BOUND              PIC 9(03) COMP.                       
003050     05  WK-SORT-PASS               PIC 9(03) COMP.                       
003060     05  FILLER                     PIC X(01).                            
003070*---------------------------------------------------------------          
003080*  SERIES-BASED E-POWER (9800) AND NEWTON SQUARE-ROOT (9850)              
003090*  APPROXIMATIONS - THIS COMPILER CARRIES NO MATH LIBRARY.                
003100*---------------------------------------------------------------          
003110 01  WK-EPOWER-WORK.                                                      
003120     05  WK-EXP-X                   PIC S9(04)V9(06).                     
003130     05  WK-EXP-TERM                PIC S9(06)V9(08).                     
003140     05  WK-EXP-RESULT              PIC 9(04)V9(06).                      
003150     05  WK-EXP-K                   PIC 9(02) COMP.                       
003160     05  FILLER                     PIC X(01).                            
003170 01  WK-SQRT-WORK.                                                        
003180     05  WK-SQRT-INPUT              PIC 9(13)V9(04).                      
003190     05  WK-SQRT-X                  PIC 9(13)V9(06).                      
003200     05  WK-SQRT-RESULT             PIC 9(13)V9(06).                      
003210     05  WK-SQRT-K                  PIC 9(02) COMP.                       
003220     05  FILLER                     PIC X(01).                            
003230*---------------------------------------------------------------          
003240*  ROUND-AMOUNT SCAN WORK                                                 
003250*---------------------------------------------------------------          
003260 01  WK-ROUND-WORK.                                                       
003270     05  WK-ROUND-COUNT             PIC 9(07) COMP.                       
003280     05  WK-RND-QUOT                PIC 9(05)V99.                         
003290     05  WK-RND-REM                 PIC 9(05)V99.                         
003300     05  FILLER                     PIC X(01).                            
003310 01  WK-LATE-COUNT                   PIC 9(07) COMP.                      
003320 01  WK-RESULT-SCORES.                                                    
003330     05  WK-LATE-NIGHT-SCORE        PIC 9V9(4).                           
003340     05  WK-SUDDEN-SPIKE-SCORE      PIC 9V9(4).                           
003350     05  WK-VELOCITY-ABUSE-SCORE    PIC 9V9(4).                           
003360     05  WK-DEVICE-SWITCH-SCORE     PIC 9V9(4).                           
003370     05  WK-LOCATION-HOP-SCORE      PIC 9V9(4).                           
003380     05  WK-PAYMENT-CYCLE-SCORE     PIC 9V9(4).                           
003390     05  WK-ROUND-AMOUNT-SCORE      PIC 9V9(4).                           
003400     05  WK-CUST-CONCENTRATION-SCORE                                      
003410                                    PIC 9V9(4).                           
003420     05  WK-COMPOSITE-SCORE         PIC 9V9(4).                           
003430     05  FILLER                     PIC X(01).                            
003440 PROCEDURE DIVISION.                                                      
003450 0000-MAINLINE.                                                           
003460     PERFORM 1000-INITIALIZE THRU 1000-EXIT.                              
003470     PERFORM 3000-MERCHANT-BREAK THRU 3000-EXIT                           
003480         UNTIL TXN-EOF.                                                   
003490     PERFORM 8000-TERMINATE THRU 8000-EXIT.                               
003500     STOP RUN.                                                            
003510 1000-INITIALIZE.                                                         
003520     OPEN INPUT VALID-TXN-FILE                                            
003530          OUTPUT RISK-METRICS-FILE.                                       
003540     IF WK-VTX-FILE-STATUS NOT = "00"                                     
003550         DISPLAY "MRA.R00102 - VALID-TXN-FILE OPEN FAILED - "             
003560             WK-VTX-FILE-STATUS                                           
003570         GO TO 9900-ABEND-RUN.                                            
003580     ACCEPT WK-ACCEPT-DATE-AREA FROM DATE.                                
003590     IF WK-ACCEPT-YY < 50                                                 
003600         MOVE 20 TO WK-RUN-CC                                             
003610     ELSE                                                                 
003620         MOVE 19 TO WK-RUN-CC.                                            
003630     MOVE WK-ACCEPT-YY TO WK-RUN-YY.                                      
003640     MOVE WK-ACCEPT-MM TO WK-RUN-MM.                                      
003650     MOVE WK-ACCEPT-DD TO WK-RUN-DD.                                      
003660     DISPLAY "MRA.R00102 - MERCHANT RISK CALCULATOR START".               
003670     PERFORM 2900-READ-TXN THRU 2900-EXIT.                                
003680 1000-EXIT.                                                               
003690     EXIT.                                                                
003700*---------------------------------------------------------------          
003710*  MERCHANT CONTROL BREAK                                                 
003720*---------------------------------------------------------------          
003730 3000-MERCHANT-BREAK.                                                     
003740     MOVE VTX-MERCHANT-ID TO WK-BREAK-MERCHANT-ID.                        
003750     MOVE ZERO TO WK-TXN-COUNT.                                           
003760     PERFORM 3100-LOAD-MERCHANT-TXNS THRU 3100-EXIT                       
003770         UNTIL TXN-EOF OR                                                 
003780             VTX-MERCHANT-ID NOT = WK-BREAK-MERCHANT-ID.                  
003790     ADD 1 TO WK-MERCHANTS-PROCESSED.                                     
003800     IF WK-TXN-COUNT = ZERO                                               
003810         GO TO 3000-EXIT.                                                 
003820     PERFORM 3150-APPLY-LOOKBACK-WINDOW THRU 3150-EXIT.                   
003830     IF WK-EFFECTIVE-COUNT = ZERO                                         
003840         GO TO 3000-EXIT.                                                 
003850     PERFORM 3200-COMPUTE-ALL-SCORES THRU 3200-EXIT.                      
003860     PERFORM 3900-COMPOSITE-SCORE THRU 3900-EXIT.                         
003870     PERFORM 3950-WRITE-RISK-RECORD THRU 3950-EXIT.                       
003880 3000-EXIT.                                                               
003890     EXIT.                                                                
003900 3100-LOAD-MERCHANT-TXNS.                                                 
003910     ADD 1 TO WK-TXN-COUNT.                                               
003920     IF WK-TXN-COUNT > 2000                                               
003930         MOVE 2000 TO WK-TXN-COUNT                                        
003940         GO TO 3100-SKIP-STORE.                                           
003950     MOVE VTX-DATE-NUM TO WK-TXN-DATE-NUM(WK-TXN-COUNT).                  
003960     MOVE VTX-TIME-NUM TO WK-TXN-TIME-NUM(WK-TXN-COUNT).                  
003970     MOVE VTX-AMOUNT TO WK-TXN-AMOUNT(WK-TXN-COUNT).                      
003980     MOVE VTX-PAYMENT-METHOD TO                                           
003990         WK-TXN-PAYMENT-MTHD(WK-TXN-COUNT).                               
004000     MOVE VTX-CUSTOMER-ID TO WK-TXN-CUSTOMER-ID(WK-TXN-COUNT).            
004010     MOVE VTX-DEVICE-ID TO WK-TXN-DEVICE-ID(WK-TXN-COUNT).                
004020     MOVE VTX-CUSTOMER-LOCATION TO                                        
004030         WK-TXN-CUST-LOC(WK-TXN-COUNT).                                   
004040     MOVE VTX-DATE-NUM TO WK-CONV-DATE-NUM.                               
004050     MOVE VTX-TIME-NUM TO WK-CONV-TIME-NUM.                               
004060     PERFORM 9800-CALC-JULIAN-DAY THRU 9800-EXIT.                         
004070     MOVE WK-JULIAN-RESULT TO WK-TXN-JULIAN-DAY(WK-TXN-COUNT).            
004080     COMPUTE WK-TXN-SECONDS(WK-TXN-COUNT) =                               
004090         (WK-JULIAN-RESULT * 86400) + (WK-CALC-HH * 3600)                 
004100         + (WK-CALC-MN * 60) + WK-CALC-SS.                                
004110     COMPUTE WK-TXN-HOUR-KEY(WK-TXN-COUNT) =                              
004120         (WK-TXN-DATE-NUM(WK-TXN-COUNT) * 100) + WK-CALC-HH.              
004130 3100-SKIP-STORE.                                                         
004140     ADD 1 TO WK-TOTAL-TXN-READ.                                          
004150     PERFORM 2900-READ-TXN THRU 2900-EXIT.                                
004160 3100-EXIT.                                                               
004170     EXIT.                                                                
004180 3150-APPLY-LOOKBACK-WINDOW.                                              
004190     MOVE WK-TXN-JULIAN-DAY(WK-TXN-COUNT) TO WK-MAX-JULIAN.               
004200     IF WK-MAX-JULIAN NOT < WK-LOOKBACK-DAYS                              
004210         COMPUTE WK-CUTOFF-JULIAN =                                       
004220             WK-MAX-JULIAN - WK-LOOKBACK-DAYS + 1                         
004230     ELSE                                                                 
004240         MOVE 1 TO WK-CUTOFF-JULIAN.                                      
004250     MOVE 1 TO WK-WINDOW-START-SUB.                                       
004260 3151-WINDOW-SCAN.                                                        
004270     IF WK-WINDOW-START-SUB > WK-TXN-COUNT                                
004280         GO TO 3150-DONE.                                                 
004290     IF WK-TXN-JULIAN-DAY(WK-WINDOW-START-SUB) NOT <                      
004300             WK-CUTOFF-JULIAN                                             
004310         GO TO 3150-DONE.                                                 
004320     ADD 1 TO WK-WINDOW-START-SUB.                                        
004330     GO TO 3151-WINDOW-SCAN.                                              
004340 3150-DONE.                                                               
004350     COMPUTE WK-EFFECTIVE-COUNT =                                         
004360         WK-TXN-COUNT - WK-WINDOW-START-SUB + 1.                          
004370 3150-EXIT.                                                               
004380     EXIT.                                                                
004390 2900-READ-TXN.                                                           
004400     READ VALID-TXN-FILE                                                  
004410         AT END                                                           
004420             MOVE "Y" TO WK-TXN-EOF-SW.                                   
004430 2900-EXIT.                                                               
004440     EXIT.                                                                
004450*---------------------------------------------------------------          
004460*  SCORE COMPUTATION DRIVER                                               
004470*---------------------------------------------------------------          
004480 3200-COMPUTE-ALL-SCORES.                                                 
004490     PERFORM 3210-LATE-NIGHT-SCORE THRU 3210-EXIT.                        
004500     PERFORM 3220-BUILD-HOUR-BUCKETS THRU 3220-EXIT.                      
004510     PERFORM 3230-SUDDEN-SPIKE-SCORE THRU 3230-EXIT.                      
004520     PERFORM 3240-VELOCITY-ABUSE-SCORE THRU 3240-EXIT.                    
004530     PERFORM 3250-DEVICE-SWITCH-SCORE THRU 3250-EXIT.                     
004540     PERFORM 3260-LOCATION-HOP-SCORE THRU 3260-EXIT.                      
004550     PERFORM 3265-PAYMENT-CYCLE-SCORE THRU 3265-EXIT.                     
004560     PERFORM 3270-ROUND-AMOUNT-SCORE THRU 3270-EXIT.                      
004570     PERFORM 3280-CUST-CONCENTRATION-SCORE THRU 3280-EXIT.                
004580 3200-EXIT.                                                               
004590     EXIT.                                                                
004600 3210-LATE-NIGHT-SCORE.                                                   
004610     MOVE ZERO TO WK-LATE-COUNT.                                          
004620     MOVE WK-WINDOW-START-SUB TO WK-SUB-1.                                
004630 3211-LATE-LOOP.                                                          
004640     IF WK-SUB-1 > WK-TXN-COUNT                                           
004650         GO TO 3212-LATE-DONE.                                            
004660     DIVIDE WK-TXN-TIME-NUM(WK-SUB-1) BY 10000 GIVING                     
004670         WK-CALC-HH REMAINDER WK-CALC-REM1.                               
004680     IF WK-CALC-HH NOT < 22                                               
004690         GO TO 3213-LATE-COUNT-IT.                                        
004700     IF WK-CALC-HH NOT > 5                                                
004710         GO TO 3214-LATE-SKIP.                                            
004720 3213-LATE-COUNT-IT.                                                      
004730     ADD 1 TO WK-LATE-COUNT.                                              
004740 3214-LATE-SKIP.                                                          
004750     ADD 1 TO WK-SUB-1.                                                   
004760     GO TO 3211-LATE-LOOP.                                                
004770 3212-LATE-DONE.                                                          
004780     IF WK-EFFECTIVE-COUNT = ZERO                                         
004790         MOVE ZERO TO WK-LATE-NIGHT-SCORE                                 
004800         GO TO 3210-EXIT.                                                 
004810     COMPUTE WK-LATE-NIGHT-SCORE ROUNDED =                                
004820         WK-LATE-COUNT / WK-EFFECTIVE-COUNT.                              
004830 3210-EXIT.                                                               
004840     EXIT.                                                                
004850 3220-BUILD-HOUR-BUCKETS.                                                 
004860     MOVE ZERO TO WK-BUCKET-TOTAL.                                        
004870     MOVE WK-WINDOW-START-SUB TO WK-SUB-1.                                
004880 3221-BUCKET-LOOP.                                                        
004890     IF WK-SUB-1 > WK-TXN-COUNT                                           
004900         GO TO 3220-EXIT.                                                 
004910     IF WK-BUCKET-TOTAL = ZERO                                            
004920         GO TO 3225-NEW-BUCKET.                                           
004930     IF WK-TXN-HOUR-KEY(WK-SUB-1) = WK-BKT-KEY(WK-BUCKET-TOTAL)           
004940         GO TO 3226-SAME-BUCKET.                                          
004950 3225-NEW-BUCKET.                                                         
004960     ADD 1 TO WK-BUCKET-TOTAL.                                            
004970     MOVE WK-TXN-HOUR-KEY(WK-SUB-1) TO                                    
004980         WK-BKT-KEY(WK-BUCKET-TOTAL).                                     
004990     MOVE WK-SUB-1 TO WK-BKT-START-SUB(WK-BUCKET-TOTAL).                  
005000     MOVE WK-SUB-1 TO WK-BKT-END-SUB(WK-BUCKET-TOTAL).                    
005010     MOVE 1 TO WK-BKT-CNT(WK-BUCKET-TOTAL).                               
005020     GO TO 3227-NEXT-ITEM.                                                
005030 3226-SAME-BUCKET.                                                        
005040     MOVE WK-SUB-1 TO WK-BKT-END-SUB(WK-BUCKET-TOTAL).                    
005050     ADD 1 TO WK-BKT-CNT(WK-BUCKET-TOTAL).                                
005060 3227-NEXT-ITEM.                                                          
005070     ADD 1 TO WK-SUB-1.                                                   
005080     GO TO 3221-BUCKET-LOOP.                                              
005090 3220-EXIT.                                                               
005100     EXIT.                                                                
005110 3230-SUDDEN-SPIKE-SCORE.                                                 
005120     IF WK-BUCKET-TOTAL = ZERO                                            
005130         MOVE ZERO TO WK-SUDDEN-SPIKE-SCORE                               
005140         GO TO 3230-EXIT.                                                 
005150     MOVE ZERO TO WK-BKT-SUM.                                             
005160     MOVE ZERO TO WK-BKT-SUMSQ.                                           
005170     MOVE ZERO TO WK-BKT-MAX-COUNT.                                       
005180     MOVE 1 TO WK-SUB-1.                                                  
005190 3231-SPIKE-SUM-LOOP.                                                     
005200     IF WK-SUB-1 > WK-BUCKET-TOTAL                                        
005210         GO TO 3232-SPIKE-SUM-DONE.                                       
005220     ADD WK-BKT-CNT(WK-SUB-1) TO WK-BKT-SUM.                              
005230     COMPUTE WK-BKT-SUMSQ = WK-BKT-SUMSQ +                                
005240         (WK-BKT-CNT(WK-SUB-1) * WK-BKT-CNT(WK-SUB-1)).                   
005250     IF WK-BKT-CNT(WK-SUB-1) > WK-BKT-MAX-COUNT                           
005260         MOVE WK-BKT-CNT(WK-SUB-1) TO WK-BKT-MAX-COUNT.                   
005270     ADD 1 TO WK-SUB-1.                                                   
005280     GO TO 3231-SPIKE-SUM-LOOP.                                           
005290 3232-SPIKE-SUM-DONE.                                                     
005300     COMPUTE WK-BKT-MEAN ROUNDED =                                        
005310         WK-BKT-SUM / WK-BUCKET-TOTAL.                                    
005320     COMPUTE WK-SQRT-INPUT = (WK-BKT-SUMSQ / WK-BUCKET-TOTAL)             
005330         - (WK-BKT-MEAN * WK-BKT-MEAN).                                   
005340     IF WK-SQRT-INPUT < ZERO                                              
005350         MOVE ZERO TO WK-SQRT-INPUT.                                      
005360     PERFORM 9850-COMPUTE-SQRT THRU 9850-EXIT.                            
005370     MOVE WK-SQRT-RESULT TO WK-BKT-STD.                                   
005380     IF WK-BKT-STD = ZERO                                                 
005390         MOVE ZERO TO WK-SUDDEN-SPIKE-SCORE                               
005400         GO TO 3230-EXIT.                                                 
005410     COMPUTE WK-SPIKE-Z ROUNDED =                                         
005420         (WK-BKT-MAX-COUNT - WK-BKT-MEAN) / WK-BKT-STD.                   
005430     IF WK-SPIKE-Z < ZERO                                                 
005440         MOVE ZERO TO WK-SPIKE-Z.                                         
005450     COMPUTE WK-SUDDEN-SPIKE-SCORE ROUNDED = WK-SPIKE-Z / 3.              
005460     IF WK-SUDDEN-SPIKE-SCORE > 1                                         
005470         MOVE 1 TO WK-SUDDEN-SPIKE-SCORE.                                 
005480 3230-EXIT.                                                               
005490     EXIT.                                                                
005500 3240-VELOCITY-ABUSE-SCORE.                                               
005510     IF WK-EFFECTIVE-COUNT < 2                                            
005520         MOVE ZERO TO WK-VELOCITY-ABUSE-SCORE                             
005530         GO TO 3240-EXIT.                                                 
005540     MOVE ZERO TO WK-GAP-COUNT.                                           
005550     MOVE ZERO TO WK-GAP-SUM.                                             
005560     MOVE ZERO TO WK-GAP-SUMSQ.                                           
005570     COMPUTE WK-SUB-1 = WK-WINDOW-START-SUB + 1.                          
005580 3241-GAP-LOOP.                                                           
005590     IF WK-SUB-1 > WK-TXN-COUNT                                           
005600         GO TO 3242-GAP-DONE.                                             
005610     COMPUTE WK-GAP-VALUE = WK-TXN-SECONDS(WK-SUB-1)                      
005620         - WK-TXN-SECONDS(WK-SUB-1 - 1).                                  
005630     IF WK-GAP-VALUE NOT > ZERO                                           
005640         GO TO 3243-GAP-SKIP.                                             
005650     ADD 1 TO WK-GAP-COUNT.                                               
005660     ADD WK-GAP-VALUE TO WK-GAP-SUM.                                      
005670     COMPUTE WK-GAP-SUMSQ = WK-GAP-SUMSQ +                                
005680         (WK-GAP-VALUE * WK-GAP-VALUE).                                   
005690 3243-GAP-SKIP.                                                           
005700     ADD 1 TO WK-SUB-1.                                                   
005710     GO TO 3241-GAP-LOOP.                                                 
005720 3242-GAP-DONE.                                                           
005730     IF WK-GAP-COUNT = ZERO                                               
005740         MOVE ZERO TO WK-VELOCITY-ABUSE-SCORE                             
005750         GO TO 3240-EXIT.                                                 
005760     COMPUTE WK-GAP-MEAN ROUNDED =                                        
005770         WK-GAP-SUM / WK-GAP-COUNT.                                       
005780     IF WK-GAP-MEAN = ZERO                                                
005790         MOVE 1 TO WK-VELOCITY-ABUSE-SCORE                                
005800         GO TO 3240-EXIT.                                                 
005810     COMPUTE WK-SQRT-INPUT = (WK-GAP-SUMSQ / WK-GAP-COUNT)                
005820         - (WK-GAP-MEAN * WK-GAP-MEAN).                                   
005830     IF WK-SQRT-INPUT < ZERO                                              
005840         MOVE ZERO TO WK-SQRT-INPUT.                                      
005850     PERFORM 9850-COMPUTE-SQRT THRU 9850-EXIT.                            
005860     COMPUTE WK-GAP-CV ROUNDED = WK-SQRT-RESULT / WK-GAP-MEAN.            
005870     COMPUTE WK-EXP-X = 2 - WK-GAP-CV.                                    
005880     PERFORM 9800-COMPUTE-EPOWER THRU 9800-EXIT.                          
005890     COMPUTE WK-VELOCITY-ABUSE-SCORE ROUNDED =                            
005900         1 / (1 + WK-EXP-RESULT).                                         
005910 3240-EXIT.                                                               
005920     EXIT.                                                                
005930 3250-DEVICE-SWITCH-SCORE.                                                
005940     MOVE ZERO TO WK-MAX-DEVICE-DISTINCT.                                 
005950     MOVE 1 TO WK-BUCKET-SUB.                                             
005960 3251-DEVICE-BUCKET-LOOP.                                                 
005970     IF WK-BUCKET-SUB > WK-BUCKET-TOTAL                                   
005980         GO TO 3252-DEVICE-BUCKET-DONE.                                   
005990     MOVE ZERO TO WK-DIST-COUNT.                                          
006000     MOVE WK-BKT-START-SUB(WK-BUCKET-SUB) TO WK-SUB-2.                    
006010 3253-DEVICE-ITEM-LOOP.                                                   
006020     IF WK-SUB-2 > WK-BKT-END-SUB(WK-BUCKET-SUB)                          
006030         GO TO 3254-DEVICE-ITEM-DONE.                                     
006040     MOVE SPACES TO WK-DIST-VALUE.                                        
006050     MOVE WK-TXN-DEVICE-ID(WK-SUB-2) TO WK-DIST-VALUE(1:12).              
006060     PERFORM 9860-ADD-DISTINCT-VALUE THRU 9860-EXIT.                      
006070     ADD 1 TO WK-SUB-2.                                                   
006080     GO TO 3253-DEVICE-ITEM-LOOP.                                         
006090 3254-DEVICE-ITEM-DONE.                                                   
006100     IF WK-DIST-COUNT > WK-MAX-DEVICE-DISTINCT                            
006110         MOVE WK-DIST-COUNT TO WK-MAX-DEVICE-DISTINCT.                    
006120     ADD 1 TO WK-BUCKET-SUB.                                              
006130     GO TO 3251-DEVICE-BUCKET-LOOP.                                       
006140 3252-DEVICE-BUCKET-DONE.                                                 
006150     COMPUTE WK-DEVICE-SWITCH-SCORE ROUNDED =                             
006160         WK-MAX-DEVICE-DISTINCT / 5.                                      
006170     IF WK-DEVICE-SWITCH-SCORE > 1                                        
006180         MOVE 1 TO WK-DEVICE-SWITCH-SCORE.                                
006190 3250-EXIT.                                                               
006200     EXIT.                                                                
006210 3260-LOCATION-HOP-SCORE.                                                 
006220     MOVE ZERO TO WK-MAX-LOCATION-DISTINCT.                               
006230     MOVE 1 TO WK-BUCKET-SUB.                                             
006240 3261-LOC-BUCKET-LOOP.                                                    
006250     IF WK-BUCKET-SUB > WK-BUCKET-TOTAL                                   
006260         GO TO 3262-LOC-BUCKET-DONE.                                      
006270     MOVE ZERO TO WK-DIST-COUNT.                                          
006280     MOVE WK-BKT-START-SUB(WK-BUCKET-SUB) TO WK-SUB-2.                    
006290 3263-LOC-ITEM-LOOP.                                                      
006300     IF WK-SUB-2 > WK-BKT-END-SUB(WK-BUCKET-SUB)                          
006310         GO TO 3264-LOC-ITEM-DONE.                                        
006320     MOVE WK-TXN-CUST-LOC(WK-SUB-2) TO WK-DIST-VALUE.                     
006330     PERFORM 9860-ADD-DISTINCT-VALUE THRU 9860-EXIT.                      
006340     ADD 1 TO WK-SUB-2.                                                   
006350     GO TO 3263-LOC-ITEM-LOOP.                                            
006360 3264-LOC-ITEM-DONE.                                                      
006370     IF WK-DIST-COUNT > WK-MAX-LOCATION-DISTINCT                          
006380         MOVE WK-DIST-COUNT TO WK-MAX-LOCATION-DISTINCT.                  
006390     ADD 1 TO WK-BUCKET-SUB.                                              
006400     GO TO 3261-LOC-BUCKET-LOOP.                                          
006410 3262-LOC-BUCKET-DONE.                                                    
006420     COMPUTE WK-LOCATION-HOP-SCORE ROUNDED =                              
006430         WK-MAX-LOCATION-DISTINCT / 3.                                    
006440     IF WK-LOCATION-HOP-SCORE > 1                                         
006450         MOVE 1 TO WK-LOCATION-HOP-SCORE.                                 
006460 3260-EXIT.                                                               
006470     EXIT.                                                                
006480 3265-PAYMENT-CYCLE-SCORE.                                                
006490     MOVE ZERO TO WK-MAX-PAYMENT-DISTINCT.                                
006500     MOVE 1 TO WK-BUCKET-SUB.                                             
006510 3266-PAY-BUCKET-LOOP.                                                    
006520     IF WK-BUCKET-SUB > WK-BUCKET-TOTAL                                   
006530         GO TO 3267-PAY-BUCKET-DONE.                                      
006540     MOVE ZERO TO WK-DIST-COUNT.                                          
006550     MOVE WK-BKT-START-SUB(WK-BUCKET-SUB) TO WK-SUB-2.                    
006560 3268-PAY-ITEM-LOOP.                                                      
006570     IF WK-SUB-2 > WK-BKT-END-SUB(WK-BUCKET-SUB)                          
006580         GO TO 3269-PAY-ITEM-DONE.                                        
006590     MOVE WK-TXN-PAYMENT-MTHD(WK-SUB-2) TO WK-DIST-VALUE.                 
006600     PERFORM 9860-ADD-DISTINCT-VALUE THRU 9860-EXIT.                      
006610     ADD 1 TO WK-SUB-2.                                                   
006620     GO TO 3268-PAY-ITEM-LOOP.                                            
006630 3269-PAY-ITEM-DONE.                                                      
006640     IF WK-DIST-COUNT > WK-MAX-PAYMENT-DISTINCT                           
006650         MOVE WK-DIST-COUNT TO WK-MAX-PAYMENT-DISTINCT.                   
006660     ADD 1 TO WK-BUCKET-SUB.                                              
006670     GO TO 3266-PAY-BUCKET-LOOP.                                          
006680 3267-PAY-BUCKET-DONE.                                                    
006690     COMPUTE WK-PAYMENT-CYCLE-SCORE ROUNDED =                             
006700         WK-MAX-PAYMENT-DISTINCT / 4.                                     
006710     IF WK-PAYMENT-CYCLE-SCORE > 1                                        
006720         MOVE 1 TO WK-PAYMENT-CYCLE-SCORE.                                
006730 3265-EXIT.                                                               
006740     EXIT.                                                                
006750 3270-ROUND-AMOUNT-SCORE.                                                 
006760     MOVE ZERO TO WK-ROUND-COUNT.                                         
006770     MOVE WK-WINDOW-START-SUB TO WK-SUB-1.                                
006780 3271-ROUND-LOOP.                                                         
006790     IF WK-SUB-1 > WK-TXN-COUNT                                           
006800         GO TO 3272-ROUND-DONE.                                           
006810     DIVIDE WK-TXN-AMOUNT(WK-SUB-1) BY 100 GIVING WK-RND-QUOT             
006820         REMAINDER WK-RND-REM.                                            
006830     IF WK-RND-REM NOT = ZERO                                             
006840         GO TO 3273-ROUND-SKIP.                                           
006850     ADD 1 TO WK-ROUND-COUNT.                                             
006860 3273-ROUND-SKIP.                                                         
006870     ADD 1 TO WK-SUB-1.                                                   
006880     GO TO 3271-ROUND-LOOP.                                               
006890 3272-ROUND-DONE.                                                         
006900     IF WK-EFFECTIVE-COUNT = ZERO                                         
006910         MOVE ZERO TO WK-ROUND-AMOUNT-SCORE                               
006920         GO TO 3270-EXIT.                                                 
006930     COMPUTE WK-ROUND-AMOUNT-SCORE ROUNDED =                              
006940         WK-ROUND-COUNT / WK-EFFECTIVE-COUNT.                             
006950 3270-EXIT.                                                               
006960     EXIT.                                                                
006970 3280-CUST-CONCENTRATION-SCORE.                                           
006980     MOVE ZERO TO WK-CUST-CONC-TOTAL.                                     
006990     MOVE WK-WINDOW-START-SUB TO WK-SUB-1.                                
007000 3281-CONC-BUILD-LOOP.                                                    
007010     IF WK-SUB-1 > WK-TXN-COUNT                                           
007020         GO TO 3282-CONC-BUILD-DONE.                                      
007030     PERFORM 3283-ADD-CONC-CUSTOMER THRU 3283-EXIT.                       
007040     ADD 1 TO WK-SUB-1.                                                   
007050     GO TO 3281-CONC-BUILD-LOOP.                                          
007060 3282-CONC-BUILD-DONE.                                                    
007070     IF WK-CUST-CONC-TOTAL < 2                                            
007080         MOVE ZERO TO WK-CUST-CONCENTRATION-SCORE                         
007090         GO TO 3280-EXIT.                                                 
007100     PERFORM 3285-SORT-CONC-TABLE THRU 3285-EXIT.                         
007110     MOVE ZERO TO WK-CONC-TOTAL-TXN.                                      
007120     MOVE 1 TO WK-SUB-1.                                                  
007130 3286-CONC-SUM-LOOP.                                                      
007140     IF WK-SUB-1 > WK-CUST-CONC-TOTAL                                     
007150         GO TO 3287-CONC-SUM-DONE.                                        
007160     ADD WK-CUST-CONC-CNT(WK-SUB-1) TO WK-CONC-TOTAL-TXN.                 
007170     ADD 1 TO WK-SUB-1.                                                   
007180     GO TO 3286-CONC-SUM-LOOP.                                            
007190 3287-CONC-SUM-DONE.                                                      
007200     MOVE ZERO TO WK-GINI-NUMERATOR.                                      
007210     MOVE 1 TO WK-SUB-1.                                                  
007220 3288-GINI-LOOP.                                                          
007230     IF WK-SUB-1 > WK-CUST-CONC-TOTAL                                     
007240         GO TO 3289-GINI-DONE.                                            
007250     COMPUTE WK-GINI-TERM =                                               
007260         ((2 * WK-SUB-1) - WK-CUST-CONC-TOTAL - 1)                        
007270         * WK-CUST-CONC-CNT(WK-SUB-1).                                    
007280     ADD WK-GINI-TERM TO WK-GINI-NUMERATOR.                               
007290     ADD 1 TO WK-SUB-1.                                                   
007300     GO TO 3288-GINI-LOOP.                                                
007310 3289-GINI-DONE.                                                          
007320     COMPUTE WK-CUST-CONCENTRATION-SCORE ROUNDED =                        
007330         WK-GINI-NUMERATOR /                                              
007340         (WK-CUST-CONC-TOTAL * WK-CONC-TOTAL-TXN).                        
007350     IF WK-CUST-CONCENTRATION-SCORE > 1                                   
007360         MOVE 1 TO WK-CUST-CONCENTRATION-SCORE.                           
007370     IF WK-CUST-CONCENTRATION-SCORE < ZERO                                
007380         MOVE ZERO TO WK-CUST-CONCENTRATION-SCORE.                        
007390 3280-EXIT.                                                               
007400     EXIT.                                                                
007410 3283-ADD-CONC-CUSTOMER.                                                  
007420     MOVE "N" TO WK-CONC-FOUND-SW.                                        
007430     MOVE 1 TO WK-SUB-3.                                                  
007440 3283-A-SEARCH.                                                           
007450     IF WK-SUB-3 > WK-CUST-CONC-TOTAL                                     
007460         GO TO 3283-B-SEARCH-DONE.                                        
007470     IF WK-CUST-CONC-ID(WK-SUB-3) = WK-TXN-CUSTOMER-ID(WK-SUB-1)          
007480         ADD 1 TO WK-CUST-CONC-CNT(WK-SUB-3)                              
007490         MOVE "Y" TO WK-CONC-FOUND-SW                                     
007500         GO TO 3283-B-SEARCH-DONE.                                        
007510     ADD 1 TO WK-SUB-3.                                                   
007520     GO TO 3283-A-SEARCH.                                                 
007530 3283-B-SEARCH-DONE.                                                      
007540     IF WK-CONC-FOUND-SW = "Y"                                            
007550         GO TO 3283-EXIT.                                                 
007560     ADD 1 TO WK-CUST-CONC-TOTAL.                                         
007570     MOVE WK-TXN-CUSTOMER-ID(WK-SUB-1) TO                                 
007580         WK-CUST-CONC-ID(WK-CUST-CONC-TOTAL).                             
007590     MOVE 1 TO WK-CUST-CONC-CNT(WK-CUST-CONC-TOTAL).                      
007600 3283-EXIT.                                                               
007610     EXIT.                                                                
007620 3285-SORT-CONC-TABLE.                                                    
007630     COMPUTE WK-SORT-LIMIT = WK-CUST-CONC-TOTAL - 1.                      
007640     MOVE 1 TO WK-SORT-PASS.                                              
007650 3285-A-PASS-LOOP.                                                        
007660     IF WK-SORT-PASS > WK-SORT-LIMIT                                      
007670         GO TO 3285-EXIT.                                                 
007680     MOVE 1 TO WK-SUB-1.                                                  
007690 3285-B-COMPARE-LOOP.                                                     
007700     COMPUTE WK-SORT-BOUND = WK-CUST-CONC-TOTAL - WK-SORT-PASS.           
007710     IF WK-SUB-1 > WK-SORT-BOUND                                          
007720         GO TO 3285-C-PASS-DONE.                                          
007730     IF WK-CUST-CONC-CNT(WK-SUB-1) NOT >                                  
007740             WK-CUST-CONC-CNT(WK-SUB-1 + 1)                               
007750         GO TO 3285-D-NO-SWAP.                                            
007760     MOVE WK-CUST-CONC-ENTRY(WK-SUB-1) TO WK-SORT-TEMP.                   
007770     MOVE WK-CUST-CONC-ENTRY(WK-SUB-1 + 1) TO                             
007780         WK-CUST-CONC-ENTRY(WK-SUB-1).                                    
007790     MOVE WK-SORT-TEMP TO WK-CUST-CONC-ENTRY(WK-SUB-1 + 1).               
007800 3285-D-NO-SWAP.                                                          
007810     ADD 1 TO WK-SUB-1.                                                   
007820     GO TO 3285-B-COMPARE-LOOP.                                           
007830 3285-C-PASS-DONE.                                                        
007840     ADD 1 TO WK-SORT-PASS.                                               
007850     GO TO 3285-A-PASS-LOOP.                                              
007860 3285-EXIT.                                                               
007870     EXIT.                                                                
007880*---------------------------------------------------------------          
007890*  COMPOSITE SCORE AND OUTPUT                                             
007900*---------------------------------------------------------------          
007910 3900-COMPOSITE-SCORE.                                                    
007920     COMPUTE WK-COMPOSITE-SCORE ROUNDED =                                 
007930         (WK-LATE-NIGHT-SCORE * 0.15)                                     
007940         + (WK-SUDDEN-SPIKE-SCORE * 0.15)                                 
007950         + (WK-VELOCITY-ABUSE-SCORE * 0.15)                               
007960         + (WK-DEVICE-SWITCH-SCORE * 0.10)                                
007970         + (WK-LOCATION-HOP-SCORE * 0.10)                                 
007980         + (WK-PAYMENT-CYCLE-SCORE * 0.10)                                
007990         + (WK-ROUND-AMOUNT-SCORE * 0.10)                                 
008000         + (WK-CUST-CONCENTRATION-SCORE * 0.15).                          
008010     IF WK-COMPOSITE-SCORE > 1                                            
008020         ADD 1 TO WK-CALC-ERROR-CNT                                       
008030         DISPLAY "MRA.R00102 - CALC ERROR MERCHANT "                      
008040             WK-BREAK-MERCHANT-ID                                         
008050         MOVE 1 TO WK-COMPOSITE-SCORE.                                    
008060     IF WK-COMPOSITE-SCORE > .5                                           
008070         ADD 1 TO WK-HIGH-RISK-CNT.                                       
008080 3900-EXIT.                                                               
008090     EXIT.                                                                
008100 3950-WRITE-RISK-RECORD.                                                  
008110     MOVE WK-BREAK-MERCHANT-ID TO RSK-MERCHANT-ID.                        
008120     MOVE WK-RUN-DATE-NUM TO RSK-CALC-DATE-NUM.                           
008130     MOVE WK-LATE-NIGHT-SCORE TO RSK-LATE-NIGHT-SCORE.                    
008140     MOVE WK-SUDDEN-SPIKE-SCORE TO RSK-SUDDEN-SPIKE-SCORE.                
008150     MOVE WK-VELOCITY-ABUSE-SCORE TO RSK-VELOCITY-ABUSE-SCORE.            
008160     MOVE WK-DEVICE-SWITCH-SCORE TO RSK-DEVICE-SWITCH-SCORE.              
008170     MOVE WK-LOCATION-HOP-SCORE TO RSK-LOCATION-HOP-SCORE.                
008180     MOVE WK-PAYMENT-CYCLE-SCORE TO RSK-PAYMENT-CYCLE-SCORE.              
008190     MOVE WK-ROUND-AMOUNT-SCORE TO RSK-ROUND-AMOUNT-SCORE.                
008200     MOVE WK-CUST-CONCENTRATION-SCORE TO                                  
008210         RSK-CUST-CONCENTRATION-SCORE.                                    
008220     MOVE WK-COMPOSITE-SCORE TO RSK-COMPOSITE-RISK-SCORE.                 
008230     WRITE RISK-METRICS-RECORD.                                           
008240 3950-EXIT.                                                               
008250     EXIT.                                                                
008260*---------------------------------------------------------------          
008270*  SHARED SUBROUTINES                                                     
008280*---------------------------------------------------------------          
008290 9800-CALC-JULIAN-DAY.                                                    
008300     DIVIDE WK-CONV-TIME-NUM BY 10000 GIVING WK-CALC-HH                   
008310         REMAINDER WK-CALC-REM1.                                          
008320     DIVIDE WK-CALC-REM1 BY 100 GIVING WK-CALC-MN                         
008330         REMAINDER WK-CALC-SS.                                            
008340     DIVIDE WK-CONV-DATE-NUM BY 10000 GIVING WK-CONV-CCYY                 
008350         REMAINDER WK-CONV-MMDD.                                          
008360     DIVIDE WK-CONV-MMDD BY 100 GIVING WK-CONV-MM                         
008370         REMAINDER WK-CONV-DD.                                            
008380     COMPUTE WK-CONV-Y1 = WK-CONV-CCYY - 1.                               
008390     DIVIDE WK-CONV-Y1 BY 4 GIVING WK-CONV-LEAP4                          
008400         REMAINDER WK-CONV-R4.                                            
008410     DIVIDE WK-CONV-Y1 BY 100 GIVING WK-CONV-LEAP100                      
008420         REMAINDER WK-CONV-R100.                                          
008430     DIVIDE WK-CONV-Y1 BY 400 GIVING WK-CONV-LEAP400                      
008440         REMAINDER WK-CONV-R400.                                          
008450     DIVIDE WK-CONV-CCYY BY 4 GIVING WK-CONV-Q4                           
008460         REMAINDER WK-CONV-R4.                                            
008470     DIVIDE WK-CONV-CCYY BY 100 GIVING WK-CONV-Q100                       
008480         REMAINDER WK-CONV-R100.                                          
008490     DIVIDE WK-CONV-CCYY BY 400 GIVING WK-CONV-Q400                       
008500         REMAINDER WK-CONV-R400.                                          
008510     MOVE "N" TO WK-CONV-LEAP-SW.                                         
008520     IF WK-CONV-R4 NOT = ZERO                                             
008530         GO TO 9801-NOT-LEAP.                                             
008540     IF WK-CONV-R100 NOT = ZERO                                           
008550         GO TO 9802-IS-LEAP.                                              
008560     IF WK-CONV-R400 NOT = ZERO                                           
008570         GO TO 9801-NOT-LEAP.                                             
008580 9802-IS-LEAP.                                                            
008590     MOVE "Y" TO WK-CONV-LEAP-SW.                                         
008600 9801-NOT-LEAP.                                                           
008610     MOVE WK-CUM-DAYS(WK-CONV-MM) TO WK-CONV-CUM-DAYS.                    
008620     IF WK-CONV-MM > 2 AND WK-CONV-IS-LEAP                                
008630         ADD 1 TO WK-CONV-CUM-DAYS.                                       
008640     COMPUTE WK-JULIAN-RESULT =                                           
008650         (WK-CONV-CCYY * 365) + WK-CONV-LEAP4 - WK-CONV-LEAP100           
008660         + WK-CONV-LEAP400 + WK-CONV-CUM-DAYS + WK-CONV-DD.               
008670 9800-EXIT.                                                               
008680     EXIT.                                                                
008690 9850-COMPUTE-SQRT.                                                       
008700     IF WK-SQRT-INPUT = ZERO                                              
008710         MOVE ZERO TO WK-SQRT-RESULT                                      
008720         GO TO 9850-EXIT.                                                 
008730     MOVE WK-SQRT-INPUT TO WK-SQRT-X.                                     
008740     DIVIDE WK-SQRT-X BY 2 GIVING WK-SQRT-X.                              
008750     IF WK-SQRT-X = ZERO                                                  
008760         MOVE 1 TO WK-SQRT-X.                                             
008770     MOVE 1 TO WK-SQRT-K.                                                 
008780 9860-SQRT-LOOP.                                                          
008790     IF WK-SQRT-K > 25                                                    
008800         GO TO 9850-DONE.                                                 
008810     COMPUTE WK-SQRT-X ROUNDED =                                          
008820         (WK-SQRT-X + (WK-SQRT-INPUT / WK-SQRT-X)) / 2.                   
008830     ADD 1 TO WK-SQRT-K.                                                  
008840     GO TO 9860-SQRT-LOOP.                                                
008850 9850-DONE.                                                               
008860     MOVE WK-SQRT-X TO WK-SQRT-RESULT.                                    
008870 9850-EXIT.                                                               
008880     EXIT.                                                                
008890 9800-COMPUTE-EPOWER.                                                     
008900     IF WK-EXP-X < -8                                                     
008910         MOVE ZERO TO WK-EXP-RESULT                                       
008920         GO TO 9800-EXIT.                                                 
008930     MOVE 1 TO WK-EXP-TERM.                                               
008940     MOVE 1 TO WK-EXP-RESULT.                                             
008950     MOVE 1 TO WK-EXP-K.                                                  
008960 9810-EPOWER-LOOP.                                                        
008970     IF WK-EXP-K > 30                                                     
008980         GO TO 9800-EXIT.                                                 
008990     COMPUTE WK-EXP-TERM ROUNDED =                                        
009000         WK-EXP-TERM * WK-EXP-X / WK-EXP-K.                               
009010     ADD WK-EXP-TERM TO WK-EXP-RESULT.                                    
009020     ADD 1 TO WK-EXP-K.                                                   
009030     GO TO 9810-EPOWER-LOOP.                                              
009040 9800-EXIT.                                                               
009050     EXIT.                                                                
009060 9860-ADD-DISTINCT-VALUE.                                                 
009070     MOVE "N" TO WK-DIST-FOUND-SW.                                        
009080     MOVE 1 TO WK-DIST-SUB.                                               
009090 9861-DIST-SEARCH-LOOP.                                                   
009100     IF WK-DIST-SUB > WK-DIST-COUNT                                       
009110         GO TO 9862-DIST-SEARCH-DONE.                                     
009120     IF WK-DIST-TABLE(WK-DIST-SUB) = WK-DIST-VALUE                        
009130         MOVE "Y" TO WK-DIST-FOUND-SW                                     
009140         GO TO 9862-DIST-SEARCH-DONE.                                     
009150     ADD 1 TO WK-DIST-SUB.                                                
009160     GO TO 9861-DIST-SEARCH-LOOP.                                         
009170 9862-DIST-SEARCH-DONE.                                                   
009180     IF WK-DIST-FOUND                                                     
009190         GO TO 9860-EXIT.                                                 
009200     ADD 1 TO WK-DIST-COUNT.                                              
009210     MOVE WK-DIST-VALUE TO WK-DIST-TABLE(WK-DIST-COUNT).                  
009220 9860-EXIT.                                                               
009230     EXIT.                                                                
009240*---------------------------------------------------------------          
009250*  END OF RUN                                                             
009260*---------------------------------------------------------------          
009270 8000-TERMINATE.                                                          
009280     CLOSE VALID-TXN-FILE RISK-METRICS-FILE.                              
009290     DISPLAY "MRA.R00102 - MERCHANTS PROCESSED "                          
009300         WK-MERCHANTS-PROCESSED.                                          
009310     DISPLAY "MRA.R00102 - TXNS READ           "                          
009320         WK-TOTAL-TXN-READ.                                               
009330     DISPLAY "MRA.R00102 - HIGH RISK MERCHANTS  "                         
009340         WK-HIGH-RISK-CNT.                                                
009350     DISPLAY "MRA.R00102 - CALC ERRORS          "                         
009360         WK-CALC-ERROR-CNT.                                               
009370     DISPLAY "MRA.R00102 - RISK CALCULATOR RUN COMPLETE".                 
009380 8000-EXIT.                                                               
009390     EXIT.                                                                
009400 9900-ABEND-RUN.                                                          
009410     DISPLAY "MRA.R00102 - ABNORMAL TERMINATION".                         
009420     STOP RUN.                                                            
