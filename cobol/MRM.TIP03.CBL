000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    MERCHANT-RISK-METRICS-RECORD.                             
000120 AUTHOR.        R. ESSANI.                                                
000130 INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.                       
000140 DATE-WRITTEN.  06/12/1991.                                               
000150 DATE-COMPILED. 06/12/1991.                                               
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000170*---------------------------------------------------------------          
000180*  TARGET-TABLE COPYBOOK FOR THE MERCHANT RISK METRICS OUTPUT             
000190*  FILE (MER-RISK-DD).  WRITTEN ONE PER MERCHANT BY THE RISK              
000200*  CALCULATOR (MRA.R00102), READ BACK BY THE CONTROL REPORT               
000210*  (MRA.R00105).  RECFM = FIXED 062.                                      
000220*---------------------------------------------------------------          
000230*  CHANGE LOG                                                             
000240*  ----------                                                             
000250*  DATE       BY   REQUEST    DESCRIPTION                                 
000260*  ---------- ---- ---------- ----------------------------------          
000270*  06/12/1991 RE   CR-0249    ORIGINAL LAYOUT - FOUR SCORES PLUS          
000280*                             COMPOSITE (LATE-NIGHT, VELOCITY,            
000290*                             DEVICE-SWITCH, COMPOSITE).                  
000300*  11/23/1992 MT   CR-0303    ADDED SUDDEN-SPIKE-SCORE AND                
000310*                             LOCATION-HOPPING-SCORE.                     
000320*  04/09/1994 SW   CR-0357    ADDED PAYMENT-CYCLING-SCORE AND             
000330*                             ROUND-AMOUNT-SCORE.                         
000340*  08/30/1995 SW   CR-0389    ADDED CUST-CONCENTRATION-SCORE -            
000350*                             GINI-COEFFICIENT BASED, SEE THE             
000360*                             CALCULATOR'S 3800 PARAGRAPH.                
000370*  02/11/1997 PO   CR-0414    ALL SCORES CONFIRMED 9V9(4) - FOUR          
000380*                             DECIMAL PLACES, RANGE 0 THRU 1.             
000390*  10/06/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - CALC-DATE           
000400*                             CONFIRMED CENTURY-SAFE.                     
000410*---------------------------------------------------------------          
000420 ENVIRONMENT DIVISION.                                                    
000430 CONFIGURATION SECTION.                                                   
000440 SPECIAL-NAMES.                                                           
000450     C01 IS TOP-OF-FORM.                                                  
000460 INPUT-OUTPUT SECTION.                                                    
000470 FILE-CONTROL.                                                            
000480     SELECT MERCHANT-RISK-METRICS-RECORD ASSIGN TO RISKFIL1.              
000490 DATA DIVISION.                                                           
000500 FILE SECTION.                                                            
000510 FD  MERCHANT-RISK-METRICS-RECORD                                         
000520     LABEL RECORD STANDARD.                                               
000530*    RECFM = FIXED 062, ONE RECORD PER MERCHANT PER RUN.                  
000540 01  MERCHANT-RISK-METRICS-RECORD.                                        
000550     05  RSK-MERCHANT-ID            PIC X(08).                            
000560     05  RSK-CALC-DATE.                                                   
000570         10  RSK-CALC-YYYY-DTE.                                           
000580             15  RSK-CALC-CC-DTE    PIC 9(02).                            
000590             15  RSK-CALC-YY-DTE    PIC 9(02).                            
000600         10  RSK-CALC-MM-DTE        PIC 9(02).                            
000610         10  RSK-CALC-DD-DTE        PIC 9(02).                            
000620     05  RSK-CALC-DATE-NUM REDEFINES RSK-CALC-DATE                        
000630                                    PIC 9(08).                            
000640     05  RSK-SCORE-GROUP.                                                 
000650         10  RSK-LATE-NIGHT-SCORE   PIC 9V9(4).                           
000660         10  RSK-SUDDEN-SPIKE-SCORE PIC 9V9(4).                           
000670         10  RSK-VELOCITY-ABUSE-SCORE                                     
000680                                    PIC 9V9(4).                           
000690         10  RSK-DEVICE-SWITCH-SCORE                                      
000700                                    PIC 9V9(4).                           
000710         10  RSK-LOCATION-HOP-SCORE PIC 9V9(4).                           
000720         10  RSK-PAYMENT-CYCLE-SCORE                                      
000730                                    PIC 9V9(4).                           
000740         10  RSK-ROUND-AMOUNT-SCORE PIC 9V9(4).                           
000750         10  RSK-CUST-CONCENTRATION-SCORE                                 
000760                                    PIC 9V9(4).                           
000770     05  RSK-SCORE-TABLE REDEFINES RSK-SCORE-GROUP.                       
000780         10  RSK-SCORE-ENTRY OCCURS 8 TIMES                               
000790                                    PIC 9V9(4).                           
000800     05  RSK-COMPOSITE-RISK-SCORE   PIC 9V9(4).                           
000810     05  FILLER                     PIC X(01).                            
000820 WORKING-STORAGE SECTION.                                                 
000830 77  WS-MEMBER-EYECATCHER           PIC X(20)                             
000840                                    VALUE "MRM.TIP03 LOADED".             
000850 01  WK-SELFCHECK-DATE-AREA.                                              
000860     05  WK-SELFCHECK-YY            PIC 9(02).                            
000870     05  WK-SELFCHECK-MM            PIC 9(02).                            
000880     05  WK-SELFCHECK-DD            PIC 9(02).                            
000890     05  FILLER                     PIC X(01).                            
000900 01  WK-SELFCHECK-DATE-NUM REDEFINES WK-SELFCHECK-DATE-AREA               
000910                                    PIC 9(06).                            
000920 PROCEDURE DIVISION.                                                      
000930 0000-MEMBER-ENTRY.                                                       
000940*    LAYOUT-ONLY MEMBER - COPIED INTO THE MRA JOBS, NOT RUN ON            
000950*    ITS OWN.  THE NIGHTLY LIBRARY-MAINTENANCE JOB COMPILES AND           
000960*    RUNS EVERY MEMBER IN THIS LIBRARY TO PROVE THE LAYOUT IS             
000970*    STILL SYNTACTICALLY SOUND - THIS ACCEPT/DISPLAY IS THAT              
000980*    SELF-CHECK.                                                          
000990     ACCEPT WK-SELFCHECK-DATE-AREA FROM DATE.                             
001000     DISPLAY "MRM.TIP03 - LAYOUT OK - CHECKED "                           
001010         WK-SELFCHECK-DATE-NUM.                                           
001020     STOP RUN.                                                            
