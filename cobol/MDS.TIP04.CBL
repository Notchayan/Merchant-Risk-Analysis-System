000100 IDENTIFICATION DIVISION.                                                 
000110 PROGRAM-ID.    MERCHANT-DAILY-SUMMARY-RECORD.                            
000120 AUTHOR.        R. ESSANI.                                                
000130 INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.                       
000140 DATE-WRITTEN.  06/19/1991.                                               
000150 DATE-COMPILED. 06/19/1991.                                               
000160 SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.                         
000170*---------------------------------------------------------------          
000180*  TARGET-TABLE COPYBOOK FOR THE MERCHANT DAILY TRANSACTION               
000190*  SUMMARY OUTPUT FILE (MER-SUMM-DD).  WRITTEN ONE PER MERCHANT           
000200*  PER CALENDAR DAY BY THE DAILY SUMMARIZER (MRA.R00103).                 
000210*  RECFM = FIXED 072.                                                     
000220*---------------------------------------------------------------          
000230*  CHANGE LOG                                                             
000240*  ----------                                                             
000250*  DATE       BY   REQUEST    DESCRIPTION                                 
000260*  ---------- ---- ---------- ----------------------------------          
000270*  06/19/1991 RE   CR-0250    ORIGINAL LAYOUT - COUNT, VOLUME,            
000280*                             AVG/MAX/MIN AMOUNT.                         
000290*  11/23/1992 MT   CR-0304    ADDED UNIQUE-CUSTOMERS AND                  
000300*                             UNIQUE-PAY-METHODS.                         
000310*  08/30/1995 SW   CR-0390    TOTAL-VOLUME WIDENED 9 TO 11                
000320*                             INTEGER DIGITS - HIGH-VOLUME                
000330*                             MERCHANTS WERE TRUNCATING.                  
000340*  10/06/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - SUMMARY-            
000350*                             DATE CONFIRMED CENTURY-SAFE.                
000360*---------------------------------------------------------------          
000370 ENVIRONMENT DIVISION.                                                    
000380 CONFIGURATION SECTION.                                                   
000390 SPECIAL-NAMES.                                                           
000400     C01 IS TOP-OF-FORM.                                                  
000410 INPUT-OUTPUT SECTION.                                                    
000420 FILE-CONTROL.                                                            
000430     SELECT MERCHANT-DAILY-SUMMARY-RECORD ASSIGN TO SUMFILE1.             
000440 DATA DIVISION.                                                           
000450 FILE SECTION.                                                            
000460 FD  MERCHANT-DAILY-SUMMARY-RECORD                                        
000470     LABEL RECORD STANDARD.                                               
000480*    RECFM = FIXED 072, ONE RECORD PER MERCHANT PER DAY.                  
000490 01  MERCHANT-DAILY-SUMMARY-RECORD.                                       
000500     05  SUM-MERCHANT-ID            PIC X(08).                            
000510     05  SUM-SUMMARY-DATE.                                                
000520         10  SUM-SUMMARY-YYYY-DTE.                                        
000530             15  SUM-SUMMARY-CC-DTE PIC 9(02).                            
000540             15  SUM-SUMMARY-YY-DTE PIC 9(02).                            
000550         10  SUM-SUMMARY-MM-DTE     PIC 9(02).                            
000560         10  SUM-SUMMARY-DD-DTE     PIC 9(02).                            
000570     05  SUM-SUMMARY-DATE-NUM REDEFINES SUM-SUMMARY-DATE                  
000580                                    PIC 9(08).                            
000590     05  SUM-TXN-COUNT              PIC 9(07).                            
000600     05  SUM-TOTAL-VOLUME-AMT       PIC 9(11)V99.                         
000610     05  SUM-AMOUNT-STATS.                                                
000620         10  SUM-AVG-AMOUNT         PIC 9(07)V99.                         
000630         10  SUM-MAX-AMOUNT         PIC 9(07)V99.                         
000640         10  SUM-MIN-AMOUNT         PIC 9(07)V99.                         
000650     05  SUM-AMOUNT-STATS-TABLE REDEFINES SUM-AMOUNT-STATS.               
000660         10  SUM-AMOUNT-STAT-ENTRY OCCURS 3 TIMES                         
000670                                    PIC 9(07)V99.                         
000680     05  SUM-UNIQUE-CUSTOMERS       PIC 9(05).                            
000690     05  SUM-UNIQUE-PAY-METHODS     PIC 9(03).                            
000700     05  FILLER                     PIC X(01).                            
000710 WORKING-STORAGE SECTION.                                                 
000720 77  WS-MEMBER-EYECATCHER           PIC X(20)                             
000730                                    VALUE "MDS.TIP04 LOADED".             
000740 01  WK-SELFCHECK-DATE-AREA.                                              
000750     05  WK-SELFCHECK-YY            PIC 9(02).                            
000760     05  WK-SELFCHECK-MM            PIC 9(02).                            
000770     05  WK-SELFCHECK-DD            PIC 9(02).                            
000780     05  FILLER                     PIC X(01).                            
000790 01  WK-SELFCHECK-DATE-NUM REDEFINES WK-SELFCHECK-DATE-AREA               
000800                                    PIC 9(06).                            
000810 PROCEDURE DIVISION.                                                      
000820 0000-MEMBER-ENTRY.                                                       
000830*    LAYOUT-ONLY MEMBER - COPIED INTO THE MRA JOBS, NOT RUN ON            
000840*    ITS OWN.  THE NIGHTLY LIBRARY-MAINTENANCE JOB COMPILES AND           
000850*    RUNS EVERY MEMBER IN THIS LIBRARY TO PROVE THE LAYOUT IS             
000860*    STILL SYNTACTICALLY SOUND - THIS ACCEPT/DISPLAY IS THAT              
000870*    SELF-CHECK.                                                          
000880     ACCEPT WK-SELFCHECK-DATE-AREA FROM DATE.                             
000890     DISPLAY "MDS.TIP04 - LAYOUT OK - CHECKED "                           
000900         WK-SELFCHECK-DATE-NUM.                                           
000910     STOP RUN.                                                            
