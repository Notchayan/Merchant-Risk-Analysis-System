       IDENTIFICATION DIVISION.
       PROGRAM-ID.    MERCHANT-EVENT-SCANNER.
       AUTHOR.        M. TALARICO.
       INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.
       DATE-WRITTEN.  11/30/1992.
       DATE-COMPILED. 11/30/1992.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      *  MRA.R00104 - MERCHANT TIMELINE EVENT DETECTION.  READS THE
      *  CLEAN TRANSACTION WORK FILE BUILT BY THE VALIDATOR
      *  (MRA.R00101), CONTROL-BREAKS ON MERCHANT-ID, AND RUNS THREE
      *  SCANS OVER EACH MERCHANT'S TRANSACTIONS IN THIS ORDER: ROUND-
      *  AMOUNT, LATE-NIGHT, THEN SUDDEN-SPIKE (HOUR-BUCKET POPULATION
      *  STD DEV).  EVENTS ARE WRITTEN TO THE TIMELINE EVENT FILE IN
      *  THAT SAME ORDER, PER MERCHANT.
      *---------------------------------------------------------------
      *  CHANGE LOG
      *  ----------
      *  DATE       BY   REQUEST    DESCRIPTION
      *  ---------- ---- ---------- ----------------------------------
      *  11/30/1992 MT   CR-0305    ORIGINAL PROGRAM - ROUND-AMOUNT AND
      *                             LATE-NIGHT SCANS ONLY.
      *  04/09/1994 SW   CR-0358    ADDED THE SUDDEN-SPIKE SCAN (5300) -
      *                             RUN-LENGTH HOUR-BUCKET TABLE PLUS
      *                             THE SAME NEWTON SQUARE-ROOT ROUTINE
      *                             USED IN MRA.R00102, DUPLICATED HERE
      *                             SINCE THIS SHOP DOES NOT COPY
      *                             LOGIC BETWEEN JOB STEPS.  A MERCHANT
      *                             NEEDS 10 OR MORE TRANSACTIONS
      *                             BEFORE THIS SCAN RUNS AT ALL.
      *  08/30/1995 SW   CR-0391    SEVERITY WIDENED TO MATCH THE
      *                             MEV.TIP05 RESIZE (4 TO 6 BYTES).
      *  10/06/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - RUN-DATE
      *                             STAMP WINDOWED THE SAME AS
      *                             MRA.R00102/MRA.R00103.
      *  03/03/1999 LF   Y2K-0009   Y2K SIGN-OFF - NO FURTHER CHANGE.
      *  11/18/1999 RE   CR-0421    5200-SCAN-LATE-NIGHT WAS SKIPPING
      *                             THE 00-05 HOUR BAND AND FIRING ON
      *                             06-21 INSTEAD - AUDIT CAUGHT IT
      *                             WHEN THE OVERNIGHT MERCHANTS SHOWED
      *                             NO LATE-NIGHT EVENTS AT ALL.  FALL-
      *                             THROUGH TARGET SWAPPED AT 5202/5203.
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT VALID-TXN-FILE ASSIGN TO VTXNFIL1
               FILE STATUS IS WK-VTX-FILE-STATUS.
           SELECT EVENT-FILE ASSIGN TO EVNTFIL1
               FILE STATUS IS WK-EVT-FILE-STATUS.
       DATA DIVISION.
       FILE SECTION.
       FD  VALID-TXN-FILE
           LABEL RECORD STANDARD.
      *    CLEAN TRANSACTION WORK FILE FROM MRA.R00101, RECFM = FIXED
      *    116, PRESORTED MERCHANT-ID/DATE/TIME.
       01  VALID-TXN-RECORD.
           05  VTX-TRANSACTION-ID         PIC X(15).
           05  VTX-MERCHANT-ID            PIC X(08).
           05  VTX-RECEIVER-MERCHANT-ID   PIC X(08).
           05  VTX-DATE-NUM               PIC 9(08).
           05  VTX-TIME-NUM               PIC 9(06).
           05  VTX-AMOUNT                 PIC 9(07)V99.
           05  VTX-PAYMENT-METHOD         PIC X(20).
           05  VTX-STATUS-CDE             PIC X(09).
           05  VTX-PRODUCT-CATEGORY       PIC X(20).
           05  VTX-PLATFORM               PIC X(15).
           05  VTX-CUSTOMER-LOCATION      PIC X(20).
           05  VTX-CUSTOMER-ID            PIC X(12).
           05  VTX-DEVICE-ID              PIC X(12).
           05  FILLER                     PIC X(12).
       FD  EVENT-FILE
           LABEL RECORD STANDARD.
      *    OUTPUT - RECFM = FIXED 100.  SEE MEV.TIP05 FOR THE
      *    DOCUMENTATION COPY OF THIS LAYOUT.
       01  MERCHANT-EVENT-RECORD.
           05  EVT-MERCHANT-ID            PIC X(08).
           05  EVT-EVENT-TYPE             PIC X(30).
           05  EVT-EVENT-DATE.
               10  EVT-EVENT-YYYY-DTE.
                   15  EVT-EVENT-CC-DTE   PIC 9(02).
                   15  EVT-EVENT-YY-DTE   PIC 9(02).
               10  EVT-EVENT-MM-DTE       PIC 9(02).
               10  EVT-EVENT-DD-DTE       PIC 9(02).
           05  EVT-EVENT-DATE-NUM REDEFINES EVT-EVENT-DATE
                                          PIC 9(08).
           05  EVT-EVENT-TIME.
               10  EVT-EVENT-HH-TIM       PIC 9(02).
               10  EVT-EVENT-MN-TIM       PIC 9(02).
               10  EVT-EVENT-SS-TIM       PIC 9(02).
           05  EVT-SEVERITY-CDE           PIC X(06).
               88  EVT-SEVERITY-LOW           VALUE "LOW   ".
               88  EVT-SEVERITY-MEDIUM        VALUE "MEDIUM".
               88  EVT-SEVERITY-HIGH          VALUE "HIGH  ".
           05  EVT-DETAIL-AMOUNT          PIC 9(07)V99.
           05  EVT-DETAIL-TXN-ID          PIC X(15).
           05  EVT-DETAIL-SPIKE-AREA.
               10  EVT-DETAIL-COUNT       PIC 9(05).
               10  EVT-DETAIL-MEAN        PIC 9(05)V99.
               10  EVT-DETAIL-ZSCORE      PIC 9(03)V99.
           05  EVT-DETAIL-SPIKE-VIEW REDEFINES
               EVT-DETAIL-SPIKE-AREA.
               10  EVT-DETAIL-SPIKE-DIGIT OCCURS 15 TIMES
                                          PIC 9.
           05  FILLER                     PIC X(01).
       WORKING-STORAGE SECTION.
       77  WS-MEMBER-EYECATCHER           PIC X(20)
                                          VALUE "MRA.R00104 RUNNING".
       01  WK-FILE-STATUS-AREA.
           05  WK-VTX-FILE-STATUS         PIC X(02).
           05  WK-EVT-FILE-STATUS         PIC X(02).
           05  FILLER                     PIC X(04).
       01  WK-SWITCHES.
           05  WK-TXN-EOF-SW              PIC X(01) VALUE "N".
               88  TXN-EOF                   VALUE "Y".
           05  FILLER                     PIC X(01).
       01  WK-RUN-DATE-AREA.
           05  WK-RUN-CC                  PIC 9(02).
           05  WK-RUN-YY                  PIC 9(02).
           05  WK-RUN-MM                  PIC 9(02).
           05  WK-RUN-DD                  PIC 9(02).
           05  FILLER                     PIC X(01).
       01  WK-RUN-DATE-NUM REDEFINES WK-RUN-DATE-AREA
                                          PIC 9(08).
       01  WK-ACCEPT-DATE-AREA.
           05  WK-ACCEPT-YY               PIC 9(02).
           05  WK-ACCEPT-MM               PIC 9(02).
           05  WK-ACCEPT-DD               PIC 9(02).
           05  FILLER                     PIC X(01).
       01  WK-BREAK-MERCHANT-ID           PIC X(08).
       01  WK-COUNTERS.
           05  WK-MERCHANTS-PROCESSED     PIC 9(07) COMP.
           05  WK-TOTAL-TXN-READ          PIC 9(07) COMP.
           05  WK-EVENTS-WRITTEN          PIC 9(07) COMP.
           05  WK-LOW-CNT                 PIC 9(07) COMP.
           05  WK-MEDIUM-CNT              PIC 9(07) COMP.
           05  WK-HIGH-CNT                PIC 9(07) COMP.
           05  FILLER                     PIC X(01).
       01  WK-TXN-COUNT                   PIC 9(04) COMP.
       01  WK-TXN-TABLE-AREA.
           05  WK-TXN-ENTRY OCCURS 3000 TIMES.
               10  WK-TXN-DATE-NUM        PIC 9(08).
               10  WK-TXN-TIME-NUM        PIC 9(06).
               10  WK-TXN-AMOUNT          PIC 9(07)V99.
               10  WK-TXN-ID              PIC X(15).
               10  WK-TXN-HOUR-KEY        PIC 9(10) COMP.
           05  FILLER                     PIC X(01).
       01  WK-CALC-SUBS.
           05  WK-SUB-1                   PIC 9(04) COMP.
           05  FILLER                     PIC X(02).
       01  WK-CALC-TIME-WORK.
           05  WK-CALC-HH                 PIC 9(02) COMP.
           05  WK-CALC-REM1               PIC 9(04) COMP.
           05  FILLER                     PIC X(01).
       01  WK-ROUND-WORK.
           05  WK-RND-QUOT                PIC 9(05)V99.
           05  WK-RND-REM                 PIC 9(05)V99.
           05  FILLER                     PIC X(01).
      *---------------------------------------------------------------
      *  HOUR-BUCKET TABLE FOR THE SPIKE SCAN - RUN-LENGTH GROUPED,
      *  THE INPUT IS ALREADY IN DATE/TIME ORDER.
      *---------------------------------------------------------------
       01  WK-HOUR-BUCKET-AREA.
           05  WK-BKT-ENTRY OCCURS 3000 TIMES.
               10  WK-BKT-KEY             PIC 9(10).
               10  WK-BKT-CNT             PIC 9(05) COMP.
           05  FILLER                     PIC X(01).
       01  WK-BUCKET-TOTAL                 PIC 9(04) COMP.
       01  WK-SPIKE-STATS.
           05  WK-BKT-SUM                 PIC 9(07) COMP.
           05  WK-BKT-SUMSQ               PIC 9(11) COMP.
           05  WK-BKT-MEAN                PIC 9(05)V99.
           05  WK-BKT-STD                 PIC 9(05)V9(06).
           05  WK-SPIKE-Z                 PIC S9(03)V9(04).
           05  WK-BKT-DATE-PART           PIC 9(08).
           05  WK-BKT-HOUR-PART           PIC 9(02).
           05  FILLER                     PIC X(01).
       01  WK-SQRT-WORK.
           05  WK-SQRT-INPUT              PIC 9(13)V9(04).
           05  WK-SQRT-X                  PIC 9(13)V9(06).
           05  WK-SQRT-RESULT             PIC 9(13)V9(06).
           05  WK-SQRT-K                  PIC 9(02) COMP.
           05  FILLER                     PIC X(01).
       PROCEDURE DIVISION.
       0000-MAINLINE.
           PERFORM 1000-INITIALIZE THRU 1000-EXIT.
           PERFORM 5000-MERCHANT-BREAK THRU 5000-EXIT
               UNTIL TXN-EOF.
           PERFORM 8000-TERMINATE THRU 8000-EXIT.
           STOP RUN.
       1000-INITIALIZE.
           OPEN INPUT VALID-TXN-FILE
                OUTPUT EVENT-FILE.
           IF WK-VTX-FILE-STATUS NOT = "00"
               DISPLAY "MRA.R00104 - VALID-TXN-FILE OPEN FAILED - "
                   WK-VTX-FILE-STATUS
               GO TO 9900-ABEND-RUN.
           ACCEPT WK-ACCEPT-DATE-AREA FROM DATE.
           IF WK-ACCEPT-YY < 50
               MOVE 20 TO WK-RUN-CC
           ELSE
               MOVE 19 TO WK-RUN-CC.
           MOVE WK-ACCEPT-YY TO WK-RUN-YY.
           MOVE WK-ACCEPT-MM TO WK-RUN-MM.
           MOVE WK-ACCEPT-DD TO WK-RUN-DD.
           DISPLAY "MRA.R00104 - EVENT SCANNER START "
               WK-RUN-DATE-NUM.
           PERFORM 2900-READ-TXN THRU 2900-EXIT.
       1000-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  MERCHANT CONTROL BREAK
      *---------------------------------------------------------------
       5000-MERCHANT-BREAK.
           MOVE VTX-MERCHANT-ID TO WK-BREAK-MERCHANT-ID.
           MOVE ZERO TO WK-TXN-COUNT.
           PERFORM 5050-LOAD-MERCHANT-TXNS THRU 5050-EXIT
               UNTIL TXN-EOF OR
                   VTX-MERCHANT-ID NOT = WK-BREAK-MERCHANT-ID.
           ADD 1 TO WK-MERCHANTS-PROCESSED.
           IF WK-TXN-COUNT = ZERO
               GO TO 5000-EXIT.
           PERFORM 5100-SCAN-ROUND-AMOUNTS THRU 5100-EXIT.
           PERFORM 5200-SCAN-LATE-NIGHT THRU 5200-EXIT.
           PERFORM 5300-SCAN-SPIKES THRU 5300-EXIT.
       5000-EXIT.
           EXIT.
       5050-LOAD-MERCHANT-TXNS.
           ADD 1 TO WK-TXN-COUNT.
           IF WK-TXN-COUNT > 3000
               MOVE 3000 TO WK-TXN-COUNT
               GO TO 5050-SKIP-STORE.
           MOVE VTX-DATE-NUM TO WK-TXN-DATE-NUM(WK-TXN-COUNT).
           MOVE VTX-TIME-NUM TO WK-TXN-TIME-NUM(WK-TXN-COUNT).
           MOVE VTX-AMOUNT TO WK-TXN-AMOUNT(WK-TXN-COUNT).
           MOVE VTX-TRANSACTION-ID TO WK-TXN-ID(WK-TXN-COUNT).
           DIVIDE VTX-TIME-NUM BY 10000 GIVING WK-CALC-HH
               REMAINDER WK-CALC-REM1.
           COMPUTE WK-TXN-HOUR-KEY(WK-TXN-COUNT) =
               (VTX-DATE-NUM * 100) + WK-CALC-HH.
       5050-SKIP-STORE.
           ADD 1 TO WK-TOTAL-TXN-READ.
           PERFORM 2900-READ-TXN THRU 2900-EXIT.
       5050-EXIT.
           EXIT.
       2900-READ-TXN.
           READ VALID-TXN-FILE
               AT END
                   MOVE "Y" TO WK-TXN-EOF-SW.
       2900-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  SCAN 1 - ROUND AMOUNT
      *---------------------------------------------------------------
       5100-SCAN-ROUND-AMOUNTS.
           MOVE 1 TO WK-SUB-1.
       5101-ROUND-LOOP.
           IF WK-SUB-1 > WK-TXN-COUNT
               GO TO 5100-EXIT.
           DIVIDE WK-TXN-AMOUNT(WK-SUB-1) BY 100 GIVING WK-RND-QUOT
               REMAINDER WK-RND-REM.
           IF WK-RND-REM NOT = ZERO
               GO TO 5102-ROUND-SKIP.
           PERFORM 5900-EMIT-ROUND-EVENT THRU 5900-EXIT.
       5102-ROUND-SKIP.
           ADD 1 TO WK-SUB-1.
           GO TO 5101-ROUND-LOOP.
       5100-EXIT.
           EXIT.
       5900-EMIT-ROUND-EVENT.
           MOVE WK-BREAK-MERCHANT-ID TO EVT-MERCHANT-ID.
           MOVE "ROUND AMOUNT TRANSACTION" TO EVT-EVENT-TYPE.
           MOVE WK-TXN-DATE-NUM(WK-SUB-1) TO EVT-EVENT-DATE-NUM.
           DIVIDE WK-TXN-TIME-NUM(WK-SUB-1) BY 10000 GIVING
               EVT-EVENT-HH-TIM REMAINDER WK-CALC-REM1.
           DIVIDE WK-CALC-REM1 BY 100 GIVING EVT-EVENT-MN-TIM
               REMAINDER EVT-EVENT-SS-TIM.
           MOVE "LOW   " TO EVT-SEVERITY-CDE.
           MOVE WK-TXN-AMOUNT(WK-SUB-1) TO EVT-DETAIL-AMOUNT.
           MOVE WK-TXN-ID(WK-SUB-1) TO EVT-DETAIL-TXN-ID.
           MOVE ZERO TO EVT-DETAIL-COUNT.
           MOVE ZERO TO EVT-DETAIL-MEAN.
           MOVE ZERO TO EVT-DETAIL-ZSCORE.
           WRITE MERCHANT-EVENT-RECORD.
           ADD 1 TO WK-EVENTS-WRITTEN.
           ADD 1 TO WK-LOW-CNT.
       5900-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  SCAN 2 - LATE NIGHT
      *---------------------------------------------------------------
       5200-SCAN-LATE-NIGHT.
           MOVE 1 TO WK-SUB-1.
       5201-LATE-LOOP.
           IF WK-SUB-1 > WK-TXN-COUNT
               GO TO 5200-EXIT.
           DIVIDE WK-TXN-TIME-NUM(WK-SUB-1) BY 10000 GIVING WK-CALC-HH
               REMAINDER WK-CALC-REM1.
      *    CR-0421 (11/18/1999 RE) - HH>=22 OR HH<=5 IS LATE NIGHT,
      *    EITHER TEST GOES STRAIGHT TO THE EMIT PARAGRAPH; ONLY
      *    06-21 FALLS THROUGH TO THE SKIP.
           IF WK-CALC-HH NOT < 22
               GO TO 5203-LATE-EMIT.
           IF WK-CALC-HH NOT > 5
               GO TO 5203-LATE-EMIT.
           GO TO 5202-LATE-SKIP.
       5203-LATE-EMIT.
           PERFORM 5910-EMIT-LATE-EVENT THRU 5910-EXIT.
       5202-LATE-SKIP.
           ADD 1 TO WK-SUB-1.
           GO TO 5201-LATE-LOOP.
       5200-EXIT.
           EXIT.
       5910-EMIT-LATE-EVENT.
           MOVE WK-BREAK-MERCHANT-ID TO EVT-MERCHANT-ID.
           MOVE "LATE-NIGHT TRANSACTION" TO EVT-EVENT-TYPE.
           MOVE WK-TXN-DATE-NUM(WK-SUB-1) TO EVT-EVENT-DATE-NUM.
           DIVIDE WK-TXN-TIME-NUM(WK-SUB-1) BY 10000 GIVING
               EVT-EVENT-HH-TIM REMAINDER WK-CALC-REM1.
           DIVIDE WK-CALC-REM1 BY 100 GIVING EVT-EVENT-MN-TIM
               REMAINDER EVT-EVENT-SS-TIM.
           MOVE "MEDIUM" TO EVT-SEVERITY-CDE.
           MOVE WK-TXN-AMOUNT(WK-SUB-1) TO EVT-DETAIL-AMOUNT.
           MOVE WK-TXN-ID(WK-SUB-1) TO EVT-DETAIL-TXN-ID.
           MOVE ZERO TO EVT-DETAIL-COUNT.
           MOVE ZERO TO EVT-DETAIL-MEAN.
           MOVE ZERO TO EVT-DETAIL-ZSCORE.
           WRITE MERCHANT-EVENT-RECORD.
           ADD 1 TO WK-EVENTS-WRITTEN.
           ADD 1 TO WK-MEDIUM-CNT.
       5910-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  SCAN 3 - SUDDEN SPIKE
      *---------------------------------------------------------------
       5300-SCAN-SPIKES.
           IF WK-TXN-COUNT < 10
               GO TO 5300-EXIT.
           PERFORM 5320-BUILD-HOUR-BUCKETS THRU 5320-EXIT.
           MOVE ZERO TO WK-BKT-SUM.
           MOVE ZERO TO WK-BKT-SUMSQ.
           MOVE 1 TO WK-SUB-1.
       5301-SPIKE-SUM-LOOP.
           IF WK-SUB-1 > WK-BUCKET-TOTAL
               GO TO 5302-SPIKE-SUM-DONE.
           ADD WK-BKT-CNT(WK-SUB-1) TO WK-BKT-SUM.
           COMPUTE WK-BKT-SUMSQ = WK-BKT-SUMSQ +
               (WK-BKT-CNT(WK-SUB-1) * WK-BKT-CNT(WK-SUB-1)).
           ADD 1 TO WK-SUB-1.
           GO TO 5301-SPIKE-SUM-LOOP.
       5302-SPIKE-SUM-DONE.
           COMPUTE WK-BKT-MEAN ROUNDED =
               WK-BKT-SUM / WK-BUCKET-TOTAL.
           COMPUTE WK-SQRT-INPUT = (WK-BKT-SUMSQ / WK-BUCKET-TOTAL)
               - (WK-BKT-MEAN * WK-BKT-MEAN).
           IF WK-SQRT-INPUT < ZERO
               MOVE ZERO TO WK-SQRT-INPUT.
           PERFORM 9850-COMPUTE-SQRT THRU 9850-EXIT.
           MOVE WK-SQRT-RESULT TO WK-BKT-STD.
           IF WK-BKT-STD = ZERO
               GO TO 5300-EXIT.
           MOVE 1 TO WK-SUB-1.
       5303-SPIKE-EMIT-LOOP.
           IF WK-SUB-1 > WK-BUCKET-TOTAL
               GO TO 5300-EXIT.
           COMPUTE WK-SPIKE-Z ROUNDED =
               (WK-BKT-CNT(WK-SUB-1) - WK-BKT-MEAN) / WK-BKT-STD.
           IF WK-SPIKE-Z NOT > 2.5
               GO TO 5304-SPIKE-SKIP.
           PERFORM 5920-EMIT-SPIKE-EVENT THRU 5920-EXIT.
       5304-SPIKE-SKIP.
           ADD 1 TO WK-SUB-1.
           GO TO 5303-SPIKE-EMIT-LOOP.
       5300-EXIT.
           EXIT.
       5320-BUILD-HOUR-BUCKETS.
           MOVE ZERO TO WK-BUCKET-TOTAL.
           MOVE 1 TO WK-SUB-1.
       5321-BUCKET-LOOP.
           IF WK-SUB-1 > WK-TXN-COUNT
               GO TO 5320-EXIT.
           IF WK-BUCKET-TOTAL = ZERO
               GO TO 5325-NEW-BUCKET.
           IF WK-TXN-HOUR-KEY(WK-SUB-1) = WK-BKT-KEY(WK-BUCKET-TOTAL)
               GO TO 5326-SAME-BUCKET.
       5325-NEW-BUCKET.
           ADD 1 TO WK-BUCKET-TOTAL.
           MOVE WK-TXN-HOUR-KEY(WK-SUB-1) TO
               WK-BKT-KEY(WK-BUCKET-TOTAL).
           MOVE 1 TO WK-BKT-CNT(WK-BUCKET-TOTAL).
           GO TO 5327-NEXT-ITEM.
       5326-SAME-BUCKET.
           ADD 1 TO WK-BKT-CNT(WK-BUCKET-TOTAL).
       5327-NEXT-ITEM.
           ADD 1 TO WK-SUB-1.
           GO TO 5321-BUCKET-LOOP.
       5320-EXIT.
           EXIT.
       5920-EMIT-SPIKE-EVENT.
           MOVE WK-BREAK-MERCHANT-ID TO EVT-MERCHANT-ID.
           MOVE "SUDDEN TRANSACTION SPIKE" TO EVT-EVENT-TYPE.
           DIVIDE WK-BKT-KEY(WK-SUB-1) BY 100 GIVING WK-BKT-DATE-PART
               REMAINDER WK-BKT-HOUR-PART.
           MOVE WK-BKT-DATE-PART TO EVT-EVENT-DATE-NUM.
           MOVE WK-BKT-HOUR-PART TO EVT-EVENT-HH-TIM.
           MOVE ZERO TO EVT-EVENT-MN-TIM.
           MOVE ZERO TO EVT-EVENT-SS-TIM.
           IF WK-SPIKE-Z > 3
               MOVE "HIGH  " TO EVT-SEVERITY-CDE
               ADD 1 TO WK-HIGH-CNT
           ELSE
               MOVE "MEDIUM" TO EVT-SEVERITY-CDE
               ADD 1 TO WK-MEDIUM-CNT.
           MOVE ZERO TO EVT-DETAIL-AMOUNT.
           MOVE SPACES TO EVT-DETAIL-TXN-ID.
           MOVE WK-BKT-CNT(WK-SUB-1) TO EVT-DETAIL-COUNT.
           MOVE WK-BKT-MEAN TO EVT-DETAIL-MEAN.
           COMPUTE EVT-DETAIL-ZSCORE ROUNDED = WK-SPIKE-Z.
           WRITE MERCHANT-EVENT-RECORD.
           ADD 1 TO WK-EVENTS-WRITTEN.
       5920-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  NEWTON SQUARE-ROOT APPROXIMATION - THIS COMPILER CARRIES NO
      *  MATH LIBRARY.  SAME METHOD AS MRA.R00102.
      *---------------------------------------------------------------
       9850-COMPUTE-SQRT.
           IF WK-SQRT-INPUT = ZERO
               MOVE ZERO TO WK-SQRT-RESULT
               GO TO 9850-EXIT.
           MOVE WK-SQRT-INPUT TO WK-SQRT-X.
           DIVIDE WK-SQRT-X BY 2 GIVING WK-SQRT-X.
           IF WK-SQRT-X = ZERO
               MOVE 1 TO WK-SQRT-X.
           MOVE 1 TO WK-SQRT-K.
       9860-SQRT-LOOP.
           IF WK-SQRT-K > 25
               GO TO 9850-DONE.
           COMPUTE WK-SQRT-X ROUNDED =
               (WK-SQRT-X + (WK-SQRT-INPUT / WK-SQRT-X)) / 2.
           ADD 1 TO WK-SQRT-K.
           GO TO 9860-SQRT-LOOP.
       9850-DONE.
           MOVE WK-SQRT-X TO WK-SQRT-RESULT.
       9850-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  END OF RUN
      *---------------------------------------------------------------
       8000-TERMINATE.
           CLOSE VALID-TXN-FILE EVENT-FILE.
           DISPLAY "MRA.R00104 - MERCHANTS PROCESSED "
               WK-MERCHANTS-PROCESSED.
           DISPLAY "MRA.R00104 - TXNS READ           "
               WK-TOTAL-TXN-READ.
           DISPLAY "MRA.R00104 - EVENTS WRITTEN       "
               WK-EVENTS-WRITTEN.
           DISPLAY "MRA.R00104 - LOW/MEDIUM/HIGH      "
               WK-LOW-CNT " " WK-MEDIUM-CNT " " WK-HIGH-CNT.
           DISPLAY "MRA.R00104 - EVENT SCANNER RUN COMPLETE".
       8000-EXIT.
           EXIT.
       9900-ABEND-RUN.
           DISPLAY "MRA.R00104 - ABNORMAL TERMINATION".
           STOP RUN.
