       IDENTIFICATION DIVISION.
       PROGRAM-ID.    MERCHANT-RISK-CALCULATOR.
       AUTHOR.        R. ESSANI.
       INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.
       DATE-WRITTEN.  06/14/1991.
       DATE-COMPILED. 06/14/1991.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      *  MRA.R00102 - PER-MERCHANT BEHAVIOURAL RISK SCORING.
      *  READS THE CLEAN TRANSACTION WORK FILE BUILT BY THE VALIDATOR
      *  (MRA.R00101), CONTROL-BREAKS ON MERCHANT-ID, LOADS EACH
      *  MERCHANT'S TRANSACTIONS WITHIN THE LOOKBACK WINDOW INTO A
      *  WORKING TABLE, AND COMPUTES THE EIGHT BEHAVIOURAL SCORES PLUS
      *  THE WEIGHTED COMPOSITE.  WRITES ONE RECORD PER MERCHANT WITH
      *  AT LEAST ONE TRANSACTION IN WINDOW TO THE RISK METRICS FILE.
      *---------------------------------------------------------------
      *  CHANGE LOG
      *  ----------
      *  DATE       BY   REQUEST    DESCRIPTION
      *  ---------- ---- ---------- ----------------------------------
      *  06/14/1991 RE   CR-0252    ORIGINAL PROGRAM - LATE-NIGHT AND
      *                             DEVICE-SWITCHING SCORES ONLY.
      *  11/25/1992 MT   CR-0307    ADDED SUDDEN-SPIKE-SCORE (HOUR-
      *                             BUCKET POPULATION STD DEV) AND
      *                             LOCATION-HOPPING-SCORE.
      *  04/11/1994 SW   CR-0360    ADDED VELOCITY-ABUSE-SCORE - SEE
      *                             9800/9850 FOR THE SERIES-BASED
      *                             E-POWER AND NEWTON SQUARE ROOT
      *                             APPROXIMATIONS (NO MATH LIBRARY ON
      *                             THIS COMPILER).  ADDED PAYMENT-
      *                             CYCLING-SCORE AND ROUND-AMOUNT-
      *                             SCORE.
      *  09/02/1995 SW   CR-0393    ADDED CUST-CONCENTRATION-SCORE -
      *                             GINI COEFFICIENT OVER THE PER-
      *                             CUSTOMER TRANSACTION COUNTS, TABLE
      *                             SORTED ASCENDING BY THE OLD BUBBLE
      *                             ROUTINE AT 3285.
      *  02/13/1997 PO   CR-0416    ADDED THE LOOKBACK-WINDOW CUTOFF
      *                             (3150) SO A MERCHANT'S OLDEST
      *                             HISTORY DOES NOT DILUTE THE
      *                             CURRENT-PERIOD SCORES.  DEFAULT 30
      *                             DAYS - SEE WK-LOOKBACK-DAYS.
      *  10/07/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - RUN-DATE
      *                             STAMP NOW WINDOWS THE 2-DIGIT
      *                             ACCEPT-FROM-DATE YEAR (00-49 =
      *                             20XX, 50-99 = 19XX) INSTEAD OF
      *                             HARD-CODING CENTURY 19.
      *  03/03/1999 LF   Y2K-0009   Y2K SIGN-OFF - NO FURTHER CHANGE.
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT VALID-TXN-FILE ASSIGN TO VTXNFIL1
               FILE STATUS IS WK-VTX-FILE-STATUS.
           SELECT RISK-METRICS-FILE ASSIGN TO RISKFIL1
               FILE STATUS IS WK-RSK-FILE-STATUS.
       DATA DIVISION.
       FILE SECTION.
       FD  VALID-TXN-FILE
           LABEL RECORD STANDARD.
      *    CLEAN TRANSACTION WORK FILE FROM MRA.R00101, RECFM = FIXED
      *    116, PRESORTED MERCHANT-ID/DATE/TIME.
       01  VALID-TXN-RECORD.
           05  VTX-TRANSACTION-ID         PIC X(15).
           05  VTX-MERCHANT-ID            PIC X(08).
           05  VTX-RECEIVER-MERCHANT-ID   PIC X(08).
           05  VTX-DATE-NUM               PIC 9(08).
           05  VTX-TIME-NUM               PIC 9(06).
           05  VTX-AMOUNT                 PIC 9(07)V99.
           05  VTX-PAYMENT-METHOD         PIC X(20).
           05  VTX-STATUS-CDE             PIC X(09).
           05  VTX-PRODUCT-CATEGORY       PIC X(20).
           05  VTX-PLATFORM               PIC X(15).
           05  VTX-CUSTOMER-LOCATION      PIC X(20).
           05  VTX-CUSTOMER-ID            PIC X(12).
           05  VTX-DEVICE-ID              PIC X(12).
           05  FILLER                     PIC X(12).
       FD  RISK-METRICS-FILE
           LABEL RECORD STANDARD.
      *    OUTPUT - RECFM = FIXED 062, ONE RECORD PER MERCHANT PER
      *    RUN.  SEE MRM.TIP03 FOR THE DOCUMENTATION COPY OF THIS
      *    LAYOUT.
       01  RISK-METRICS-RECORD.
           05  RSK-MERCHANT-ID            PIC X(08).
           05  RSK-CALC-DATE.
               10  RSK-CALC-YYYY-DTE.
                   15  RSK-CALC-CC-DTE    PIC 9(02).
                   15  RSK-CALC-YY-DTE    PIC 9(02).
               10  RSK-CALC-MM-DTE        PIC 9(02).
               10  RSK-CALC-DD-DTE        PIC 9(02).
           05  RSK-CALC-DATE-NUM REDEFINES RSK-CALC-DATE
                                          PIC 9(08).
           05  RSK-SCORE-GROUP.
               10  RSK-LATE-NIGHT-SCORE   PIC 9V9(4).
               10  RSK-SUDDEN-SPIKE-SCORE PIC 9V9(4).
               10  RSK-VELOCITY-ABUSE-SCORE
                                          PIC 9V9(4).
               10  RSK-DEVICE-SWITCH-SCORE
                                          PIC 9V9(4).
               10  RSK-LOCATION-HOP-SCORE PIC 9V9(4).
               10  RSK-PAYMENT-CYCLE-SCORE
                                          PIC 9V9(4).
               10  RSK-ROUND-AMOUNT-SCORE PIC 9V9(4).
               10  RSK-CUST-CONCENTRATION-SCORE
                                          PIC 9V9(4).
           05  RSK-SCORE-TABLE REDEFINES RSK-SCORE-GROUP.
               10  RSK-SCORE-ENTRY OCCURS 8 TIMES
                                          PIC 9V9(4).
           05  RSK-COMPOSITE-RISK-SCORE   PIC 9V9(4).
           05  FILLER                     PIC X(01).
       WORKING-STORAGE SECTION.
       77  WS-MEMBER-EYECATCHER           PIC X(20)
                                          VALUE "MRA.R00102 RUNNING".
       01  WK-FILE-STATUS-AREA.
           05  WK-VTX-FILE-STATUS         PIC X(02).
           05  WK-RSK-FILE-STATUS         PIC X(02).
           05  FILLER                     PIC X(04).
       01  WK-SWITCHES.
           05  WK-TXN-EOF-SW              PIC X(01) VALUE "N".
               88  TXN-EOF                   VALUE "Y".
           05  FILLER                     PIC X(01).
       01  WK-RUN-DATE-AREA.
           05  WK-RUN-CC                  PIC 9(02).
           05  WK-RUN-YY                  PIC 9(02).
           05  WK-RUN-MM                  PIC 9(02).
           05  WK-RUN-DD                  PIC 9(02).
           05  FILLER                     PIC X(01).
       01  WK-RUN-DATE-NUM REDEFINES WK-RUN-DATE-AREA
                                          PIC 9(08).
       01  WK-ACCEPT-DATE-AREA.
           05  WK-ACCEPT-YY               PIC 9(02).
           05  WK-ACCEPT-MM               PIC 9(02).
           05  WK-ACCEPT-DD               PIC 9(02).
           05  FILLER                     PIC X(01).
       01  WK-BREAK-MERCHANT-ID           PIC X(08).
       01  WK-COUNTERS.
           05  WK-MERCHANTS-PROCESSED     PIC 9(07) COMP.
           05  WK-TOTAL-TXN-READ          PIC 9(07) COMP.
           05  WK-HIGH-RISK-CNT           PIC 9(07) COMP.
           05  WK-CALC-ERROR-CNT          PIC 9(07) COMP.
           05  FILLER                     PIC X(01).
       01  WK-PARM-AREA.
      *    DEFAULT LOOKBACK WINDOW - RAISED TO A JCL PARM CARD ONLY IF
      *    A FUTURE RELEASE NEEDS IT RUN-TO-RUN CONFIGURABLE.
           05  WK-LOOKBACK-DAYS           PIC 9(03) COMP VALUE 30.
           05  FILLER                     PIC X(05).
       01  WK-TXN-COUNT                   PIC 9(04) COMP.
       01  WK-TXN-TABLE-AREA.
           05  WK-TXN-ENTRY OCCURS 2000 TIMES.
               10  WK-TXN-DATE-NUM        PIC 9(08).
               10  WK-TXN-TIME-NUM        PIC 9(06).
               10  WK-TXN-AMOUNT          PIC 9(07)V99.
               10  WK-TXN-PAYMENT-MTHD    PIC X(20).
               10  WK-TXN-CUSTOMER-ID     PIC X(12).
               10  WK-TXN-DEVICE-ID       PIC X(12).
               10  WK-TXN-CUST-LOC        PIC X(20).
               10  WK-TXN-JULIAN-DAY      PIC 9(07) COMP.
               10  WK-TXN-SECONDS         PIC 9(11) COMP.
               10  WK-TXN-HOUR-KEY        PIC 9(10) COMP.
           05  FILLER                     PIC X(01).
       01  WK-CALC-SUBS.
           05  WK-SUB-1                   PIC 9(04) COMP.
           05  WK-SUB-2                   PIC 9(04) COMP.
           05  WK-SUB-3                   PIC 9(04) COMP.
           05  WK-BUCKET-SUB              PIC 9(04) COMP.
           05  FILLER                     PIC X(02).
       01  WK-WINDOW-WORK.
           05  WK-WINDOW-START-SUB        PIC 9(04) COMP.
           05  WK-EFFECTIVE-COUNT         PIC 9(04) COMP.
           05  WK-MAX-JULIAN              PIC 9(07) COMP.
           05  WK-CUTOFF-JULIAN           PIC 9(07) COMP.
           05  FILLER                     PIC X(01).
      *---------------------------------------------------------------
      *  CCYYMMDD/HHMMSS TO PSEUDO-JULIAN CONVERSION WORK AREA - SEE
      *  9800-CALC-JULIAN-DAY.  "PSEUDO" BECAUSE IT COUNTS DAYS SINCE
      *  A NOTIONAL YEAR ZERO, NOT A CALENDAR EPOCH - GOOD ENOUGH FOR
      *  TAKING DIFFERENCES BETWEEN TWO DATES ON THIS SYSTEM.
      *---------------------------------------------------------------
       01  WK-CUM-DAYS-AREA.
           05  FILLER                     PIC 9(03) VALUE 000.
           05  FILLER                     PIC 9(03) VALUE 031.
           05  FILLER                     PIC 9(03) VALUE 059.
           05  FILLER                     PIC 9(03) VALUE 090.
           05  FILLER                     PIC 9(03) VALUE 120.
           05  FILLER                     PIC 9(03) VALUE 151.
           05  FILLER                     PIC 9(03) VALUE 181.
           05  FILLER                     PIC 9(03) VALUE 212.
           05  FILLER                     PIC 9(03) VALUE 243.
           05  FILLER                     PIC 9(03) VALUE 273.
           05  FILLER                     PIC 9(03) VALUE 304.
           05  FILLER                     PIC 9(03) VALUE 334.
       01  WK-CUM-DAYS-TABLE REDEFINES WK-CUM-DAYS-AREA.
           05  WK-CUM-DAYS OCCURS 12 TIMES
                                          PIC 9(03).
       01  WK-DATE-CONV-WORK.
           05  WK-CONV-DATE-NUM           PIC 9(08).
           05  WK-CONV-TIME-NUM           PIC 9(06).
           05  WK-CONV-CCYY               PIC 9(04) COMP.
           05  WK-CONV-MMDD               PIC 9(04) COMP.
           05  WK-CONV-MM                 PIC 9(02) COMP.
           05  WK-CONV-DD                 PIC 9(02) COMP.
           05  WK-CONV-Y1                 PIC 9(04) COMP.
           05  WK-CONV-LEAP4              PIC 9(04) COMP.
           05  WK-CONV-LEAP100            PIC 9(04) COMP.
           05  WK-CONV-LEAP400            PIC 9(04) COMP.
           05  WK-CONV-Q4                 PIC 9(04) COMP.
           05  WK-CONV-R4                 PIC 9(04) COMP.
           05  WK-CONV-Q100               PIC 9(04) COMP.
           05  WK-CONV-R100               PIC 9(04) COMP.
           05  WK-CONV-Q400               PIC 9(04) COMP.
           05  WK-CONV-R400               PIC 9(04) COMP.
           05  WK-CONV-CUM-DAYS           PIC 9(04) COMP.
           05  WK-CONV-LEAP-SW            PIC X(01).
               88  WK-CONV-IS-LEAP           VALUE "Y".
           05  WK-CALC-HH                 PIC 9(02) COMP.
           05  WK-CALC-MN                 PIC 9(02) COMP.
           05  WK-CALC-SS                 PIC 9(02) COMP.
           05  WK-CALC-REM1               PIC 9(04) COMP.
           05  FILLER                     PIC X(01).
       01  WK-JULIAN-RESULT                PIC 9(07) COMP.
      *---------------------------------------------------------------
      *  HOUR-BUCKET TABLE - BUILT ONCE PER MERCHANT BY 3220, SHARED
      *  BY THE SUDDEN-SPIKE, DEVICE-SWITCHING, LOCATION-HOPPING AND
      *  PAYMENT-CYCLING SCORES.  RUN-LENGTH GROUPED, NOT SEARCHED -
      *  THE INPUT IS ALREADY IN DATE/TIME ORDER SO EACH HOUR'S ROWS
      *  ARE CONTIGUOUS IN WK-TXN-TABLE-AREA.
      *---------------------------------------------------------------
       01  WK-HOUR-BUCKET-AREA.
           05  WK-BKT-ENTRY OCCURS 2000 TIMES.
               10  WK-BKT-KEY             PIC 9(10).
               10  WK-BKT-START-SUB       PIC 9(04) COMP.
               10  WK-BKT-END-SUB         PIC 9(04) COMP.
               10  WK-BKT-CNT             PIC 9(05) COMP.
           05  FILLER                     PIC X(01).
       01  WK-BUCKET-TOTAL                 PIC 9(04) COMP.
       01  WK-SPIKE-STATS.
           05  WK-BKT-SUM                 PIC 9(07) COMP.
           05  WK-BKT-SUMSQ               PIC 9(11) COMP.
           05  WK-BKT-MAX-COUNT           PIC 9(05) COMP.
           05  WK-BKT-MEAN                PIC 9(05)V99.
           05  WK-BKT-STD                 PIC 9(05)V9(06).
           05  WK-SPIKE-Z                 PIC S9(03)V9(04).
           05  FILLER                     PIC X(01).
      *---------------------------------------------------------------
      *  GENERIC WITHIN-BUCKET DISTINCT-VALUE COUNTER - RECLEARED FOR
      *  EACH BUCKET BY THE CALLER, USED IN TURN FOR DEVICE-ID,
      *  CUSTOMER-LOCATION AND PAYMENT-METHOD.
      *---------------------------------------------------------------
       01  WK-DISTINCT-WORK.
           05  WK-DIST-TABLE OCCURS 200 TIMES
                                          PIC X(20).
           05  WK-DIST-COUNT              PIC 9(03) COMP.
           05  WK-DIST-VALUE              PIC X(20).
           05  WK-DIST-SUB                PIC 9(03) COMP.
           05  WK-DIST-FOUND-SW           PIC X(01).
               88  WK-DIST-FOUND             VALUE "Y".
           05  FILLER                     PIC X(01).
       01  WK-DISTINCT-MAX.
           05  WK-MAX-DEVICE-DISTINCT     PIC 9(03) COMP.
           05  WK-MAX-LOCATION-DISTINCT   PIC 9(03) COMP.
           05  WK-MAX-PAYMENT-DISTINCT    PIC 9(03) COMP.
           05  FILLER                     PIC X(01).
      *---------------------------------------------------------------
      *  VELOCITY-ABUSE GAP WORK AREA
      *---------------------------------------------------------------
       01  WK-GAP-STATS.
           05  WK-GAP-COUNT               PIC 9(05) COMP.
           05  WK-GAP-VALUE               PIC S9(11) COMP.
           05  WK-GAP-SUM                 PIC 9(13) COMP.
           05  WK-GAP-SUMSQ               PIC 9(16) COMP.
           05  WK-GAP-MEAN                PIC 9(09)V99.
           05  WK-GAP-CV                  PIC 9(05)V9(04).
           05  FILLER                     PIC X(01).
      *---------------------------------------------------------------
      *  CUSTOMER-CONCENTRATION (GINI) WORK AREA
      *---------------------------------------------------------------
       01  WK-CUST-CONC-AREA.
           05  WK-CUST-CONC-ENTRY OCCURS 500 TIMES.
               10  WK-CUST-CONC-ID        PIC X(12).
               10  WK-CUST-CONC-CNT       PIC 9(05) COMP.
           05  FILLER                     PIC X(01).
       01  WK-CUST-CONC-TOTAL              PIC 9(03) COMP.
       01  WK-CONC-FOUND-SW                PIC X(01).
       01  WK-CONC-TOTAL-TXN               PIC 9(07) COMP.
       01  WK-GINI-NUMERATOR               PIC S9(11) COMP.
       01  WK-GINI-TERM                    PIC S9(09) COMP.
       01  WK-SORT-WORK.
           05  WK-SORT-TEMP.
               10  WK-SORT-TEMP-ID        PIC X(12).
               10  WK-SORT-TEMP-CNT       PIC 9(05) COMP.
           05  WK-SORT-LIMIT              PIC 9(03) COMP.
           05  WK-SORT-BOUND              PIC 9(03) COMP.
           05  WK-SORT-PASS               PIC 9(03) COMP.
           05  FILLER                     PIC X(01).
      *---------------------------------------------------------------
      *  SERIES-BASED E-POWER (9800) AND NEWTON SQUARE-ROOT (9850)
      *  APPROXIMATIONS - THIS COMPILER CARRIES NO MATH LIBRARY.
      *---------------------------------------------------------------
       01  WK-EPOWER-WORK.
           05  WK-EXP-X                   PIC S9(04)V9(06).
           05  WK-EXP-TERM                PIC S9(06)V9(08).
           05  WK-EXP-RESULT              PIC 9(04)V9(06).
           05  WK-EXP-K                   PIC 9(02) COMP.
           05  FILLER                     PIC X(01).
       01  WK-SQRT-WORK.
           05  WK-SQRT-INPUT              PIC 9(13)V9(04).
           05  WK-SQRT-X                  PIC 9(13)V9(06).
           05  WK-SQRT-RESULT             PIC 9(13)V9(06).
           05  WK-SQRT-K                  PIC 9(02) COMP.
           05  FILLER                     PIC X(01).
      *---------------------------------------------------------------
      *  ROUND-AMOUNT SCAN WORK
      *---------------------------------------------------------------
       01  WK-ROUND-WORK.
           05  WK-ROUND-COUNT             PIC 9(07) COMP.
           05  WK-RND-QUOT                PIC 9(05)V99.
           05  WK-RND-REM                 PIC 9(05)V99.
           05  FILLER                     PIC X(01).
       01  WK-LATE-COUNT                   PIC 9(07) COMP.
       01  WK-RESULT-SCORES.
           05  WK-LATE-NIGHT-SCORE        PIC 9V9(4).
           05  WK-SUDDEN-SPIKE-SCORE      PIC 9V9(4).
           05  WK-VELOCITY-ABUSE-SCORE    PIC 9V9(4).
           05  WK-DEVICE-SWITCH-SCORE     PIC 9V9(4).
           05  WK-LOCATION-HOP-SCORE      PIC 9V9(4).
           05  WK-PAYMENT-CYCLE-SCORE     PIC 9V9(4).
           05  WK-ROUND-AMOUNT-SCORE      PIC 9V9(4).
           05  WK-CUST-CONCENTRATION-SCORE
                                          PIC 9V9(4).
           05  WK-COMPOSITE-SCORE         PIC 9V9(4).
           05  FILLER                     PIC X(01).
       PROCEDURE DIVISION.
       0000-MAINLINE.
           PERFORM 1000-INITIALIZE THRU 1000-EXIT.
           PERFORM 3000-MERCHANT-BREAK THRU 3000-EXIT
               UNTIL TXN-EOF.
           PERFORM 8000-TERMINATE THRU 8000-EXIT.
           STOP RUN.
       1000-INITIALIZE.
           OPEN INPUT VALID-TXN-FILE
                OUTPUT RISK-METRICS-FILE.
           IF WK-VTX-FILE-STATUS NOT = "00"
               DISPLAY "MRA.R00102 - VALID-TXN-FILE OPEN FAILED - "
                   WK-VTX-FILE-STATUS
               GO TO 9900-ABEND-RUN.
           ACCEPT WK-ACCEPT-DATE-AREA FROM DATE.
           IF WK-ACCEPT-YY < 50
               MOVE 20 TO WK-RUN-CC
           ELSE
               MOVE 19 TO WK-RUN-CC.
           MOVE WK-ACCEPT-YY TO WK-RUN-YY.
           MOVE WK-ACCEPT-MM TO WK-RUN-MM.
           MOVE WK-ACCEPT-DD TO WK-RUN-DD.
           DISPLAY "MRA.R00102 - MERCHANT RISK CALCULATOR START".
           PERFORM 2900-READ-TXN THRU 2900-EXIT.
       1000-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  MERCHANT CONTROL BREAK
      *---------------------------------------------------------------
       3000-MERCHANT-BREAK.
           MOVE VTX-MERCHANT-ID TO WK-BREAK-MERCHANT-ID.
           MOVE ZERO TO WK-TXN-COUNT.
           PERFORM 3100-LOAD-MERCHANT-TXNS THRU 3100-EXIT
               UNTIL TXN-EOF OR
                   VTX-MERCHANT-ID NOT = WK-BREAK-MERCHANT-ID.
           ADD 1 TO WK-MERCHANTS-PROCESSED.
           IF WK-TXN-COUNT = ZERO
               GO TO 3000-EXIT.
           PERFORM 3150-APPLY-LOOKBACK-WINDOW THRU 3150-EXIT.
           IF WK-EFFECTIVE-COUNT = ZERO
               GO TO 3000-EXIT.
           PERFORM 3200-COMPUTE-ALL-SCORES THRU 3200-EXIT.
           PERFORM 3900-COMPOSITE-SCORE THRU 3900-EXIT.
           PERFORM 3950-WRITE-RISK-RECORD THRU 3950-EXIT.
       3000-EXIT.
           EXIT.
       3100-LOAD-MERCHANT-TXNS.
           ADD 1 TO WK-TXN-COUNT.
           IF WK-TXN-COUNT > 2000
               MOVE 2000 TO WK-TXN-COUNT
               GO TO 3100-SKIP-STORE.
           MOVE VTX-DATE-NUM TO WK-TXN-DATE-NUM(WK-TXN-COUNT).
           MOVE VTX-TIME-NUM TO WK-TXN-TIME-NUM(WK-TXN-COUNT).
           MOVE VTX-AMOUNT TO WK-TXN-AMOUNT(WK-TXN-COUNT).
           MOVE VTX-PAYMENT-METHOD TO
               WK-TXN-PAYMENT-MTHD(WK-TXN-COUNT).
           MOVE VTX-CUSTOMER-ID TO WK-TXN-CUSTOMER-ID(WK-TXN-COUNT).
           MOVE VTX-DEVICE-ID TO WK-TXN-DEVICE-ID(WK-TXN-COUNT).
           MOVE VTX-CUSTOMER-LOCATION TO
               WK-TXN-CUST-LOC(WK-TXN-COUNT).
           MOVE VTX-DATE-NUM TO WK-CONV-DATE-NUM.
           MOVE VTX-TIME-NUM TO WK-CONV-TIME-NUM.
           PERFORM 9800-CALC-JULIAN-DAY THRU 9800-EXIT.
           MOVE WK-JULIAN-RESULT TO WK-TXN-JULIAN-DAY(WK-TXN-COUNT).
           COMPUTE WK-TXN-SECONDS(WK-TXN-COUNT) =
               (WK-JULIAN-RESULT * 86400) + (WK-CALC-HH * 3600)
               + (WK-CALC-MN * 60) + WK-CALC-SS.
           COMPUTE WK-TXN-HOUR-KEY(WK-TXN-COUNT) =
               (WK-TXN-DATE-NUM(WK-TXN-COUNT) * 100) + WK-CALC-HH.
       3100-SKIP-STORE.
           ADD 1 TO WK-TOTAL-TXN-READ.
           PERFORM 2900-READ-TXN THRU 2900-EXIT.
       3100-EXIT.
           EXIT.
       3150-APPLY-LOOKBACK-WINDOW.
           MOVE WK-TXN-JULIAN-DAY(WK-TXN-COUNT) TO WK-MAX-JULIAN.
           IF WK-MAX-JULIAN NOT < WK-LOOKBACK-DAYS
               COMPUTE WK-CUTOFF-JULIAN =
                   WK-MAX-JULIAN - WK-LOOKBACK-DAYS + 1
           ELSE
               MOVE 1 TO WK-CUTOFF-JULIAN.
           MOVE 1 TO WK-WINDOW-START-SUB.
       3151-WINDOW-SCAN.
           IF WK-WINDOW-START-SUB > WK-TXN-COUNT
               GO TO 3150-DONE.
           IF WK-TXN-JULIAN-DAY(WK-WINDOW-START-SUB) NOT <
                   WK-CUTOFF-JULIAN
               GO TO 3150-DONE.
           ADD 1 TO WK-WINDOW-START-SUB.
           GO TO 3151-WINDOW-SCAN.
       3150-DONE.
           COMPUTE WK-EFFECTIVE-COUNT =
               WK-TXN-COUNT - WK-WINDOW-START-SUB + 1.
       3150-EXIT.
           EXIT.
       2900-READ-TXN.
           READ VALID-TXN-FILE
               AT END
                   MOVE "Y" TO WK-TXN-EOF-SW.
       2900-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  SCORE COMPUTATION DRIVER
      *---------------------------------------------------------------
       3200-COMPUTE-ALL-SCORES.
           PERFORM 3210-LATE-NIGHT-SCORE THRU 3210-EXIT.
           PERFORM 3220-BUILD-HOUR-BUCKETS THRU 3220-EXIT.
           PERFORM 3230-SUDDEN-SPIKE-SCORE THRU 3230-EXIT.
           PERFORM 3240-VELOCITY-ABUSE-SCORE THRU 3240-EXIT.
           PERFORM 3250-DEVICE-SWITCH-SCORE THRU 3250-EXIT.
           PERFORM 3260-LOCATION-HOP-SCORE THRU 3260-EXIT.
           PERFORM 3265-PAYMENT-CYCLE-SCORE THRU 3265-EXIT.
           PERFORM 3270-ROUND-AMOUNT-SCORE THRU 3270-EXIT.
           PERFORM 3280-CUST-CONCENTRATION-SCORE THRU 3280-EXIT.
       3200-EXIT.
           EXIT.
       3210-LATE-NIGHT-SCORE.
           MOVE ZERO TO WK-LATE-COUNT.
           MOVE WK-WINDOW-START-SUB TO WK-SUB-1.
       3211-LATE-LOOP.
           IF WK-SUB-1 > WK-TXN-COUNT
               GO TO 3212-LATE-DONE.
           DIVIDE WK-TXN-TIME-NUM(WK-SUB-1) BY 10000 GIVING
               WK-CALC-HH REMAINDER WK-CALC-REM1.
           IF WK-CALC-HH NOT < 22
               GO TO 3213-LATE-COUNT-IT.
           IF WK-CALC-HH NOT > 5
               GO TO 3214-LATE-SKIP.
       3213-LATE-COUNT-IT.
           ADD 1 TO WK-LATE-COUNT.
       3214-LATE-SKIP.
           ADD 1 TO WK-SUB-1.
           GO TO 3211-LATE-LOOP.
       3212-LATE-DONE.
           IF WK-EFFECTIVE-COUNT = ZERO
               MOVE ZERO TO WK-LATE-NIGHT-SCORE
               GO TO 3210-EXIT.
           COMPUTE WK-LATE-NIGHT-SCORE ROUNDED =
               WK-LATE-COUNT / WK-EFFECTIVE-COUNT.
       3210-EXIT.
           EXIT.
       3220-BUILD-HOUR-BUCKETS.
           MOVE ZERO TO WK-BUCKET-TOTAL.
           MOVE WK-WINDOW-START-SUB TO WK-SUB-1.
       3221-BUCKET-LOOP.
           IF WK-SUB-1 > WK-TXN-COUNT
               GO TO 3220-EXIT.
           IF WK-BUCKET-TOTAL = ZERO
               GO TO 3225-NEW-BUCKET.
           IF WK-TXN-HOUR-KEY(WK-SUB-1) = WK-BKT-KEY(WK-BUCKET-TOTAL)
               GO TO 3226-SAME-BUCKET.
       3225-NEW-BUCKET.
           ADD 1 TO WK-BUCKET-TOTAL.
           MOVE WK-TXN-HOUR-KEY(WK-SUB-1) TO
               WK-BKT-KEY(WK-BUCKET-TOTAL).
           MOVE WK-SUB-1 TO WK-BKT-START-SUB(WK-BUCKET-TOTAL).
           MOVE WK-SUB-1 TO WK-BKT-END-SUB(WK-BUCKET-TOTAL).
           MOVE 1 TO WK-BKT-CNT(WK-BUCKET-TOTAL).
           GO TO 3227-NEXT-ITEM.
       3226-SAME-BUCKET.
           MOVE WK-SUB-1 TO WK-BKT-END-SUB(WK-BUCKET-TOTAL).
           ADD 1 TO WK-BKT-CNT(WK-BUCKET-TOTAL).
       3227-NEXT-ITEM.
           ADD 1 TO WK-SUB-1.
           GO TO 3221-BUCKET-LOOP.
       3220-EXIT.
           EXIT.
       3230-SUDDEN-SPIKE-SCORE.
           IF WK-BUCKET-TOTAL = ZERO
               MOVE ZERO TO WK-SUDDEN-SPIKE-SCORE
               GO TO 3230-EXIT.
           MOVE ZERO TO WK-BKT-SUM.
           MOVE ZERO TO WK-BKT-SUMSQ.
           MOVE ZERO TO WK-BKT-MAX-COUNT.
           MOVE 1 TO WK-SUB-1.
       3231-SPIKE-SUM-LOOP.
           IF WK-SUB-1 > WK-BUCKET-TOTAL
               GO TO 3232-SPIKE-SUM-DONE.
           ADD WK-BKT-CNT(WK-SUB-1) TO WK-BKT-SUM.
           COMPUTE WK-BKT-SUMSQ = WK-BKT-SUMSQ +
               (WK-BKT-CNT(WK-SUB-1) * WK-BKT-CNT(WK-SUB-1)).
           IF WK-BKT-CNT(WK-SUB-1) > WK-BKT-MAX-COUNT
               MOVE WK-BKT-CNT(WK-SUB-1) TO WK-BKT-MAX-COUNT.
           ADD 1 TO WK-SUB-1.
           GO TO 3231-SPIKE-SUM-LOOP.
       3232-SPIKE-SUM-DONE.
           COMPUTE WK-BKT-MEAN ROUNDED =
               WK-BKT-SUM / WK-BUCKET-TOTAL.
           COMPUTE WK-SQRT-INPUT = (WK-BKT-SUMSQ / WK-BUCKET-TOTAL)
               - (WK-BKT-MEAN * WK-BKT-MEAN).
           IF WK-SQRT-INPUT < ZERO
               MOVE ZERO TO WK-SQRT-INPUT.
           PERFORM 9850-COMPUTE-SQRT THRU 9850-EXIT.
           MOVE WK-SQRT-RESULT TO WK-BKT-STD.
           IF WK-BKT-STD = ZERO
               MOVE ZERO TO WK-SUDDEN-SPIKE-SCORE
               GO TO 3230-EXIT.
           COMPUTE WK-SPIKE-Z ROUNDED =
               (WK-BKT-MAX-COUNT - WK-BKT-MEAN) / WK-BKT-STD.
           IF WK-SPIKE-Z < ZERO
               MOVE ZERO TO WK-SPIKE-Z.
           COMPUTE WK-SUDDEN-SPIKE-SCORE ROUNDED = WK-SPIKE-Z / 3.
           IF WK-SUDDEN-SPIKE-SCORE > 1
               MOVE 1 TO WK-SUDDEN-SPIKE-SCORE.
       3230-EXIT.
           EXIT.
       3240-VELOCITY-ABUSE-SCORE.
           IF WK-EFFECTIVE-COUNT < 2
               MOVE ZERO TO WK-VELOCITY-ABUSE-SCORE
               GO TO 3240-EXIT.
           MOVE ZERO TO WK-GAP-COUNT.
           MOVE ZERO TO WK-GAP-SUM.
           MOVE ZERO TO WK-GAP-SUMSQ.
           COMPUTE WK-SUB-1 = WK-WINDOW-START-SUB + 1.
       3241-GAP-LOOP.
           IF WK-SUB-1 > WK-TXN-COUNT
               GO TO 3242-GAP-DONE.
           COMPUTE WK-GAP-VALUE = WK-TXN-SECONDS(WK-SUB-1)
               - WK-TXN-SECONDS(WK-SUB-1 - 1).
           IF WK-GAP-VALUE NOT > ZERO
               GO TO 3243-GAP-SKIP.
           ADD 1 TO WK-GAP-COUNT.
           ADD WK-GAP-VALUE TO WK-GAP-SUM.
           COMPUTE WK-GAP-SUMSQ = WK-GAP-SUMSQ +
               (WK-GAP-VALUE * WK-GAP-VALUE).
       3243-GAP-SKIP.
           ADD 1 TO WK-SUB-1.
           GO TO 3241-GAP-LOOP.
       3242-GAP-DONE.
           IF WK-GAP-COUNT = ZERO
               MOVE ZERO TO WK-VELOCITY-ABUSE-SCORE
               GO TO 3240-EXIT.
           COMPUTE WK-GAP-MEAN ROUNDED =
               WK-GAP-SUM / WK-GAP-COUNT.
           IF WK-GAP-MEAN = ZERO
               MOVE 1 TO WK-VELOCITY-ABUSE-SCORE
               GO TO 3240-EXIT.
           COMPUTE WK-SQRT-INPUT = (WK-GAP-SUMSQ / WK-GAP-COUNT)
               - (WK-GAP-MEAN * WK-GAP-MEAN).
           IF WK-SQRT-INPUT < ZERO
               MOVE ZERO TO WK-SQRT-INPUT.
           PERFORM 9850-COMPUTE-SQRT THRU 9850-EXIT.
           COMPUTE WK-GAP-CV ROUNDED = WK-SQRT-RESULT / WK-GAP-MEAN.
           COMPUTE WK-EXP-X = 2 - WK-GAP-CV.
           PERFORM 9800-COMPUTE-EPOWER THRU 9800-EXIT.
           COMPUTE WK-VELOCITY-ABUSE-SCORE ROUNDED =
               1 / (1 + WK-EXP-RESULT).
       3240-EXIT.
           EXIT.
       3250-DEVICE-SWITCH-SCORE.
           MOVE ZERO TO WK-MAX-DEVICE-DISTINCT.
           MOVE 1 TO WK-BUCKET-SUB.
       3251-DEVICE-BUCKET-LOOP.
           IF WK-BUCKET-SUB > WK-BUCKET-TOTAL
               GO TO 3252-DEVICE-BUCKET-DONE.
           MOVE ZERO TO WK-DIST-COUNT.
           MOVE WK-BKT-START-SUB(WK-BUCKET-SUB) TO WK-SUB-2.
       3253-DEVICE-ITEM-LOOP.
           IF WK-SUB-2 > WK-BKT-END-SUB(WK-BUCKET-SUB)
               GO TO 3254-DEVICE-ITEM-DONE.
           MOVE SPACES TO WK-DIST-VALUE.
           MOVE WK-TXN-DEVICE-ID(WK-SUB-2) TO WK-DIST-VALUE(1:12).
           PERFORM 9860-ADD-DISTINCT-VALUE THRU 9860-EXIT.
           ADD 1 TO WK-SUB-2.
           GO TO 3253-DEVICE-ITEM-LOOP.
       3254-DEVICE-ITEM-DONE.
           IF WK-DIST-COUNT > WK-MAX-DEVICE-DISTINCT
               MOVE WK-DIST-COUNT TO WK-MAX-DEVICE-DISTINCT.
           ADD 1 TO WK-BUCKET-SUB.
           GO TO 3251-DEVICE-BUCKET-LOOP.
       3252-DEVICE-BUCKET-DONE.
           COMPUTE WK-DEVICE-SWITCH-SCORE ROUNDED =
               WK-MAX-DEVICE-DISTINCT / 5.
           IF WK-DEVICE-SWITCH-SCORE > 1
               MOVE 1 TO WK-DEVICE-SWITCH-SCORE.
       3250-EXIT.
           EXIT.
       3260-LOCATION-HOP-SCORE.
           MOVE ZERO TO WK-MAX-LOCATION-DISTINCT.
           MOVE 1 TO WK-BUCKET-SUB.
       3261-LOC-BUCKET-LOOP.
           IF WK-BUCKET-SUB > WK-BUCKET-TOTAL
               GO TO 3262-LOC-BUCKET-DONE.
           MOVE ZERO TO WK-DIST-COUNT.
           MOVE WK-BKT-START-SUB(WK-BUCKET-SUB) TO WK-SUB-2.
       3263-LOC-ITEM-LOOP.
           IF WK-SUB-2 > WK-BKT-END-SUB(WK-BUCKET-SUB)
               GO TO 3264-LOC-ITEM-DONE.
           MOVE WK-TXN-CUST-LOC(WK-SUB-2) TO WK-DIST-VALUE.
           PERFORM 9860-ADD-DISTINCT-VALUE THRU 9860-EXIT.
           ADD 1 TO WK-SUB-2.
           GO TO 3263-LOC-ITEM-LOOP.
       3264-LOC-ITEM-DONE.
           IF WK-DIST-COUNT > WK-MAX-LOCATION-DISTINCT
               MOVE WK-DIST-COUNT TO WK-MAX-LOCATION-DISTINCT.
           ADD 1 TO WK-BUCKET-SUB.
           GO TO 3261-LOC-BUCKET-LOOP.
       3262-LOC-BUCKET-DONE.
           COMPUTE WK-LOCATION-HOP-SCORE ROUNDED =
               WK-MAX-LOCATION-DISTINCT / 3.
           IF WK-LOCATION-HOP-SCORE > 1
               MOVE 1 TO WK-LOCATION-HOP-SCORE.
       3260-EXIT.
           EXIT.
       3265-PAYMENT-CYCLE-SCORE.
           MOVE ZERO TO WK-MAX-PAYMENT-DISTINCT.
           MOVE 1 TO WK-BUCKET-SUB.
       3266-PAY-BUCKET-LOOP.
           IF WK-BUCKET-SUB > WK-BUCKET-TOTAL
               GO TO 3267-PAY-BUCKET-DONE.
           MOVE ZERO TO WK-DIST-COUNT.
           MOVE WK-BKT-START-SUB(WK-BUCKET-SUB) TO WK-SUB-2.
       3268-PAY-ITEM-LOOP.
           IF WK-SUB-2 > WK-BKT-END-SUB(WK-BUCKET-SUB)
               GO TO 3269-PAY-ITEM-DONE.
           MOVE WK-TXN-PAYMENT-MTHD(WK-SUB-2) TO WK-DIST-VALUE.
           PERFORM 9860-ADD-DISTINCT-VALUE THRU 9860-EXIT.
           ADD 1 TO WK-SUB-2.
           GO TO 3268-PAY-ITEM-LOOP.
       3269-PAY-ITEM-DONE.
           IF WK-DIST-COUNT > WK-MAX-PAYMENT-DISTINCT
               MOVE WK-DIST-COUNT TO WK-MAX-PAYMENT-DISTINCT.
           ADD 1 TO WK-BUCKET-SUB.
           GO TO 3266-PAY-BUCKET-LOOP.
       3267-PAY-BUCKET-DONE.
           COMPUTE WK-PAYMENT-CYCLE-SCORE ROUNDED =
               WK-MAX-PAYMENT-DISTINCT / 4.
           IF WK-PAYMENT-CYCLE-SCORE > 1
               MOVE 1 TO WK-PAYMENT-CYCLE-SCORE.
       3265-EXIT.
           EXIT.
       3270-ROUND-AMOUNT-SCORE.
           MOVE ZERO TO WK-ROUND-COUNT.
           MOVE WK-WINDOW-START-SUB TO WK-SUB-1.
       3271-ROUND-LOOP.
           IF WK-SUB-1 > WK-TXN-COUNT
               GO TO 3272-ROUND-DONE.
           DIVIDE WK-TXN-AMOUNT(WK-SUB-1) BY 100 GIVING WK-RND-QUOT
               REMAINDER WK-RND-REM.
           IF WK-RND-REM NOT = ZERO
               GO TO 3273-ROUND-SKIP.
           ADD 1 TO WK-ROUND-COUNT.
       3273-ROUND-SKIP.
           ADD 1 TO WK-SUB-1.
           GO TO 3271-ROUND-LOOP.
       3272-ROUND-DONE.
           IF WK-EFFECTIVE-COUNT = ZERO
               MOVE ZERO TO WK-ROUND-AMOUNT-SCORE
               GO TO 3270-EXIT.
           COMPUTE WK-ROUND-AMOUNT-SCORE ROUNDED =
               WK-ROUND-COUNT / WK-EFFECTIVE-COUNT.
       3270-EXIT.
           EXIT.
       3280-CUST-CONCENTRATION-SCORE.
           MOVE ZERO TO WK-CUST-CONC-TOTAL.
           MOVE WK-WINDOW-START-SUB TO WK-SUB-1.
       3281-CONC-BUILD-LOOP.
           IF WK-SUB-1 > WK-TXN-COUNT
               GO TO 3282-CONC-BUILD-DONE.
           PERFORM 3283-ADD-CONC-CUSTOMER THRU 3283-EXIT.
           ADD 1 TO WK-SUB-1.
           GO TO 3281-CONC-BUILD-LOOP.
       3282-CONC-BUILD-DONE.
           IF WK-CUST-CONC-TOTAL < 2
               MOVE ZERO TO WK-CUST-CONCENTRATION-SCORE
               GO TO 3280-EXIT.
           PERFORM 3285-SORT-CONC-TABLE THRU 3285-EXIT.
           MOVE ZERO TO WK-CONC-TOTAL-TXN.
           MOVE 1 TO WK-SUB-1.
       3286-CONC-SUM-LOOP.
           IF WK-SUB-1 > WK-CUST-CONC-TOTAL
               GO TO 3287-CONC-SUM-DONE.
           ADD WK-CUST-CONC-CNT(WK-SUB-1) TO WK-CONC-TOTAL-TXN.
           ADD 1 TO WK-SUB-1.
           GO TO 3286-CONC-SUM-LOOP.
       3287-CONC-SUM-DONE.
           MOVE ZERO TO WK-GINI-NUMERATOR.
           MOVE 1 TO WK-SUB-1.
       3288-GINI-LOOP.
           IF WK-SUB-1 > WK-CUST-CONC-TOTAL
               GO TO 3289-GINI-DONE.
           COMPUTE WK-GINI-TERM =
               ((2 * WK-SUB-1) - WK-CUST-CONC-TOTAL - 1)
               * WK-CUST-CONC-CNT(WK-SUB-1).
           ADD WK-GINI-TERM TO WK-GINI-NUMERATOR.
           ADD 1 TO WK-SUB-1.
           GO TO 3288-GINI-LOOP.
       3289-GINI-DONE.
           COMPUTE WK-CUST-CONCENTRATION-SCORE ROUNDED =
               WK-GINI-NUMERATOR /
               (WK-CUST-CONC-TOTAL * WK-CONC-TOTAL-TXN).
           IF WK-CUST-CONCENTRATION-SCORE > 1
               MOVE 1 TO WK-CUST-CONCENTRATION-SCORE.
           IF WK-CUST-CONCENTRATION-SCORE < ZERO
               MOVE ZERO TO WK-CUST-CONCENTRATION-SCORE.
       3280-EXIT.
           EXIT.
       3283-ADD-CONC-CUSTOMER.
           MOVE "N" TO WK-CONC-FOUND-SW.
           MOVE 1 TO WK-SUB-3.
       3283-A-SEARCH.
           IF WK-SUB-3 > WK-CUST-CONC-TOTAL
               GO TO 3283-B-SEARCH-DONE.
           IF WK-CUST-CONC-ID(WK-SUB-3) = WK-TXN-CUSTOMER-ID(WK-SUB-1)
               ADD 1 TO WK-CUST-CONC-CNT(WK-SUB-3)
               MOVE "Y" TO WK-CONC-FOUND-SW
               GO TO 3283-B-SEARCH-DONE.
           ADD 1 TO WK-SUB-3.
           GO TO 3283-A-SEARCH.
       3283-B-SEARCH-DONE.
           IF WK-CONC-FOUND-SW = "Y"
               GO TO 3283-EXIT.
           ADD 1 TO WK-CUST-CONC-TOTAL.
           MOVE WK-TXN-CUSTOMER-ID(WK-SUB-1) TO
               WK-CUST-CONC-ID(WK-CUST-CONC-TOTAL).
           MOVE 1 TO WK-CUST-CONC-CNT(WK-CUST-CONC-TOTAL).
       3283-EXIT.
           EXIT.
       3285-SORT-CONC-TABLE.
           COMPUTE WK-SORT-LIMIT = WK-CUST-CONC-TOTAL - 1.
           MOVE 1 TO WK-SORT-PASS.
       3285-A-PASS-LOOP.
           IF WK-SORT-PASS > WK-SORT-LIMIT
               GO TO 3285-EXIT.
           MOVE 1 TO WK-SUB-1.
       3285-B-COMPARE-LOOP.
           COMPUTE WK-SORT-BOUND = WK-CUST-CONC-TOTAL - WK-SORT-PASS.
           IF WK-SUB-1 > WK-SORT-BOUND
               GO TO 3285-C-PASS-DONE.
           IF WK-CUST-CONC-CNT(WK-SUB-1) NOT >
                   WK-CUST-CONC-CNT(WK-SUB-1 + 1)
               GO TO 3285-D-NO-SWAP.
           MOVE WK-CUST-CONC-ENTRY(WK-SUB-1) TO WK-SORT-TEMP.
           MOVE WK-CUST-CONC-ENTRY(WK-SUB-1 + 1) TO
               WK-CUST-CONC-ENTRY(WK-SUB-1).
           MOVE WK-SORT-TEMP TO WK-CUST-CONC-ENTRY(WK-SUB-1 + 1).
       3285-D-NO-SWAP.
           ADD 1 TO WK-SUB-1.
           GO TO 3285-B-COMPARE-LOOP.
       3285-C-PASS-DONE.
           ADD 1 TO WK-SORT-PASS.
           GO TO 3285-A-PASS-LOOP.
       3285-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  COMPOSITE SCORE AND OUTPUT
      *---------------------------------------------------------------
       3900-COMPOSITE-SCORE.
           COMPUTE WK-COMPOSITE-SCORE ROUNDED =
               (WK-LATE-NIGHT-SCORE * 0.15)
               + (WK-SUDDEN-SPIKE-SCORE * 0.15)
               + (WK-VELOCITY-ABUSE-SCORE * 0.15)
               + (WK-DEVICE-SWITCH-SCORE * 0.10)
               + (WK-LOCATION-HOP-SCORE * 0.10)
               + (WK-PAYMENT-CYCLE-SCORE * 0.10)
               + (WK-ROUND-AMOUNT-SCORE * 0.10)
               + (WK-CUST-CONCENTRATION-SCORE * 0.15).
           IF WK-COMPOSITE-SCORE > 1
               ADD 1 TO WK-CALC-ERROR-CNT
               DISPLAY "MRA.R00102 - CALC ERROR MERCHANT "
                   WK-BREAK-MERCHANT-ID
               MOVE 1 TO WK-COMPOSITE-SCORE.
           IF WK-COMPOSITE-SCORE > .5
               ADD 1 TO WK-HIGH-RISK-CNT.
       3900-EXIT.
           EXIT.
       3950-WRITE-RISK-RECORD.
           MOVE WK-BREAK-MERCHANT-ID TO RSK-MERCHANT-ID.
           MOVE WK-RUN-DATE-NUM TO RSK-CALC-DATE-NUM.
           MOVE WK-LATE-NIGHT-SCORE TO RSK-LATE-NIGHT-SCORE.
           MOVE WK-SUDDEN-SPIKE-SCORE TO RSK-SUDDEN-SPIKE-SCORE.
           MOVE WK-VELOCITY-ABUSE-SCORE TO RSK-VELOCITY-ABUSE-SCORE.
           MOVE WK-DEVICE-SWITCH-SCORE TO RSK-DEVICE-SWITCH-SCORE.
           MOVE WK-LOCATION-HOP-SCORE TO RSK-LOCATION-HOP-SCORE.
           MOVE WK-PAYMENT-CYCLE-SCORE TO RSK-PAYMENT-CYCLE-SCORE.
           MOVE WK-ROUND-AMOUNT-SCORE TO RSK-ROUND-AMOUNT-SCORE.
           MOVE WK-CUST-CONCENTRATION-SCORE TO
               RSK-CUST-CONCENTRATION-SCORE.
           MOVE WK-COMPOSITE-SCORE TO RSK-COMPOSITE-RISK-SCORE.
           WRITE RISK-METRICS-RECORD.
       3950-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  SHARED SUBROUTINES
      *---------------------------------------------------------------
       9800-CALC-JULIAN-DAY.
           DIVIDE WK-CONV-TIME-NUM BY 10000 GIVING WK-CALC-HH
               REMAINDER WK-CALC-REM1.
           DIVIDE WK-CALC-REM1 BY 100 GIVING WK-CALC-MN
               REMAINDER WK-CALC-SS.
           DIVIDE WK-CONV-DATE-NUM BY 10000 GIVING WK-CONV-CCYY
               REMAINDER WK-CONV-MMDD.
           DIVIDE WK-CONV-MMDD BY 100 GIVING WK-CONV-MM
               REMAINDER WK-CONV-DD.
           COMPUTE WK-CONV-Y1 = WK-CONV-CCYY - 1.
           DIVIDE WK-CONV-Y1 BY 4 GIVING WK-CONV-LEAP4
               REMAINDER WK-CONV-R4.
           DIVIDE WK-CONV-Y1 BY 100 GIVING WK-CONV-LEAP100
               REMAINDER WK-CONV-R100.
           DIVIDE WK-CONV-Y1 BY 400 GIVING WK-CONV-LEAP400
               REMAINDER WK-CONV-R400.
           DIVIDE WK-CONV-CCYY BY 4 GIVING WK-CONV-Q4
               REMAINDER WK-CONV-R4.
           DIVIDE WK-CONV-CCYY BY 100 GIVING WK-CONV-Q100
               REMAINDER WK-CONV-R100.
           DIVIDE WK-CONV-CCYY BY 400 GIVING WK-CONV-Q400
               REMAINDER WK-CONV-R400.
           MOVE "N" TO WK-CONV-LEAP-SW.
           IF WK-CONV-R4 NOT = ZERO
               GO TO 9801-NOT-LEAP.
           IF WK-CONV-R100 NOT = ZERO
               GO TO 9802-IS-LEAP.
           IF WK-CONV-R400 NOT = ZERO
               GO TO 9801-NOT-LEAP.
       9802-IS-LEAP.
           MOVE "Y" TO WK-CONV-LEAP-SW.
       9801-NOT-LEAP.
           MOVE WK-CUM-DAYS(WK-CONV-MM) TO WK-CONV-CUM-DAYS.
           IF WK-CONV-MM > 2 AND WK-CONV-IS-LEAP
               ADD 1 TO WK-CONV-CUM-DAYS.
           COMPUTE WK-JULIAN-RESULT =
               (WK-CONV-CCYY * 365) + WK-CONV-LEAP4 - WK-CONV-LEAP100
               + WK-CONV-LEAP400 + WK-CONV-CUM-DAYS + WK-CONV-DD.
       9800-EXIT.
           EXIT.
       9850-COMPUTE-SQRT.
           IF WK-SQRT-INPUT = ZERO
               MOVE ZERO TO WK-SQRT-RESULT
               GO TO 9850-EXIT.
           MOVE WK-SQRT-INPUT TO WK-SQRT-X.
           DIVIDE WK-SQRT-X BY 2 GIVING WK-SQRT-X.
           IF WK-SQRT-X = ZERO
               MOVE 1 TO WK-SQRT-X.
           MOVE 1 TO WK-SQRT-K.
       9860-SQRT-LOOP.
           IF WK-SQRT-K > 25
               GO TO 9850-DONE.
           COMPUTE WK-SQRT-X ROUNDED =
               (WK-SQRT-X + (WK-SQRT-INPUT / WK-SQRT-X)) / 2.
           ADD 1 TO WK-SQRT-K.
           GO TO 9860-SQRT-LOOP.
       9850-DONE.
           MOVE WK-SQRT-X TO WK-SQRT-RESULT.
       9850-EXIT.
           EXIT.
       9800-COMPUTE-EPOWER.
           IF WK-EXP-X < -8
               MOVE ZERO TO WK-EXP-RESULT
               GO TO 9800-EXIT.
           MOVE 1 TO WK-EXP-TERM.
           MOVE 1 TO WK-EXP-RESULT.
           MOVE 1 TO WK-EXP-K.
       9810-EPOWER-LOOP.
           IF WK-EXP-K > 30
               GO TO 9800-EXIT.
           COMPUTE WK-EXP-TERM ROUNDED =
               WK-EXP-TERM * WK-EXP-X / WK-EXP-K.
           ADD WK-EXP-TERM TO WK-EXP-RESULT.
           ADD 1 TO WK-EXP-K.
           GO TO 9810-EPOWER-LOOP.
       9800-EXIT.
           EXIT.
       9860-ADD-DISTINCT-VALUE.
           MOVE "N" TO WK-DIST-FOUND-SW.
           MOVE 1 TO WK-DIST-SUB.
       9861-DIST-SEARCH-LOOP.
           IF WK-DIST-SUB > WK-DIST-COUNT
               GO TO 9862-DIST-SEARCH-DONE.
           IF WK-DIST-TABLE(WK-DIST-SUB) = WK-DIST-VALUE
               MOVE "Y" TO WK-DIST-FOUND-SW
               GO TO 9862-DIST-SEARCH-DONE.
           ADD 1 TO WK-DIST-SUB.
           GO TO 9861-DIST-SEARCH-LOOP.
       9862-DIST-SEARCH-DONE.
           IF WK-DIST-FOUND
               GO TO 9860-EXIT.
           ADD 1 TO WK-DIST-COUNT.
           MOVE WK-DIST-VALUE TO WK-DIST-TABLE(WK-DIST-COUNT).
       9860-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  END OF RUN
      *---------------------------------------------------------------
       8000-TERMINATE.
           CLOSE VALID-TXN-FILE RISK-METRICS-FILE.
           DISPLAY "MRA.R00102 - MERCHANTS PROCESSED "
               WK-MERCHANTS-PROCESSED.
           DISPLAY "MRA.R00102 - TXNS READ           "
               WK-TOTAL-TXN-READ.
           DISPLAY "MRA.R00102 - HIGH RISK MERCHANTS  "
               WK-HIGH-RISK-CNT.
           DISPLAY "MRA.R00102 - CALC ERRORS          "
               WK-CALC-ERROR-CNT.
           DISPLAY "MRA.R00102 - RISK CALCULATOR RUN COMPLETE".
       8000-EXIT.
           EXIT.
       9900-ABEND-RUN.
           DISPLAY "MRA.R00102 - ABNORMAL TERMINATION".
           STOP RUN.
