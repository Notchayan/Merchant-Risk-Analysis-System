       IDENTIFICATION DIVISION.
       PROGRAM-ID.    MERCHANT-MASTER-RECORD.
       AUTHOR.        D. KOVACH.
       INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.
       DATE-WRITTEN.  03/14/1987.
       DATE-COMPILED. 03/14/1987.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      *  THIS MEMBER IS THE TARGET-TABLE COPYBOOK FOR THE MERCHANT
      *  MASTER FILE (MER-MASTER-DD).  IT IS THE RECORD OF RECORD FOR
      *  BOTH THE VALIDATOR JOB (MRA.R00101) AND THE RISK CALCULATOR
      *  JOB (MRA.R00102).  DO NOT CHANGE FIELD LENGTHS WITHOUT
      *  RUNNING THE DOWNSTREAM IMPACT CHECK - THE RECFM IS FIXED 259.
      *---------------------------------------------------------------
      *  CHANGE LOG
      *  ----------
      *  DATE       BY   REQUEST    DESCRIPTION
      *  ---------- ---- ---------- ----------------------------------
      *  03/14/1987 DK   CR-0041    ORIGINAL LAYOUT - MERCHANT MASTER.
      *  09/02/1988 DK   CR-0119    ADDED EPFO-STATUS-CDE PER STATUTORY
      *                             FILING REQUIREMENT.
      *  01/17/1990 RE   CR-0203    WIDENED BUSINESS-NAME 30 TO 40.
      *  06/05/1991 RE   CR-0247    ADDED BUSINESS-MODEL-CDE (ONLINE/
      *                             OFFLINE/HYBRID) FOR RISK SCORING.
      *  11/23/1992 MT   CR-0301    ADDED PRODUCT-CATEGORY.
      *  04/09/1994 SW   CR-0355    SPLIT REGISTERED-ADDR CITY/STATE
      *                             OUT OF FREE-FORM ADDRESS BLOCK.
      *  08/30/1995 SW   CR-0388    ADDED REPORTED-REVENUE-AMT AND
      *                             EMPLOYEE-CNT FOR SEGMENT SCORING.
      *  02/11/1997 PO   CR-0412    ADDED RESERVED-EXPANSION-AREA SO
      *                             NEXT ADD DOES NOT RESIZE RECORD.
      *  10/06/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - REGISTRA-
      *                             TION-DTE CONFIRMED CENTURY-SAFE
      *                             (CC/YY QUAD, NO 2-DIGIT YEAR MATH
      *                             ELSEWHERE IN THIS MEMBER).
      *  03/02/1999 LF   Y2K-0009   Y2K SIGN-OFF - NO FURTHER CHANGE.
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS MER-NUMERIC-CLASS IS "0123456789".
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT MERCHANT-MASTER-RECORD ASSIGN TO MERFILE01.
       DATA DIVISION.
       FILE SECTION.
       FD  MERCHANT-MASTER-RECORD
           LABEL RECORD STANDARD.
      *    RECFM = FIXED 259, ONE MERCHANT PER RECORD, KEYED BY
      *    MER-MERCHANT-ID ON THE SOURCE FILE.
       01  MERCHANT-MASTER-RECORD.
           05  MER-MERCHANT-ID            PIC X(08).
           05  MER-MERCHANT-ID-BRK REDEFINES MER-MERCHANT-ID.
               10  MER-ID-PREFIX-CDE      PIC X(01).
               10  MER-ID-SEQUENCE-NBR    PIC 9(07).
           05  MER-BUSINESS-NAME          PIC X(40).
           05  MER-BUSINESS-TYPE          PIC X(20).
           05  MER-REGISTRATION-DTE.
               10  MER-REGISTRATION-YYYY-DTE.
                   15  MER-REGISTRATION-CC-DTE
                                          PIC 9(02).
                   15  MER-REGISTRATION-YY-DTE
                                          PIC 9(02).
               10  MER-REGISTRATION-MM-DTE
                                          PIC 9(02).
               10  MER-REGISTRATION-DD-DTE
                                          PIC 9(02).
           05  MER-REGISTRATION-DTE-NUM REDEFINES
               MER-REGISTRATION-DTE       PIC 9(08).
           05  MER-BUSINESS-MODEL-CDE     PIC X(07).
               88  MER-MODEL-ONLINE          VALUE "Online ".
               88  MER-MODEL-OFFLINE         VALUE "Offline".
               88  MER-MODEL-HYBRID          VALUE "Hybrid ".
           05  MER-PRODUCT-CATEGORY       PIC X(20).
           05  MER-AVG-TICKET-SIZE-AMT    PIC 9(07)V99.
           05  MER-GST-STATUS-CDE         PIC X(01).
               88  MER-GST-REGISTERED        VALUE "Y".
               88  MER-GST-NOT-REGISTERED    VALUE "N".
           05  MER-EPFO-STATUS-CDE        PIC X(01).
               88  MER-EPFO-REGISTERED       VALUE "Y".
               88  MER-EPFO-NOT-REGISTERED   VALUE "N".
           05  MER-REGISTERED-ADDR        PIC X(60).
           05  MER-CITY-NM                PIC X(20).
           05  MER-STATE-NM               PIC X(20).
           05  MER-REPORTED-REVENUE-AMT   PIC 9(09)V99.
           05  MER-EMPLOYEE-CNT           PIC 9(07).
           05  MER-BANK-ACCOUNT-NBR       PIC X(20).
           05  MER-RESERVED-EXPANSION-AREA
                                          PIC X(06).
           05  MER-RESERVED-EXPANSION-VIEW REDEFINES
               MER-RESERVED-EXPANSION-AREA.
               10  MER-RESERVED-FLAG-1    PIC X(02).
               10  MER-RESERVED-FLAG-2    PIC X(02).
               10  MER-RESERVED-FLAG-3    PIC X(02).
           05  FILLER                     PIC X(01).
       WORKING-STORAGE SECTION.
       77  WS-MEMBER-EYECATCHER           PIC X(20)
                                          VALUE "MER.TIP01 LOADED".
       PROCEDURE DIVISION.
       0000-MEMBER-ENTRY.
      *    THIS MEMBER CARRIES NO EXECUTABLE LOGIC - IT EXISTS SO THE
      *    RECORD LAYOUT ABOVE CAN BE COMPILED STANDALONE FOR
      *    DOCUMENTATION AND COPIED INTO THE MRA JOBS AT MAINTENANCE
      *    TIME.
           STOP RUN.
