       IDENTIFICATION DIVISION.
       PROGRAM-ID.    MERCHANT-DAILY-SUMMARIZER.
       AUTHOR.        R. ESSANI.
       INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.
       DATE-WRITTEN.  06/21/1991.
       DATE-COMPILED. 06/21/1991.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      *  MRA.R00103 - PER-MERCHANT, PER-CALENDAR-DAY TRANSACTION
      *  SUMMARY.  READS THE CLEAN TRANSACTION WORK FILE BUILT BY THE
      *  VALIDATOR (MRA.R00101), CONTROL-BREAKS ON MERCHANT-ID PLUS
      *  TXN-DATE, AND WRITES ONE SUMMARY RECORD PER GROUP - COUNT,
      *  VOLUME, AVERAGE/MAX/MIN AMOUNT, DISTINCT CUSTOMER COUNT AND
      *  DISTINCT PAYMENT-METHOD COUNT.  A DAY WITH NO TRANSACTIONS
      *  SIMPLY NEVER APPEARS AS A GROUP AND PRODUCES NO RECORD.
      *---------------------------------------------------------------
      *  CHANGE LOG
      *  ----------
      *  DATE       BY   REQUEST    DESCRIPTION
      *  ---------- ---- ---------- ----------------------------------
      *  06/21/1991 RE   CR-0254    ORIGINAL PROGRAM - COUNT, VOLUME,
      *                             AVG/MAX/MIN AMOUNT PER DAY.
      *  11/25/1992 MT   CR-0308    ADDED UNIQUE-CUSTOMERS AND UNIQUE-
      *                             PAY-METHODS VIA LINEAR-SEARCH WORK
      *                             TABLES - NO SORT STEP FOR THIS, THE
      *                             DAY GROUPS ARE SMALL.
      *  08/30/1995 SW   CR-0391    WIDENED WK-DAY-TOTAL TO MATCH THE
      *                             SUM-TOTAL-VOLUME-AMT RESIZE IN
      *                             MDS.TIP04 (9 TO 11 INTEGER DIGITS).
      *  10/07/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - RUN-DATE
      *                             STAMP WINDOWED THE SAME AS
      *                             MRA.R00102.
      *  03/03/1999 LF   Y2K-0009   Y2K SIGN-OFF - NO FURTHER CHANGE.
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT VALID-TXN-FILE ASSIGN TO VTXNFIL1
               FILE STATUS IS WK-VTX-FILE-STATUS.
           SELECT SUMMARY-FILE ASSIGN TO SUMFILE1
               FILE STATUS IS WK-SUM-FILE-STATUS.
       DATA DIVISION.
       FILE SECTION.
       FD  VALID-TXN-FILE
           LABEL RECORD STANDARD.
      *    CLEAN TRANSACTION WORK FILE FROM MRA.R00101, RECFM = FIXED
      *    116, PRESORTED MERCHANT-ID/DATE/TIME.
       01  VALID-TXN-RECORD.
           05  VTX-TRANSACTION-ID         PIC X(15).
           05  VTX-MERCHANT-ID            PIC X(08).
           05  VTX-RECEIVER-MERCHANT-ID   PIC X(08).
           05  VTX-DATE-NUM               PIC 9(08).
           05  VTX-TIME-NUM               PIC 9(06).
           05  VTX-AMOUNT                 PIC 9(07)V99.
           05  VTX-PAYMENT-METHOD         PIC X(20).
           05  VTX-STATUS-CDE             PIC X(09).
           05  VTX-PRODUCT-CATEGORY       PIC X(20).
           05  VTX-PLATFORM               PIC X(15).
           05  VTX-CUSTOMER-LOCATION      PIC X(20).
           05  VTX-CUSTOMER-ID            PIC X(12).
           05  VTX-DEVICE-ID              PIC X(12).
           05  FILLER                     PIC X(12).
       FD  SUMMARY-FILE
           LABEL RECORD STANDARD.
      *    OUTPUT - RECFM = FIXED 072.  SEE MDS.TIP04 FOR THE
      *    DOCUMENTATION COPY OF THIS LAYOUT.
       01  MERCHANT-DAILY-SUMMARY-RECORD.
           05  SUM-MERCHANT-ID            PIC X(08).
           05  SUM-SUMMARY-DATE.
               10  SUM-SUMMARY-YYYY-DTE.
                   15  SUM-SUMMARY-CC-DTE PIC 9(02).
                   15  SUM-SUMMARY-YY-DTE PIC 9(02).
               10  SUM-SUMMARY-MM-DTE     PIC 9(02).
               10  SUM-SUMMARY-DD-DTE     PIC 9(02).
           05  SUM-SUMMARY-DATE-NUM REDEFINES SUM-SUMMARY-DATE
                                          PIC 9(08).
           05  SUM-TXN-COUNT              PIC 9(07).
           05  SUM-TOTAL-VOLUME-AMT       PIC 9(11)V99.
           05  SUM-AMOUNT-STATS.
               10  SUM-AVG-AMOUNT         PIC 9(07)V99.
               10  SUM-MAX-AMOUNT         PIC 9(07)V99.
               10  SUM-MIN-AMOUNT         PIC 9(07)V99.
           05  SUM-AMOUNT-STATS-TABLE REDEFINES SUM-AMOUNT-STATS.
               10  SUM-AMOUNT-STAT-ENTRY OCCURS 3 TIMES
                                          PIC 9(07)V99.
           05  SUM-UNIQUE-CUSTOMERS       PIC 9(05).
           05  SUM-UNIQUE-PAY-METHODS     PIC 9(03).
           05  FILLER                     PIC X(01).
       WORKING-STORAGE SECTION.
       77  WS-MEMBER-EYECATCHER           PIC X(20)
                                          VALUE "MRA.R00103 RUNNING".
       01  WK-FILE-STATUS-AREA.
           05  WK-VTX-FILE-STATUS         PIC X(02).
           05  WK-SUM-FILE-STATUS         PIC X(02).
           05  FILLER                     PIC X(04).
       01  WK-SWITCHES.
           05  WK-TXN-EOF-SW              PIC X(01) VALUE "N".
               88  TXN-EOF                   VALUE "Y".
           05  FILLER                     PIC X(01).
       01  WK-RUN-DATE-AREA.
           05  WK-RUN-CC                  PIC 9(02).
           05  WK-RUN-YY                  PIC 9(02).
           05  WK-RUN-MM                  PIC 9(02).
           05  WK-RUN-DD                  PIC 9(02).
           05  FILLER                     PIC X(01).
       01  WK-RUN-DATE-NUM REDEFINES WK-RUN-DATE-AREA
                                          PIC 9(08).
       01  WK-ACCEPT-DATE-AREA.
           05  WK-ACCEPT-YY               PIC 9(02).
           05  WK-ACCEPT-MM               PIC 9(02).
           05  WK-ACCEPT-DD               PIC 9(02).
           05  FILLER                     PIC X(01).
       01  WK-BREAK-MERCHANT-ID           PIC X(08).
       01  WK-BREAK-DATE-NUM              PIC 9(08).
       01  WK-DAY-ACCUM.
           05  WK-DAY-COUNT               PIC 9(07) COMP.
           05  WK-DAY-TOTAL               PIC 9(11)V99.
           05  WK-DAY-MAX                 PIC 9(07)V99.
           05  WK-DAY-MIN                 PIC 9(07)V99.
           05  FILLER                     PIC X(01).
       01  WK-COUNTERS.
           05  WK-TOTAL-TXN-READ          PIC 9(07) COMP.
           05  WK-DAYS-WRITTEN            PIC 9(07) COMP.
           05  WK-GRAND-TXN-COUNT         PIC 9(09) COMP.
           05  WK-GRAND-VOLUME            PIC 9(13)V99.
           05  FILLER                     PIC X(01).
      *---------------------------------------------------------------
      *  DISTINCT-VALUE WORK TABLES - RECLEARED AT EACH DAY BREAK.
      *  ONE FOR CUSTOMER-ID, ONE FOR PAYMENT-METHOD, SEARCHED
      *  LINEARLY - THIS COMPILER HAS NO SORT-IN-STORAGE VERB AND THE
      *  DAY GROUPS ARE SMALL ENOUGH THAT A SORT STEP WOULD BE
      *  OVERKILL.
      *---------------------------------------------------------------
       01  WK-CUST-DIST-AREA.
           05  WK-CUST-DIST-TABLE OCCURS 3000 TIMES
                                          PIC X(12).
           05  WK-CUST-DIST-COUNT         PIC 9(05) COMP.
           05  WK-CUST-DIST-VALUE         PIC X(12).
           05  WK-CUST-DIST-SUB           PIC 9(05) COMP.
           05  WK-CUST-DIST-FOUND-SW      PIC X(01).
               88  WK-CUST-DIST-FOUND        VALUE "Y".
           05  FILLER                     PIC X(01).
       01  WK-METHOD-DIST-AREA.
           05  WK-METHOD-DIST-TABLE OCCURS 50 TIMES
                                          PIC X(20).
           05  WK-METHOD-DIST-COUNT       PIC 9(03) COMP.
           05  WK-METHOD-DIST-VALUE       PIC X(20).
           05  WK-METHOD-DIST-SUB         PIC 9(03) COMP.
           05  WK-METHOD-DIST-FOUND-SW    PIC X(01).
               88  WK-METHOD-DIST-FOUND      VALUE "Y".
           05  FILLER                     PIC X(01).
       PROCEDURE DIVISION.
       0000-MAINLINE.
           PERFORM 1000-INITIALIZE THRU 1000-EXIT.
           PERFORM 4000-DAY-BREAK THRU 4000-EXIT
               UNTIL TXN-EOF.
           PERFORM 8000-TERMINATE THRU 8000-EXIT.
           STOP RUN.
       1000-INITIALIZE.
           OPEN INPUT VALID-TXN-FILE
                OUTPUT SUMMARY-FILE.
           IF WK-VTX-FILE-STATUS NOT = "00"
               DISPLAY "MRA.R00103 - VALID-TXN-FILE OPEN FAILED - "
                   WK-VTX-FILE-STATUS
               GO TO 9900-ABEND-RUN.
           ACCEPT WK-ACCEPT-DATE-AREA FROM DATE.
           IF WK-ACCEPT-YY < 50
               MOVE 20 TO WK-RUN-CC
           ELSE
               MOVE 19 TO WK-RUN-CC.
           MOVE WK-ACCEPT-YY TO WK-RUN-YY.
           MOVE WK-ACCEPT-MM TO WK-RUN-MM.
           MOVE WK-ACCEPT-DD TO WK-RUN-DD.
           DISPLAY "MRA.R00103 - DAILY SUMMARIZER START "
               WK-RUN-DATE-NUM.
           PERFORM 2900-READ-TXN THRU 2900-EXIT.
       1000-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  MERCHANT + CALENDAR-DAY CONTROL BREAK
      *---------------------------------------------------------------
       4000-DAY-BREAK.
           MOVE VTX-MERCHANT-ID TO WK-BREAK-MERCHANT-ID.
           MOVE VTX-DATE-NUM TO WK-BREAK-DATE-NUM.
           MOVE ZERO TO WK-DAY-COUNT.
           MOVE ZERO TO WK-DAY-TOTAL.
           MOVE ZERO TO WK-CUST-DIST-COUNT.
           MOVE ZERO TO WK-METHOD-DIST-COUNT.
           PERFORM 4200-ACCUM-TXN THRU 4200-EXIT
               UNTIL TXN-EOF
                   OR VTX-MERCHANT-ID NOT = WK-BREAK-MERCHANT-ID
                   OR VTX-DATE-NUM NOT = WK-BREAK-DATE-NUM.
           PERFORM 4900-WRITE-SUMMARY THRU 4900-EXIT.
       4000-EXIT.
           EXIT.
       4200-ACCUM-TXN.
           ADD 1 TO WK-DAY-COUNT.
           ADD VTX-AMOUNT TO WK-DAY-TOTAL.
           IF WK-DAY-COUNT = 1
               GO TO 4210-FIRST-TXN.
           IF VTX-AMOUNT > WK-DAY-MAX
               MOVE VTX-AMOUNT TO WK-DAY-MAX.
           IF VTX-AMOUNT < WK-DAY-MIN
               MOVE VTX-AMOUNT TO WK-DAY-MIN.
           GO TO 4220-DISTINCT-CHECK.
       4210-FIRST-TXN.
           MOVE VTX-AMOUNT TO WK-DAY-MAX.
           MOVE VTX-AMOUNT TO WK-DAY-MIN.
       4220-DISTINCT-CHECK.
           MOVE VTX-CUSTOMER-ID TO WK-CUST-DIST-VALUE.
           PERFORM 9860-ADD-DISTINCT-CUSTOMER THRU 9860-EXIT.
           MOVE VTX-PAYMENT-METHOD TO WK-METHOD-DIST-VALUE.
           PERFORM 9870-ADD-DISTINCT-METHOD THRU 9870-EXIT.
           ADD 1 TO WK-TOTAL-TXN-READ.
           PERFORM 2900-READ-TXN THRU 2900-EXIT.
       4200-EXIT.
           EXIT.
       2900-READ-TXN.
           READ VALID-TXN-FILE
               AT END
                   MOVE "Y" TO WK-TXN-EOF-SW.
       2900-EXIT.
           EXIT.
       4900-WRITE-SUMMARY.
           MOVE WK-BREAK-MERCHANT-ID TO SUM-MERCHANT-ID.
           MOVE WK-BREAK-DATE-NUM TO SUM-SUMMARY-DATE-NUM.
           MOVE WK-DAY-COUNT TO SUM-TXN-COUNT.
           MOVE WK-DAY-TOTAL TO SUM-TOTAL-VOLUME-AMT.
           COMPUTE SUM-AVG-AMOUNT ROUNDED =
               WK-DAY-TOTAL / WK-DAY-COUNT.
           MOVE WK-DAY-MAX TO SUM-MAX-AMOUNT.
           MOVE WK-DAY-MIN TO SUM-MIN-AMOUNT.
           MOVE WK-CUST-DIST-COUNT TO SUM-UNIQUE-CUSTOMERS.
           MOVE WK-METHOD-DIST-COUNT TO SUM-UNIQUE-PAY-METHODS.
           WRITE MERCHANT-DAILY-SUMMARY-RECORD.
           ADD 1 TO WK-DAYS-WRITTEN.
           ADD WK-DAY-COUNT TO WK-GRAND-TXN-COUNT.
           ADD WK-DAY-TOTAL TO WK-GRAND-VOLUME.
       4900-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  DISTINCT-VALUE SUBROUTINES
      *---------------------------------------------------------------
       9860-ADD-DISTINCT-CUSTOMER.
           MOVE "N" TO WK-CUST-DIST-FOUND-SW.
           MOVE 1 TO WK-CUST-DIST-SUB.
       9861-CUST-SEARCH-LOOP.
           IF WK-CUST-DIST-SUB > WK-CUST-DIST-COUNT
               GO TO 9862-CUST-SEARCH-DONE.
           IF WK-CUST-DIST-TABLE(WK-CUST-DIST-SUB) = WK-CUST-DIST-VALUE
               MOVE "Y" TO WK-CUST-DIST-FOUND-SW
               GO TO 9862-CUST-SEARCH-DONE.
           ADD 1 TO WK-CUST-DIST-SUB.
           GO TO 9861-CUST-SEARCH-LOOP.
       9862-CUST-SEARCH-DONE.
           IF WK-CUST-DIST-FOUND
               GO TO 9860-EXIT.
           ADD 1 TO WK-CUST-DIST-COUNT.
           MOVE WK-CUST-DIST-VALUE TO
               WK-CUST-DIST-TABLE(WK-CUST-DIST-COUNT).
       9860-EXIT.
           EXIT.
       9870-ADD-DISTINCT-METHOD.
           MOVE "N" TO WK-METHOD-DIST-FOUND-SW.
           MOVE 1 TO WK-METHOD-DIST-SUB.
       9871-METHOD-SEARCH-LOOP.
           IF WK-METHOD-DIST-SUB > WK-METHOD-DIST-COUNT
               GO TO 9872-METHOD-SEARCH-DONE.
           IF WK-METHOD-DIST-TABLE(WK-METHOD-DIST-SUB) =
                   WK-METHOD-DIST-VALUE
               MOVE "Y" TO WK-METHOD-DIST-FOUND-SW
               GO TO 9872-METHOD-SEARCH-DONE.
           ADD 1 TO WK-METHOD-DIST-SUB.
           GO TO 9871-METHOD-SEARCH-LOOP.
       9872-METHOD-SEARCH-DONE.
           IF WK-METHOD-DIST-FOUND
               GO TO 9870-EXIT.
           ADD 1 TO WK-METHOD-DIST-COUNT.
           MOVE WK-METHOD-DIST-VALUE TO
               WK-METHOD-DIST-TABLE(WK-METHOD-DIST-COUNT).
       9870-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  END OF RUN
      *---------------------------------------------------------------
       8000-TERMINATE.
           CLOSE VALID-TXN-FILE SUMMARY-FILE.
           DISPLAY "MRA.R00103 - TXNS READ         "
               WK-TOTAL-TXN-READ.
           DISPLAY "MRA.R00103 - DAY-GROUPS WRITTEN "
               WK-DAYS-WRITTEN.
           DISPLAY "MRA.R00103 - GRAND VOLUME       "
               WK-GRAND-VOLUME.
           DISPLAY "MRA.R00103 - DAILY SUMMARIZER RUN COMPLETE".
       8000-EXIT.
           EXIT.
       9900-ABEND-RUN.
           DISPLAY "MRA.R00103 - ABNORMAL TERMINATION".
           STOP RUN.
