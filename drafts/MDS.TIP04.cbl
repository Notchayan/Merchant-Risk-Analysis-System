       IDENTIFICATION DIVISION.
       PROGRAM-ID.    MERCHANT-DAILY-SUMMARY-RECORD.
       AUTHOR.        R. ESSANI.
       INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.
       DATE-WRITTEN.  06/19/1991.
       DATE-COMPILED. 06/19/1991.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      *  TARGET-TABLE COPYBOOK FOR THE MERCHANT DAILY TRANSACTION
      *  SUMMARY OUTPUT FILE (MER-SUMM-DD).  WRITTEN ONE PER MERCHANT
      *  PER CALENDAR DAY BY THE DAILY SUMMARIZER (MRA.R00103).
      *  RECFM = FIXED 072.
      *---------------------------------------------------------------
      *  CHANGE LOG
      *  ----------
      *  DATE       BY   REQUEST    DESCRIPTION
      *  ---------- ---- ---------- ----------------------------------
      *  06/19/1991 RE   CR-0250    ORIGINAL LAYOUT - COUNT, VOLUME,
      *                             AVG/MAX/MIN AMOUNT.
      *  11/23/1992 MT   CR-0304    ADDED UNIQUE-CUSTOMERS AND
      *                             UNIQUE-PAY-METHODS.
      *  08/30/1995 SW   CR-0390    TOTAL-VOLUME WIDENED 9 TO 11
      *                             INTEGER DIGITS - HIGH-VOLUME
      *                             MERCHANTS WERE TRUNCATING.
      *  10/06/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - SUMMARY-
      *                             DATE CONFIRMED CENTURY-SAFE.
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT MERCHANT-DAILY-SUMMARY-RECORD ASSIGN TO SUMFILE1.
       DATA DIVISION.
       FILE SECTION.
       FD  MERCHANT-DAILY-SUMMARY-RECORD
           LABEL RECORD STANDARD.
      *    RECFM = FIXED 072, ONE RECORD PER MERCHANT PER DAY.
       01  MERCHANT-DAILY-SUMMARY-RECORD.
           05  SUM-MERCHANT-ID            PIC X(08).
           05  SUM-SUMMARY-DATE.
               10  SUM-SUMMARY-YYYY-DTE.
                   15  SUM-SUMMARY-CC-DTE PIC 9(02).
                   15  SUM-SUMMARY-YY-DTE PIC 9(02).
               10  SUM-SUMMARY-MM-DTE     PIC 9(02).
               10  SUM-SUMMARY-DD-DTE     PIC 9(02).
           05  SUM-SUMMARY-DATE-NUM REDEFINES SUM-SUMMARY-DATE
                                          PIC 9(08).
           05  SUM-TXN-COUNT              PIC 9(07).
           05  SUM-TOTAL-VOLUME-AMT       PIC 9(11)V99.
           05  SUM-AMOUNT-STATS.
               10  SUM-AVG-AMOUNT         PIC 9(07)V99.
               10  SUM-MAX-AMOUNT         PIC 9(07)V99.
               10  SUM-MIN-AMOUNT         PIC 9(07)V99.
           05  SUM-AMOUNT-STATS-TABLE REDEFINES SUM-AMOUNT-STATS.
               10  SUM-AMOUNT-STAT-ENTRY OCCURS 3 TIMES
                                          PIC 9(07)V99.
           05  SUM-UNIQUE-CUSTOMERS       PIC 9(05).
           05  SUM-UNIQUE-PAY-METHODS     PIC 9(03).
           05  FILLER                     PIC X(01).
       WORKING-STORAGE SECTION.
       77  WS-MEMBER-EYECATCHER           PIC X(20)
                                          VALUE "MDS.TIP04 LOADED".
       01  WK-SELFCHECK-DATE-AREA.
           05  WK-SELFCHECK-YY            PIC 9(02).
           05  WK-SELFCHECK-MM            PIC 9(02).
           05  WK-SELFCHECK-DD            PIC 9(02).
           05  FILLER                     PIC X(01).
       01  WK-SELFCHECK-DATE-NUM REDEFINES WK-SELFCHECK-DATE-AREA
                                          PIC 9(06).
       PROCEDURE DIVISION.
       0000-MEMBER-ENTRY.
      *    LAYOUT-ONLY MEMBER - COPIED INTO THE MRA JOBS, NOT RUN ON
      *    ITS OWN.  THE NIGHTLY LIBRARY-MAINTENANCE JOB COMPILES AND
      *    RUNS EVERY MEMBER IN THIS LIBRARY TO PROVE THE LAYOUT IS
      *    STILL SYNTACTICALLY SOUND - THIS ACCEPT/DISPLAY IS THAT
      *    SELF-CHECK.
           ACCEPT WK-SELFCHECK-DATE-AREA FROM DATE.
           DISPLAY "MDS.TIP04 - LAYOUT OK - CHECKED "
               WK-SELFCHECK-DATE-NUM.
           STOP RUN.
