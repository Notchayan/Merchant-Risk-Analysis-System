       IDENTIFICATION DIVISION.
       PROGRAM-ID.    MERCHANT-RISK-METRICS-RECORD.
       AUTHOR.        R. ESSANI.
       INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.
       DATE-WRITTEN.  06/12/1991.
       DATE-COMPILED. 06/12/1991.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      *  TARGET-TABLE COPYBOOK FOR THE MERCHANT RISK METRICS OUTPUT
      *  FILE (MER-RISK-DD).  WRITTEN ONE PER MERCHANT BY THE RISK
      *  CALCULATOR (MRA.R00102), READ BACK BY THE CONTROL REPORT
      *  (MRA.R00105).  RECFM = FIXED 062.
      *---------------------------------------------------------------
      *  CHANGE LOG
      *  ----------
      *  DATE       BY   REQUEST    DESCRIPTION
      *  ---------- ---- ---------- ----------------------------------
      *  06/12/1991 RE   CR-0249    ORIGINAL LAYOUT - FOUR SCORES PLUS
      *                             COMPOSITE (LATE-NIGHT, VELOCITY,
      *                             DEVICE-SWITCH, COMPOSITE).
      *  11/23/1992 MT   CR-0303    ADDED SUDDEN-SPIKE-SCORE AND
      *                             LOCATION-HOPPING-SCORE.
      *  04/09/1994 SW   CR-0357    ADDED PAYMENT-CYCLING-SCORE AND
      *                             ROUND-AMOUNT-SCORE.
      *  08/30/1995 SW   CR-0389    ADDED CUST-CONCENTRATION-SCORE -
      *                             GINI-COEFFICIENT BASED, SEE THE
      *                             CALCULATOR'S 3800 PARAGRAPH.
      *  02/11/1997 PO   CR-0414    ALL SCORES CONFIRMED 9V9(4) - FOUR
      *                             DECIMAL PLACES, RANGE 0 THRU 1.
      *  10/06/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - CALC-DATE
      *                             CONFIRMED CENTURY-SAFE.
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT MERCHANT-RISK-METRICS-RECORD ASSIGN TO RISKFIL1.
       DATA DIVISION.
       FILE SECTION.
       FD  MERCHANT-RISK-METRICS-RECORD
           LABEL RECORD STANDARD.
      *    RECFM = FIXED 062, ONE RECORD PER MERCHANT PER RUN.
       01  MERCHANT-RISK-METRICS-RECORD.
           05  RSK-MERCHANT-ID            PIC X(08).
           05  RSK-CALC-DATE.
               10  RSK-CALC-YYYY-DTE.
                   15  RSK-CALC-CC-DTE    PIC 9(02).
                   15  RSK-CALC-YY-DTE    PIC 9(02).
               10  RSK-CALC-MM-DTE        PIC 9(02).
               10  RSK-CALC-DD-DTE        PIC 9(02).
           05  RSK-CALC-DATE-NUM REDEFINES RSK-CALC-DATE
                                          PIC 9(08).
           05  RSK-SCORE-GROUP.
               10  RSK-LATE-NIGHT-SCORE   PIC 9V9(4).
               10  RSK-SUDDEN-SPIKE-SCORE PIC 9V9(4).
               10  RSK-VELOCITY-ABUSE-SCORE
                                          PIC 9V9(4).
               10  RSK-DEVICE-SWITCH-SCORE
                                          PIC 9V9(4).
               10  RSK-LOCATION-HOP-SCORE PIC 9V9(4).
               10  RSK-PAYMENT-CYCLE-SCORE
                                          PIC 9V9(4).
               10  RSK-ROUND-AMOUNT-SCORE PIC 9V9(4).
               10  RSK-CUST-CONCENTRATION-SCORE
                                          PIC 9V9(4).
           05  RSK-SCORE-TABLE REDEFINES RSK-SCORE-GROUP.
               10  RSK-SCORE-ENTRY OCCURS 8 TIMES
                                          PIC 9V9(4).
           05  RSK-COMPOSITE-RISK-SCORE   PIC 9V9(4).
           05  FILLER                     PIC X(01).
       WORKING-STORAGE SECTION.
       77  WS-MEMBER-EYECATCHER           PIC X(20)
                                          VALUE "MRM.TIP03 LOADED".
       01  WK-SELFCHECK-DATE-AREA.
           05  WK-SELFCHECK-YY            PIC 9(02).
           05  WK-SELFCHECK-MM            PIC 9(02).
           05  WK-SELFCHECK-DD            PIC 9(02).
           05  FILLER                     PIC X(01).
       01  WK-SELFCHECK-DATE-NUM REDEFINES WK-SELFCHECK-DATE-AREA
                                          PIC 9(06).
       PROCEDURE DIVISION.
       0000-MEMBER-ENTRY.
      *    LAYOUT-ONLY MEMBER - COPIED INTO THE MRA JOBS, NOT RUN ON
      *    ITS OWN.  THE NIGHTLY LIBRARY-MAINTENANCE JOB COMPILES AND
      *    RUNS EVERY MEMBER IN THIS LIBRARY TO PROVE THE LAYOUT IS
      *    STILL SYNTACTICALLY SOUND - THIS ACCEPT/DISPLAY IS THAT
      *    SELF-CHECK.
           ACCEPT WK-SELFCHECK-DATE-AREA FROM DATE.
           DISPLAY "MRM.TIP03 - LAYOUT OK - CHECKED "
               WK-SELFCHECK-DATE-NUM.
           STOP RUN.
