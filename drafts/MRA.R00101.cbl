       IDENTIFICATION DIVISION.
       PROGRAM-ID.    MERCHANT-RECORD-VALIDATOR.
       AUTHOR.        R. ESSANI.
       INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.
       DATE-WRITTEN.  06/03/1991.
       DATE-COMPILED. 06/03/1991.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      *  MRA.R00101 - MERCHANT / TRANSACTION FRONT-END VALIDATOR.
      *  READS THE RAW MERCHANT MASTER (MER-MASTER-DD) AND THE RAW
      *  TRANSACTION FEED (MER-TXN-DD), EDITS EVERY RECORD AGAINST THE
      *  FIELD-FORMAT RULES BELOW, AND SPINS OFF TWO CLEAN WORK FILES
      *  (VALID-MERCHANT-FILE, VALID-TXN-FILE) FOR THE RISK CALCULATOR
      *  (MRA.R00102), THE DAILY SUMMARIZER (MRA.R00103) AND THE EVENT
      *  SCANNER (MRA.R00104) TO SHARE.  REJECTED RECORDS ARE COUNTED
      *  AND ONE LINE PER REJECT IS WRITTEN TO SYSOUT - THERE IS NO
      *  SEPARATE ERROR FILE IN THIS SYSTEM.
      *---------------------------------------------------------------
      *  CHANGE LOG
      *  ----------
      *  DATE       BY   REQUEST    DESCRIPTION
      *  ---------- ---- ---------- ----------------------------------
      *  06/03/1991 RE   CR-0251    ORIGINAL PROGRAM - MERCHANT EDITS
      *                             ONLY (ID FORMAT, MODEL, NAME/TYPE
      *                             LENGTH, TICKET SIZE).
      *  06/28/1991 RE   CR-0253    ADDED TRANSACTION-FILE EDITS AND
      *                             THE VALID-TXN WORK FILE.
      *  11/23/1992 MT   CR-0306    ADDED "COMPLETED" TO "SUCCESS"
      *                             STATUS NORMALIZATION AHEAD OF THE
      *                             STATUS-DOMAIN CHECK (MIGRATION
      *                             RULE FROM THE OLD FRONT END).
      *  04/09/1994 SW   CR-0359    ADDED RECEIVER-MERCHANT-ID FORMAT
      *                             EDIT AND CUSTOMER-ID / DEVICE-ID
      *                             MINIMUM-LENGTH EDITS.
      *  08/30/1995 SW   CR-0392    ADDED REPORTED-REVENUE-AMT AND
      *                             EMPLOYEE-CNT RANGE EDITS.
      *  02/11/1997 PO   CR-0415    ADDED TIMESTAMP PLAUSIBILITY EDIT
      *                             (9700-VALIDATE-DATE, 9750-VALIDATE-
      *                             TIME) - PRIOR RELEASES TOOK THE
      *                             DATE/TIME FIELDS ON FAITH.
      *  10/06/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - DATE EDIT
      *                             CONFIRMED CENTURY-SAFE (CC/YY
      *                             QUAD, NO 2-DIGIT YEAR MATH).
      *  03/02/1999 LF   Y2K-0009   Y2K SIGN-OFF - NO FURTHER CHANGE.
      *  11/18/1999 RE   CR-0422    TRANSACTION-FILE FD DROPPED THE
      *                             RECORD-TYPE-CDE FIELD TO MATCH
      *                             MTX.TIP02 - RECFM 181 TO 179.
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM
           CLASS VAL-NUMERIC-CLASS IS "0123456789".
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT MERCHANT-FILE ASSIGN TO MERFILE01
               FILE STATUS IS WK-MER-FILE-STATUS.
           SELECT TRANSACTION-FILE ASSIGN TO TXNFILE01
               FILE STATUS IS WK-TXN-FILE-STATUS.
           SELECT VALID-MERCHANT-FILE ASSIGN TO VMERFIL1
               FILE STATUS IS WK-VMR-FILE-STATUS.
           SELECT VALID-TXN-FILE ASSIGN TO VTXNFIL1
               FILE STATUS IS WK-VTX-FILE-STATUS.
       DATA DIVISION.
       FILE SECTION.
       FD  MERCHANT-FILE
           LABEL RECORD STANDARD.
      *    RAW MERCHANT MASTER, RECFM = FIXED 258 - SEE MER.TIP01.
       01  MERCHANT-FILE-RECORD.
           05  MER-MERCHANT-ID            PIC X(08).
           05  MER-MERCHANT-ID-BRK REDEFINES MER-MERCHANT-ID.
               10  MER-ID-PREFIX-CDE      PIC X(01).
               10  MER-ID-SEQUENCE-NBR    PIC 9(07).
           05  MER-BUSINESS-NAME          PIC X(40).
           05  MER-BUSINESS-TYPE          PIC X(20).
           05  MER-REGISTRATION-DTE.
               10  MER-REGISTRATION-YYYY-DTE.
                   15  MER-REGISTRATION-CC-DTE
                                          PIC 9(02).
                   15  MER-REGISTRATION-YY-DTE
                                          PIC 9(02).
               10  MER-REGISTRATION-MM-DTE
                                          PIC 9(02).
               10  MER-REGISTRATION-DD-DTE
                                          PIC 9(02).
           05  MER-REGISTRATION-DTE-NUM REDEFINES
               MER-REGISTRATION-DTE       PIC 9(08).
           05  MER-BUSINESS-MODEL-CDE     PIC X(07).
               88  MER-MODEL-ONLINE          VALUE "Online ".
               88  MER-MODEL-OFFLINE         VALUE "Offline".
               88  MER-MODEL-HYBRID          VALUE "Hybrid ".
           05  MER-PRODUCT-CATEGORY       PIC X(20).
           05  MER-AVG-TICKET-SIZE-AMT    PIC 9(07)V99.
           05  MER-GST-STATUS-CDE         PIC X(01).
               88  MER-GST-REGISTERED        VALUE "Y".
               88  MER-GST-NOT-REGISTERED    VALUE "N".
           05  MER-EPFO-STATUS-CDE        PIC X(01).
               88  MER-EPFO-REGISTERED       VALUE "Y".
               88  MER-EPFO-NOT-REGISTERED   VALUE "N".
           05  MER-REGISTERED-ADDR        PIC X(60).
           05  MER-CITY-NM                PIC X(20).
           05  MER-STATE-NM               PIC X(20).
           05  MER-REPORTED-REVENUE-AMT   PIC 9(09)V99.
           05  MER-EMPLOYEE-CNT           PIC 9(07).
           05  MER-BANK-ACCOUNT-NBR       PIC X(20).
           05  MER-RESERVED-EXPANSION-AREA
                                          PIC X(06).
           05  FILLER                     PIC X(01).
       FD  TRANSACTION-FILE
           LABEL RECORD STANDARD.
      *    RAW TRANSACTION FEED, RECFM = FIXED 179 - SEE MTX.TIP02.
       01  TRANSACTION-FILE-RECORD.
           05  TXN-TRANSACTION-ID         PIC X(15).
           05  TXN-MERCHANT-ID            PIC X(08).
           05  TXN-MERCHANT-ID-BRK REDEFINES TXN-MERCHANT-ID.
               10  TXN-MER-PREFIX-CDE     PIC X(01).
               10  TXN-MER-SEQUENCE-NBR   PIC 9(07).
           05  TXN-RECEIVER-MERCHANT-ID   PIC X(08).
           05  TXN-RECEIVER-BRK REDEFINES
               TXN-RECEIVER-MERCHANT-ID.
               10  TXN-RCV-PREFIX-CDE     PIC X(01).
               10  TXN-RCV-SEQUENCE-NBR   PIC 9(07).
           05  TXN-DATE.
               10  TXN-YYYY-DTE.
                   15  TXN-CC-DTE         PIC 9(02).
                   15  TXN-YY-DTE         PIC 9(02).
               10  TXN-MM-DTE             PIC 9(02).
               10  TXN-DD-DTE             PIC 9(02).
           05  TXN-DATE-NUM REDEFINES TXN-DATE
                                          PIC 9(08).
           05  TXN-TIME.
               10  TXN-HH-TIM             PIC 9(02).
               10  TXN-MN-TIM             PIC 9(02).
               10  TXN-SS-TIM             PIC 9(02).
           05  TXN-TIME-NUM REDEFINES TXN-TIME
                                          PIC 9(06).
           05  TXN-AMOUNT                 PIC 9(07)V99.
           05  TXN-PAYMENT-METHOD         PIC X(20).
           05  TXN-STATUS-CDE             PIC X(09).
               88  TXN-STATUS-SUCCESS         VALUE "success  ".
               88  TXN-STATUS-FAILED          VALUE "failed   ".
               88  TXN-STATUS-PENDING         VALUE "pending  ".
               88  TXN-STATUS-COMPLETED-RAW   VALUE "completed".
           05  TXN-PRODUCT-CATEGORY       PIC X(20).
           05  TXN-PLATFORM               PIC X(15).
           05  TXN-CUSTOMER-LOCATION      PIC X(20).
           05  TXN-CUSTOMER-ID            PIC X(12).
           05  TXN-DEVICE-ID              PIC X(12).
           05  TXN-FRAUD-FLAGS.
               10  TXN-VELOCITY-FLAG-CDE  PIC X(01).
               10  TXN-AMOUNT-FLAG-CDE    PIC X(01).
               10  TXN-TIME-FLAG-CDE      PIC X(01).
               10  TXN-DEVICE-FLAG-CDE    PIC X(01).
           05  TXN-RESERVED-EXPANSION-AREA
                                          PIC X(12).
           05  FILLER                     PIC X(01).
       FD  VALID-MERCHANT-FILE
           LABEL RECORD STANDARD.
      *    CLEAN MERCHANT WORK FILE - SAME SHAPE AS MERCHANT-FILE,
      *    EDIT-FAILURES REMOVED.  READ BY MRA.R00102 ONLY.
       01  VALID-MERCHANT-RECORD.
           05  VMR-MERCHANT-ID            PIC X(08).
           05  VMR-BUSINESS-NAME          PIC X(40).
           05  VMR-BUSINESS-TYPE          PIC X(20).
           05  VMR-REGISTRATION-DTE       PIC X(08).
           05  VMR-BUSINESS-MODEL-CDE     PIC X(07).
           05  VMR-PRODUCT-CATEGORY       PIC X(20).
           05  VMR-AVG-TICKET-SIZE-AMT    PIC 9(07)V99.
           05  VMR-GST-STATUS-CDE         PIC X(01).
           05  VMR-EPFO-STATUS-CDE        PIC X(01).
           05  VMR-REGISTERED-ADDR        PIC X(60).
           05  VMR-CITY-NM                PIC X(20).
           05  VMR-STATE-NM               PIC X(20).
           05  VMR-REPORTED-REVENUE-AMT   PIC 9(09)V99.
           05  VMR-EMPLOYEE-CNT           PIC 9(07).
           05  VMR-BANK-ACCOUNT-NBR       PIC X(20).
           05  FILLER                     PIC X(06).
       FD  VALID-TXN-FILE
           LABEL RECORD STANDARD.
      *    CLEAN TRANSACTION WORK FILE - SAME SHAPE AS TRANSACTION-
      *    FILE WITH STATUS ALREADY NORMALIZED.  READ BY MRA.R00102,
      *    MRA.R00103 AND MRA.R00104 - PRESORTED MERCHANT-ID/DATE/TIME
      *    ON THE WAY IN, SO IT IS WRITTEN OUT IN THAT SAME ORDER.
       01  VALID-TXN-RECORD.
           05  VTX-TRANSACTION-ID         PIC X(15).
           05  VTX-MERCHANT-ID            PIC X(08).
           05  VTX-RECEIVER-MERCHANT-ID   PIC X(08).
           05  VTX-DATE-NUM               PIC 9(08).
           05  VTX-TIME-NUM               PIC 9(06).
           05  VTX-AMOUNT                 PIC 9(07)V99.
           05  VTX-PAYMENT-METHOD         PIC X(20).
           05  VTX-STATUS-CDE             PIC X(09).
           05  VTX-PRODUCT-CATEGORY       PIC X(20).
           05  VTX-PLATFORM               PIC X(15).
           05  VTX-CUSTOMER-LOCATION      PIC X(20).
           05  VTX-CUSTOMER-ID            PIC X(12).
           05  VTX-DEVICE-ID              PIC X(12).
           05  FILLER                     PIC X(12).
       WORKING-STORAGE SECTION.
       77  WS-MEMBER-EYECATCHER           PIC X(20)
                                          VALUE "MRA.R00101 RUNNING".
       01  WK-FILE-STATUS-AREA.
           05  WK-MER-FILE-STATUS         PIC X(02).
           05  WK-TXN-FILE-STATUS         PIC X(02).
           05  WK-VMR-FILE-STATUS         PIC X(02).
           05  WK-VTX-FILE-STATUS         PIC X(02).
           05  FILLER                     PIC X(02).
       01  WK-SWITCHES.
           05  WK-MERCHANT-EOF-SW         PIC X(01) VALUE "N".
               88  MERCHANT-EOF              VALUE "Y".
           05  WK-TXN-EOF-SW              PIC X(01) VALUE "N".
               88  TXN-EOF                   VALUE "Y".
           05  WK-REJECT-SW               PIC X(01) VALUE "N".
               88  WK-RECORD-REJECTED         VALUE "Y".
           05  FILLER                     PIC X(01).
       01  WK-COUNTERS.
           05  WK-MER-READ-CNT            PIC 9(07) COMP.
           05  WK-MER-VALID-CNT           PIC 9(07) COMP.
           05  WK-MER-REJECT-CNT          PIC 9(07) COMP.
           05  WK-TXN-READ-CNT            PIC 9(07) COMP.
           05  WK-TXN-VALID-CNT           PIC 9(07) COMP.
           05  WK-TXN-REJECT-CNT          PIC 9(07) COMP.
           05  FILLER                     PIC X(01).
       01  WK-REJECT-REASON               PIC X(40).
      *---------------------------------------------------------------
      *  GENERIC SIGNIFICANT-LENGTH WORK AREA - 9600 TRIMS TRAILING
      *  SPACES FROM WHATEVER FIELD IS MOVED INTO WK-TRIM-FIELD AND
      *  RETURNS THE COUNT IN WK-TRIM-LEN.  SHARED BY EVERY MINIMUM-
      *  LENGTH EDIT BELOW SO THE TRIM LOGIC LIVES IN ONE PLACE.
      *---------------------------------------------------------------
       01  WK-TRIM-AREA.
           05  WK-TRIM-FIELD              PIC X(60).
           05  WK-TRIM-MAX-LEN            PIC 9(02) COMP.
           05  WK-TRIM-SUB                PIC 9(02) COMP.
           05  WK-TRIM-LEN                PIC 9(02) COMP.
      *---------------------------------------------------------------
      *  CALENDAR-MONTH DAY-COUNT TABLE, LOADED THE OLD WAY - A ROW OF
      *  FILLER VALUE CLAUSES REDEFINED AS AN OCCURS TABLE.  USED BY
      *  9700-VALIDATE-DATE TO RANGE-CHECK THE DD PORTION OF A DATE.
      *---------------------------------------------------------------
       01  WK-MONTH-DAYS-AREA.
           05  FILLER                     PIC 9(02) VALUE 31.
           05  FILLER                     PIC 9(02) VALUE 28.
           05  FILLER                     PIC 9(02) VALUE 31.
           05  FILLER                     PIC 9(02) VALUE 30.
           05  FILLER                     PIC 9(02) VALUE 31.
           05  FILLER                     PIC 9(02) VALUE 30.
           05  FILLER                     PIC 9(02) VALUE 31.
           05  FILLER                     PIC 9(02) VALUE 31.
           05  FILLER                     PIC 9(02) VALUE 30.
           05  FILLER                     PIC 9(02) VALUE 31.
           05  FILLER                     PIC 9(02) VALUE 30.
           05  FILLER                     PIC 9(02) VALUE 31.
       01  WK-MONTH-DAYS-TABLE REDEFINES WK-MONTH-DAYS-AREA.
           05  WK-MONTH-DAYS OCCURS 12 TIMES
                                          PIC 9(02).
       01  WK-DATE-EDIT-WORK.
           05  WK-VAL-CC                  PIC 9(02).
           05  WK-VAL-YY                  PIC 9(02).
           05  WK-VAL-MM                  PIC 9(02).
           05  WK-VAL-DD                  PIC 9(02).
           05  WK-VAL-MAX-DD              PIC 9(02).
           05  WK-VAL-LEAP-SW             PIC X(01).
               88  WK-VAL-IS-LEAP-YEAR        VALUE "Y".
           05  FILLER                     PIC X(01).
       01  WK-TIME-EDIT-WORK.
           05  WK-VAL-HH                  PIC 9(02).
           05  WK-VAL-MN                  PIC 9(02).
           05  WK-VAL-SS                  PIC 9(02).
           05  FILLER                     PIC X(01).
       PROCEDURE DIVISION.
       0000-MAINLINE.
           PERFORM 1000-INITIALIZE THRU 1000-EXIT.
           PERFORM 2000-PROCESS-MERCHANTS THRU 2000-EXIT
               UNTIL MERCHANT-EOF.
           PERFORM 3000-PROCESS-TRANSACTIONS THRU 3000-EXIT
               UNTIL TXN-EOF.
           PERFORM 8000-TERMINATE THRU 8000-EXIT.
           STOP RUN.
       1000-INITIALIZE.
           OPEN INPUT MERCHANT-FILE
                INPUT TRANSACTION-FILE
                OUTPUT VALID-MERCHANT-FILE
                OUTPUT VALID-TXN-FILE.
           IF WK-MER-FILE-STATUS NOT = "00"
               DISPLAY "MRA.R00101 - MERCHANT-FILE OPEN FAILED - "
                   WK-MER-FILE-STATUS
               GO TO 9900-ABEND-RUN.
           IF WK-TXN-FILE-STATUS NOT = "00"
               DISPLAY "MRA.R00101 - TRANSACTION-FILE OPEN FAILED - "
                   WK-TXN-FILE-STATUS
               GO TO 9900-ABEND-RUN.
           DISPLAY "MRA.R00101 - MERCHANT/TRANSACTION VALIDATOR START"
           PERFORM 2900-READ-MERCHANT THRU 2900-EXIT.
       1000-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  MERCHANT EDIT PASS
      *---------------------------------------------------------------
       2000-PROCESS-MERCHANTS.
           PERFORM 2200-VALIDATE-MERCHANT THRU 2200-EXIT.
           IF WK-RECORD-REJECTED
               PERFORM 2500-WRITE-MERCHANT-REJECT THRU 2500-EXIT
           ELSE
               PERFORM 2600-WRITE-VALID-MERCHANT THRU 2600-EXIT.
           PERFORM 2900-READ-MERCHANT THRU 2900-EXIT.
       2000-EXIT.
           EXIT.
       2200-VALIDATE-MERCHANT.
           MOVE "N" TO WK-REJECT-SW.
           MOVE SPACES TO WK-REJECT-REASON.
           IF MER-ID-PREFIX-CDE NOT = "M"
               MOVE "Y" TO WK-REJECT-SW
               MOVE "INVALID MERCHANT-ID FORMAT" TO WK-REJECT-REASON
               GO TO 2200-EXIT.
           IF MER-ID-SEQUENCE-NBR NOT NUMERIC
               MOVE "Y" TO WK-REJECT-SW
               MOVE "INVALID MERCHANT-ID FORMAT" TO WK-REJECT-REASON
               GO TO 2200-EXIT.
           MOVE MER-BUSINESS-NAME TO WK-TRIM-FIELD.
           MOVE 40 TO WK-TRIM-MAX-LEN.
           PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.
           IF WK-TRIM-LEN < 5
               MOVE "Y" TO WK-REJECT-SW
               MOVE "BUSINESS-NAME TOO SHORT" TO WK-REJECT-REASON
               GO TO 2200-EXIT.
           MOVE SPACES TO WK-TRIM-FIELD.
           MOVE MER-BUSINESS-TYPE TO WK-TRIM-FIELD(1:20).
           MOVE 20 TO WK-TRIM-MAX-LEN.
           PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.
           IF WK-TRIM-LEN < 3
               MOVE "Y" TO WK-REJECT-SW
               MOVE "BUSINESS-TYPE TOO SHORT" TO WK-REJECT-REASON
               GO TO 2200-EXIT.
           IF NOT MER-MODEL-ONLINE AND NOT MER-MODEL-OFFLINE
                   AND NOT MER-MODEL-HYBRID
               MOVE "Y" TO WK-REJECT-SW
               MOVE "INVALID BUSINESS-MODEL" TO WK-REJECT-REASON
               GO TO 2200-EXIT.
           IF MER-AVG-TICKET-SIZE-AMT = ZERO
               MOVE "Y" TO WK-REJECT-SW
               MOVE "AVG-TICKET-SIZE NOT POSITIVE" TO WK-REJECT-REASON
               GO TO 2200-EXIT.
           IF NOT MER-GST-REGISTERED AND NOT MER-GST-NOT-REGISTERED
               MOVE "Y" TO WK-REJECT-SW
               MOVE "INVALID GST-STATUS" TO WK-REJECT-REASON
               GO TO 2200-EXIT.
           IF NOT MER-EPFO-REGISTERED AND NOT MER-EPFO-NOT-REGISTERED
               MOVE "Y" TO WK-REJECT-SW
               MOVE "INVALID EPFO-STATUS" TO WK-REJECT-REASON
               GO TO 2200-EXIT.
           MOVE SPACES TO WK-TRIM-FIELD.
           MOVE MER-REGISTERED-ADDR TO WK-TRIM-FIELD(1:60).
           MOVE 60 TO WK-TRIM-MAX-LEN.
           PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.
           IF WK-TRIM-LEN < 10
               MOVE "Y" TO WK-REJECT-SW
               MOVE "REGISTERED-ADDR TOO SHORT" TO WK-REJECT-REASON
               GO TO 2200-EXIT.
           MOVE SPACES TO WK-TRIM-FIELD.
           MOVE MER-CITY-NM TO WK-TRIM-FIELD(1:20).
           MOVE 20 TO WK-TRIM-MAX-LEN.
           PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.
           IF WK-TRIM-LEN < 2
               MOVE "Y" TO WK-REJECT-SW
               MOVE "CITY-NM TOO SHORT" TO WK-REJECT-REASON
               GO TO 2200-EXIT.
           MOVE SPACES TO WK-TRIM-FIELD.
           MOVE MER-STATE-NM TO WK-TRIM-FIELD(1:20).
           MOVE 20 TO WK-TRIM-MAX-LEN.
           PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.
           IF WK-TRIM-LEN < 2
               MOVE "Y" TO WK-REJECT-SW
               MOVE "STATE-NM TOO SHORT" TO WK-REJECT-REASON
               GO TO 2200-EXIT.
           IF MER-REPORTED-REVENUE-AMT = ZERO
               MOVE "Y" TO WK-REJECT-SW
               MOVE "REPORTED-REVENUE NOT POSITIVE" TO
                   WK-REJECT-REASON
               GO TO 2200-EXIT.
           IF MER-EMPLOYEE-CNT = ZERO OR
                   MER-EMPLOYEE-CNT NOT LESS THAN 1000000
               MOVE "Y" TO WK-REJECT-SW
               MOVE "EMPLOYEE-CNT OUT OF RANGE" TO WK-REJECT-REASON
               GO TO 2200-EXIT.
           MOVE SPACES TO WK-TRIM-FIELD.
           MOVE MER-BANK-ACCOUNT-NBR TO WK-TRIM-FIELD(1:20).
           MOVE 20 TO WK-TRIM-MAX-LEN.
           PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.
           IF WK-TRIM-LEN < 8
               MOVE "Y" TO WK-REJECT-SW
               MOVE "BANK-ACCOUNT-NBR TOO SHORT" TO WK-REJECT-REASON
               GO TO 2200-EXIT.
           MOVE MER-REGISTRATION-CC-DTE TO WK-VAL-CC.
           MOVE MER-REGISTRATION-YY-DTE TO WK-VAL-YY.
           MOVE MER-REGISTRATION-MM-DTE TO WK-VAL-MM.
           MOVE MER-REGISTRATION-DD-DTE TO WK-VAL-DD.
           PERFORM 9700-VALIDATE-DATE THRU 9700-EXIT.
           IF WK-RECORD-REJECTED
               MOVE "INVALID REGISTRATION-DTE" TO WK-REJECT-REASON
               GO TO 2200-EXIT.
       2200-EXIT.
           EXIT.
       2500-WRITE-MERCHANT-REJECT.
           ADD 1 TO WK-MER-REJECT-CNT.
           DISPLAY "REJECT MERCHANT " MER-MERCHANT-ID " - "
               WK-REJECT-REASON.
       2500-EXIT.
           EXIT.
       2600-WRITE-VALID-MERCHANT.
           ADD 1 TO WK-MER-VALID-CNT.
           MOVE MER-MERCHANT-ID          TO VMR-MERCHANT-ID.
           MOVE MER-BUSINESS-NAME        TO VMR-BUSINESS-NAME.
           MOVE MER-BUSINESS-TYPE        TO VMR-BUSINESS-TYPE.
           MOVE MER-REGISTRATION-DTE-NUM TO VMR-REGISTRATION-DTE.
           MOVE MER-BUSINESS-MODEL-CDE   TO VMR-BUSINESS-MODEL-CDE.
           MOVE MER-PRODUCT-CATEGORY     TO VMR-PRODUCT-CATEGORY.
           MOVE MER-AVG-TICKET-SIZE-AMT  TO VMR-AVG-TICKET-SIZE-AMT.
           MOVE MER-GST-STATUS-CDE       TO VMR-GST-STATUS-CDE.
           MOVE MER-EPFO-STATUS-CDE      TO VMR-EPFO-STATUS-CDE.
           MOVE MER-REGISTERED-ADDR      TO VMR-REGISTERED-ADDR.
           MOVE MER-CITY-NM              TO VMR-CITY-NM.
           MOVE MER-STATE-NM             TO VMR-STATE-NM.
           MOVE MER-REPORTED-REVENUE-AMT TO VMR-REPORTED-REVENUE-AMT.
           MOVE MER-EMPLOYEE-CNT         TO VMR-EMPLOYEE-CNT.
           MOVE MER-BANK-ACCOUNT-NBR     TO VMR-BANK-ACCOUNT-NBR.
           WRITE VALID-MERCHANT-RECORD.
       2600-EXIT.
           EXIT.
       2900-READ-MERCHANT.
           READ MERCHANT-FILE
               AT END
                   MOVE "Y" TO WK-MERCHANT-EOF-SW
               NOT AT END
                   ADD 1 TO WK-MER-READ-CNT.
       2900-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  TRANSACTION EDIT PASS
      *---------------------------------------------------------------
       3000-PROCESS-TRANSACTIONS.
           PERFORM 3100-NORMALIZE-STATUS THRU 3100-EXIT.
           PERFORM 3200-VALIDATE-TRANSACTION THRU 3200-EXIT.
           IF WK-RECORD-REJECTED
               PERFORM 3500-WRITE-TXN-REJECT THRU 3500-EXIT
           ELSE
               PERFORM 3600-WRITE-VALID-TXN THRU 3600-EXIT.
           PERFORM 3900-READ-TRANSACTION THRU 3900-EXIT.
       3000-EXIT.
           EXIT.
       3100-NORMALIZE-STATUS.
      *    CR-0306 - "COMPLETED" INBOUND STATUS IS RECLASSED SUCCESS
      *    BEFORE THE DOMAIN CHECK BELOW EVER SEES IT.
           IF TXN-STATUS-COMPLETED-RAW
               MOVE "success  " TO TXN-STATUS-CDE.
       3100-EXIT.
           EXIT.
       3200-VALIDATE-TRANSACTION.
           MOVE "N" TO WK-REJECT-SW.
           MOVE SPACES TO WK-REJECT-REASON.
           MOVE SPACES TO WK-TRIM-FIELD.
           MOVE TXN-TRANSACTION-ID TO WK-TRIM-FIELD(1:15).
           MOVE 15 TO WK-TRIM-MAX-LEN.
           PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.
           IF WK-TRIM-LEN < 8
               MOVE "Y" TO WK-REJECT-SW
               MOVE "TRANSACTION-ID TOO SHORT" TO WK-REJECT-REASON
               GO TO 3200-EXIT.
           IF TXN-MER-PREFIX-CDE NOT = "M"
               MOVE "Y" TO WK-REJECT-SW
               MOVE "INVALID MERCHANT-ID FORMAT" TO WK-REJECT-REASON
               GO TO 3200-EXIT.
           IF TXN-MER-SEQUENCE-NBR NOT NUMERIC
               MOVE "Y" TO WK-REJECT-SW
               MOVE "INVALID MERCHANT-ID FORMAT" TO WK-REJECT-REASON
               GO TO 3200-EXIT.
           IF TXN-RCV-PREFIX-CDE NOT = "M"
               MOVE "Y" TO WK-REJECT-SW
               MOVE "INVALID RECEIVER-ID FORMAT" TO WK-REJECT-REASON
               GO TO 3200-EXIT.
           IF TXN-RCV-SEQUENCE-NBR NOT NUMERIC
               MOVE "Y" TO WK-REJECT-SW
               MOVE "INVALID RECEIVER-ID FORMAT" TO WK-REJECT-REASON
               GO TO 3200-EXIT.
           IF TXN-AMOUNT = ZERO OR
                   TXN-AMOUNT NOT LESS THAN 1000000.00
               MOVE "Y" TO WK-REJECT-SW
               MOVE "AMOUNT OUT OF RANGE" TO WK-REJECT-REASON
               GO TO 3200-EXIT.
           MOVE SPACES TO WK-TRIM-FIELD.
           MOVE TXN-PAYMENT-METHOD TO WK-TRIM-FIELD(1:20).
           MOVE 20 TO WK-TRIM-MAX-LEN.
           PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.
           IF WK-TRIM-LEN < 3
               MOVE "Y" TO WK-REJECT-SW
               MOVE "PAYMENT-METHOD TOO SHORT" TO WK-REJECT-REASON
               GO TO 3200-EXIT.
           IF NOT TXN-STATUS-SUCCESS AND NOT TXN-STATUS-FAILED
                   AND NOT TXN-STATUS-PENDING
               MOVE "Y" TO WK-REJECT-SW
               MOVE "INVALID STATUS" TO WK-REJECT-REASON
               GO TO 3200-EXIT.
           MOVE SPACES TO WK-TRIM-FIELD.
           MOVE TXN-CUSTOMER-LOCATION TO WK-TRIM-FIELD(1:20).
           MOVE 20 TO WK-TRIM-MAX-LEN.
           PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.
           IF WK-TRIM-LEN < 2
               MOVE "Y" TO WK-REJECT-SW
               MOVE "CUSTOMER-LOCATION TOO SHORT" TO WK-REJECT-REASON
               GO TO 3200-EXIT.
           MOVE SPACES TO WK-TRIM-FIELD.
           MOVE TXN-CUSTOMER-ID TO WK-TRIM-FIELD(1:12).
           MOVE 12 TO WK-TRIM-MAX-LEN.
           PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.
           IF WK-TRIM-LEN < 8
               MOVE "Y" TO WK-REJECT-SW
               MOVE "CUSTOMER-ID TOO SHORT" TO WK-REJECT-REASON
               GO TO 3200-EXIT.
           MOVE SPACES TO WK-TRIM-FIELD.
           MOVE TXN-DEVICE-ID TO WK-TRIM-FIELD(1:12).
           MOVE 12 TO WK-TRIM-MAX-LEN.
           PERFORM 9600-COMPUTE-SIGNIFICANT-LEN THRU 9600-EXIT.
           IF WK-TRIM-LEN < 8
               MOVE "Y" TO WK-REJECT-SW
               MOVE "DEVICE-ID TOO SHORT" TO WK-REJECT-REASON
               GO TO 3200-EXIT.
           MOVE TXN-CC-DTE TO WK-VAL-CC.
           MOVE TXN-YY-DTE TO WK-VAL-YY.
           MOVE TXN-MM-DTE TO WK-VAL-MM.
           MOVE TXN-DD-DTE TO WK-VAL-DD.
           PERFORM 9700-VALIDATE-DATE THRU 9700-EXIT.
           IF WK-RECORD-REJECTED
               MOVE "INVALID TXN-DATE" TO WK-REJECT-REASON
               GO TO 3200-EXIT.
           MOVE TXN-HH-TIM TO WK-VAL-HH.
           MOVE TXN-MN-TIM TO WK-VAL-MN.
           MOVE TXN-SS-TIM TO WK-VAL-SS.
           PERFORM 9750-VALIDATE-TIME THRU 9750-EXIT.
           IF WK-RECORD-REJECTED
               MOVE "INVALID TXN-TIME" TO WK-REJECT-REASON
               GO TO 3200-EXIT.
       3200-EXIT.
           EXIT.
       3500-WRITE-TXN-REJECT.
           ADD 1 TO WK-TXN-REJECT-CNT.
           DISPLAY "REJECT TXN " TXN-TRANSACTION-ID " - "
               WK-REJECT-REASON.
       3500-EXIT.
           EXIT.
       3600-WRITE-VALID-TXN.
           ADD 1 TO WK-TXN-VALID-CNT.
           MOVE TXN-TRANSACTION-ID       TO VTX-TRANSACTION-ID.
           MOVE TXN-MERCHANT-ID          TO VTX-MERCHANT-ID.
           MOVE TXN-RECEIVER-MERCHANT-ID TO VTX-RECEIVER-MERCHANT-ID.
           MOVE TXN-DATE-NUM             TO VTX-DATE-NUM.
           MOVE TXN-TIME-NUM             TO VTX-TIME-NUM.
           MOVE TXN-AMOUNT               TO VTX-AMOUNT.
           MOVE TXN-PAYMENT-METHOD       TO VTX-PAYMENT-METHOD.
           MOVE TXN-STATUS-CDE           TO VTX-STATUS-CDE.
           MOVE TXN-PRODUCT-CATEGORY     TO VTX-PRODUCT-CATEGORY.
           MOVE TXN-PLATFORM             TO VTX-PLATFORM.
           MOVE TXN-CUSTOMER-LOCATION    TO VTX-CUSTOMER-LOCATION.
           MOVE TXN-CUSTOMER-ID          TO VTX-CUSTOMER-ID.
           MOVE TXN-DEVICE-ID            TO VTX-DEVICE-ID.
           WRITE VALID-TXN-RECORD.
       3600-EXIT.
           EXIT.
       3900-READ-TRANSACTION.
           READ TRANSACTION-FILE
               AT END
                   MOVE "Y" TO WK-TXN-EOF-SW
               NOT AT END
                   ADD 1 TO WK-TXN-READ-CNT.
       3900-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  SHARED EDIT SUBROUTINES
      *---------------------------------------------------------------
       9600-COMPUTE-SIGNIFICANT-LEN.
           MOVE WK-TRIM-MAX-LEN TO WK-TRIM-SUB.
       9610-TRIM-LOOP.
           IF WK-TRIM-SUB = ZERO
               MOVE ZERO TO WK-TRIM-LEN
               GO TO 9600-EXIT.
           IF WK-TRIM-FIELD(WK-TRIM-SUB:1) NOT = SPACE
               MOVE WK-TRIM-SUB TO WK-TRIM-LEN
               GO TO 9600-EXIT.
           SUBTRACT 1 FROM WK-TRIM-SUB.
           GO TO 9610-TRIM-LOOP.
       9600-EXIT.
           EXIT.
       9700-VALIDATE-DATE.
           MOVE "N" TO WK-REJECT-SW.
           IF WK-VAL-MM = ZERO OR WK-VAL-MM > 12
               MOVE "Y" TO WK-REJECT-SW
               GO TO 9700-EXIT.
           IF WK-VAL-DD = ZERO
               MOVE "Y" TO WK-REJECT-SW
               GO TO 9700-EXIT.
           MOVE "N" TO WK-VAL-LEAP-SW.
           DIVIDE WK-VAL-YY BY 4 GIVING WK-VAL-CC
               REMAINDER WK-VAL-CC.
           IF WK-VAL-CC = ZERO AND WK-VAL-YY NOT = ZERO
               MOVE "Y" TO WK-VAL-LEAP-SW.
           IF WK-VAL-YY = ZERO
               MOVE "Y" TO WK-VAL-LEAP-SW.
           MOVE WK-MONTH-DAYS(WK-VAL-MM) TO WK-VAL-MAX-DD.
           IF WK-VAL-MM = 2 AND WK-VAL-IS-LEAP-YEAR
               MOVE 29 TO WK-VAL-MAX-DD.
           IF WK-VAL-DD > WK-VAL-MAX-DD
               MOVE "Y" TO WK-REJECT-SW
               GO TO 9700-EXIT.
       9700-EXIT.
           EXIT.
       9750-VALIDATE-TIME.
           MOVE "N" TO WK-REJECT-SW.
           IF WK-VAL-HH > 23
               MOVE "Y" TO WK-REJECT-SW
               GO TO 9750-EXIT.
           IF WK-VAL-MN > 59
               MOVE "Y" TO WK-REJECT-SW
               GO TO 9750-EXIT.
           IF WK-VAL-SS > 59
               MOVE "Y" TO WK-REJECT-SW
               GO TO 9750-EXIT.
       9750-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  END OF RUN
      *---------------------------------------------------------------
       8000-TERMINATE.
           CLOSE MERCHANT-FILE
                 TRANSACTION-FILE
                 VALID-MERCHANT-FILE
                 VALID-TXN-FILE.
           DISPLAY "MRA.R00101 - MER READ    " WK-MER-READ-CNT.
           DISPLAY "MRA.R00101 - MER VALID   " WK-MER-VALID-CNT.
           DISPLAY "MRA.R00101 - MER REJECT  " WK-MER-REJECT-CNT.
           DISPLAY "MRA.R00101 - TXN READ    " WK-TXN-READ-CNT.
           DISPLAY "MRA.R00101 - TXN VALID   " WK-TXN-VALID-CNT.
           DISPLAY "MRA.R00101 - TXN REJECT  " WK-TXN-REJECT-CNT.
           DISPLAY "MRA.R00101 - VALIDATOR RUN COMPLETE".
       8000-EXIT.
           EXIT.
       9900-ABEND-RUN.
           DISPLAY "MRA.R00101 - ABNORMAL TERMINATION".
           STOP RUN.
