       IDENTIFICATION DIVISION.
       PROGRAM-ID.    MERCHANT-TXN-RECORD.
       AUTHOR.        D. KOVACH.
       INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.
       DATE-WRITTEN.  03/28/1987.
       DATE-COMPILED. 03/28/1987.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      *  TARGET-TABLE COPYBOOK FOR THE MERCHANT TRANSACTION FILE
      *  (MER-TXN-DD).  READ BY THE VALIDATOR (MRA.R00101), THE RISK
      *  CALCULATOR (MRA.R00102), THE DAILY SUMMARIZER (MRA.R00103)
      *  AND THE EVENT SCANNER (MRA.R00104).  RECFM = FIXED 179.
      *  INPUT IS ASSUMED PRESORTED MERCHANT-ID/TXN-DATE/TXN-TIME BY
      *  THE UPSTREAM EXTRACT STEP - NONE OF THE READER JOBS SORT IT.
      *---------------------------------------------------------------
      *  CHANGE LOG
      *  ----------
      *  DATE       BY   REQUEST    DESCRIPTION
      *  ---------- ---- ---------- ----------------------------------
      *  03/28/1987 DK   CR-0042    ORIGINAL LAYOUT - MERCHANT TXN.
      *  09/02/1988 DK   CR-0119    ADDED RECEIVER-MERCHANT-ID FOR
      *                             MERCHANT-TO-MERCHANT SETTLEMENT.
      *  01/17/1990 RE   CR-0204    ADDED PLATFORM AND CUSTOMER-
      *                             LOCATION FOR CHANNEL REPORTING.
      *  06/05/1991 RE   CR-0248    ADDED CUSTOMER-ID, DEVICE-ID.
      *  11/23/1992 MT   CR-0302    ADDED VELOCITY-FLAG, AMOUNT-FLAG,
      *                             TIME-FLAG, DEVICE-FLAG - FRAUD
      *                             DETECTION TAGGING FROM THE FRONT
      *                             END, CARRIED THROUGH UNCHANGED.
      *  04/09/1994 SW   CR-0356    STATUS WIDENED 6 TO 9 BYTES TO
      *                             HOLD "COMPLETED" BEFORE THE
      *                             NORMALIZER REWRITES IT TO SUCCESS.
      *  02/11/1997 PO   CR-0413    ADDED RESERVED-EXPANSION-AREA.
      *  10/06/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - TXN-DATE
      *                             CONFIRMED CENTURY-SAFE (CC/YY
      *                             QUAD).
      *  03/02/1999 LF   Y2K-0009   Y2K SIGN-OFF - NO FURTHER CHANGE.
      *  11/18/1999 RE   CR-0422    DROPPED RECORD-TYPE-CDE (DD/HH/TT) -
      *                             EXTRACT FEED CARRIES DETAIL ROWS
      *                             ONLY, NO HEADER/TRAILER, AND NO JOB
      *                             STEP EVER TESTED THE 88S.  RECFM
      *                             181 TO 179.
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT MERCHANT-TXN-RECORD ASSIGN TO TXNFILE01.
       DATA DIVISION.
       FILE SECTION.
       FD  MERCHANT-TXN-RECORD
           LABEL RECORD STANDARD.
      *    RECFM = FIXED 179, ONE TRANSACTION PER RECORD.
       01  MERCHANT-TXN-RECORD.
           05  TXN-TRANSACTION-ID         PIC X(15).
           05  TXN-MERCHANT-ID            PIC X(08).
           05  TXN-RECEIVER-MERCHANT-ID   PIC X(08).
           05  TXN-MERCHANT-PAIR REDEFINES
               TXN-RECEIVER-MERCHANT-ID.
               10  TXN-RECEIVER-PREFIX-CDE
                                          PIC X(01).
               10  TXN-RECEIVER-SEQUENCE-NBR
                                          PIC 9(07).
           05  TXN-DATE.
               10  TXN-YYYY-DTE.
                   15  TXN-CC-DTE         PIC 9(02).
                   15  TXN-YY-DTE         PIC 9(02).
               10  TXN-MM-DTE             PIC 9(02).
               10  TXN-DD-DTE             PIC 9(02).
           05  TXN-DATE-NUM REDEFINES TXN-DATE
                                          PIC 9(08).
           05  TXN-TIME.
               10  TXN-HH-TIM             PIC 9(02).
               10  TXN-MN-TIM             PIC 9(02).
               10  TXN-SS-TIM             PIC 9(02).
           05  TXN-TIME-NUM REDEFINES TXN-TIME
                                          PIC 9(06).
           05  TXN-AMOUNT                 PIC 9(07)V99.
           05  TXN-PAYMENT-METHOD         PIC X(20).
           05  TXN-STATUS-CDE             PIC X(09).
               88  TXN-STATUS-SUCCESS         VALUE "success  ".
               88  TXN-STATUS-FAILED          VALUE "failed   ".
               88  TXN-STATUS-PENDING         VALUE "pending  ".
               88  TXN-STATUS-COMPLETED-RAW   VALUE "completed".
           05  TXN-PRODUCT-CATEGORY       PIC X(20).
           05  TXN-PLATFORM               PIC X(15).
           05  TXN-CUSTOMER-LOCATION      PIC X(20).
           05  TXN-CUSTOMER-ID            PIC X(12).
           05  TXN-DEVICE-ID              PIC X(12).
           05  TXN-FRAUD-FLAGS.
               10  TXN-VELOCITY-FLAG-CDE  PIC X(01).
                   88  TXN-VELOCITY-FLAGGED   VALUE "Y".
               10  TXN-AMOUNT-FLAG-CDE    PIC X(01).
                   88  TXN-AMOUNT-FLAGGED     VALUE "Y".
               10  TXN-TIME-FLAG-CDE      PIC X(01).
                   88  TXN-TIME-FLAGGED       VALUE "Y".
               10  TXN-DEVICE-FLAG-CDE    PIC X(01).
                   88  TXN-DEVICE-FLAGGED     VALUE "Y".
           05  TXN-RESERVED-EXPANSION-AREA
                                          PIC X(12).
           05  FILLER                     PIC X(01).
       WORKING-STORAGE SECTION.
       77  WS-MEMBER-EYECATCHER           PIC X(20)
                                          VALUE "MTX.TIP02 LOADED".
       PROCEDURE DIVISION.
       0000-MEMBER-ENTRY.
      *    LAYOUT-ONLY MEMBER - COPIED INTO THE MRA JOBS, NOT RUN ON
      *    ITS OWN.
           STOP RUN.
