       IDENTIFICATION DIVISION.
       PROGRAM-ID.    MERCHANT-EVENT-RECORD.
       AUTHOR.        M. TALARICO.
       INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.
       DATE-WRITTEN.  11/30/1992.
       DATE-COMPILED. 11/30/1992.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      *  TARGET-TABLE COPYBOOK FOR THE MERCHANT TIMELINE EVENT OUTPUT
      *  FILE (MER-EVNT-DD).  WRITTEN BY THE EVENT SCANNER
      *  (MRA.R00104) IN DETECTION ORDER - ROUND-AMOUNT EVENTS, THEN
      *  LATE-NIGHT, THEN SPIKE, PER MERCHANT.  READ BACK BY THE
      *  CONTROL REPORT (MRA.R00105) FOR THE SEVERITY TOTALS.
      *  RECFM = FIXED 100.
      *---------------------------------------------------------------
      *  CHANGE LOG
      *  ----------
      *  DATE       BY   REQUEST    DESCRIPTION
      *  ---------- ---- ---------- ----------------------------------
      *  11/30/1992 MT   CR-0305    ORIGINAL LAYOUT - ROUND-AMOUNT AND
      *                             LATE-NIGHT EVENTS ONLY.
      *  04/09/1994 SW   CR-0358    ADDED SUDDEN-SPIKE EVENT TYPE AND
      *                             THE DETAIL-COUNT/MEAN/ZSCORE
      *                             FIELDS (SEE THE EFFECT-CDE 88S
      *                             BELOW - MODELLED ON THE OLD DFA
      *                             SHARE-BALANCE-EFFECT-CODE IDIOM).
      *  08/30/1995 SW   CR-0391    SEVERITY WIDENED 4 TO 6 BYTES TO
      *                             HOLD "MEDIUM".
      *  10/06/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - EVENT-DATE
      *                             CONFIRMED CENTURY-SAFE.
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT MERCHANT-EVENT-RECORD ASSIGN TO EVNTFIL1.
       DATA DIVISION.
       FILE SECTION.
       FD  MERCHANT-EVENT-RECORD
           LABEL RECORD STANDARD.
      *    RECFM = FIXED 100, ONE RECORD PER DETECTED EVENT.
       01  MERCHANT-EVENT-RECORD.
           05  EVT-MERCHANT-ID            PIC X(08).
           05  EVT-EVENT-TYPE             PIC X(30).
           05  EVT-EVENT-DATE.
               10  EVT-EVENT-YYYY-DTE.
                   15  EVT-EVENT-CC-DTE   PIC 9(02).
                   15  EVT-EVENT-YY-DTE   PIC 9(02).
               10  EVT-EVENT-MM-DTE       PIC 9(02).
               10  EVT-EVENT-DD-DTE       PIC 9(02).
           05  EVT-EVENT-DATE-NUM REDEFINES EVT-EVENT-DATE
                                          PIC 9(08).
           05  EVT-EVENT-TIME.
               10  EVT-EVENT-HH-TIM       PIC 9(02).
               10  EVT-EVENT-MN-TIM       PIC 9(02).
               10  EVT-EVENT-SS-TIM       PIC 9(02).
           05  EVT-SEVERITY-CDE           PIC X(06).
               88  EVT-SEVERITY-LOW           VALUE "LOW   ".
               88  EVT-SEVERITY-MEDIUM        VALUE "MEDIUM".
               88  EVT-SEVERITY-HIGH          VALUE "HIGH  ".
           05  EVT-DETAIL-AMOUNT          PIC 9(07)V99.
           05  EVT-DETAIL-TXN-ID          PIC X(15).
           05  EVT-DETAIL-SPIKE-AREA.
               10  EVT-DETAIL-COUNT       PIC 9(05).
               10  EVT-DETAIL-MEAN        PIC 9(05)V99.
               10  EVT-DETAIL-ZSCORE      PIC 9(03)V99.
           05  EVT-DETAIL-SPIKE-VIEW REDEFINES
               EVT-DETAIL-SPIKE-AREA.
               10  EVT-DETAIL-SPIKE-DIGIT OCCURS 15 TIMES
                                          PIC 9.
           05  FILLER                     PIC X(01).
       WORKING-STORAGE SECTION.
       77  WS-MEMBER-EYECATCHER           PIC X(20)
                                          VALUE "MEV.TIP05 LOADED".
       01  WK-SELFCHECK-DATE-AREA.
           05  WK-SELFCHECK-YY            PIC 9(02).
           05  WK-SELFCHECK-MM            PIC 9(02).
           05  WK-SELFCHECK-DD            PIC 9(02).
           05  FILLER                     PIC X(01).
       01  WK-SELFCHECK-DATE-NUM REDEFINES WK-SELFCHECK-DATE-AREA
                                          PIC 9(06).
       PROCEDURE DIVISION.
       0000-MEMBER-ENTRY.
      *    LAYOUT-ONLY MEMBER - COPIED INTO THE MRA JOBS, NOT RUN ON
      *    ITS OWN.  THE NIGHTLY LIBRARY-MAINTENANCE JOB COMPILES AND
      *    RUNS EVERY MEMBER IN THIS LIBRARY TO PROVE THE LAYOUT IS
      *    STILL SYNTACTICALLY SOUND - THIS ACCEPT/DISPLAY IS THAT
      *    SELF-CHECK.
           ACCEPT WK-SELFCHECK-DATE-AREA FROM DATE.
           DISPLAY "MEV.TIP05 - LAYOUT OK - CHECKED "
               WK-SELFCHECK-DATE-NUM.
           STOP RUN.
