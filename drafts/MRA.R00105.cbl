       IDENTIFICATION DIVISION.
       PROGRAM-ID.    MERCHANT-RISK-CONTROL-REPORT.
       AUTHOR.        R. ESSANI.
       INSTALLATION.  RISK SYSTEMS GROUP - DATA CENTER 2.
       DATE-WRITTEN.  07/05/1991.
       DATE-COMPILED. 07/05/1991.
       SECURITY.      CONFIDENTIAL - INTERNAL USE ONLY.
      *---------------------------------------------------------------
      *  MRA.R00105 - FINAL STEP OF THE MERCHANT RISK ANALYSIS BATCH
      *  STREAM.  MATCH-MERGES THE THREE OUTPUT FILES BUILT BY
      *  MRA.R00102/103/104 AGAINST THE VALID MERCHANT WORK FILE FROM
      *  MRA.R00101 TO PRODUCE ONE PRINTED CONTROL REPORT, THEN
      *  RE-OPENS THE TWO RAW INPUT FILES A SECOND TIME - COUNT ONLY,
      *  NO EDITING - TO PICK UP THE READ COUNTS NEEDED FOR THE
      *  BALANCING FOOTER.  THIS PROGRAM DOES NOT RE-VALIDATE ANYTHING;
      *  THE REJECT COUNTS ON THE FOOTER ARE DERIVED ARITHMETICALLY
      *  (RAW COUNT LESS CLEAN-FILE COUNT), THE SAME BALANCING
      *  TECHNIQUE THE SDCM RECONCILIATION JOBS USE.
      *---------------------------------------------------------------
      *  CHANGE LOG
      *  ----------
      *  DATE       BY   REQUEST    DESCRIPTION
      *  ---------- ---- ---------- ----------------------------------
      *  07/05/1991 RE   CR-0255    ORIGINAL PROGRAM - MERCHANT/RISK
      *                             MATCH-MERGE AND DETAIL LINE ONLY.
      *  11/25/1992 MT   CR-0309    ADDED THE SUMMARY-FILE LEG OF THE
      *                             MERGE (6200) SO THE DETAIL LINE
      *                             CARRIES TRUE TRANSACTION COUNT AND
      *                             VOLUME INSTEAD OF ZEROS.
      *  04/11/1994 SW   CR-0361    ADDED THE EVENT-FILE LEG OF THE
      *                             MERGE (6300) AND THE SEVERITY
      *                             BREAKDOWN ON THE FOOTER.
      *  09/02/1995 SW   CR-0392    RISK BAND WIDENED FROM 2 TO 3
      *                             BUCKETS (HIGH/MEDIUM/LOW) TO MATCH
      *                             THE COMPOSITE SCORE CR-0393 CHANGE
      *                             IN MRA.R00102.
      *  02/14/1997 PO   CR-0417    FOOTER NOW SHOWS VALID AND REJECTED
      *                             MERCHANT/TRANSACTION COUNTS - RE-
      *                             OPENS MERCHANT-FILE AND
      *                             TRANSACTION-FILE FOR A COUNT-ONLY
      *                             PASS RATHER THAN CARRYING A CONTROL
      *                             RECORD FORWARD FROM MRA.R00101.
      *  10/08/1998 LF   Y2K-0009   YEAR 2000 REMEDIATION - RUN-DATE
      *                             STAMP ON THE PAGE HEADING WINDOWED
      *                             THE SAME AS THE OTHER FOUR STEPS.
      *  03/03/1999 LF   Y2K-0009   Y2K SIGN-OFF - NO FURTHER CHANGE.
      *  11/18/1999 RE   CR-0422    TRANSACTION-FILE COUNT-ONLY FD
      *                             NARROWED 181 TO 179 TO MATCH
      *                             MTX.TIP02'S DROPPED RECORD-TYPE-CDE.
      *---------------------------------------------------------------
       ENVIRONMENT DIVISION.
       CONFIGURATION SECTION.
       SPECIAL-NAMES.
           C01 IS TOP-OF-FORM.
       INPUT-OUTPUT SECTION.
       FILE-CONTROL.
           SELECT MERCHANT-FILE ASSIGN TO MERFILE01
               FILE STATUS IS WK-MER-FILE-STATUS.
           SELECT TRANSACTION-FILE ASSIGN TO TXNFILE01
               FILE STATUS IS WK-TXN-FILE-STATUS.
           SELECT VALID-MERCHANT-FILE ASSIGN TO VMERFIL1
               FILE STATUS IS WK-VMR-FILE-STATUS.
           SELECT RISK-METRICS-FILE ASSIGN TO RISKFIL1
               FILE STATUS IS WK-RSK-FILE-STATUS.
           SELECT SUMMARY-FILE ASSIGN TO SUMFILE1
               FILE STATUS IS WK-SUM-FILE-STATUS.
           SELECT EVENT-FILE ASSIGN TO EVNTFIL1
               FILE STATUS IS WK-EVT-FILE-STATUS.
           SELECT REPORT-FILE ASSIGN TO RPTFILE1
               FILE STATUS IS WK-RPT-FILE-STATUS.
       DATA DIVISION.
       FILE SECTION.
      *---------------------------------------------------------------
      *  THE RAW MERCHANT AND TRANSACTION FILES ARE READ HERE ONLY TO
      *  BE COUNTED FOR THE FOOTER - NO FIELD IN EITHER RECORD IS
      *  REFERENCED, SO THE FD CARRIES A SINGLE FILLER THE WIDTH OF
      *  THE RECORD.  A LONG-STANDING BALANCING-JOB SHORTCUT IN THIS
      *  SHOP - SEE THE SDCM RECONCILIATION SUITE.
      *---------------------------------------------------------------
       FD  MERCHANT-FILE
           LABEL RECORD STANDARD.
       01  MERCHANT-FILE-RECORD              PIC X(259).
       FD  TRANSACTION-FILE
           LABEL RECORD STANDARD.
       01  TRANSACTION-FILE-RECORD           PIC X(179).
       FD  VALID-MERCHANT-FILE
           LABEL RECORD STANDARD.
      *    CLEAN MERCHANT WORK FILE FROM MRA.R00101 - DRIVES THE
      *    CONTROL BREAK ON THIS REPORT.
       01  VALID-MERCHANT-RECORD.
           05  VMR-MERCHANT-ID            PIC X(08).
           05  VMR-BUSINESS-NAME          PIC X(40).
           05  VMR-BUSINESS-TYPE          PIC X(20).
           05  VMR-REGISTRATION-DTE       PIC X(08).
           05  VMR-BUSINESS-MODEL-CDE     PIC X(07).
           05  VMR-PRODUCT-CATEGORY       PIC X(20).
           05  VMR-AVG-TICKET-SIZE-AMT    PIC 9(07)V99.
           05  VMR-GST-STATUS-CDE         PIC X(01).
           05  VMR-EPFO-STATUS-CDE        PIC X(01).
           05  VMR-REGISTERED-ADDR        PIC X(60).
           05  VMR-CITY-NM                PIC X(20).
           05  VMR-STATE-NM               PIC X(20).
           05  VMR-REPORTED-REVENUE-AMT   PIC 9(09)V99.
           05  VMR-EMPLOYEE-CNT           PIC 9(07).
           05  VMR-BANK-ACCOUNT-NBR       PIC X(20).
           05  FILLER                     PIC X(06).
       FD  RISK-METRICS-FILE
           LABEL RECORD STANDARD.
       01  RISK-METRICS-RECORD.
           05  RSK-MERCHANT-ID            PIC X(08).
           05  RSK-CALC-DATE.
               10  RSK-CALC-YYYY-DTE.
                   15  RSK-CALC-CC-DTE    PIC 9(02).
                   15  RSK-CALC-YY-DTE    PIC 9(02).
               10  RSK-CALC-MM-DTE        PIC 9(02).
               10  RSK-CALC-DD-DTE        PIC 9(02).
           05  RSK-CALC-DATE-NUM REDEFINES RSK-CALC-DATE
                                          PIC 9(08).
           05  RSK-SCORE-GROUP.
               10  RSK-LATE-NIGHT-SCORE   PIC 9V9(4).
               10  RSK-SUDDEN-SPIKE-SCORE PIC 9V9(4).
               10  RSK-VELOCITY-ABUSE-SCORE
                                          PIC 9V9(4).
               10  RSK-DEVICE-SWITCH-SCORE
                                          PIC 9V9(4).
               10  RSK-LOCATION-HOP-SCORE PIC 9V9(4).
               10  RSK-PAYMENT-CYCLE-SCORE
                                          PIC 9V9(4).
               10  RSK-ROUND-AMOUNT-SCORE PIC 9V9(4).
               10  RSK-CUST-CONCENTRATION-SCORE
                                          PIC 9V9(4).
           05  RSK-SCORE-TABLE REDEFINES RSK-SCORE-GROUP.
               10  RSK-SCORE-ENTRY OCCURS 8 TIMES
                                          PIC 9V9(4).
           05  RSK-COMPOSITE-RISK-SCORE   PIC 9V9(4).
           05  FILLER                     PIC X(01).
       FD  SUMMARY-FILE
           LABEL RECORD STANDARD.
       01  MERCHANT-DAILY-SUMMARY-RECORD.
           05  SUM-MERCHANT-ID            PIC X(08).
           05  SUM-SUMMARY-DATE.
               10  SUM-SUMMARY-YYYY-DTE.
                   15  SUM-SUMMARY-CC-DTE PIC 9(02).
                   15  SUM-SUMMARY-YY-DTE PIC 9(02).
               10  SUM-SUMMARY-MM-DTE     PIC 9(02).
               10  SUM-SUMMARY-DD-DTE     PIC 9(02).
           05  SUM-SUMMARY-DATE-NUM REDEFINES SUM-SUMMARY-DATE
                                          PIC 9(08).
           05  SUM-TXN-COUNT              PIC 9(07).
           05  SUM-TOTAL-VOLUME-AMT       PIC 9(11)V99.
           05  SUM-AMOUNT-STATS.
               10  SUM-AVG-AMOUNT         PIC 9(07)V99.
               10  SUM-MAX-AMOUNT         PIC 9(07)V99.
               10  SUM-MIN-AMOUNT         PIC 9(07)V99.
           05  SUM-AMOUNT-STATS-TABLE REDEFINES SUM-AMOUNT-STATS.
               10  SUM-AMOUNT-STAT-ENTRY OCCURS 3 TIMES
                                          PIC 9(07)V99.
           05  SUM-UNIQUE-CUSTOMERS       PIC 9(05).
           05  SUM-UNIQUE-PAY-METHODS     PIC 9(03).
           05  FILLER                     PIC X(01).
       FD  EVENT-FILE
           LABEL RECORD STANDARD.
       01  MERCHANT-EVENT-RECORD.
           05  EVT-MERCHANT-ID            PIC X(08).
           05  EVT-EVENT-TYPE             PIC X(30).
           05  EVT-EVENT-DATE.
               10  EVT-EVENT-YYYY-DTE.
                   15  EVT-EVENT-CC-DTE   PIC 9(02).
                   15  EVT-EVENT-YY-DTE   PIC 9(02).
               10  EVT-EVENT-MM-DTE       PIC 9(02).
               10  EVT-EVENT-DD-DTE       PIC 9(02).
           05  EVT-EVENT-DATE-NUM REDEFINES EVT-EVENT-DATE
                                          PIC 9(08).
           05  EVT-EVENT-TIME.
               10  EVT-EVENT-HH-TIM       PIC 9(02).
               10  EVT-EVENT-MN-TIM       PIC 9(02).
               10  EVT-EVENT-SS-TIM       PIC 9(02).
           05  EVT-SEVERITY-CDE           PIC X(06).
               88  EVT-SEVERITY-LOW           VALUE "LOW   ".
               88  EVT-SEVERITY-MEDIUM        VALUE "MEDIUM".
               88  EVT-SEVERITY-HIGH          VALUE "HIGH  ".
           05  EVT-DETAIL-AMOUNT          PIC 9(07)V99.
           05  EVT-DETAIL-TXN-ID          PIC X(15).
           05  EVT-DETAIL-SPIKE-AREA.
               10  EVT-DETAIL-COUNT       PIC 9(05).
               10  EVT-DETAIL-MEAN        PIC 9(05)V99.
               10  EVT-DETAIL-ZSCORE      PIC 9(03)V99.
           05  EVT-DETAIL-SPIKE-VIEW REDEFINES
               EVT-DETAIL-SPIKE-AREA.
               10  EVT-DETAIL-SPIKE-DIGIT OCCURS 15 TIMES
                                          PIC 9.
           05  FILLER                     PIC X(01).
       FD  REPORT-FILE
           LABEL RECORD STANDARD.
       01  REPORT-LINE                       PIC X(132).
       WORKING-STORAGE SECTION.
       77  WS-MEMBER-EYECATCHER           PIC X(20)
                                          VALUE "MRA.R00105 RUNNING".
       01  WK-FILE-STATUS-AREA.
           05  WK-MER-FILE-STATUS         PIC X(02).
           05  WK-TXN-FILE-STATUS         PIC X(02).
           05  WK-VMR-FILE-STATUS         PIC X(02).
           05  WK-RSK-FILE-STATUS         PIC X(02).
           05  WK-SUM-FILE-STATUS         PIC X(02).
           05  WK-EVT-FILE-STATUS         PIC X(02).
           05  WK-RPT-FILE-STATUS         PIC X(02).
           05  FILLER                     PIC X(02).
       01  WK-SWITCHES.
           05  WK-VMR-EOF-SW              PIC X(01) VALUE "N".
               88  VMR-EOF                   VALUE "Y".
           05  WK-RSK-EOF-SW              PIC X(01) VALUE "N".
               88  RSK-EOF                   VALUE "Y".
           05  WK-SUM-EOF-SW              PIC X(01) VALUE "N".
               88  SUM-EOF                   VALUE "Y".
           05  WK-EVT-EOF-SW              PIC X(01) VALUE "N".
               88  EVT-EOF                   VALUE "Y".
           05  FILLER                     PIC X(01).
       01  WK-RUN-DATE-AREA.
           05  WK-RUN-CC                  PIC 9(02).
           05  WK-RUN-YY                  PIC 9(02).
           05  WK-RUN-MM                  PIC 9(02).
           05  WK-RUN-DD                  PIC 9(02).
           05  FILLER                     PIC X(01).
       01  WK-RUN-DATE-NUM REDEFINES WK-RUN-DATE-AREA
                                          PIC 9(08).
       01  WK-ACCEPT-DATE-AREA.
           05  WK-ACCEPT-YY               PIC 9(02).
           05  WK-ACCEPT-MM               PIC 9(02).
           05  WK-ACCEPT-DD               PIC 9(02).
           05  FILLER                     PIC X(01).
       01  WK-BREAK-MERCHANT-ID           PIC X(08).
       01  WK-PAGE-NUMBER                 PIC 9(05) COMP.
       01  WK-LINE-COUNT                  PIC 9(03) COMP.
       01  WK-COUNTERS.
           05  WK-MER-RAW-CNT             PIC 9(07) COMP.
           05  WK-MER-VALID-CNT           PIC 9(07) COMP.
           05  WK-TXN-RAW-CNT             PIC 9(07) COMP.
           05  WK-GRAND-TXN-COUNT         PIC 9(09) COMP.
           05  WK-HIGH-RISK-CNT           PIC 9(07) COMP.
           05  WK-LOW-EVT-CNT             PIC 9(07) COMP.
           05  WK-MEDIUM-EVT-CNT          PIC 9(07) COMP.
           05  WK-HIGH-EVT-CNT            PIC 9(07) COMP.
           05  FILLER                     PIC X(01).
       01  WK-GRAND-VOLUME                PIC 9(13)V99.
       01  WK-MER-REJECT-CNT              PIC S9(07) COMP.
       01  WK-TXN-REJECT-CNT              PIC S9(09) COMP.
       01  WK-DETAIL-WORK.
           05  WK-DET-TXN-COUNT           PIC 9(07).
           05  WK-DET-VOLUME              PIC 9(11)V99.
           05  WK-DET-COMPOSITE           PIC 9V9(4).
           05  WK-DET-RISK-BAND           PIC X(06).
           05  WK-DET-EVENT-COUNT         PIC 9(05) COMP.
           05  FILLER                     PIC X(01).
       01  WK-HEADING-LINE-1.
           05  FILLER                     PIC X(01) VALUE SPACE.
           05  FILLER                     PIC X(40)
               VALUE "MERCHANT RISK ANALYSIS - CONTROL REPORT".
           05  FILLER                     PIC X(20) VALUE SPACES.
           05  FILLER                     PIC X(09) VALUE "RUN DATE ".
           05  HDG-RUN-DATE               PIC 9(08).
           05  FILLER                     PIC X(09) VALUE SPACES.
           05  FILLER                     PIC X(05) VALUE "PAGE ".
           05  HDG-PAGE-NUMBER            PIC ZZZZ9.
           05  FILLER                     PIC X(35) VALUE SPACES.
       01  WK-HEADING-LINE-2.
           05  FILLER                     PIC X(01) VALUE SPACE.
           05  FILLER                     PIC X(08) VALUE "MERCHANT".
           05  FILLER                     PIC X(04) VALUE SPACES.
           05  FILLER                     PIC X(05) VALUE "TXN".
           05  FILLER                     PIC X(09) VALUE SPACES.
           05  FILLER                     PIC X(05) VALUE "TOTAL".
           05  FILLER                     PIC X(10) VALUE SPACES.
           05  FILLER                     PIC X(09) VALUE "COMPOSITE".
           05  FILLER                     PIC X(05) VALUE SPACES.
           05  FILLER                     PIC X(04) VALUE "RISK".
           05  FILLER                     PIC X(04) VALUE SPACES.
           05  FILLER                     PIC X(05) VALUE "EVENT".
           05  FILLER                     PIC X(63) VALUE SPACES.
       01  WK-HEADING-LINE-3.
           05  FILLER                     PIC X(01) VALUE SPACE.
           05  FILLER                     PIC X(02) VALUE "ID".
           05  FILLER                     PIC X(10) VALUE SPACES.
           05  FILLER                     PIC X(05) VALUE "COUNT".
           05  FILLER                     PIC X(09) VALUE SPACES.
           05  FILLER                     PIC X(06) VALUE "VOLUME".
           05  FILLER                     PIC X(09) VALUE SPACES.
           05  FILLER                     PIC X(05) VALUE "SCORE".
           05  FILLER                     PIC X(09) VALUE SPACES.
           05  FILLER                     PIC X(04) VALUE "BAND".
           05  FILLER                     PIC X(04) VALUE SPACES.
           05  FILLER                     PIC X(05) VALUE "COUNT".
           05  FILLER                     PIC X(63) VALUE SPACES.
       01  WK-DETAIL-LINE.
           05  FILLER                     PIC X(01) VALUE SPACE.
           05  DTL-MERCHANT-ID            PIC X(08).
           05  FILLER                     PIC X(04) VALUE SPACES.
           05  DTL-TXN-COUNT              PIC ZZZZZZ9.
           05  FILLER                     PIC X(05) VALUE SPACES.
           05  DTL-VOLUME                 PIC ZZ,ZZZ,ZZZ,ZZ9.99.
           05  FILLER                     PIC X(04) VALUE SPACES.
           05  DTL-COMPOSITE              PIC 9.9999.
           05  FILLER                     PIC X(08) VALUE SPACES.
           05  DTL-RISK-BAND              PIC X(06).
           05  FILLER                     PIC X(06) VALUE SPACES.
           05  DTL-EVENT-COUNT            PIC ZZZZ9.
           05  FILLER                     PIC X(55) VALUE SPACES.
       01  WK-FOOTER-LINE-1               PIC X(132) VALUE SPACES.
       01  WK-FOOTER-LINE-2.
           05  FILLER                     PIC X(01) VALUE SPACE.
           05  FILLER                     PIC X(21)
               VALUE "MERCHANTS PROCESSED ".
           05  FTR-MER-VALID              PIC ZZZ,ZZ9.
           05  FILLER                     PIC X(103) VALUE SPACES.
       01  WK-FOOTER-LINE-3.
           05  FILLER                     PIC X(01) VALUE SPACE.
           05  FILLER                     PIC X(21)
               VALUE "MERCHANTS REJECTED  ".
           05  FTR-MER-REJECT             PIC ZZZ,ZZ9.
           05  FILLER                     PIC X(103) VALUE SPACES.
       01  WK-FOOTER-LINE-4.
           05  FILLER                     PIC X(01) VALUE SPACE.
           05  FILLER                     PIC X(21)
               VALUE "TRANSACTIONS VALID  ".
           05  FTR-TXN-VALID              PIC ZZZ,ZZZ,ZZ9.
           05  FILLER                     PIC X(99) VALUE SPACES.
       01  WK-FOOTER-LINE-5.
           05  FILLER                     PIC X(01) VALUE SPACE.
           05  FILLER                     PIC X(21)
               VALUE "TRANSACTIONS REJECT  ".
           05  FTR-TXN-REJECT             PIC ZZZ,ZZZ,ZZ9.
           05  FILLER                     PIC X(99) VALUE SPACES.
       01  WK-FOOTER-LINE-6.
           05  FILLER                     PIC X(01) VALUE SPACE.
           05  FILLER                     PIC X(21)
               VALUE "TOTAL TXN VOLUME    ".
           05  FTR-TOTAL-VOLUME           PIC Z,ZZZ,ZZZ,ZZZ,ZZ9.99.
           05  FILLER                     PIC X(90) VALUE SPACES.
       01  WK-FOOTER-LINE-7.
           05  FILLER                     PIC X(01) VALUE SPACE.
           05  FILLER                     PIC X(21)
               VALUE "HIGH RISK MERCHANTS  ".
           05  FTR-HIGH-RISK              PIC ZZZ,ZZ9.
           05  FILLER                     PIC X(103) VALUE SPACES.
       01  WK-FOOTER-LINE-8.
           05  FILLER                     PIC X(01) VALUE SPACE.
           05  FILLER                     PIC X(21)
               VALUE "EVENTS LOW/MED/HIGH  ".
           05  FTR-EVT-LOW                PIC ZZ,ZZ9.
           05  FILLER                     PIC X(01) VALUE "/".
           05  FTR-EVT-MEDIUM             PIC ZZ,ZZ9.
           05  FILLER                     PIC X(01) VALUE "/".
           05  FTR-EVT-HIGH               PIC ZZ,ZZ9.
           05  FILLER                     PIC X(90) VALUE SPACES.
       PROCEDURE DIVISION.
       0000-MAINLINE.
           PERFORM 1000-INITIALIZE THRU 1000-EXIT.
           PERFORM 6000-PAGE-HEADING THRU 6000-EXIT.
           PERFORM 6100-MERCHANT-DETAIL-LINE THRU 6100-EXIT
               UNTIL VMR-EOF.
           PERFORM 6800-COUNT-RAW-FILES THRU 6800-EXIT.
           PERFORM 6900-GRAND-TOTAL-FOOTER THRU 6900-EXIT.
           PERFORM 8000-TERMINATE THRU 8000-EXIT.
           STOP RUN.
       1000-INITIALIZE.
           OPEN INPUT VALID-MERCHANT-FILE
                      RISK-METRICS-FILE
                      SUMMARY-FILE
                      EVENT-FILE
                OUTPUT REPORT-FILE.
           IF WK-VMR-FILE-STATUS NOT = "00"
               DISPLAY "MRA.R00105 - VALID-MERCHANT OPEN FAILED - "
                   WK-VMR-FILE-STATUS
               GO TO 9900-ABEND-RUN.
           ACCEPT WK-ACCEPT-DATE-AREA FROM DATE.
           IF WK-ACCEPT-YY < 50
               MOVE 20 TO WK-RUN-CC
           ELSE
               MOVE 19 TO WK-RUN-CC.
           MOVE WK-ACCEPT-YY TO WK-RUN-YY.
           MOVE WK-ACCEPT-MM TO WK-RUN-MM.
           MOVE WK-ACCEPT-DD TO WK-RUN-DD.
           MOVE ZERO TO WK-PAGE-NUMBER.
           MOVE 99 TO WK-LINE-COUNT.
           PERFORM 2910-READ-VMR THRU 2910-EXIT.
           PERFORM 2920-READ-RSK THRU 2920-EXIT.
           PERFORM 2930-READ-SUM THRU 2930-EXIT.
           PERFORM 2940-READ-EVT THRU 2940-EXIT.
       1000-EXIT.
           EXIT.
       2910-READ-VMR.
           READ VALID-MERCHANT-FILE
               AT END
                   MOVE "Y" TO WK-VMR-EOF-SW.
       2910-EXIT.
           EXIT.
       2920-READ-RSK.
           READ RISK-METRICS-FILE
               AT END
                   MOVE "Y" TO WK-RSK-EOF-SW
                   MOVE HIGH-VALUES TO RSK-MERCHANT-ID.
       2920-EXIT.
           EXIT.
       2930-READ-SUM.
           READ SUMMARY-FILE
               AT END
                   MOVE "Y" TO WK-SUM-EOF-SW
                   MOVE HIGH-VALUES TO SUM-MERCHANT-ID.
       2930-EXIT.
           EXIT.
       2940-READ-EVT.
           READ EVENT-FILE
               AT END
                   MOVE "Y" TO WK-EVT-EOF-SW
                   MOVE HIGH-VALUES TO EVT-MERCHANT-ID.
       2940-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  ONE DETAIL LINE PER VALID MERCHANT - MATCH IN THE
      *  SUBORDINATE FILES ON MERCHANT-ID.  EACH SUBORDINATE KEY IS
      *  DRIVEN TO HIGH-VALUES ON ITS OWN EOF SO A SHORT SUBORDINATE
      *  FILE SIMPLY STOPS MATCHING - NO SPECIAL-CASE EOF LOGIC NEEDED
      *  IN THE MATCH PARAGRAPHS THEMSELVES.
      *---------------------------------------------------------------
       6100-MERCHANT-DETAIL-LINE.
           MOVE VMR-MERCHANT-ID TO WK-BREAK-MERCHANT-ID.
           ADD 1 TO WK-MER-VALID-CNT.
           MOVE ZERO TO WK-DET-TXN-COUNT.
           MOVE ZERO TO WK-DET-VOLUME.
           MOVE ZERO TO WK-DET-COMPOSITE.
           MOVE ZERO TO WK-DET-EVENT-COUNT.
           PERFORM 6150-MATCH-RISK THRU 6150-EXIT.
           PERFORM 6200-MATCH-SUMMARY THRU 6200-EXIT.
           PERFORM 6300-MATCH-EVENTS THRU 6300-EXIT.
           PERFORM 6170-SET-RISK-BAND THRU 6170-EXIT.
           ADD WK-DET-TXN-COUNT TO WK-GRAND-TXN-COUNT.
           ADD WK-DET-VOLUME TO WK-GRAND-VOLUME.
           IF WK-LINE-COUNT NOT < 50
               PERFORM 6000-PAGE-HEADING THRU 6000-EXIT.
           MOVE WK-BREAK-MERCHANT-ID TO DTL-MERCHANT-ID.
           MOVE WK-DET-TXN-COUNT TO DTL-TXN-COUNT.
           MOVE WK-DET-VOLUME TO DTL-VOLUME.
           MOVE WK-DET-COMPOSITE TO DTL-COMPOSITE.
           MOVE WK-DET-RISK-BAND TO DTL-RISK-BAND.
           MOVE WK-DET-EVENT-COUNT TO DTL-EVENT-COUNT.
           WRITE REPORT-LINE FROM WK-DETAIL-LINE
               AFTER ADVANCING 1 LINE.
           ADD 1 TO WK-LINE-COUNT.
           PERFORM 2910-READ-VMR THRU 2910-EXIT.
       6100-EXIT.
           EXIT.
       6150-MATCH-RISK.
           IF RSK-MERCHANT-ID NOT = WK-BREAK-MERCHANT-ID
               GO TO 6150-EXIT.
           MOVE RSK-COMPOSITE-RISK-SCORE TO WK-DET-COMPOSITE.
           PERFORM 2920-READ-RSK THRU 2920-EXIT.
       6150-EXIT.
           EXIT.
       6170-SET-RISK-BAND.
           IF WK-DET-COMPOSITE > .7
               MOVE "HIGH  " TO WK-DET-RISK-BAND
               ADD 1 TO WK-HIGH-RISK-CNT
               GO TO 6170-EXIT.
           IF WK-DET-COMPOSITE > .4
               MOVE "MEDIUM" TO WK-DET-RISK-BAND
               GO TO 6170-EXIT.
           MOVE "LOW   " TO WK-DET-RISK-BAND.
       6170-EXIT.
           EXIT.
       6200-MATCH-SUMMARY.
           IF SUM-MERCHANT-ID NOT = WK-BREAK-MERCHANT-ID
               GO TO 6200-EXIT.
           ADD SUM-TXN-COUNT TO WK-DET-TXN-COUNT.
           ADD SUM-TOTAL-VOLUME-AMT TO WK-DET-VOLUME.
           PERFORM 2930-READ-SUM THRU 2930-EXIT.
           GO TO 6200-MATCH-SUMMARY.
       6200-EXIT.
           EXIT.
       6300-MATCH-EVENTS.
           IF EVT-MERCHANT-ID NOT = WK-BREAK-MERCHANT-ID
               GO TO 6300-EXIT.
           ADD 1 TO WK-DET-EVENT-COUNT.
           IF EVT-SEVERITY-LOW
               ADD 1 TO WK-LOW-EVT-CNT.
           IF EVT-SEVERITY-MEDIUM
               ADD 1 TO WK-MEDIUM-EVT-CNT.
           IF EVT-SEVERITY-HIGH
               ADD 1 TO WK-HIGH-EVT-CNT.
           PERFORM 2940-READ-EVT THRU 2940-EXIT.
           GO TO 6300-MATCH-EVENTS.
       6300-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  PAGE HEADING
      *---------------------------------------------------------------
       6000-PAGE-HEADING.
           ADD 1 TO WK-PAGE-NUMBER.
           MOVE WK-RUN-DATE-NUM TO HDG-RUN-DATE.
           MOVE WK-PAGE-NUMBER TO HDG-PAGE-NUMBER.
           IF WK-PAGE-NUMBER > 1
               WRITE REPORT-LINE FROM WK-HEADING-LINE-1
                   AFTER ADVANCING PAGE
           ELSE
               WRITE REPORT-LINE FROM WK-HEADING-LINE-1
                   AFTER ADVANCING 0 LINES.
           WRITE REPORT-LINE FROM WK-HEADING-LINE-2
               AFTER ADVANCING 2 LINES.
           WRITE REPORT-LINE FROM WK-HEADING-LINE-3
               AFTER ADVANCING 1 LINE.
           MOVE ZERO TO WK-LINE-COUNT.
       6000-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  COUNT-ONLY PASS OVER THE TWO RAW INPUT FILES FOR THE
      *  BALANCING FOOTER - NO EDITING, NO FIELD REFERENCED.
      *---------------------------------------------------------------
       6800-COUNT-RAW-FILES.
           OPEN INPUT MERCHANT-FILE TRANSACTION-FILE.
           IF WK-MER-FILE-STATUS NOT = "00"
               DISPLAY "MRA.R00105 - MERCHANT-FILE OPEN FAILED - "
                   WK-MER-FILE-STATUS
               GO TO 9900-ABEND-RUN.
       6810-COUNT-MER-LOOP.
           READ MERCHANT-FILE
               AT END
                   GO TO 6820-COUNT-TXN.
           ADD 1 TO WK-MER-RAW-CNT.
           GO TO 6810-COUNT-MER-LOOP.
       6820-COUNT-TXN.
           IF WK-TXN-FILE-STATUS NOT = "00"
               DISPLAY "MRA.R00105 - TRANSACTION-FILE OPEN FAILED - "
                   WK-TXN-FILE-STATUS
               GO TO 9900-ABEND-RUN.
       6821-COUNT-TXN-LOOP.
           READ TRANSACTION-FILE
               AT END
                   GO TO 6800-EXIT.
           ADD 1 TO WK-TXN-RAW-CNT.
           GO TO 6821-COUNT-TXN-LOOP.
       6800-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  GRAND-TOTAL FOOTER
      *---------------------------------------------------------------
       6900-GRAND-TOTAL-FOOTER.
           COMPUTE WK-MER-REJECT-CNT =
               WK-MER-RAW-CNT - WK-MER-VALID-CNT.
           COMPUTE WK-TXN-REJECT-CNT =
               WK-TXN-RAW-CNT - WK-GRAND-TXN-COUNT.
           WRITE REPORT-LINE FROM WK-FOOTER-LINE-1
               AFTER ADVANCING 2 LINES.
           MOVE WK-MER-VALID-CNT TO FTR-MER-VALID.
           WRITE REPORT-LINE FROM WK-FOOTER-LINE-2
               AFTER ADVANCING 1 LINE.
           MOVE WK-MER-REJECT-CNT TO FTR-MER-REJECT.
           WRITE REPORT-LINE FROM WK-FOOTER-LINE-3
               AFTER ADVANCING 1 LINE.
           MOVE WK-GRAND-TXN-COUNT TO FTR-TXN-VALID.
           WRITE REPORT-LINE FROM WK-FOOTER-LINE-4
               AFTER ADVANCING 1 LINE.
           MOVE WK-TXN-REJECT-CNT TO FTR-TXN-REJECT.
           WRITE REPORT-LINE FROM WK-FOOTER-LINE-5
               AFTER ADVANCING 1 LINE.
           MOVE WK-GRAND-VOLUME TO FTR-TOTAL-VOLUME.
           WRITE REPORT-LINE FROM WK-FOOTER-LINE-6
               AFTER ADVANCING 1 LINE.
           MOVE WK-HIGH-RISK-CNT TO FTR-HIGH-RISK.
           WRITE REPORT-LINE FROM WK-FOOTER-LINE-7
               AFTER ADVANCING 1 LINE.
           MOVE WK-LOW-EVT-CNT TO FTR-EVT-LOW.
           MOVE WK-MEDIUM-EVT-CNT TO FTR-EVT-MEDIUM.
           MOVE WK-HIGH-EVT-CNT TO FTR-EVT-HIGH.
           WRITE REPORT-LINE FROM WK-FOOTER-LINE-8
               AFTER ADVANCING 1 LINE.
       6900-EXIT.
           EXIT.
      *---------------------------------------------------------------
      *  END OF RUN
      *---------------------------------------------------------------
       8000-TERMINATE.
           CLOSE VALID-MERCHANT-FILE
                 RISK-METRICS-FILE
                 SUMMARY-FILE
                 EVENT-FILE
                 REPORT-FILE
                 MERCHANT-FILE
                 TRANSACTION-FILE.
           DISPLAY "MRA.R00105 - MERCHANTS ON REPORT  "
               WK-MER-VALID-CNT.
           DISPLAY "MRA.R00105 - HIGH RISK MERCHANTS  "
               WK-HIGH-RISK-CNT.
           DISPLAY "MRA.R00105 - CONTROL REPORT RUN COMPLETE".
       8000-EXIT.
           EXIT.
       9900-ABEND-RUN.
           DISPLAY "MRA.R00105 - ABNORMAL TERMINATION".
           STOP RUN.
